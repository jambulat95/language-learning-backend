000100******************************************************************
000200*                 C O P Y   R E G I S T R O   R E V               *
000300*  LAYOUT DE LA TRANSACCION DE REVISION (REVIEW-EVENT), ARCHIVO *
000400*  REVIEWS, ENTRADA SECUENCIAL DEL CORRIDO NOCTURNO DE POSTEO.   *
000500*------------------------------------------------------------------
000600*  EEDR  05/02/2024  LAYOUT INICIAL DE LA TRANSACCION DE REVISION
000700******************************************************************
000800 01  REG-REVIEWS.
000900     02 REV-USR-LLAVE              PIC X(08).
001000     02 REV-CRD-LLAVE              PIC X(08).
001100     02 REV-CALIFICACION           PIC X(05).
001200        88 REV-CALIF-AGAIN                  VALUE "AGAIN".
001300        88 REV-CALIF-HARD                   VALUE "HARD".
001400        88 REV-CALIF-GOOD                   VALUE "GOOD".
001500        88 REV-CALIF-EASY                   VALUE "EASY".
001600     02 REV-FECHA                  PIC 9(08).
001700     02 REV-FECHA-R REDEFINES REV-FECHA.
001800        03 REV-FEC-ANIO            PIC 9(04).
001900        03 REV-FEC-MES             PIC 9(02).
002000        03 REV-FEC-DIA             PIC 9(02).
002100     02 FILLER                     PIC X(07).
