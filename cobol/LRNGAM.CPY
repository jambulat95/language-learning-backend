000100******************************************************************
000200*                 C O P Y   R E G I S T R O   G A M               *
000300*  LAYOUT DE LA FICHA DE GAMIFICACION POR USUARIO (NIVEL, LIGA,  *
000400*  RACHA), ARCHIVO GAMIFY, UN REGISTRO POR USUARIO.              *
000500*------------------------------------------------------------------
000600*  EEDR  06/02/2024  LAYOUT INICIAL DE GAMIFICACION
000700******************************************************************
000800 01  REG-GAMIFY.
000900     02 GAM-USR-LLAVE              PIC X(08).
001000     02 GAM-TOTAL-XP               PIC 9(08)          VALUE ZEROS.
001100     02 GAM-NIVEL                  PIC 9(04)          VALUE 0001.
001200     02 GAM-RACHA-ACTUAL           PIC 9(04)          VALUE ZEROS.
001300     02 GAM-RACHA-MAYOR            PIC 9(04)          VALUE ZEROS.
001400     02 GAM-ULTIMA-ACTIVIDAD       PIC 9(08)          VALUE ZEROS.
001500     02 GAM-ULTIMA-ACTIVIDAD-R REDEFINES GAM-ULTIMA-ACTIVIDAD.
001600        03 GAM-ULTA-ANIO           PIC 9(04).
001700        03 GAM-ULTA-MES            PIC 9(02).
001800        03 GAM-ULTA-DIA            PIC 9(02).
001900     02 GAM-LIGA                   PIC X(08).
002000        88 GAM-LIGA-BRONCE                  VALUE "Bronze".
002100        88 GAM-LIGA-PLATA                   VALUE "Silver".
002200        88 GAM-LIGA-ORO                     VALUE "Gold".
002300        88 GAM-LIGA-PLATINO                 VALUE "Platinum".
002400        88 GAM-LIGA-DIAMANTE                VALUE "Diamond".
002500     02 FILLER                     PIC X(08).
