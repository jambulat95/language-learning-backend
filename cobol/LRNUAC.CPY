000100******************************************************************
000200*                 C O P Y   R E G I S T R O   U A C               *
000300*  LAYOUT DE LOGRO DESBLOQUEADO POR USUARIO (USER-ACHIEVEMENT),  *
000400*  ARCHIVO USERACH.                                              *
000500*------------------------------------------------------------------
000600*  EEDR  07/02/2024  LAYOUT INICIAL DE LOGROS DESBLOQUEADOS
000700******************************************************************
000800 01  REG-USERACH.
000900     02 UAC-USR-LLAVE              PIC X(08).
001000     02 UAC-ACH-LLAVE              PIC X(08).
001100     02 UAC-FECHA-DESBLOQUEO       PIC 9(08).
001200     02 UAC-FECHA-DESBLOQUEO-R REDEFINES UAC-FECHA-DESBLOQUEO.
001300        03 UAC-FDES-ANIO           PIC 9(04).
001400        03 UAC-FDES-MES            PIC 9(02).
001500        03 UAC-FDES-DIA            PIC 9(02).
001600     02 FILLER                     PIC X(08).
