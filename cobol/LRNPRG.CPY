000100******************************************************************
000200*                 C O P Y   R E G I S T R O   P R G               *
000300*  LAYOUT DEL ESTADO DE PROGRESO SM-2 POR USUARIO/TARJETA.       *
000400*  ARCHIVO PROGRESS, UNA LLAVE PRG-USR-LLAVE + PRG-CRD-LLAVE POR *
000500*  REGISTRO, ORDENADO POR ESA LLAVE COMPUESTA.                   *
000600*------------------------------------------------------------------
000700*  EEDR  05/02/2024  LAYOUT INICIAL, ALGORITMO SM-2
000800******************************************************************
000900 01  REG-PROGRESS.
001000     02 PRG-USR-LLAVE              PIC X(08).
001100     02 PRG-CRD-LLAVE              PIC X(08).
001200     02 PRG-FACTOR-FACILIDAD       PIC S9(1)V9(4)     VALUE 2.5000.
001300     02 PRG-INTERVALO-DIAS         PIC 9(05)          VALUE ZEROS.
001400     02 PRG-REPETICIONES           PIC 9(04)          VALUE ZEROS.
001500     02 PRG-PROX-REVISION          PIC 9(08)          VALUE ZEROS.
001600     02 PRG-PROX-REVISION-R REDEFINES PRG-PROX-REVISION.
001700        03 PRG-PREV-ANIO           PIC 9(04).
001800        03 PRG-PREV-MES            PIC 9(02).
001900        03 PRG-PREV-DIA            PIC 9(02).
002000     02 PRG-ULTIMA-REVISION        PIC 9(08)          VALUE ZEROS.
002100     02 PRG-ULTIMA-REVISION-R REDEFINES PRG-ULTIMA-REVISION.
002200        03 PRG-ULTR-ANIO           PIC 9(04).
002300        03 PRG-ULTR-MES            PIC 9(02).
002400        03 PRG-ULTR-DIA            PIC 9(02).
002500     02 PRG-TOTAL-REVISIONES       PIC 9(06)          VALUE ZEROS.
002600     02 PRG-REVISIONES-CORRECTAS   PIC 9(06)          VALUE ZEROS.
002700     02 FILLER                     PIC X(08).
