000100******************************************************************
000200*                 C O P Y   R E G I S T R O   A C H               *
000300*  LAYOUT DE LA TABLA DE REFERENCIA DE LOGROS (ACHIEVEMENT),     *
000400*  ARCHIVO ACHIEVS, 30 REGISTROS FIJOS CARGADOS UNA SOLA VEZ.    *
000500*------------------------------------------------------------------
000600*  EEDR  07/02/2024  LAYOUT INICIAL, 30 LOGROS SEMBRADOS
000700******************************************************************
000800 01  REG-ACHIEVS.
000900     02 ACH-LLAVE                  PIC X(08).
001000     02 ACH-TITULO                 PIC X(30).
001100     02 ACH-TIPO-CONDICION         PIC X(16).
001200        88 ACH-COND-TARJETAS-APR            VALUE "cards_learned".
001300        88 ACH-COND-DIAS-RACHA              VALUE "streak_days".
001400        88 ACH-COND-XP-GANADO               VALUE "xp_earned".
001500        88 ACH-COND-SETS-CREADOS            VALUE "sets_created".
001600        88 ACH-COND-REV-PERFECTAS  VALUE "perfect_reviews".
001700        88 ACH-COND-CONVERSACIONES          VALUE "conversations".
001800        88 ACH-COND-AMIGOS                  VALUE "friends_count".
001900     02 ACH-VALOR-CONDICION        PIC 9(06).
002000     02 ACH-XP-RECOMPENSA          PIC 9(05).
002100     02 FILLER                     PIC X(15).
