000100******************************************************************
000200*                 C O P Y   R E G I S T R O   C R D               *
000300*  LAYOUT DE LA TARJETA DE ESTUDIO (CARD), ARCHIVO CARDS         *
000400*  ORDENADO POR CRD-SET-LLAVE Y CRD-ORDEN.                        *
000500*------------------------------------------------------------------
000600*  EEDR  03/02/2024  LAYOUT INICIAL DE TARJETAS
000700*  EEDR  19/04/2024  SE AMPLIO CRD-TIPO PARA SOPORTAR LOS NUEVOS
000800*                    TIPOS DE EJERCICIO (MATCH, LISTENING, ETC)
000900******************************************************************
001000 01  REG-CARDS.
001100     02 CRD-LLAVE                  PIC X(08).
001200     02 CRD-SET-LLAVE              PIC X(08).
001300     02 CRD-TEXTO-FRENTE           PIC X(50).
001400     02 CRD-TEXTO-REVERSO          PIC X(50).
001500     02 CRD-TEXTO-EJEMPLO          PIC X(60).
001600     02 CRD-TIPO                   PIC X(15).
001700        88 CRD-TIPO-FLASHCARD               VALUE "flashcard".
001800        88 CRD-TIPO-COMPLETAR               VALUE "fill_blank".
001900        88 CRD-TIPO-EMPAREJAR               VALUE "match".
002000        88 CRD-TIPO-ESCUCHA                 VALUE "listening".
002100        88 CRD-TIPO-OPCION-MULT             VALUE "multiple_choice".
002200        88 CRD-TIPO-CONSTRUIR                VALUE "sentence_build".
002300        88 CRD-TIPO-VISUAL                  VALUE "visual".
002400     02 CRD-ORDEN                  PIC 9(04)          VALUE ZEROS.
002500     02 CRD-FECHA-CREACION         PIC 9(08)          VALUE ZEROS.
002600     02 CRD-FECHA-CREACION-R REDEFINES CRD-FECHA-CREACION.
002700        03 CRD-FCRE-ANIO           PIC 9(04).
002800        03 CRD-FCRE-MES            PIC 9(02).
002900        03 CRD-FCRE-DIA            PIC 9(02).
003000     02 FILLER                     PIC X(06).
