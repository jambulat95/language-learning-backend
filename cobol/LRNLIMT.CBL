000100************************************************************************
000200*FECHA       : 06/11/1993                                        *
000300*PROGRAMADOR : H. G. PINEDA (HGP)                                 *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)            *
000500*PROGRAMA    : LRNLIMT                                            *
000600*TIPO        : BATCH                                              *
000700*DESCRIPCION : VALIDA LOS LIMITES DE USO DE UN USUARIO NO PREMIUM:*
000800*            : SETS PROPIOS, TARJETAS CREADAS HOY, CONVERSACIONES *
000900*            : INICIADAS EN LA SEMANA Y TURNOS DE UNA CONVERSACION*
001000*ARCHIVOS    : USERS=C, CARDSETS=C, CARDS=C, CONVOS=C, RPTFILE=A  *
001100*ACCION (ES) : S=REPORTE DE USO Y LIMITES                         *
001200*INSTALADO   : 06/11/1993                                         *
001300*BPM/RATIONAL: SAI-1019                                           *
001400*NOMBRE      : REPORTE DE VALIDACION DE LIMITES DE USO            *
001500************************************************************************
001600*------------------------------------------------------------------
001700*                    B I T A C O R A   D E   C A M B I O S      
001800*------------------------------------------------------------------
001900* HGP  06/11/1993  PROGRAMA INICIAL. VALIDA SOLO EL LIMITE DE SETS
002000*                   PROPIOS (10 POR USUARIO NO PREMIUM).
002100* HGP  18/04/1994  SE AGREGA LA VALIDACION DE TARJETAS CREADAS HOY
002200*                   (50 DIARIAS) (QDR 0201).
002300* JAM  02/09/1997  SE AGREGA LA VALIDACION DE CONVERSACIONES POR
002400*                   SEMANA (5) Y DE TURNOS POR CONVERSACION (30/50).
002500* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
002600*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS Y
002700*                   POR LAS RUTINAS DE FECHA LRNJDNW/LRNJDN.
002800* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LA FECHA
002900*                   DE REFERENCIA RECIBIDA POR TARJETA DE PARAMETROS.
003000* CAP  11/06/2001  LOS USUARIOS PREMIUM QUEDAN SIN LIMITE DE SETS,
003100*                   TARJETAS Y CONVERSACIONES (LIMITE 0 = SIN TOPE),
003200*                   PERO MANTIENEN UN TOPE MAYOR DE TURNOS (50) (QDR
003300*                   1233).
003400* SRQ  14/09/2009  SE AMPLIA LA TABLA DE SETS DEL DUENIO A 9999
003500*                   RENGLONES (QDR 2561).
003600************************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    LRNLIMT.
003900 AUTHOR.                        H. G. PINEDA.
004000 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
004100 DATE-WRITTEN.                  06/11/1993.
004200 DATE-COMPILED.
004300 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
004400     SISTEMAS - SAI.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100************************************************************************
005200*              A R C H I V O S   D E   E N T R A D A
005300************************************************************************
005400     SELECT USERS    ASSIGN   TO USERS
005500        ORGANIZATION      IS SEQUENTIAL
005600        FILE STATUS       IS FS-USERS.
005700     SELECT CARDSETS ASSIGN   TO CARDSETS
005800        ORGANIZATION      IS SEQUENTIAL
005900        FILE STATUS       IS FS-CARDSETS.
006000     SELECT CARDS    ASSIGN   TO CARDS
006100        ORGANIZATION      IS SEQUENTIAL
006200        FILE STATUS       IS FS-CARDS.
006300     SELECT CONVOS   ASSIGN   TO CONVOS
006400        ORGANIZATION      IS SEQUENTIAL
006500        FILE STATUS       IS FS-CONVOS.
006600************************************************************************
006700*              A R C H I V O   D E   S A L I D A
006800************************************************************************
006900     SELECT RPTFILE  ASSIGN   TO RPTFILE
007000        ORGANIZATION      IS SEQUENTIAL
007100        FILE STATUS       IS FS-RPTFILE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500*1 -->MAESTRO DE USUARIOS, PARA LA BANDERA DE PREMIUM
007600 FD  USERS
007700     LABEL RECORD IS STANDARD.
007800     COPY LRNUSR.
007900
008000*2 -->MAESTRO DE SETS, PARA CONTAR LOS SETS PROPIOS DEL USUARIO
008100 FD  CARDSETS
008200     LABEL RECORD IS STANDARD.
008300     COPY LRNSET.
008400
008500*3 -->MAESTRO DE TARJETAS, PARA CONTAR LAS CREADAS HOY
008600 FD  CARDS
008700     LABEL RECORD IS STANDARD.
008800     COPY LRNCRD.
008900
009000*4 -->BITACORA DE CONVERSACIONES, PARA LA SEMANA Y LOS TURNOS
009100 FD  CONVOS
009200     LABEL RECORD IS STANDARD.
009300     COPY LRNCNV.
009400
009500*5 -->REPORTE DE VALIDACION DE LIMITES DE USO
009600 FD  RPTFILE
009700     LABEL RECORD IS STANDARD.
009800     COPY LRNRPT.
009900
010000 WORKING-STORAGE SECTION.
010100************************************************************************
010200*               C A M P O S    D E    T R A B A J O              
010300************************************************************************
010400 01  WKS-CAMPOS-DE-TRABAJO.
010500     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNLIMT".
010600     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
010700     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
010800     02 WKS-USUARIO-CONSULTA    PIC X(08)  VALUE SPACES.
010900     02 WKS-CONVO-CONSULTA      PIC X(08)  VALUE SPACES.
011000     02 WKS-CARDS-A-CREAR       PIC 9(03) COMP VALUE ZEROS.
011100     02 WKS-FECHA-HOY           PIC 9(08)  VALUE ZEROS.
011200     02 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
011300        03 WKS-HOY-ANIO            PIC 9(04).
011400        03 WKS-HOY-MES             PIC 9(02).
011500        03 WKS-HOY-DIA             PIC 9(02).
011600
011700 01  WKS-ESTADOS-ARCHIVO.
011800     02 FS-USERS                PIC 9(02)  VALUE ZEROS.
011900     02 FS-CARDSETS             PIC 9(02)  VALUE ZEROS.
012000     02 FS-CARDS                PIC 9(02)  VALUE ZEROS.
012100     02 FS-CONVOS               PIC 9(02)  VALUE ZEROS.
012200     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
012300
012400 01  WKS-SWITCHES.
012500     02 WKS-FIN-USERS           PIC X(01)  VALUE "N".
012600        88 WKS-EOF-USERS                    VALUE "S".
012700     02 WKS-FIN-CARDSETS        PIC X(01)  VALUE "N".
012800        88 WKS-EOF-CARDSETS                 VALUE "S".
012900     02 WKS-FIN-CARDS           PIC X(01)  VALUE "N".
013000        88 WKS-EOF-CARDS                    VALUE "S".
013100     02 WKS-FIN-CONVOS          PIC X(01)  VALUE "N".
013200        88 WKS-EOF-CONVOS                   VALUE "S".
013300     02 WKS-USR-ENCONTRADO      PIC X(01)  VALUE "N".
013400        88 WKS-USR-OK                       VALUE "S".
013500     02 WKS-DUENIO-ENCONTRADO   PIC X(01)  VALUE "N".
013600        88 WKS-DUENIO-OK                    VALUE "S".
013700     02 WKS-ES-PREMIUM          PIC X(01)  VALUE "N".
013800        88 WKS-USUARIO-PREMIUM              VALUE "Y".
013900     02 WKS-RECHAZO-SET         PIC X(01)  VALUE "N".
014000        88 WKS-SET-RECHAZADO                VALUE "S".
014100     02 WKS-RECHAZO-CARDS       PIC X(01)  VALUE "N".
014200        88 WKS-CARDS-RECHAZADAS              VALUE "S".
014300     02 WKS-RECHAZO-CONVO       PIC X(01)  VALUE "N".
014400        88 WKS-CONVO-RECHAZADA              VALUE "S".
014500     02 WKS-RECHAZO-TURNO       PIC X(01)  VALUE "N".
014600        88 WKS-TURNO-RECHAZADO              VALUE "S".
014700
014800 01  WKS-FECHAS-VENTANA.
014900     02 WKS-LUNES-ACTUAL        PIC 9(08)  VALUE ZEROS.
015000
015100 01  WKS-CONTADORES.
015200     02 WKS-SETS-PROPIOS        PIC 9(05) COMP VALUE ZEROS.
015300     02 WKS-CARDS-HOY           PIC 9(05) COMP VALUE ZEROS.
015400     02 WKS-CONVOS-SEMANA       PIC 9(05) COMP VALUE ZEROS.
015500     02 WKS-TURNOS-CONVO        PIC 9(04) COMP VALUE ZEROS.
015600     02 WKS-LIMITE-SETS         PIC 9(05) COMP VALUE ZEROS.
015700     02 WKS-LIMITE-CARDS        PIC 9(05) COMP VALUE ZEROS.
015800     02 WKS-LIMITE-CONVOS       PIC 9(05) COMP VALUE ZEROS.
015900     02 WKS-LIMITE-TURNOS       PIC 9(05) COMP VALUE ZEROS.
016000     02 WKS-SET-LONG            PIC 9(05) COMP VALUE ZEROS.
016100
016200************************************************************************
016300*   T A B L A   D E   S E T S   D E L   D U E N I O                
016400************************************************************************
016500 01  WKS-TABLA-SETS-DUENIO.
016600     02 WKS-T-SET OCCURS 1 TO 9999 TIMES
016700        DEPENDING ON WKS-SET-LONG
016800        INDEXED BY WKS-SET-IDX.
016900        03 WKS-T-SET-LLAVE         PIC X(08).
017000
017100*               RUTINAS DE FECHA ESTANDAR DE LA CASA
017200     COPY LRNJDNW.
017300
017400************************************************************************
017500*                 L I N E A S   D E L   R E P O R T E            
017600************************************************************************
017700 01  WKS-LIN-BLANCO.
017800     02 FILLER                   PIC X(132) VALUE SPACES.
017900
018000 01  WKS-LIN-TITULO.
018100     02 FILLER                   PIC X(10) VALUE SPACES.
018200     02 FILLER                   PIC X(30) VALUE
018300        "VALIDACION DE LIMITES DE USO.".
018400     02 LIN-TIT-USUARIO           PIC X(08).
018500     02 FILLER                   PIC X(05) VALUE SPACES.
018600     02 FILLER                   PIC X(10) VALUE "PREMIUM...".
018700     02 LIN-TIT-PREMIUM           PIC X(03).
018800     02 FILLER                   PIC X(66) VALUE SPACES.
018900
019000 01  WKS-LIN-ENCABEZADO.
019100     02 FILLER                   PIC X(01) VALUE SPACES.
019200     02 FILLER                   PIC X(20) VALUE "LIMITE".
019300     02 FILLER                   PIC X(03) VALUE SPACES.
019400     02 FILLER                   PIC X(08) VALUE "USADO".
019500     02 FILLER                   PIC X(03) VALUE SPACES.
019600     02 FILLER                   PIC X(08) VALUE "TOPE".
019700     02 FILLER                   PIC X(03) VALUE SPACES.
019800     02 FILLER                   PIC X(10) VALUE "RESULTADO".
019900     02 FILLER                   PIC X(76) VALUE SPACES.
020000
020100 01  WKS-LIN-DETALLE.
020200     02 FILLER                   PIC X(01) VALUE SPACES.
020300     02 LIN-DET-NOMBRE            PIC X(20).
020400     02 FILLER                   PIC X(03) VALUE SPACES.
020500     02 LIN-DET-USADO             PIC ZZZZZ9.
020600     02 FILLER                   PIC X(05) VALUE SPACES.
020700     02 LIN-DET-TOPE              PIC ZZZZZ9.
020800     02 FILLER                   PIC X(05) VALUE SPACES.
020900     02 LIN-DET-RESULTADO         PIC X(10).
021000     02 FILLER                   PIC X(76) VALUE SPACES.
021100
021200 PROCEDURE DIVISION.
021300*------------------------------------------------------------------
021400*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
021500*------------------------------------------------------------------
021600 100-MAIN SECTION.
021700     ACCEPT WKS-USUARIO-CONSULTA FROM SYSIN
021800     ACCEPT WKS-FECHA-HOY        FROM SYSIN
021900     ACCEPT WKS-CARDS-A-CREAR    FROM SYSIN
022000     ACCEPT WKS-CONVO-CONSULTA   FROM SYSIN
022100     PERFORM 110-ABRIR-ARCHIVOS
022200     PERFORM 120-BUSCA-USUARIO-PREMIUM
022300     PERFORM 130-CALCULA-LIMITES
022400     PERFORM 200-CARGA-SETS-DUENIO
022500     PERFORM 300-CUENTA-CARDS-HOY
022600     PERFORM 400-CALCULA-LUNES-SEMANA
022700     PERFORM 410-CUENTA-CONVOS-Y-TURNO
022800     PERFORM 500-EVALUA-RECHAZOS
022900     PERFORM 900-IMPRIME-REPORTE
023000     PERFORM 990-CERRAR-ARCHIVOS
023100     STOP RUN.
023200 100-MAIN-E. EXIT.
023300
023400*------------------------------------------------------------------
023500*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   
023600*------------------------------------------------------------------
023700 110-ABRIR-ARCHIVOS SECTION.
023800     OPEN INPUT USERS
023900     IF FS-USERS NOT = 0
024000        MOVE "USERS"      TO WKS-ARCHIVO-ERROR
024100        MOVE FS-USERS     TO WKS-FS-ERROR
024200        PERFORM 970-ERROR-FATAL
024300     END-IF
024400     OPEN INPUT CARDSETS
024500     IF FS-CARDSETS NOT = 0
024600        MOVE "CARDSETS"   TO WKS-ARCHIVO-ERROR
024700        MOVE FS-CARDSETS  TO WKS-FS-ERROR
024800        PERFORM 970-ERROR-FATAL
024900     END-IF
025000     OPEN INPUT CARDS
025100     IF FS-CARDS NOT = 0
025200        MOVE "CARDS"      TO WKS-ARCHIVO-ERROR
025300        MOVE FS-CARDS     TO WKS-FS-ERROR
025400        PERFORM 970-ERROR-FATAL
025500     END-IF
025600     OPEN INPUT CONVOS
025700     IF FS-CONVOS NOT = 0
025800        MOVE "CONVOS"     TO WKS-ARCHIVO-ERROR
025900        MOVE FS-CONVOS    TO WKS-FS-ERROR
026000        PERFORM 970-ERROR-FATAL
026100     END-IF
026200     OPEN OUTPUT RPTFILE
026300     IF FS-RPTFILE NOT = 0
026400        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
026500        MOVE FS-RPTFILE   TO WKS-FS-ERROR
026600        PERFORM 970-ERROR-FATAL
026700     END-IF.
026800 110-ABRIR-ARCHIVOS-E. EXIT.
026900
027000*------------------------------------------------------------------
027100*   120 - LOCALIZA AL USUARIO CONSULTADO PARA CONOCER SU BANDERA   
027200*         DE PREMIUM (NO PREMIUM SI NO SE ENCUENTRA EL REGISTRO)  
027300*------------------------------------------------------------------
027400 120-BUSCA-USUARIO-PREMIUM SECTION.
027500     PERFORM 121-LEE-USERS
027600        UNTIL WKS-EOF-USERS OR WKS-USR-OK
027700     CLOSE USERS.
027800 120-BUSCA-USUARIO-PREMIUM-E. EXIT.
027900
028000 121-LEE-USERS SECTION.
028100     READ USERS
028200     EVALUATE FS-USERS
028300        WHEN 0
028400           IF USR-LLAVE = WKS-USUARIO-CONSULTA
028500              MOVE USR-ES-PREMIUM TO WKS-ES-PREMIUM
028600              MOVE "S"            TO WKS-USR-ENCONTRADO
028700           END-IF
028800        WHEN 10
028900           MOVE "S" TO WKS-FIN-USERS
029000        WHEN OTHER
029100           MOVE "USERS" TO WKS-ARCHIVO-ERROR
029200           MOVE FS-USERS TO WKS-FS-ERROR
029300           PERFORM 970-ERROR-FATAL
029400     END-EVALUATE.
029500 121-LEE-USERS-E. EXIT.
029600
029700*------------------------------------------------------------------
029800*   130 - FIJA LOS TOPES SEGUN LA BANDERA DE PREMIUM; PREMIUM      
029900*         QUEDA SIN TOPE (0) EN SETS/TARJETAS/CONVERSACIONES, PERO
030000*         CONSERVA UN TOPE MAYOR DE TURNOS (50 CONTRA 30)         
030100*------------------------------------------------------------------
030200 130-CALCULA-LIMITES SECTION.
030300     IF WKS-USUARIO-PREMIUM
030400        MOVE ZEROS TO WKS-LIMITE-SETS
030500        MOVE ZEROS TO WKS-LIMITE-CARDS
030600        MOVE ZEROS TO WKS-LIMITE-CONVOS
030700        MOVE 00050 TO WKS-LIMITE-TURNOS
030800     ELSE
030900        MOVE 00010 TO WKS-LIMITE-SETS
031000        MOVE 00050 TO WKS-LIMITE-CARDS
031100        MOVE 00005 TO WKS-LIMITE-CONVOS
031200        MOVE 00030 TO WKS-LIMITE-TURNOS
031300     END-IF.
031400 130-CALCULA-LIMITES-E. EXIT.
031500
031600*------------------------------------------------------------------
031700*   200 - CARGA EN MEMORIA LOS SETS PROPIOS DEL USUARIO Y LOS      
031800*         CUENTA AL MISMO TIEMPO                                  
031900*------------------------------------------------------------------
032000 200-CARGA-SETS-DUENIO SECTION.
032100     PERFORM 201-LEE-CARDSETS UNTIL WKS-EOF-CARDSETS
032200     CLOSE CARDSETS.
032300 200-CARGA-SETS-DUENIO-E. EXIT.
032400
032500 201-LEE-CARDSETS SECTION.
032600     READ CARDSETS
032700     EVALUATE FS-CARDSETS
032800        WHEN 0
032900           IF SET-USUARIO-DUENIO = WKS-USUARIO-CONSULTA
033000              ADD 1 TO WKS-SET-LONG
033100              SET WKS-SET-IDX TO WKS-SET-LONG
033200              MOVE SET-LLAVE TO WKS-T-SET-LLAVE(WKS-SET-IDX)
033300              ADD 1 TO WKS-SETS-PROPIOS
033400           END-IF
033500        WHEN 10
033600           MOVE "S" TO WKS-FIN-CARDSETS
033700        WHEN OTHER
033800           MOVE "CARDSETS" TO WKS-ARCHIVO-ERROR
033900           MOVE FS-CARDSETS TO WKS-FS-ERROR
034000           PERFORM 970-ERROR-FATAL
034100     END-EVALUATE.
034200 201-LEE-CARDSETS-E. EXIT.
034300
034400*------------------------------------------------------------------
034500*   300 - CUENTA LAS TARJETAS CREADAS HOY EN CUALQUIER SET PROPIO  
034600*         DEL USUARIO, RECORRIENDO EL MAESTRO DE TARJETAS         
034700*------------------------------------------------------------------
034800 300-CUENTA-CARDS-HOY SECTION.
034900     PERFORM 301-LEE-CARDS UNTIL WKS-EOF-CARDS
035000     CLOSE CARDS.
035100 300-CUENTA-CARDS-HOY-E. EXIT.
035200
035300 301-LEE-CARDS SECTION.
035400     READ CARDS
035500     EVALUATE FS-CARDS
035600        WHEN 0
035700           IF CRD-FECHA-CREACION = WKS-FECHA-HOY
035800              PERFORM 310-BUSCA-SET-DUENIO
035900              IF WKS-DUENIO-OK
036000                 ADD 1 TO WKS-CARDS-HOY
036100              END-IF
036200           END-IF
036300        WHEN 10
036400           MOVE "S" TO WKS-FIN-CARDS
036500        WHEN OTHER
036600           MOVE "CARDS" TO WKS-ARCHIVO-ERROR
036700           MOVE FS-CARDS TO WKS-FS-ERROR
036800           PERFORM 970-ERROR-FATAL
036900     END-EVALUATE.
037000 301-LEE-CARDS-E. EXIT.
037100
037200 310-BUSCA-SET-DUENIO SECTION.
037300     MOVE "N" TO WKS-DUENIO-ENCONTRADO
037400     SET WKS-SET-IDX TO 1
037500     PERFORM 311-COMPARA-SET-DUENIO
037600        UNTIL WKS-SET-IDX > WKS-SET-LONG OR WKS-DUENIO-OK.
037700 310-BUSCA-SET-DUENIO-E. EXIT.
037800
037900 311-COMPARA-SET-DUENIO SECTION.
038000     IF WKS-T-SET-LLAVE(WKS-SET-IDX) = CRD-SET-LLAVE
038100        MOVE "S" TO WKS-DUENIO-ENCONTRADO
038200     ELSE
038300        SET WKS-SET-IDX UP BY 1
038400     END-IF.
038500 311-COMPARA-SET-DUENIO-E. EXIT.
038600
038700*------------------------------------------------------------------
038800*   400 - CALCULA EL LUNES DE LA SEMANA ACTUAL (SEMANA ISO)        
038900*------------------------------------------------------------------
039000 400-CALCULA-LUNES-SEMANA SECTION.
039100     MOVE WKS-FECHA-HOY TO WKS-JDN-FECHA-ENT
039200     PERFORM 950-LUNES-DE-LA-SEMANA
039300     MOVE WKS-JDN-FECHA-SAL TO WKS-LUNES-ACTUAL.
039400 400-CALCULA-LUNES-SEMANA-E. EXIT.
039500
039600*------------------------------------------------------------------
039700*   410 - CUENTA LAS CONVERSACIONES INICIADAS DESDE EL LUNES DE LA 
039800*         SEMANA ACTUAL, Y CAPTURA LOS TURNOS DE LA CONVERSACION  
039900*         CONSULTADA POR TARJETA DE PARAMETROS                    
040000*------------------------------------------------------------------
040100 410-CUENTA-CONVOS-Y-TURNO SECTION.
040200     PERFORM 411-LEE-CONVOS UNTIL WKS-EOF-CONVOS
040300     CLOSE CONVOS.
040400 410-CUENTA-CONVOS-Y-TURNO-E. EXIT.
040500
040600 411-LEE-CONVOS SECTION.
040700     READ CONVOS
040800     EVALUATE FS-CONVOS
040900        WHEN 0
041000           IF CNV-USR-LLAVE = WKS-USUARIO-CONSULTA AND
041100              CNV-FECHA-INICIO >= WKS-LUNES-ACTUAL AND
041200              CNV-FECHA-INICIO <= WKS-FECHA-HOY
041300              ADD 1 TO WKS-CONVOS-SEMANA
041400           END-IF
041500           IF CNV-LLAVE = WKS-CONVO-CONSULTA
041600              MOVE CNV-TOTAL-TURNOS TO WKS-TURNOS-CONVO
041700           END-IF
041800        WHEN 10
041900           MOVE "S" TO WKS-FIN-CONVOS
042000        WHEN OTHER
042100           MOVE "CONVOS" TO WKS-ARCHIVO-ERROR
042200           MOVE FS-CONVOS TO WKS-FS-ERROR
042300           PERFORM 970-ERROR-FATAL
042400     END-EVALUATE.
042500 411-LEE-CONVOS-E. EXIT.
042600
042700*------------------------------------------------------------------
042800*   500 - COMPARA LO USADO CONTRA EL TOPE DE CADA LIMITE Y MARCA   
042900*         EL RECHAZO; LOS TOPES EN CERO (PREMIUM) NUNCA RECHAZAN  
043000*------------------------------------------------------------------
043100 500-EVALUA-RECHAZOS SECTION.
043200     IF WKS-LIMITE-SETS NOT = 0 AND
043300        WKS-SETS-PROPIOS >= WKS-LIMITE-SETS
043400        MOVE "S" TO WKS-RECHAZO-SET
043500     END-IF
043600     IF WKS-LIMITE-CARDS NOT = 0 AND
043700        WKS-CARDS-HOY + WKS-CARDS-A-CREAR > WKS-LIMITE-CARDS
043800        MOVE "S" TO WKS-RECHAZO-CARDS
043900     END-IF
044000     IF WKS-LIMITE-CONVOS NOT = 0 AND
044100        WKS-CONVOS-SEMANA >= WKS-LIMITE-CONVOS
044200        MOVE "S" TO WKS-RECHAZO-CONVO
044300     END-IF
044400     IF WKS-TURNOS-CONVO >= WKS-LIMITE-TURNOS
044500        MOVE "S" TO WKS-RECHAZO-TURNO
044600     END-IF.
044700 500-EVALUA-RECHAZOS-E. EXIT.
044800
044900*------------------------------------------------------------------
045000*   900 - IMPRIME EL REPORTE DE USO Y LIMITES                      
045100*------------------------------------------------------------------
045200 900-IMPRIME-REPORTE SECTION.
045300     MOVE WKS-USUARIO-CONSULTA TO LIN-TIT-USUARIO
045400     IF WKS-USUARIO-PREMIUM
045500        MOVE "SI." TO LIN-TIT-PREMIUM
045600     ELSE
045700        MOVE "NO." TO LIN-TIT-PREMIUM
045800     END-IF
045900     MOVE SPACES TO REG-RPTFILE
046000     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
046100        AFTER ADVANCING C01
046200     MOVE SPACES TO REG-RPTFILE
046300     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
046400        AFTER ADVANCING 1 LINE
046500     WRITE REG-RPTFILE FROM WKS-LIN-ENCABEZADO
046600        AFTER ADVANCING 2 LINES
046700     MOVE "SETS PROPIOS"     TO LIN-DET-NOMBRE
046800     MOVE WKS-SETS-PROPIOS   TO LIN-DET-USADO
046900     MOVE WKS-LIMITE-SETS    TO LIN-DET-TOPE
047000     IF WKS-SET-RECHAZADO
047100        MOVE "RECHAZADO" TO LIN-DET-RESULTADO
047200     ELSE
047300        MOVE "PERMITIDO" TO LIN-DET-RESULTADO
047400     END-IF
047500     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
047600        AFTER ADVANCING 1 LINE
047700     MOVE "TARJETAS HOY"    TO LIN-DET-NOMBRE
047800     MOVE WKS-CARDS-HOY      TO LIN-DET-USADO
047900     MOVE WKS-LIMITE-CARDS   TO LIN-DET-TOPE
048000     IF WKS-CARDS-RECHAZADAS
048100        MOVE "RECHAZADO" TO LIN-DET-RESULTADO
048200     ELSE
048300        MOVE "PERMITIDO" TO LIN-DET-RESULTADO
048400     END-IF
048500     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
048600        AFTER ADVANCING 1 LINE
048700     MOVE "CONVOS SEMANA"   TO LIN-DET-NOMBRE
048800     MOVE WKS-CONVOS-SEMANA  TO LIN-DET-USADO
048900     MOVE WKS-LIMITE-CONVOS  TO LIN-DET-TOPE
049000     IF WKS-CONVO-RECHAZADA
049100        MOVE "RECHAZADO" TO LIN-DET-RESULTADO
049200     ELSE
049300        MOVE "PERMITIDO" TO LIN-DET-RESULTADO
049400     END-IF
049500     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
049600        AFTER ADVANCING 1 LINE
049700     MOVE "TURNOS CONVO"    TO LIN-DET-NOMBRE
049800     MOVE WKS-TURNOS-CONVO   TO LIN-DET-USADO
049900     MOVE WKS-LIMITE-TURNOS  TO LIN-DET-TOPE
050000     IF WKS-TURNO-RECHAZADO
050100        MOVE "RECHAZADO" TO LIN-DET-RESULTADO
050200     ELSE
050300        MOVE "PERMITIDO" TO LIN-DET-RESULTADO
050400     END-IF
050500     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
050600        AFTER ADVANCING 1 LINE.
050700 900-IMPRIME-REPORTE-E. EXIT.
050800
050900*------------------------------------------------------------------
051000*   970 - ERROR FATAL DE ARCHIVO, TERMINA LA CORRIDA              
051100*------------------------------------------------------------------
051200 970-ERROR-FATAL SECTION.
051300     DISPLAY "LRNLIMT - ERROR FATAL EN ARCHIVO " WKS-ARCHIVO-ERROR
051400        " FILE STATUS " WKS-FS-ERROR
051500     MOVE 91 TO RETURN-CODE
051600     STOP RUN.
051700 970-ERROR-FATAL-E. EXIT.
051800
051900*------------------------------------------------------------------
052000*   990 - CIERRA LOS ARCHIVOS QUE QUEDAN ABIERTOS AL FINAL         
052100*------------------------------------------------------------------
052200 990-CERRAR-ARCHIVOS SECTION.
052300     CLOSE RPTFILE.
052400 990-CERRAR-ARCHIVOS-E. EXIT.
052500
052600*               RUTINAS DE FECHA ESTANDAR DE LA CASA
052700     COPY LRNJDN.
