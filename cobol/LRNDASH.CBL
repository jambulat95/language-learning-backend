000100************************************************************************
000200*FECHA       : 14/01/1993                                        *
000300*PROGRAMADOR : L. F. CASTRO (LFC)                                 *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)            *
000500*PROGRAMA    : LRNDASH                                            *
000600*TIPO        : BATCH                                              *
000700*DESCRIPCION : PANEL RESUMEN (DASHBOARD) DE UN USUARIO: AVANCE DE *
000800*            : GAMIFICACION, ACTIVIDAD DEL DIA, LOS CINCO SETS    *
000900*            : ACTUALIZADOS MAS RECIENTEMENTE Y TOTALES GENERALES.*
001000*ARCHIVOS    : USERS=C, GAMIFY=C, PROGRESS=C, XPEVENTS=C,         *
001100*            : CARDSETS=C, CARDS=C, RPTFILE=A                     *
001200*ACCION (ES) : S=REPORTE DE PANEL RESUMEN                         *
001300*INSTALADO   : 14/01/1993                                         *
001400*BPM/RATIONAL: SAI-1022                                           *
001500*NOMBRE      : REPORTE DE PANEL RESUMEN DEL USUARIO (DASHBOARD)   *
001600************************************************************************
001700*------------------------------------------------------------------
001800*                    B I T A C O R A   D E   C A M B I O S      
001900*------------------------------------------------------------------
002000* LFC  14/01/1993  PROGRAMA INICIAL. SOLO GAMIFICACION Y TOTALES
002100*                   DE APRENDIDAS/PENDIENTES.
002200* LFC  02/08/1994  SE AGREGA EL RENGLON DE ACTIVIDAD DEL DIA (XP
002300*                   Y REVISIONES DE HOY) (QDR 0398).
002400* JAM  19/08/1997  SE AGREGAN LOS CINCO SETS ACTUALIZADOS MAS
002500*                   RECIENTEMENTE, CON SU APRENDIDAS/PENDIENTES.
002600* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
002700*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS.
002800* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LA FECHA
002900*                   DE REFERENCIA RECIBIDA POR TARJETA DE PARAMETROS.
003000* CAP  20/05/2002  SE IMPRIME EL NOMBRE DEL USUARIO EN EL TITULO
003100*                   EN LUGAR DE SOLO LA LLAVE (QDR 1301).
003200* SRQ  14/09/2009  SE AMPLIA LA TABLA DE SETS DEL DUENIO Y LA DE
003300*                   PROGRESO DEL USUARIO A 9999 RENGLONES (QDR 2561).
003400* MGL  09/04/2022  NIVEL Y LIGA POR DEFECTO (1 / BRONZE) CUANDO EL
003500*                   USUARIO NO TIENE FICHA DE GAMIFICACION.
003600************************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.                    LRNDASH.
003900 AUTHOR.                        L. F. CASTRO.
004000 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
004100 DATE-WRITTEN.                  14/01/1993.
004200 DATE-COMPILED.
004300 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
004400     SISTEMAS - SAI.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100************************************************************************
005200*              A R C H I V O S   D E   E N T R A D A
005300************************************************************************
005400     SELECT USERS    ASSIGN   TO USERS
005500        ORGANIZATION      IS SEQUENTIAL
005600        FILE STATUS       IS FS-USERS.
005700     SELECT GAMIFY   ASSIGN   TO GAMIFY
005800        ORGANIZATION      IS SEQUENTIAL
005900        FILE STATUS       IS FS-GAMIFY.
006000     SELECT PROGRESS ASSIGN   TO PROGRESS
006100        ORGANIZATION      IS SEQUENTIAL
006200        FILE STATUS       IS FS-PROGRESS.
006300     SELECT XPEVENTS ASSIGN   TO XPEVENTS
006400        ORGANIZATION      IS SEQUENTIAL
006500        FILE STATUS       IS FS-XPEVENTS.
006600     SELECT CARDSETS ASSIGN   TO CARDSETS
006700        ORGANIZATION      IS SEQUENTIAL
006800        FILE STATUS       IS FS-CARDSETS.
006900     SELECT CARDS    ASSIGN   TO CARDS
007000        ORGANIZATION      IS SEQUENTIAL
007100        FILE STATUS       IS FS-CARDS.
007200************************************************************************
007300*              A R C H I V O   D E   S A L I D A
007400************************************************************************
007500     SELECT RPTFILE  ASSIGN   TO RPTFILE
007600        ORGANIZATION      IS SEQUENTIAL
007700        FILE STATUS       IS FS-RPTFILE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*1 -->MAESTRO DE USUARIOS, SOLO PARA EL NOMBRE DEL CONSULTADO
008200 FD  USERS
008300     LABEL RECORD IS STANDARD.
008400     COPY LRNUSR.
008500
008600*2 -->FICHA DE GAMIFICACION DEL USUARIO CONSULTADO
008700 FD  GAMIFY
008800     LABEL RECORD IS STANDARD.
008900     COPY LRNGAM.
009000
009100*3 -->ESTADO DE PROGRESO SM-2 POR TARJETA DEL USUARIO CONSULTADO
009200 FD  PROGRESS
009300     LABEL RECORD IS STANDARD.
009400     COPY LRNPRG.
009500
009600*4 -->BITACORA DE EVENTOS DE XP, PARA EL XP GANADO HOY
009700 FD  XPEVENTS
009800     LABEL RECORD IS STANDARD.
009900     COPY LRNXPE.
010000
010100*5 -->MAESTRO DE SETS DE TARJETAS, PARA LOS SETS DEL DUENIO
010200 FD  CARDSETS
010300     LABEL RECORD IS STANDARD.
010400     COPY LRNSET.
010500
010600*6 -->MAESTRO DE TARJETAS, PARA CONTAR APRENDIDAS Y PENDIENTES
010700 FD  CARDS
010800     LABEL RECORD IS STANDARD.
010900     COPY LRNCRD.
011000
011100*7 -->REPORTE DE PANEL RESUMEN DEL USUARIO
011200 FD  RPTFILE
011300     LABEL RECORD IS STANDARD.
011400     COPY LRNRPT.
011500
011600 WORKING-STORAGE SECTION.
011700************************************************************************
011800*               C A M P O S    D E    T R A B A J O              
011900************************************************************************
012000 01  WKS-CAMPOS-DE-TRABAJO.
012100     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNDASH".
012200     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
012300     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
012400     02 WKS-USUARIO-CONSULTA    PIC X(08)  VALUE SPACES.
012500     02 WKS-NOMBRE-USUARIO      PIC X(30)  VALUE SPACES.
012600     02 WKS-FECHA-HOY           PIC 9(08)  VALUE ZEROS.
012700     02 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
012800        03 WKS-HOY-ANIO            PIC 9(04).
012900        03 WKS-HOY-MES             PIC 9(02).
013000        03 WKS-HOY-DIA             PIC 9(02).
013100
013200 01  WKS-ESTADOS-ARCHIVO.
013300     02 FS-USERS                PIC 9(02)  VALUE ZEROS.
013400     02 FS-GAMIFY               PIC 9(02)  VALUE ZEROS.
013500     02 FS-PROGRESS             PIC 9(02)  VALUE ZEROS.
013600     02 FS-XPEVENTS             PIC 9(02)  VALUE ZEROS.
013700     02 FS-CARDSETS             PIC 9(02)  VALUE ZEROS.
013800     02 FS-CARDS                PIC 9(02)  VALUE ZEROS.
013900     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
014000
014100 01  WKS-SWITCHES.
014200     02 WKS-FIN-USERS           PIC X(01)  VALUE "N".
014300        88 WKS-EOF-USERS                    VALUE "S".
014400     02 WKS-FIN-GAMIFY          PIC X(01)  VALUE "N".
014500        88 WKS-EOF-GAMIFY                   VALUE "S".
014600     02 WKS-FIN-PROGRESS        PIC X(01)  VALUE "N".
014700        88 WKS-EOF-PROGRESS                 VALUE "S".
014800     02 WKS-FIN-XPEVENTS        PIC X(01)  VALUE "N".
014900        88 WKS-EOF-XPEVENTS                 VALUE "S".
015000     02 WKS-FIN-CARDSETS        PIC X(01)  VALUE "N".
015100        88 WKS-EOF-CARDSETS                 VALUE "S".
015200     02 WKS-FIN-CARDS           PIC X(01)  VALUE "N".
015300        88 WKS-EOF-CARDS                    VALUE "S".
015400     02 WKS-USR-ENCONTRADO      PIC X(01)  VALUE "N".
015500        88 WKS-USR-OK                       VALUE "S".
015600     02 WKS-GAM-ENCONTRADO      PIC X(01)  VALUE "N".
015700        88 WKS-GAM-OK                       VALUE "S".
015800     02 WKS-PRG-ENCONTRADO      PIC X(01)  VALUE "N".
015900        88 WKS-PRG-OK                       VALUE "S".
016000     02 WKS-DUENIO-ENCONTRADO   PIC X(01)  VALUE "N".
016100        88 WKS-DUENIO-OK                    VALUE "S".
016200     02 WKS-TOP-ENCONTRADO      PIC X(01)  VALUE "N".
016300        88 WKS-TOP-OK                       VALUE "S".
016400
016500************************************************************************
016600*   F I C H A   D E   G A M I F I C A C I O N   D E L   U S U A R I O
016700************************************************************************
016800 01  WKS-SNAPSHOT-GAMIFY.
016900     02 WKS-SNAP-XP             PIC 9(08) COMP VALUE ZEROS.
017000     02 WKS-SNAP-NIVEL          PIC 9(04) COMP VALUE 0001.
017100     02 WKS-SNAP-LIGA           PIC X(08)  VALUE "Bronze".
017200
017300 01  WKS-CONTADORES.
017400     02 WKS-HOY-REVISIONES      PIC 9(05) COMP VALUE ZEROS.
017500     02 WKS-HOY-XP              PIC 9(07) COMP VALUE ZEROS.
017600     02 WKS-GRAN-APRENDIDAS     PIC 9(07) COMP VALUE ZEROS.
017700     02 WKS-GRAN-PENDIENTES     PIC 9(07) COMP VALUE ZEROS.
017800     02 WKS-PRG-LONG            PIC 9(05) COMP VALUE ZEROS.
017900     02 WKS-SET-LONG            PIC 9(05) COMP VALUE ZEROS.
018000     02 WKS-TOP-LONG            PIC 9(02) COMP VALUE ZEROS.
018100
018200************************************************************************
018300*   T A B L A   D E   P R O G R E S O   D E L   U S U A R I O      
018400************************************************************************
018500 01  WKS-TABLA-PROGRESO.
018600     02 WKS-T-PRG OCCURS 1 TO 9999 TIMES
018700        DEPENDING ON WKS-PRG-LONG
018800        INDEXED BY WKS-PRG-IDX.
018900        03 WKS-T-PRG-CRD-LLAVE     PIC X(08).
019000        03 WKS-T-PRG-PROX-REVISION PIC 9(08).
019100
019200************************************************************************
019300*   T A B L A   D E   S E T S   D E L   D U E N I O                
019400************************************************************************
019500 01  WKS-TABLA-SETS-DUENIO.
019600     02 WKS-T-SET OCCURS 1 TO 9999 TIMES
019700        DEPENDING ON WKS-SET-LONG
019800        INDEXED BY WKS-SET-IDX.
019900        03 WKS-T-SET-LLAVE         PIC X(08).
020000
020100************************************************************************
020200*   T A B L A   D E   L O S   C I N C O   S E T S   M A S         
020300*   R E C I E N T E S                                              
020400************************************************************************
020500 01  WKS-TABLA-TOP5.
020600     02 WKS-T-TOP OCCURS 5 TIMES
020700        INDEXED BY WKS-TOP-IDX.
020800        03 WKS-T-TOP-LLAVE         PIC X(08).
020900        03 WKS-T-TOP-TITULO        PIC X(40).
021000        03 WKS-T-TOP-FECHA         PIC 9(08).
021100        03 WKS-T-TOP-APRENDIDAS    PIC 9(05) COMP.
021200        03 WKS-T-TOP-PENDIENTES    PIC 9(05) COMP.
021300
021400************************************************************************
021500*                 L I N E A S   D E L   R E P O R T E            
021600************************************************************************
021700 01  WKS-LIN-BLANCO.
021800     02 FILLER                   PIC X(132) VALUE SPACES.
021900
022000 01  WKS-LIN-TITULO.
022100     02 FILLER                   PIC X(10) VALUE SPACES.
022200     02 FILLER                   PIC X(22) VALUE
022300        "PANEL RESUMEN DE ....".
022400     02 LIN-TIT-USUARIO           PIC X(08).
022500     02 FILLER                   PIC X(01) VALUE SPACES.
022600     02 LIN-TIT-NOMBRE            PIC X(30).
022700     02 FILLER                   PIC X(04) VALUE SPACES.
022800     02 LIN-TIT-DIA               PIC Z9.
022900     02 FILLER                   PIC X(01) VALUE "/".
023000     02 LIN-TIT-MES               PIC Z9.
023100     02 FILLER                   PIC X(01) VALUE "/".
023200     02 LIN-TIT-ANIO              PIC 9(04).
023300     02 FILLER                   PIC X(49) VALUE SPACES.
023400
023500 01  WKS-LIN-GAMIFICACION.
023600     02 FILLER                   PIC X(01) VALUE SPACES.
023700     02 FILLER                   PIC X(14) VALUE "XP ACUMULADO..".
023800     02 LIN-GAM-XP                PIC ZZZZZZZ9.
023900     02 FILLER                   PIC X(05) VALUE SPACES.
024000     02 FILLER                   PIC X(08) VALUE "NIVEL...".
024100     02 LIN-GAM-NIVEL             PIC ZZZ9.
024200     02 FILLER                   PIC X(05) VALUE SPACES.
024300     02 FILLER                   PIC X(07) VALUE "LIGA...".
024400     02 LIN-GAM-LIGA              PIC X(08).
024500     02 FILLER                   PIC X(82) VALUE SPACES.
024600
024700 01  WKS-LIN-HOY.
024800     02 FILLER                   PIC X(01) VALUE SPACES.
024900     02 FILLER                   PIC X(20) VALUE "ACTIVIDAD DE HOY....".
025000     02 FILLER                   PIC X(11) VALUE "REVISIONES.".
025100     02 LIN-HOY-REVISIONES        PIC ZZZZ9.
025200     02 FILLER                   PIC X(05) VALUE SPACES.
025300     02 FILLER                   PIC X(04) VALUE "XP..".
025400     02 LIN-HOY-XP                PIC ZZZZZZ9.
025500     02 FILLER                   PIC X(89) VALUE SPACES.
025600
025700 01  WKS-LIN-ENC-SETS.
025800     02 FILLER                   PIC X(01) VALUE SPACES.
025900     02 FILLER                   PIC X(30) VALUE
026000        "LOS 5 SETS ACTUALIZADOS RECIEN".
026100     02 FILLER                   PIC X(101) VALUE SPACES.
026200
026300 01  WKS-LIN-ENC-SETS-COL.
026400     02 FILLER                   PIC X(03) VALUE SPACES.
026500     02 FILLER                   PIC X(08) VALUE "SET".
026600     02 FILLER                   PIC X(03) VALUE SPACES.
026700     02 FILLER                   PIC X(30) VALUE "TITULO".
026800     02 FILLER                   PIC X(03) VALUE SPACES.
026900     02 FILLER                   PIC X(10) VALUE "APRENDIDAS".
027000     02 FILLER                   PIC X(03) VALUE SPACES.
027100     02 FILLER                   PIC X(10) VALUE "PENDIENTES".
027200     02 FILLER                   PIC X(62) VALUE SPACES.
027300
027400 01  WKS-LIN-SET-DETALLE.
027500     02 FILLER                   PIC X(03) VALUE SPACES.
027600     02 LIN-SET-LLAVE             PIC X(08).
027700     02 FILLER                   PIC X(03) VALUE SPACES.
027800     02 LIN-SET-TITULO            PIC X(30).
027900     02 FILLER                   PIC X(03) VALUE SPACES.
028000     02 LIN-SET-APRENDIDAS        PIC ZZZZZZZZ9.
028100     02 FILLER                   PIC X(04) VALUE SPACES.
028200     02 LIN-SET-PENDIENTES        PIC ZZZZZZZZ9.
028300     02 FILLER                   PIC X(79) VALUE SPACES.
028400
028500 01  WKS-LIN-TOTALES.
028600     02 FILLER                   PIC X(01) VALUE SPACES.
028700     02 FILLER                   PIC X(30) VALUE
028800        "TOTALES DE TODOS LOS SETS....".
028900     02 FILLER                   PIC X(11) VALUE "APRENDIDAS.".
029000     02 LIN-TOT-APRENDIDAS        PIC ZZZZZZZ9.
029100     02 FILLER                   PIC X(05) VALUE SPACES.
029200     02 FILLER                   PIC X(11) VALUE "PENDIENTES.".
029300     02 LIN-TOT-PENDIENTES        PIC ZZZZZZZ9.
029400     02 FILLER                   PIC X(72) VALUE SPACES.
029500
029600 PROCEDURE DIVISION.
029700*------------------------------------------------------------------
029800*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
029900*------------------------------------------------------------------
030000 100-MAIN SECTION.
030100     ACCEPT WKS-USUARIO-CONSULTA FROM SYSIN
030200     ACCEPT WKS-FECHA-HOY        FROM SYSIN
030300     PERFORM 110-ABRIR-ARCHIVOS
030400     PERFORM 150-BUSCA-NOMBRE-USUARIO
030500     PERFORM 160-CARGA-SNAPSHOT-GAMIFY
030600     PERFORM 200-CARGA-TABLA-PROGRESO
030700     PERFORM 250-CARGA-TABLAS-SETS
030800     PERFORM 300-ACUMULA-XP-HOY
030900     PERFORM 400-PROCESA-CARDS
031000     PERFORM 500-IMPRIME-REPORTE
031100     PERFORM 990-CERRAR-ARCHIVOS
031200     STOP RUN.
031300 100-MAIN-E. EXIT.
031400
031500*------------------------------------------------------------------
031600*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   
031700*------------------------------------------------------------------
031800 110-ABRIR-ARCHIVOS SECTION.
031900     OPEN INPUT USERS
032000     IF FS-USERS NOT = 0
032100        MOVE "USERS"      TO WKS-ARCHIVO-ERROR
032200        MOVE FS-USERS     TO WKS-FS-ERROR
032300        PERFORM 970-ERROR-FATAL
032400     END-IF
032500     OPEN INPUT GAMIFY
032600     IF FS-GAMIFY NOT = 0
032700        MOVE "GAMIFY"     TO WKS-ARCHIVO-ERROR
032800        MOVE FS-GAMIFY    TO WKS-FS-ERROR
032900        PERFORM 970-ERROR-FATAL
033000     END-IF
033100     OPEN INPUT PROGRESS
033200     IF FS-PROGRESS NOT = 0
033300        MOVE "PROGRESS"   TO WKS-ARCHIVO-ERROR
033400        MOVE FS-PROGRESS  TO WKS-FS-ERROR
033500        PERFORM 970-ERROR-FATAL
033600     END-IF
033700     OPEN INPUT XPEVENTS
033800     IF FS-XPEVENTS NOT = 0
033900        MOVE "XPEVENTS"   TO WKS-ARCHIVO-ERROR
034000        MOVE FS-XPEVENTS  TO WKS-FS-ERROR
034100        PERFORM 970-ERROR-FATAL
034200     END-IF
034300     OPEN INPUT CARDSETS
034400     IF FS-CARDSETS NOT = 0
034500        MOVE "CARDSETS"   TO WKS-ARCHIVO-ERROR
034600        MOVE FS-CARDSETS  TO WKS-FS-ERROR
034700        PERFORM 970-ERROR-FATAL
034800     END-IF
034900     OPEN INPUT CARDS
035000     IF FS-CARDS NOT = 0
035100        MOVE "CARDS"      TO WKS-ARCHIVO-ERROR
035200        MOVE FS-CARDS     TO WKS-FS-ERROR
035300        PERFORM 970-ERROR-FATAL
035400     END-IF
035500     OPEN OUTPUT RPTFILE
035600     IF FS-RPTFILE NOT = 0
035700        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
035800        MOVE FS-RPTFILE   TO WKS-FS-ERROR
035900        PERFORM 970-ERROR-FATAL
036000     END-IF.
036100 110-ABRIR-ARCHIVOS-E. EXIT.
036200
036300*------------------------------------------------------------------
036400*   150 - LOCALIZA EL NOMBRE DEL USUARIO CONSULTADO, RECORRIENDO   
036500*         EL MAESTRO DE USUARIOS (NO SE MANTIENE EN MEMORIA)      
036600*------------------------------------------------------------------
036700 150-BUSCA-NOMBRE-USUARIO SECTION.
036800     PERFORM 151-LEE-USERS
036900        UNTIL WKS-EOF-USERS OR WKS-USR-OK
037000     CLOSE USERS
037100     IF NOT WKS-USR-OK
037200        MOVE "(SIN NOMBRE)" TO WKS-NOMBRE-USUARIO
037300     END-IF.
037400 150-BUSCA-NOMBRE-USUARIO-E. EXIT.
037500
037600 151-LEE-USERS SECTION.
037700     READ USERS
037800     EVALUATE FS-USERS
037900        WHEN 0
038000           IF USR-LLAVE = WKS-USUARIO-CONSULTA
038100              MOVE USR-NOMBRE TO WKS-NOMBRE-USUARIO
038200              MOVE "S"        TO WKS-USR-ENCONTRADO
038300           END-IF
038400        WHEN 10
038500           MOVE "S" TO WKS-FIN-USERS
038600        WHEN OTHER
038700           MOVE "USERS" TO WKS-ARCHIVO-ERROR
038800           MOVE FS-USERS TO WKS-FS-ERROR
038900           PERFORM 970-ERROR-FATAL
039000     END-EVALUATE.
039100 151-LEE-USERS-E. EXIT.
039200
039300*------------------------------------------------------------------
039400*   160 - LOCALIZA LA FICHA DE GAMIFICACION DEL USUARIO CONSULTADO,
039500*         SI NO EXISTE QUEDA EN CEROS / NIVEL 1 / LIGA BRONZE     
039600*------------------------------------------------------------------
039700 160-CARGA-SNAPSHOT-GAMIFY SECTION.
039800     PERFORM 161-LEE-GAMIFY
039900        UNTIL WKS-EOF-GAMIFY OR WKS-GAM-OK
040000     CLOSE GAMIFY.
040100 160-CARGA-SNAPSHOT-GAMIFY-E. EXIT.
040200
040300 161-LEE-GAMIFY SECTION.
040400     READ GAMIFY
040500     EVALUATE FS-GAMIFY
040600        WHEN 0
040700           IF GAM-USR-LLAVE = WKS-USUARIO-CONSULTA
040800              MOVE GAM-TOTAL-XP TO WKS-SNAP-XP
040900              MOVE GAM-NIVEL    TO WKS-SNAP-NIVEL
041000              MOVE GAM-LIGA     TO WKS-SNAP-LIGA
041100              MOVE "S"          TO WKS-GAM-ENCONTRADO
041200           END-IF
041300        WHEN 10
041400           MOVE "S" TO WKS-FIN-GAMIFY
041500        WHEN OTHER
041600           MOVE "GAMIFY" TO WKS-ARCHIVO-ERROR
041700           MOVE FS-GAMIFY TO WKS-FS-ERROR
041800           PERFORM 970-ERROR-FATAL
041900     END-EVALUATE.
042000 161-LEE-GAMIFY-E. EXIT.
042100
042200*------------------------------------------------------------------
042300*   200 - CARGA EN MEMORIA EL PROGRESO DEL USUARIO CONSULTADO;     
042400*         DE PASO ACUMULA LAS REVISIONES HECHAS HOY               
042500*------------------------------------------------------------------
042600 200-CARGA-TABLA-PROGRESO SECTION.
042700     PERFORM 201-LEE-PROGRESS UNTIL WKS-EOF-PROGRESS
042800     CLOSE PROGRESS.
042900 200-CARGA-TABLA-PROGRESO-E. EXIT.
043000
043100 201-LEE-PROGRESS SECTION.
043200     READ PROGRESS
043300     EVALUATE FS-PROGRESS
043400        WHEN 0
043500           IF PRG-USR-LLAVE = WKS-USUARIO-CONSULTA
043600              ADD 1 TO WKS-PRG-LONG
043700              SET WKS-PRG-IDX TO WKS-PRG-LONG
043800              MOVE PRG-CRD-LLAVE     TO WKS-T-PRG-CRD-LLAVE(WKS-PRG-IDX)
043900              MOVE PRG-PROX-REVISION TO
044000              WKS-T-PRG-PROX-REVISION(WKS-PRG-IDX)
044100              IF PRG-ULTIMA-REVISION = WKS-FECHA-HOY
044200                 ADD 1 TO WKS-HOY-REVISIONES
044300              END-IF
044400           END-IF
044500        WHEN 10
044600           MOVE "S" TO WKS-FIN-PROGRESS
044700        WHEN OTHER
044800           MOVE "PROGRESS" TO WKS-ARCHIVO-ERROR
044900           MOVE FS-PROGRESS TO WKS-FS-ERROR
045000           PERFORM 970-ERROR-FATAL
045100     END-EVALUATE.
045200 201-LEE-PROGRESS-E. EXIT.
045300
045400 210-BUSCA-PROGRESO SECTION.
045500     MOVE "N" TO WKS-PRG-ENCONTRADO
045600     SET WKS-PRG-IDX TO 1
045700     PERFORM 211-COMPARA-PROGRESO
045800        UNTIL WKS-PRG-IDX > WKS-PRG-LONG OR WKS-PRG-OK.
045900 210-BUSCA-PROGRESO-E. EXIT.
046000
046100 211-COMPARA-PROGRESO SECTION.
046200     IF WKS-T-PRG-CRD-LLAVE(WKS-PRG-IDX) = CRD-LLAVE
046300        MOVE "S" TO WKS-PRG-ENCONTRADO
046400     ELSE
046500        SET WKS-PRG-IDX UP BY 1
046600     END-IF.
046700 211-COMPARA-PROGRESO-E. EXIT.
046800
046900*------------------------------------------------------------------
047000*   250 - CARGA EN MEMORIA LOS SETS DEL DUENIO (TODOS) Y, DE PASO, 
047100*         MANTIENE LA TABLA DE LOS CINCO ACTUALIZADOS MAS RECIEN  
047200*------------------------------------------------------------------
047300 250-CARGA-TABLAS-SETS SECTION.
047400     PERFORM 251-LEE-CARDSETS UNTIL WKS-EOF-CARDSETS
047500     CLOSE CARDSETS.
047600 250-CARGA-TABLAS-SETS-E. EXIT.
047700
047800 251-LEE-CARDSETS SECTION.
047900     READ CARDSETS
048000     EVALUATE FS-CARDSETS
048100        WHEN 0
048200           IF SET-USUARIO-DUENIO = WKS-USUARIO-CONSULTA
048300              ADD 1 TO WKS-SET-LONG
048400              SET WKS-SET-IDX TO WKS-SET-LONG
048500              MOVE SET-LLAVE TO WKS-T-SET-LLAVE(WKS-SET-IDX)
048600              PERFORM 255-INSERTA-TOP5
048700           END-IF
048800        WHEN 10
048900           MOVE "S" TO WKS-FIN-CARDSETS
049000        WHEN OTHER
049100           MOVE "CARDSETS" TO WKS-ARCHIVO-ERROR
049200           MOVE FS-CARDSETS TO WKS-FS-ERROR
049300           PERFORM 970-ERROR-FATAL
049400     END-EVALUATE.
049500 251-LEE-CARDSETS-E. EXIT.
049600
049700*------------------------------------------------------------------
049800*   255/256 - INSERCION ORDENADA DESCENDENTE POR FECHA DE          
049900*         ACTUALIZACION EN LA TABLA CAPADA A LOS 5 MAS RECIENTES  
050000*------------------------------------------------------------------
050100 255-INSERTA-TOP5 SECTION.
050200     IF WKS-TOP-LONG < 5
050300        ADD 1 TO WKS-TOP-LONG
050400        SET WKS-TOP-IDX TO WKS-TOP-LONG
050500        PERFORM 256-DESPLAZA-TOP5
050600           UNTIL WKS-TOP-IDX = 1 OR
050700           SET-FECHA-ACTUALIZA <= WKS-T-TOP-FECHA(WKS-TOP-IDX - 1)
050800        MOVE SET-LLAVE           TO WKS-T-TOP-LLAVE(WKS-TOP-IDX)
050900        MOVE SET-TITULO          TO WKS-T-TOP-TITULO(WKS-TOP-IDX)
051000        MOVE SET-FECHA-ACTUALIZA TO WKS-T-TOP-FECHA(WKS-TOP-IDX)
051100        MOVE ZEROS               TO WKS-T-TOP-APRENDIDAS(WKS-TOP-IDX)
051200        MOVE ZEROS               TO WKS-T-TOP-PENDIENTES(WKS-TOP-IDX)
051300     ELSE
051400        IF SET-FECHA-ACTUALIZA > WKS-T-TOP-FECHA(5)
051500           SET WKS-TOP-IDX TO 5
051600           PERFORM 256-DESPLAZA-TOP5
051700              UNTIL WKS-TOP-IDX = 1 OR
051800              SET-FECHA-ACTUALIZA <= WKS-T-TOP-FECHA(WKS-TOP-IDX - 1)
051900           MOVE SET-LLAVE           TO WKS-T-TOP-LLAVE(WKS-TOP-IDX)
052000           MOVE SET-TITULO          TO WKS-T-TOP-TITULO(WKS-TOP-IDX)
052100           MOVE SET-FECHA-ACTUALIZA TO WKS-T-TOP-FECHA(WKS-TOP-IDX)
052200           MOVE ZEROS               TO WKS-T-TOP-APRENDIDAS(WKS-TOP-IDX)
052300           MOVE ZEROS               TO WKS-T-TOP-PENDIENTES(WKS-TOP-IDX)
052400        END-IF
052500     END-IF.
052600 255-INSERTA-TOP5-E. EXIT.
052700
052800 256-DESPLAZA-TOP5 SECTION.
052900     MOVE WKS-T-TOP-LLAVE(WKS-TOP-IDX - 1)  TO
053000        WKS-T-TOP-LLAVE(WKS-TOP-IDX)
053100     MOVE WKS-T-TOP-TITULO(WKS-TOP-IDX - 1) TO
053200        WKS-T-TOP-TITULO(WKS-TOP-IDX)
053300     MOVE WKS-T-TOP-FECHA(WKS-TOP-IDX - 1)  TO
053400        WKS-T-TOP-FECHA(WKS-TOP-IDX)
053500     MOVE WKS-T-TOP-APRENDIDAS(WKS-TOP-IDX - 1) TO
053600        WKS-T-TOP-APRENDIDAS(WKS-TOP-IDX)
053700     MOVE WKS-T-TOP-PENDIENTES(WKS-TOP-IDX - 1) TO
053800        WKS-T-TOP-PENDIENTES(WKS-TOP-IDX)
053900     SET WKS-TOP-IDX DOWN BY 1.
054000 256-DESPLAZA-TOP5-E. EXIT.
054100
054200*------------------------------------------------------------------
054300*   300 - ACUMULA EL XP GANADO HOY POR EL USUARIO CONSULTADO      
054400*------------------------------------------------------------------
054500 300-ACUMULA-XP-HOY SECTION.
054600     PERFORM 301-LEE-XPEVENTS UNTIL WKS-EOF-XPEVENTS
054700     CLOSE XPEVENTS.
054800 300-ACUMULA-XP-HOY-E. EXIT.
054900
055000 301-LEE-XPEVENTS SECTION.
055100     READ XPEVENTS
055200     EVALUATE FS-XPEVENTS
055300        WHEN 0
055400           IF XPE-USR-LLAVE = WKS-USUARIO-CONSULTA AND
055500              XPE-FECHA    = WKS-FECHA-HOY
055600              ADD XPE-MONTO-XP TO WKS-HOY-XP
055700           END-IF
055800        WHEN 10
055900           MOVE "S" TO WKS-FIN-XPEVENTS
056000        WHEN OTHER
056100           MOVE "XPEVENTS" TO WKS-ARCHIVO-ERROR
056200           MOVE FS-XPEVENTS TO WKS-FS-ERROR
056300           PERFORM 970-ERROR-FATAL
056400     END-EVALUATE.
056500 301-LEE-XPEVENTS-E. EXIT.
056600
056700*------------------------------------------------------------------
056800*   400 - RECORRE EL MAESTRO DE TARJETAS UNA SOLA VEZ, ACUMULANDO 
056900*         APRENDIDAS/PENDIENTES POR SET (TOP 5) Y EN GRAN TOTAL   
057000*         PARA TODOS LOS SETS DEL DUENIO                          
057100*------------------------------------------------------------------
057200 400-PROCESA-CARDS SECTION.
057300     PERFORM 401-LEE-CARDS UNTIL WKS-EOF-CARDS
057400     CLOSE CARDS.
057500 400-PROCESA-CARDS-E. EXIT.
057600
057700 401-LEE-CARDS SECTION.
057800     READ CARDS
057900     EVALUATE FS-CARDS
058000        WHEN 0
058100           PERFORM 210-BUSCA-PROGRESO
058200           PERFORM 410-ACUMULA-DUENIO
058300           PERFORM 420-ACUMULA-TOP5
058400        WHEN 10
058500           MOVE "S" TO WKS-FIN-CARDS
058600        WHEN OTHER
058700           MOVE "CARDS" TO WKS-ARCHIVO-ERROR
058800           MOVE FS-CARDS TO WKS-FS-ERROR
058900           PERFORM 970-ERROR-FATAL
059000     END-EVALUATE.
059100 401-LEE-CARDS-E. EXIT.
059200
059300 410-ACUMULA-DUENIO SECTION.
059400     MOVE "N" TO WKS-DUENIO-ENCONTRADO
059500     SET WKS-SET-IDX TO 1
059600     PERFORM 411-COMPARA-DUENIO
059700        UNTIL WKS-SET-IDX > WKS-SET-LONG OR WKS-DUENIO-OK
059800     IF WKS-DUENIO-OK
059900        IF WKS-PRG-OK
060000           ADD 1 TO WKS-GRAN-APRENDIDAS
060100           IF WKS-T-PRG-PROX-REVISION(WKS-PRG-IDX) <= WKS-FECHA-HOY
060200              ADD 1 TO WKS-GRAN-PENDIENTES
060300           END-IF
060400        ELSE
060500           ADD 1 TO WKS-GRAN-PENDIENTES
060600        END-IF
060700     END-IF.
060800 410-ACUMULA-DUENIO-E. EXIT.
060900
061000 411-COMPARA-DUENIO SECTION.
061100     IF WKS-T-SET-LLAVE(WKS-SET-IDX) = CRD-SET-LLAVE
061200        MOVE "S" TO WKS-DUENIO-ENCONTRADO
061300     ELSE
061400        SET WKS-SET-IDX UP BY 1
061500     END-IF.
061600 411-COMPARA-DUENIO-E. EXIT.
061700
061800 420-ACUMULA-TOP5 SECTION.
061900     MOVE "N" TO WKS-TOP-ENCONTRADO
062000     SET WKS-TOP-IDX TO 1
062100     PERFORM 421-COMPARA-TOP5
062200        UNTIL WKS-TOP-IDX > WKS-TOP-LONG OR WKS-TOP-OK
062300     IF WKS-TOP-OK
062400        IF WKS-PRG-OK
062500           ADD 1 TO WKS-T-TOP-APRENDIDAS(WKS-TOP-IDX)
062600           IF WKS-T-PRG-PROX-REVISION(WKS-PRG-IDX) <= WKS-FECHA-HOY
062700              ADD 1 TO WKS-T-TOP-PENDIENTES(WKS-TOP-IDX)
062800           END-IF
062900        ELSE
063000           ADD 1 TO WKS-T-TOP-PENDIENTES(WKS-TOP-IDX)
063100        END-IF
063200     END-IF.
063300 420-ACUMULA-TOP5-E. EXIT.
063400
063500 421-COMPARA-TOP5 SECTION.
063600     IF WKS-T-TOP-LLAVE(WKS-TOP-IDX) = CRD-SET-LLAVE
063700        MOVE "S" TO WKS-TOP-ENCONTRADO
063800     ELSE
063900        SET WKS-TOP-IDX UP BY 1
064000     END-IF.
064100 421-COMPARA-TOP5-E. EXIT.
064200
064300*------------------------------------------------------------------
064400*   500 - IMPRIME EL REPORTE COMPLETO DEL PANEL RESUMEN            
064500*------------------------------------------------------------------
064600 500-IMPRIME-REPORTE SECTION.
064700     MOVE WKS-USUARIO-CONSULTA TO LIN-TIT-USUARIO
064800     MOVE WKS-NOMBRE-USUARIO   TO LIN-TIT-NOMBRE
064900     MOVE WKS-HOY-DIA  TO LIN-TIT-DIA
065000     MOVE WKS-HOY-MES  TO LIN-TIT-MES
065100     MOVE WKS-HOY-ANIO TO LIN-TIT-ANIO
065200     MOVE SPACES TO REG-RPTFILE
065300     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
065400        AFTER ADVANCING C01
065500     MOVE WKS-SNAP-XP    TO LIN-GAM-XP
065600     MOVE WKS-SNAP-NIVEL TO LIN-GAM-NIVEL
065700     MOVE WKS-SNAP-LIGA  TO LIN-GAM-LIGA
065800     WRITE REG-RPTFILE FROM WKS-LIN-GAMIFICACION
065900        AFTER ADVANCING 2 LINES
066000     MOVE WKS-HOY-REVISIONES TO LIN-HOY-REVISIONES
066100     MOVE WKS-HOY-XP         TO LIN-HOY-XP
066200     WRITE REG-RPTFILE FROM WKS-LIN-HOY
066300        AFTER ADVANCING 1 LINE
066400     WRITE REG-RPTFILE FROM WKS-LIN-ENC-SETS
066500        AFTER ADVANCING 2 LINES
066600     WRITE REG-RPTFILE FROM WKS-LIN-ENC-SETS-COL
066700        AFTER ADVANCING 1 LINE
066800     PERFORM 501-ESCRIBE-UN-SET
066900        VARYING WKS-TOP-IDX FROM 1 BY 1
067000        UNTIL WKS-TOP-IDX > WKS-TOP-LONG
067100     MOVE WKS-GRAN-APRENDIDAS TO LIN-TOT-APRENDIDAS
067200     MOVE WKS-GRAN-PENDIENTES TO LIN-TOT-PENDIENTES
067300     WRITE REG-RPTFILE FROM WKS-LIN-TOTALES
067400        AFTER ADVANCING 2 LINES.
067500 500-IMPRIME-REPORTE-E. EXIT.
067600
067700 501-ESCRIBE-UN-SET SECTION.
067800     MOVE WKS-T-TOP-LLAVE(WKS-TOP-IDX)       TO LIN-SET-LLAVE
067900     MOVE WKS-T-TOP-TITULO(WKS-TOP-IDX)      TO LIN-SET-TITULO
068000     MOVE WKS-T-TOP-APRENDIDAS(WKS-TOP-IDX)  TO LIN-SET-APRENDIDAS
068100     MOVE WKS-T-TOP-PENDIENTES(WKS-TOP-IDX)  TO LIN-SET-PENDIENTES
068200     WRITE REG-RPTFILE FROM WKS-LIN-SET-DETALLE
068300        AFTER ADVANCING 1 LINE.
068400 501-ESCRIBE-UN-SET-E. EXIT.
068500
068600*------------------------------------------------------------------
068700*   970 - ERROR FATAL DE ARCHIVO, TERMINA LA CORRIDA              
068800*------------------------------------------------------------------
068900 970-ERROR-FATAL SECTION.
069000     DISPLAY "LRNDASH - ERROR FATAL EN ARCHIVO " WKS-ARCHIVO-ERROR
069100        " FILE STATUS " WKS-FS-ERROR
069200     MOVE 91 TO RETURN-CODE
069300     STOP RUN.
069400 970-ERROR-FATAL-E. EXIT.
069500
069600*------------------------------------------------------------------
069700*   990 - CIERRA LOS ARCHIVOS QUE QUEDAN ABIERTOS AL FINAL         
069800*------------------------------------------------------------------
069900 990-CERRAR-ARCHIVOS SECTION.
070000     CLOSE RPTFILE.
070100 990-CERRAR-ARCHIVOS-E. EXIT.
