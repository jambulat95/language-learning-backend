000100******************************************************************
000200*             C O P Y   D E   P R O C E D I M I E N T O          *
000300*                    R U T I N A S   D E   F E C H A             *
000400*  SECCIONES 900 A 950, COPIADAS AL FINAL DE LA PROCEDURE        *
000500*  DIVISION DEL PROGRAMA QUE LAS NECESITE (COPIAR LRNJDNW EN     *
000600*  WORKING-STORAGE PRIMERO).  ARITMETICA DE DIA JULIANO (JDN),   *
000700*  NADA DE FUNCIONES INTRINSECAS, PARA QUE CORRA IGUAL EN TODOS  *
000800*  LOS COMPILADORES DE LA CASA.                                  *
000900*------------------------------------------------------------------
001000*  EEDR  10/03/1994  RUTINA DE FECHAS ESTANDAR PARA TODA LA CASA
001100*  EEDR  22/11/1999  Y2K - SE AMPLIO WKS-JDN-ANIO A 4 DIGITOS
001200******************************************************************
001300*----------------------------------------------------------------*
001400*   900 - CONVIERTE WKS-JDN-FECHA-ENT (AAAAMMDD) A NUMERO DE     *
001500*         DIA JULIANO EN WKS-JDN-RESULTADO                       *
001600*----------------------------------------------------------------*
001700 900-FECHA-A-JDN SECTION.
001800     MOVE WKS-JDN-ENT-ANIO   TO WKS-JDN-ANIO
001900     MOVE WKS-JDN-ENT-MES    TO WKS-JDN-MES
002000     MOVE WKS-JDN-ENT-DIA    TO WKS-JDN-DIA
002100
002200     COMPUTE WKS-JDN-A  = (14 - WKS-JDN-MES) / 12
002300     COMPUTE WKS-JDN-Y2 = WKS-JDN-ANIO + 4800 - WKS-JDN-A
002400     COMPUTE WKS-JDN-M2 = WKS-JDN-MES + (12 * WKS-JDN-A) - 3
002500     COMPUTE WKS-JDN-T1 = ((153 * WKS-JDN-M2) + 2) / 5
002600     COMPUTE WKS-JDN-T2 = WKS-JDN-Y2 / 4
002700     COMPUTE WKS-JDN-T3 = WKS-JDN-Y2 / 100
002800     COMPUTE WKS-JDN-T4 = WKS-JDN-Y2 / 400
002900     COMPUTE WKS-JDN-RESULTADO =
003000             WKS-JDN-DIA + WKS-JDN-T1 + (365 * WKS-JDN-Y2)
003100           + WKS-JDN-T2 - WKS-JDN-T3 + WKS-JDN-T4 - 32045.
003200 900-FECHA-A-JDN-E. EXIT.
003300
003400*----------------------------------------------------------------*
003500*   910 - CONVIERTE EL NUMERO DE DIA JULIANO DE WKS-JDN-DESTINO  *
003600*         A FECHA AAAAMMDD EN WKS-JDN-FECHA-SAL                  *
003700*----------------------------------------------------------------*
003800 910-JDN-A-FECHA SECTION.
003900     COMPUTE WKS-INV-A  = WKS-JDN-DESTINO + 32044
004000     COMPUTE WKS-INV-B  = ((4 * WKS-INV-A) + 3) / 146097
004100     COMPUTE WKS-INV-T1 = (146097 * WKS-INV-B) / 4
004200     COMPUTE WKS-INV-C  = WKS-INV-A - WKS-INV-T1
004300     COMPUTE WKS-INV-D  = ((4 * WKS-INV-C) + 3) / 1461
004400     COMPUTE WKS-INV-T2 = (1461 * WKS-INV-D) / 4
004500     COMPUTE WKS-INV-E  = WKS-INV-C - WKS-INV-T2
004600     COMPUTE WKS-INV-M2 = ((5 * WKS-INV-E) + 2) / 153
004700
004800     COMPUTE WKS-JDN-SAL-DIA  =
004900             WKS-INV-E - (((153 * WKS-INV-M2) + 2) / 5) + 1
005000     COMPUTE WKS-JDN-SAL-MES  =
005100             WKS-INV-M2 + 3 - (12 * (WKS-INV-M2 / 10))
005200     COMPUTE WKS-JDN-SAL-ANIO =
005300             (100 * WKS-INV-B) + WKS-INV-D - 4800
005400           + (WKS-INV-M2 / 10).
005500 910-JDN-A-FECHA-E. EXIT.
005600
005700*----------------------------------------------------------------*
005800*   920 - SUMA WKS-JDN-DIAS-SUMAR (PUEDE SER NEGATIVO) A LA      *
005900*         FECHA WKS-JDN-FECHA-ENT, RESULTADO EN WKS-JDN-FECHA-SAL*
006000*----------------------------------------------------------------*
006100 920-SUMA-DIAS-A-FECHA SECTION.
006200     PERFORM 900-FECHA-A-JDN
006300     COMPUTE WKS-JDN-DESTINO =
006400             WKS-JDN-RESULTADO + WKS-JDN-DIAS-SUMAR
006500     PERFORM 910-JDN-A-FECHA.
006600 920-SUMA-DIAS-A-FECHA-E. EXIT.
006700
006800*----------------------------------------------------------------*
006900*   930 - CALCULA CUANTOS DIAS HAY ENTRE WKS-JDN-FECHA-A Y       *
007000*         WKS-JDN-FECHA-B (B MENOS A), RESULTADO EN              *
007100*         WKS-JDN-DIF-DIAS                                       *
007200*----------------------------------------------------------------*
007300 930-DIAS-ENTRE-FECHAS SECTION.
007400     MOVE WKS-JDN-FECHA-A TO WKS-JDN-FECHA-ENT
007500     PERFORM 900-FECHA-A-JDN
007600     MOVE WKS-JDN-RESULTADO TO WKS-JDN-BASE
007700
007800     MOVE WKS-JDN-FECHA-B TO WKS-JDN-FECHA-ENT
007900     PERFORM 900-FECHA-A-JDN
008000     MOVE WKS-JDN-RESULTADO TO WKS-JDN-DESTINO
008100
008200     COMPUTE WKS-JDN-DIF-DIAS = WKS-JDN-DESTINO - WKS-JDN-BASE.
008300 930-DIAS-ENTRE-FECHAS-E. EXIT.
008400
008500*----------------------------------------------------------------*
008600*   940 - DIA DE LA SEMANA DE WKS-JDN-FECHA-ENT (1=LUNES HASTA   *
008700*         7=DOMINGO, ESTILO ISO) EN WKS-JDN-DIA-SEMANA           *
008800*----------------------------------------------------------------*
008900 940-DIA-DE-LA-SEMANA SECTION.
009000     PERFORM 900-FECHA-A-JDN
009100*        WKS-JDN-LUNES-BASE (01/01/1900) ES LUNES Y SU JDN
009200*        MODULO 7 DA RESIDUO 0 = LUNES, 1 = MARTES, ... 6 = DOMINGO
009300     COMPUTE WKS-INV-A = WKS-JDN-RESULTADO - WKS-JDN-LUNES-BASE
009400     DIVIDE WKS-INV-A BY 7
009500            GIVING WKS-INV-T1
009600            REMAINDER WKS-INV-T2
009700     COMPUTE WKS-JDN-DIA-SEMANA = WKS-INV-T2 + 1.
009800 940-DIA-DE-LA-SEMANA-E. EXIT.
009900
010000*----------------------------------------------------------------*
010100*   950 - FECHA DEL LUNES DE LA SEMANA QUE CONTIENE A             *
010200*         WKS-JDN-FECHA-ENT, RESULTADO EN WKS-JDN-FECHA-SAL       *
010300*----------------------------------------------------------------*
010400 950-LUNES-DE-LA-SEMANA SECTION.
010500     PERFORM 940-DIA-DE-LA-SEMANA
010600     MOVE WKS-JDN-RESULTADO TO WKS-JDN-BASE
010700     COMPUTE WKS-JDN-DIAS-SUMAR = 0 - (WKS-JDN-DIA-SEMANA - 1)
010800     COMPUTE WKS-JDN-DESTINO = WKS-JDN-BASE + WKS-JDN-DIAS-SUMAR
010900     PERFORM 910-JDN-A-FECHA.
011000 950-LUNES-DE-LA-SEMANA-E. EXIT.
