000100******************************************************************
000200*                 C O P Y   R E G I S T R O   X P E               *
000300*  LAYOUT DE LA BITACORA DE EVENTOS DE XP (XP-EVENT), ARCHIVO    *
000400*  XPEVENTS, SOLO SE AGREGA (APPEND), NUNCA SE REESCRIBE.        *
000500*------------------------------------------------------------------
000600*  EEDR  06/02/2024  LAYOUT INICIAL DE LA BITACORA DE XP
000700******************************************************************
000800 01  REG-XPEVENTS.
000900     02 XPE-USR-LLAVE              PIC X(08).
001000     02 XPE-MONTO-XP               PIC 9(05).
001100     02 XPE-TIPO-EVENTO            PIC X(16).
001200        88 XPE-TIPO-REVISION                VALUE "review".
001300        88 XPE-TIPO-SET-CREADO               VALUE "set_created".
001400        88 XPE-TIPO-GENERACION-IA           VALUE "ai_generation".
001500        88 XPE-TIPO-CONVERSACION            VALUE "conversation".
001600        88 XPE-TIPO-BONO-LOGRO    VALUE "achievement_bonus".
001700        88 XPE-TIPO-AMIGO-AGREGADO          VALUE "friend_added".
001800     02 XPE-FECHA                  PIC 9(08).
001900     02 XPE-FECHA-R REDEFINES XPE-FECHA.
002000        03 XPE-FEC-ANIO            PIC 9(04).
002100        03 XPE-FEC-MES             PIC 9(02).
002200        03 XPE-FEC-DIA             PIC 9(02).
002300     02 FILLER                     PIC X(09).
