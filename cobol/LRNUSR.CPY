000100******************************************************************
000200*                 C O P Y   R E G I S T R O   U S R              *
000300*  LAYOUT DEL MAESTRO DE USUARIOS DE LA PLATAFORMA DE IDIOMAS.   *
000400*  UN REGISTRO POR USUARIO, ARCHIVO USERS ORDENADO POR USR-LLAVE.*
000500*------------------------------------------------------------------
000600*  EEDR  03/02/2024  LAYOUT INICIAL DEL MAESTRO DE USUARIOS
000700******************************************************************
000800 01  REG-USERS.
000900     02 USR-LLAVE                  PIC X(08).
001000     02 USR-NOMBRE                 PIC X(30).
001100     02 USR-EMAIL                  PIC X(40).
001200     02 USR-NIVEL-IDIOMA           PIC X(02).
001300        88 USR-NIVEL-A1                     VALUE "A1".
001400        88 USR-NIVEL-A2                     VALUE "A2".
001500        88 USR-NIVEL-B1                     VALUE "B1".
001600        88 USR-NIVEL-B2                     VALUE "B2".
001700        88 USR-NIVEL-C1                     VALUE "C1".
001800        88 USR-NIVEL-C2                     VALUE "C2".
001900     02 USR-IDIOMA-NATIVO          PIC X(02).
002000     02 USR-META-XP-DIARIA         PIC 9(05)          VALUE 00100.
002100     02 USR-ES-PREMIUM             PIC X(01).
002200        88 USR-PREMIUM                      VALUE "Y".
002300        88 USR-NO-PREMIUM                   VALUE "N".
002400     02 USR-ES-ACTIVO              PIC X(01).
002500        88 USR-ACTIVO                       VALUE "Y".
002600        88 USR-INACTIVO                     VALUE "N".
002700     02 FILLER                     PIC X(10).
