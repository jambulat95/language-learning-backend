000100************************************************************************
000200*FECHA       : 12/05/1994                                        *
000300*PROGRAMADOR : E. D. RAMIREZ (EDR)                                *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)            *
000500*PROGRAMA    : LRNIMPT                                            *
000600*TIPO        : BATCH                                              *
000700*DESCRIPCION : IMPORTA TARJETAS DESDE UN ARCHIVO DE TEXTO DELIMI- *
000800*            : TADO (COMA, TABULADOR, PLECA O PUNTO Y COMA, AUTO- *
000900*            : DETECTADO), VALIDANDO CADA RENGLON Y RESPETANDO EL *
001000*            : LIMITE DIARIO DE TARJETAS DEL USUARIO.             *
001100*ARCHIVOS    : USERS=C, CARDSETS=C/A, CARDS=C/A, IMPORTIN=C,      *
001200*            : RPTFILE=A                                          *
001300*ACCION (ES) : S=IMPORTACION DE TARJETAS A UN SET EXISTENTE       *
001400*INSTALADO   : 12/05/1994                                         *
001500*BPM/RATIONAL: SAI-1024                                           *
001600*NOMBRE      : IMPORTACION MASIVA DE TARJETAS                     *
001700************************************************************************
001800*------------------------------------------------------------------
001900*                    B I T A C O R A   D E   C A M B I O S      
002000*------------------------------------------------------------------
002100* EDR  12/05/1994  PROGRAMA INICIAL. SOLO DETECTA COMA Y PLECA,
002200*                   SIN VALIDACION DE LIMITE DIARIO.
002300* EDR  30/11/1994  SE AGREGA LA DETECCION DE TABULADOR Y PUNTO Y
002400*                   COMA COMO POSIBLES DELIMITADORES (QDR 0177).
002500* JAM  02/09/1997  SE AGREGA LA VALIDACION DEL LIMITE DIARIO DE
002600*                   TARJETAS (50) PARA USUARIOS NO PREMIUM, IGUAL
002700*                   QUE EN LRNLIMT.
002800* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
002900*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS.
003000* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LA FECHA
003100*                   DE REFERENCIA RECIBIDA POR TARJETA DE PARAMETROS.
003200* CAP  11/06/2001  SE AGREGA EL RECORTE DE ESPACIOS A LA IZQUIERDA
003300*                   DE CADA CAMPO ANTES DE VALIDAR SI ESTA EN BLANCO
003400*                   (QDR 1233).
003500* SRQ  14/09/2009  SE AMPLIA EL MUESTREO DE DETECCION DE DELIMITA-
003600*                   DOR A LOS PRIMEROS 2048 BYTES DEL ARCHIVO (QDR
003700*                   2561).
003800************************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.                    LRNIMPT.
004100 AUTHOR.                        E. D. RAMIREZ.
004200 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
004300 DATE-WRITTEN.                  12/05/1994.
004400 DATE-COMPILED.
004500 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
004600     SISTEMAS - SAI.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300************************************************************************
005400*              A R C H I V O S   D E   E N T R A D A
005500************************************************************************
005600     SELECT USERS    ASSIGN   TO USERS
005700        ORGANIZATION      IS SEQUENTIAL
005800        FILE STATUS       IS FS-USERS.
005900     SELECT IMPORTIN ASSIGN   TO IMPORTIN
006000        ORGANIZATION      IS LINE SEQUENTIAL
006100        FILE STATUS       IS FS-IMPORTIN.
006200************************************************************************
006300*            A R C H I V O S   D E   E N T R A D A / S A L I D A
006400************************************************************************
006500     SELECT CARDSETS ASSIGN   TO CARDSETS
006600        ORGANIZATION      IS SEQUENTIAL
006700        FILE STATUS       IS FS-CARDSETS.
006800     SELECT CARDS    ASSIGN   TO CARDS
006900        ORGANIZATION      IS SEQUENTIAL
007000        FILE STATUS       IS FS-CARDS.
007100************************************************************************
007200*              A R C H I V O   D E   S A L I D A
007300************************************************************************
007400     SELECT RPTFILE  ASSIGN   TO RPTFILE
007500        ORGANIZATION      IS SEQUENTIAL
007600        FILE STATUS       IS FS-RPTFILE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*1 -->MAESTRO DE USUARIOS, PARA LA BANDERA DE PREMIUM
008100 FD  USERS
008200     LABEL RECORD IS STANDARD.
008300     COPY LRNUSR.
008400
008500*2 -->ARCHIVO DE TEXTO DELIMITADO A IMPORTAR, UN RENGLON POR
008600*     TARJETA, ANCHO VARIABLE
008700 FD  IMPORTIN
008800     RECORD CONTAINS 1 TO 250 CHARACTERS
008900     RECORDING MODE IS V.
009000 01  IMP-LINEA                  PIC X(250).
009100
009200*3 -->MAESTRO DE SETS; SOLO SE LEE PARA VALIDAR EL SET DESTINO
009300*     Y AL FINAL SE REESCRIBE CON EL NUEVO CARD-COUNT
009400 FD  CARDSETS
009500     LABEL RECORD IS STANDARD.
009600     COPY LRNSET.
009700
009800*4 -->MAESTRO DE TARJETAS; SE LEE PARA CONTAR LAS CREADAS HOY Y
009900*     SE REESCRIBE AGREGANDO LAS TARJETAS NUEVAS AL FINAL
010000 FD  CARDS
010100     LABEL RECORD IS STANDARD.
010200     COPY LRNCRD.
010300
010400*5 -->REPORTE DE IMPORTACION (CREADAS Y SALTADAS)
010500 FD  RPTFILE
010600     LABEL RECORD IS STANDARD.
010700     COPY LRNRPT.
010800
010900 WORKING-STORAGE SECTION.
011000************************************************************************
011100*               C A M P O S    D E    T R A B A J O              
011200************************************************************************
011300 01  WKS-CAMPOS-DE-TRABAJO.
011400     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNIMPT".
011500     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
011600     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
011700     02 WKS-SET-LLAVE-DESTINO   PIC X(08)  VALUE SPACES.
011800     02 WKS-USUARIO-IMPORTA     PIC X(08)  VALUE SPACES.
011900     02 WKS-FECHA-HOY           PIC 9(08)  VALUE ZEROS.
012000     02 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
012100        03 WKS-HOY-ANIO            PIC 9(04).
012200        03 WKS-HOY-MES             PIC 9(02).
012300        03 WKS-HOY-DIA             PIC 9(02).
012400     02 WKS-SECUENCIA-TARJETA   PIC 9(06) COMP VALUE ZEROS.
012500
012600 01  WKS-ESTADOS-ARCHIVO.
012700     02 FS-USERS                PIC 9(02)  VALUE ZEROS.
012800     02 FS-IMPORTIN             PIC 9(02)  VALUE ZEROS.
012900     02 FS-CARDSETS             PIC 9(02)  VALUE ZEROS.
013000     02 FS-CARDS                PIC 9(02)  VALUE ZEROS.
013100     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
013200
013300 01  WKS-SWITCHES.
013400     02 WKS-FIN-USERS           PIC X(01)  VALUE "N".
013500        88 WKS-EOF-USERS                    VALUE "S".
013600     02 WKS-FIN-IMPORTIN        PIC X(01)  VALUE "N".
013700        88 WKS-EOF-IMPORTIN                 VALUE "S".
013800     02 WKS-FIN-CARDS-LECTURA   PIC X(01)  VALUE "N".
013900        88 WKS-EOF-CARDS-LECTURA            VALUE "S".
014000     02 WKS-USR-ENCONTRADO      PIC X(01)  VALUE "N".
014100        88 WKS-USR-OK                       VALUE "S".
014200     02 WKS-DUENIO-ENCONTRADO-CARDS PIC X(01) VALUE "N".
014300        88 WKS-DUENIO-OK-CARDS              VALUE "S".
014400     02 WKS-ES-PREMIUM          PIC X(01)  VALUE "N".
014500        88 WKS-USUARIO-PREMIUM              VALUE "Y".
014600     02 WKS-PRIMERA-FILA        PIC X(01)  VALUE "S".
014700        88 WKS-ES-PRIMERA-FILA              VALUE "S".
014800     02 WKS-ES-ENCABEZADO       PIC X(01)  VALUE "N".
014900        88 WKS-FILA-ES-ENCABEZADO           VALUE "S".
015000     02 WKS-FILA-VALIDA         PIC X(01)  VALUE "N".
015100        88 WKS-FILA-OK                      VALUE "S".
015200     02 WKS-LIMITE-OK           PIC X(01)  VALUE "N".
015300        88 WKS-DENTRO-DE-LIMITE              VALUE "S".
015400
015500************************************************************************
015600*   D E T E C C I O N   D E L   D E L I M I T A D O R             
015700************************************************************************
015800 01  WKS-MUESTREO-DELIMITADOR.
015900     02 WKS-BYTES-MUESTREADOS   PIC 9(06) COMP VALUE ZEROS.
016000     02 WKS-CUENTA-COMA         PIC 9(05) COMP VALUE ZEROS.
016100     02 WKS-CUENTA-TAB          PIC 9(05) COMP VALUE ZEROS.
016200     02 WKS-CUENTA-PLECA        PIC 9(05) COMP VALUE ZEROS.
016300     02 WKS-CUENTA-PUNTOYCOMA   PIC 9(05) COMP VALUE ZEROS.
016400     02 WKS-INDICE-CARACTER     PIC 9(03) COMP VALUE ZEROS.
016500     02 WKS-DELIM-ACTUAL        PIC X(01)  VALUE ",".
016600
016700 01  WKS-CARACTER-EVAL      PIC X(01).
016800        88 WKS-EVAL-ES-COMA                 VALUE ",".
016900        88 WKS-EVAL-ES-TAB                  VALUE X"09".
017000        88 WKS-EVAL-ES-PLECA                VALUE "|".
017100        88 WKS-EVAL-ES-PUNTOYCOMA           VALUE ";".
017200
017300************************************************************************
017400*   C A M P O S   D E   U N A   F I L A   D E   I M P O R T A C I O N
017500************************************************************************
017600 01  WKS-CAMPOS-FILA.
017700     02 WKS-CAMPO-TABLA OCCURS 3 TIMES
017800        INDEXED BY WKS-CAMPO-IDX.
017900        03 WKS-CAMPO-VALOR        PIC X(60).
018000     02 WKS-CAMPO-TEMP          PIC X(60).
018100     02 WKS-CONTADOR-ESPACIOS   PIC 9(02) COMP VALUE ZEROS.
018200     02 WKS-LONGITUD-RESTANTE   PIC 9(02) COMP VALUE ZEROS.
018300     02 WKS-PRIMER-CAMPO-MIN    PIC X(20)  VALUE SPACES.
018400        88 WKS-ES-PALABRA-ENCABEZADO        VALUE "front"
018500           "front_text" "word" "term" "question".
018600
018700************************************************************************
018800*   C O N T R O L   D E L   L I M I T E   D I A R I O              
018900************************************************************************
019000 01  WKS-CONTROL-LIMITE.
019100     02 WKS-LIMITE-CARDS        PIC 9(05) COMP VALUE ZEROS.
019200     02 WKS-CARDS-HOY-EXISTENTES PIC 9(05) COMP VALUE ZEROS.
019300     02 WKS-ORDEN-TARJETA       PIC 9(04) COMP VALUE ZEROS.
019400
019500************************************************************************
019600*   T A B L A   D E   S E T S   D E L   D U E N I O                
019700************************************************************************
019800 01  WKS-CONTADOR-TABLA-SETS.
019900     02 WKS-SET-LONG            PIC 9(05) COMP VALUE ZEROS.
020000 01  WKS-TABLA-SETS-DUENIO.
020100     02 WKS-T-SET OCCURS 1 TO 9999 TIMES
020200        DEPENDING ON WKS-SET-LONG
020300        INDEXED BY WKS-SET-IDX.
020400        03 WKS-T-SET-LLAVE         PIC X(08).
020500
020600************************************************************************
020700*   C O N T A D O R E S   D E L   R E P O R T E                    
020800************************************************************************
020900 01  WKS-CONTADORES-REPORTE.
021000     02 WKS-FILAS-CREADAS       PIC 9(05) COMP VALUE ZEROS.
021100     02 WKS-FILAS-SALTADAS      PIC 9(05) COMP VALUE ZEROS.
021200
021300************************************************************************
021400*                 L I N E A S   D E L   R E P O R T E            
021500************************************************************************
021600 01  WKS-LIN-BLANCO.
021700     02 FILLER                   PIC X(132) VALUE SPACES.
021800
021900 01  WKS-LIN-TITULO.
022000     02 FILLER                   PIC X(10) VALUE SPACES.
022100     02 FILLER                   PIC X(26) VALUE
022200        "REPORTE DE IMPORTACION.".
022300     02 FILLER                   PIC X(06) VALUE "SET...".
022400     02 LIN-TIT-SET               PIC X(08).
022500     02 FILLER                   PIC X(82) VALUE SPACES.
022600
022700 01  WKS-LIN-RESUMEN.
022800     02 FILLER                   PIC X(01) VALUE SPACES.
022900     02 FILLER                   PIC X(22) VALUE "TARJETAS CREADAS....:".
023000     02 LIN-RES-CREADAS           PIC ZZZZ9.
023100     02 FILLER                   PIC X(05) VALUE SPACES.
023200     02 FILLER                   PIC X(22) VALUE "TARJETAS SALTADAS...:".
023300     02 LIN-RES-SALTADAS          PIC ZZZZ9.
023400     02 FILLER                   PIC X(72) VALUE SPACES.
023500
023600 PROCEDURE DIVISION.
023700*------------------------------------------------------------------
023800*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
023900*------------------------------------------------------------------
024000 100-MAIN SECTION.
024100     ACCEPT WKS-SET-LLAVE-DESTINO FROM SYSIN
024200     ACCEPT WKS-USUARIO-IMPORTA   FROM SYSIN
024300     ACCEPT WKS-FECHA-HOY         FROM SYSIN
024400     ACCEPT WKS-SECUENCIA-TARJETA FROM SYSIN
024500     PERFORM 110-ABRIR-ARCHIVOS
024600     PERFORM 120-BUSCA-USUARIO-PREMIUM
024700     PERFORM 130-CALCULA-LIMITE-CARDS
024800     PERFORM 140-CARGA-SETS-DUENIO
024900     PERFORM 150-CUENTA-CARDS-HOY
025000     PERFORM 160-DETECTA-DELIMITADOR
025100     PERFORM 200-PROCESA-ARCHIVO
025200     PERFORM 290-ACTUALIZA-SET-DESTINO
025300     PERFORM 500-IMPRIME-REPORTE
025400     PERFORM 990-CERRAR-ARCHIVOS
025500     STOP RUN.
025600 100-MAIN-E. EXIT.
025700
025800*------------------------------------------------------------------
025900*   110 - ABRE LOS ARCHIVOS DE ENTRADA Y DE SALIDA DE LA CORRIDA   
026000*------------------------------------------------------------------
026100 110-ABRIR-ARCHIVOS SECTION.
026200     OPEN INPUT USERS
026300     IF FS-USERS NOT = 0
026400        MOVE "USERS"      TO WKS-ARCHIVO-ERROR
026500        MOVE FS-USERS     TO WKS-FS-ERROR
026600        PERFORM 970-ERROR-FATAL
026700     END-IF
026800     OPEN INPUT CARDSETS
026900     IF FS-CARDSETS NOT = 0
027000        MOVE "CARDSETS"   TO WKS-ARCHIVO-ERROR
027100        MOVE FS-CARDSETS  TO WKS-FS-ERROR
027200        PERFORM 970-ERROR-FATAL
027300     END-IF
027400     OPEN OUTPUT RPTFILE
027500     IF FS-RPTFILE NOT = 0
027600        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
027700        MOVE FS-RPTFILE   TO WKS-FS-ERROR
027800        PERFORM 970-ERROR-FATAL
027900     END-IF.
028000 110-ABRIR-ARCHIVOS-E. EXIT.
028100
028200*------------------------------------------------------------------
028300*   120 - LOCALIZA AL USUARIO QUE IMPORTA PARA CONOCER SU BANDERA  
028400*         DE PREMIUM (NO PREMIUM SI NO SE ENCUENTRA EL REGISTRO)  
028500*------------------------------------------------------------------
028600 120-BUSCA-USUARIO-PREMIUM SECTION.
028700     PERFORM 121-LEE-USERS
028800        UNTIL WKS-EOF-USERS OR WKS-USR-OK
028900     CLOSE USERS.
029000 120-BUSCA-USUARIO-PREMIUM-E. EXIT.
029100
029200 121-LEE-USERS SECTION.
029300     READ USERS
029400     EVALUATE FS-USERS
029500        WHEN 0
029600           IF USR-LLAVE = WKS-USUARIO-IMPORTA
029700              MOVE USR-ES-PREMIUM TO WKS-ES-PREMIUM
029800              MOVE "S"            TO WKS-USR-ENCONTRADO
029900           END-IF
030000        WHEN 10
030100           MOVE "S" TO WKS-FIN-USERS
030200        WHEN OTHER
030300           MOVE "USERS" TO WKS-ARCHIVO-ERROR
030400           MOVE FS-USERS TO WKS-FS-ERROR
030500           PERFORM 970-ERROR-FATAL
030600     END-EVALUATE.
030700 121-LEE-USERS-E. EXIT.
030800
030900*------------------------------------------------------------------
031000*   130 - FIJA EL TOPE DIARIO DE TARJETAS; PREMIUM QUEDA SIN TOPE  
031100*         (0 = SIN LIMITE); NO PREMIUM QUEDA EN 50 DIARIAS         
031200*------------------------------------------------------------------
031300 130-CALCULA-LIMITE-CARDS SECTION.
031400     IF WKS-USUARIO-PREMIUM
031500        MOVE ZEROS TO WKS-LIMITE-CARDS
031600     ELSE
031700        MOVE 00050 TO WKS-LIMITE-CARDS
031800     END-IF.
031900 130-CALCULA-LIMITE-CARDS-E. EXIT.
032000
032100*------------------------------------------------------------------
032200*   140 - CARGA EN MEMORIA LOS SETS PROPIOS DEL USUARIO QUE IMPORTA
032300*------------------------------------------------------------------
032400 140-CARGA-SETS-DUENIO SECTION.
032500     PERFORM 141-LEE-CARDSETS UNTIL WKS-EOF-CARDS-LECTURA
032600     CLOSE CARDSETS.
032700 140-CARGA-SETS-DUENIO-E. EXIT.
032800
032900 141-LEE-CARDSETS SECTION.
033000     READ CARDSETS
033100     EVALUATE FS-CARDSETS
033200        WHEN 0
033300           IF SET-USUARIO-DUENIO = WKS-USUARIO-IMPORTA
033400              ADD 1 TO WKS-SET-LONG
033500              SET WKS-SET-IDX TO WKS-SET-LONG
033600              MOVE SET-LLAVE TO WKS-T-SET-LLAVE(WKS-SET-IDX)
033700           END-IF
033800        WHEN 10
033900           MOVE "S" TO WKS-FIN-CARDS-LECTURA
034000        WHEN OTHER
034100           MOVE "CARDSETS" TO WKS-ARCHIVO-ERROR
034200           MOVE FS-CARDSETS TO WKS-FS-ERROR
034300           PERFORM 970-ERROR-FATAL
034400     END-EVALUATE.
034500 141-LEE-CARDSETS-E. EXIT.
034600
034700*------------------------------------------------------------------
034800*   150 - CUENTA LAS TARJETAS YA CREADAS HOY EN CUALQUIER SET      
034900*         PROPIO DEL USUARIO, ANTES DE EMPEZAR A IMPORTAR          
035000*------------------------------------------------------------------
035100 150-CUENTA-CARDS-HOY SECTION.
035200     MOVE "N" TO WKS-FIN-CARDS-LECTURA
035300     OPEN INPUT CARDS
035400     IF FS-CARDS NOT = 0
035500        MOVE "CARDS"      TO WKS-ARCHIVO-ERROR
035600        MOVE FS-CARDS     TO WKS-FS-ERROR
035700        PERFORM 970-ERROR-FATAL
035800     END-IF
035900     PERFORM 151-LEE-CARDS UNTIL WKS-EOF-CARDS-LECTURA
036000     CLOSE CARDS.
036100 150-CUENTA-CARDS-HOY-E. EXIT.
036200
036300 151-LEE-CARDS SECTION.
036400     READ CARDS
036500     EVALUATE FS-CARDS
036600        WHEN 0
036700           IF CRD-FECHA-CREACION = WKS-FECHA-HOY
036800              PERFORM 152-BUSCA-SET-DUENIO
036900              IF WKS-DUENIO-OK-CARDS
037000                 ADD 1 TO WKS-CARDS-HOY-EXISTENTES
037100              END-IF
037200           END-IF
037300        WHEN 10
037400           MOVE "S" TO WKS-FIN-CARDS-LECTURA
037500        WHEN OTHER
037600           MOVE "CARDS" TO WKS-ARCHIVO-ERROR
037700           MOVE FS-CARDS TO WKS-FS-ERROR
037800           PERFORM 970-ERROR-FATAL
037900     END-EVALUATE.
038000 151-LEE-CARDS-E. EXIT.
038100
038200 152-BUSCA-SET-DUENIO SECTION.
038300     MOVE "N" TO WKS-DUENIO-ENCONTRADO-CARDS
038400     SET WKS-SET-IDX TO 1
038500     PERFORM 153-COMPARA-SET-DUENIO
038600        UNTIL WKS-SET-IDX > WKS-SET-LONG OR WKS-DUENIO-OK-CARDS.
038700 152-BUSCA-SET-DUENIO-E. EXIT.
038800
038900 153-COMPARA-SET-DUENIO SECTION.
039000     IF WKS-T-SET-LLAVE(WKS-SET-IDX) = CRD-SET-LLAVE
039100        MOVE "S" TO WKS-DUENIO-ENCONTRADO-CARDS
039200     ELSE
039300        SET WKS-SET-IDX UP BY 1
039400     END-IF.
039500 153-COMPARA-SET-DUENIO-E. EXIT.
039600
039700*------------------------------------------------------------------
039800*   160 - DETECTA EL DELIMITADOR MUESTREANDO LOS PRIMEROS 2048     
039900*         BYTES DEL ARCHIVO DE IMPORTACION; POR OMISION, COMA     
040000*------------------------------------------------------------------
040100 160-DETECTA-DELIMITADOR SECTION.
040200     OPEN INPUT IMPORTIN
040300     IF FS-IMPORTIN NOT = 0
040400        MOVE "IMPORTIN"   TO WKS-ARCHIVO-ERROR
040500        MOVE FS-IMPORTIN  TO WKS-FS-ERROR
040600        PERFORM 970-ERROR-FATAL
040700     END-IF
040800     PERFORM 161-LEE-MUESTRA
040900        UNTIL WKS-EOF-IMPORTIN OR WKS-BYTES-MUESTREADOS > 2048
041000     CLOSE IMPORTIN
041100     PERFORM 165-ELIGE-DELIMITADOR.
041200 160-DETECTA-DELIMITADOR-E. EXIT.
041300
041400 161-LEE-MUESTRA SECTION.
041500     READ IMPORTIN
041600     EVALUATE FS-IMPORTIN
041700        WHEN 0
041800           ADD 250 TO WKS-BYTES-MUESTREADOS
041900           SET WKS-CAMPO-IDX TO 1
042000           PERFORM 162-CUENTA-UN-CARACTER
042100              VARYING WKS-INDICE-CARACTER FROM 1 BY 1
042200              UNTIL WKS-INDICE-CARACTER > 250
042300        WHEN 10
042400           MOVE "S" TO WKS-FIN-IMPORTIN
042500        WHEN OTHER
042600           MOVE "IMPORTIN" TO WKS-ARCHIVO-ERROR
042700           MOVE FS-IMPORTIN TO WKS-FS-ERROR
042800           PERFORM 970-ERROR-FATAL
042900     END-EVALUATE.
043000 161-LEE-MUESTRA-E. EXIT.
043100
043200 162-CUENTA-UN-CARACTER SECTION.
043300     MOVE IMP-LINEA(WKS-INDICE-CARACTER:1) TO WKS-CARACTER-EVAL
043400     EVALUATE TRUE
043500        WHEN WKS-EVAL-ES-COMA
043600           ADD 1 TO WKS-CUENTA-COMA
043700        WHEN WKS-EVAL-ES-TAB
043800           ADD 1 TO WKS-CUENTA-TAB
043900        WHEN WKS-EVAL-ES-PLECA
044000           ADD 1 TO WKS-CUENTA-PLECA
044100        WHEN WKS-EVAL-ES-PUNTOYCOMA
044200           ADD 1 TO WKS-CUENTA-PUNTOYCOMA
044300        WHEN OTHER
044400           CONTINUE
044500     END-EVALUATE.
044600 162-CUENTA-UN-CARACTER-E. EXIT.
044700
044800 165-ELIGE-DELIMITADOR SECTION.
044900     MOVE "," TO WKS-DELIM-ACTUAL
045000     IF WKS-CUENTA-TAB > WKS-CUENTA-COMA
045100        MOVE X"09" TO WKS-DELIM-ACTUAL
045200     END-IF
045300     IF WKS-CUENTA-PLECA > WKS-CUENTA-COMA AND
045400        WKS-CUENTA-PLECA > WKS-CUENTA-TAB
045500        MOVE "|" TO WKS-DELIM-ACTUAL
045600     END-IF
045700     IF WKS-CUENTA-PUNTOYCOMA > WKS-CUENTA-COMA AND
045800        WKS-CUENTA-PUNTOYCOMA > WKS-CUENTA-TAB AND
045900        WKS-CUENTA-PUNTOYCOMA > WKS-CUENTA-PLECA
046000        MOVE ";" TO WKS-DELIM-ACTUAL
046100     END-IF.
046200 165-ELIGE-DELIMITADOR-E. EXIT.
046300
046400*------------------------------------------------------------------
046500*   200 - RECORRE EL ARCHIVO DE IMPORTACION COMPLETO Y PROCESA     
046600*         CADA RENGLON                                            
046700*------------------------------------------------------------------
046800 200-PROCESA-ARCHIVO SECTION.
046900     MOVE "N" TO WKS-FIN-IMPORTIN
047000     OPEN INPUT IMPORTIN
047100     IF FS-IMPORTIN NOT = 0
047200        MOVE "IMPORTIN"   TO WKS-ARCHIVO-ERROR
047300        MOVE FS-IMPORTIN  TO WKS-FS-ERROR
047400        PERFORM 970-ERROR-FATAL
047500     END-IF
047600     OPEN EXTEND CARDS
047700     IF FS-CARDS NOT = 0
047800        MOVE "CARDS"      TO WKS-ARCHIVO-ERROR
047900        MOVE FS-CARDS     TO WKS-FS-ERROR
048000        PERFORM 970-ERROR-FATAL
048100     END-IF
048200     PERFORM 210-LEE-FILA UNTIL WKS-EOF-IMPORTIN
048300     CLOSE IMPORTIN
048400     CLOSE CARDS.
048500 200-PROCESA-ARCHIVO-E. EXIT.
048600
048700 210-LEE-FILA SECTION.
048800     READ IMPORTIN
048900     EVALUATE FS-IMPORTIN
049000        WHEN 0
049100           PERFORM 220-PROCESA-FILA
049200        WHEN 10
049300           MOVE "S" TO WKS-FIN-IMPORTIN
049400        WHEN OTHER
049500           MOVE "IMPORTIN" TO WKS-ARCHIVO-ERROR
049600           MOVE FS-IMPORTIN TO WKS-FS-ERROR
049700           PERFORM 970-ERROR-FATAL
049800     END-EVALUATE.
049900 210-LEE-FILA-E. EXIT.
050000
050100*------------------------------------------------------------------
050200*   220 - PROCESA UN RENGLON: PARTE LOS CAMPOS, DETECTA EL         
050300*         ENCABEZADO, VALIDA Y ESCRIBE LA TARJETA                 
050400*------------------------------------------------------------------
050500 220-PROCESA-FILA SECTION.
050600     PERFORM 230-DIVIDE-CAMPOS
050700     PERFORM 240-RECORTA-CAMPOS
050800     IF WKS-ES-PRIMERA-FILA
050900        MOVE "N" TO WKS-PRIMERA-FILA
051000        PERFORM 250-VERIFICA-ENCABEZADO
051100     ELSE
051200        MOVE "N" TO WKS-ES-ENCABEZADO
051300     END-IF
051400     IF WKS-FILA-ES-ENCABEZADO
051500        CONTINUE
051600     ELSE
051700        PERFORM 260-VALIDA-FILA
051800        IF WKS-FILA-OK
051900           PERFORM 270-VALIDA-LIMITE-DIARIO
052000           IF WKS-DENTRO-DE-LIMITE
052100              PERFORM 280-ESCRIBE-CARD
052200              ADD 1 TO WKS-FILAS-CREADAS
052300           ELSE
052400              ADD 1 TO WKS-FILAS-SALTADAS
052500           END-IF
052600        ELSE
052700           ADD 1 TO WKS-FILAS-SALTADAS
052800        END-IF
052900     END-IF.
053000 220-PROCESA-FILA-E. EXIT.
053100
053200 230-DIVIDE-CAMPOS SECTION.
053300     MOVE SPACES TO WKS-CAMPOS-FILA
053400     UNSTRING IMP-LINEA DELIMITED BY WKS-DELIM-ACTUAL
053500        INTO WKS-CAMPO-VALOR(1)
053600             WKS-CAMPO-VALOR(2)
053700             WKS-CAMPO-VALOR(3)
053800     END-UNSTRING.
053900 230-DIVIDE-CAMPOS-E. EXIT.
054000
054100*------------------------------------------------------------------
054200*   240 - RECORTA LOS ESPACIOS A LA IZQUIERDA DE CADA CAMPO DE LA  
054300*         FILA, RECORRIENDO LA TABLA DE 3 CAMPOS CON UN INDICE     
054400*------------------------------------------------------------------
054500 240-RECORTA-CAMPOS SECTION.
054600     PERFORM 241-RECORTA-UN-CAMPO
054700        VARYING WKS-CAMPO-IDX FROM 1 BY 1
054800        UNTIL WKS-CAMPO-IDX > 3.
054900 240-RECORTA-CAMPOS-E. EXIT.
055000
055100 241-RECORTA-UN-CAMPO SECTION.
055200     MOVE ZEROS TO WKS-CONTADOR-ESPACIOS
055300     INSPECT WKS-CAMPO-VALOR(WKS-CAMPO-IDX)
055400        TALLYING WKS-CONTADOR-ESPACIOS FOR LEADING SPACE
055500     IF WKS-CONTADOR-ESPACIOS > 0 AND WKS-CONTADOR-ESPACIOS < 60
055600        MOVE WKS-CAMPO-VALOR(WKS-CAMPO-IDX) TO WKS-CAMPO-TEMP
055700        MOVE SPACES TO WKS-CAMPO-VALOR(WKS-CAMPO-IDX)
055800        COMPUTE WKS-LONGITUD-RESTANTE =
055900           60 - WKS-CONTADOR-ESPACIOS
056000        MOVE WKS-CAMPO-TEMP
056100           (WKS-CONTADOR-ESPACIOS + 1 : WKS-LONGITUD-RESTANTE)
056200           TO WKS-CAMPO-VALOR(WKS-CAMPO-IDX)
056300     END-IF.
056400 241-RECORTA-UN-CAMPO-E. EXIT.
056500
056600*------------------------------------------------------------------
056700*   250 - COMPARA EL PRIMER CAMPO DE LA PRIMERA FILA CONTRA LAS    
056800*         PALABRAS RESERVADAS DE ENCABEZADO                       
056900*------------------------------------------------------------------
057000 250-VERIFICA-ENCABEZADO SECTION.
057100     MOVE SPACES TO WKS-PRIMER-CAMPO-MIN
057200     MOVE WKS-CAMPO-VALOR(1) TO WKS-PRIMER-CAMPO-MIN
057300     INSPECT WKS-PRIMER-CAMPO-MIN
057400        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057500                TO "abcdefghijklmnopqrstuvwxyz"
057600     IF WKS-ES-PALABRA-ENCABEZADO
057700        MOVE "S" TO WKS-ES-ENCABEZADO
057800     ELSE
057900        MOVE "N" TO WKS-ES-ENCABEZADO
058000     END-IF.
058100 250-VERIFICA-ENCABEZADO-E. EXIT.
058200
058300*------------------------------------------------------------------
058400*   260 - UNA FILA ES VALIDA CUANDO EL FRENTE Y EL REVERSO QUEDAN  
058500*         NO EN BLANCO DESPUES DEL RECORTE DE ESPACIOS             
058600*------------------------------------------------------------------
058700 260-VALIDA-FILA SECTION.
058800     IF WKS-CAMPO-VALOR(1) NOT = SPACES AND
058900        WKS-CAMPO-VALOR(2) NOT = SPACES
059000        MOVE "S" TO WKS-FILA-VALIDA
059100     ELSE
059200        MOVE "N" TO WKS-FILA-VALIDA
059300     END-IF.
059400 260-VALIDA-FILA-E. EXIT.
059500
059600*------------------------------------------------------------------
059700*   270 - VALIDA EL LIMITE DIARIO DE TARJETAS ANTES DE INSERTAR;   
059800*         RESERVA EL CUPO DE INMEDIATO PARA LAS FILAS SIGUIENTES  
059900*------------------------------------------------------------------
060000 270-VALIDA-LIMITE-DIARIO SECTION.
060100     IF WKS-LIMITE-CARDS = 0
060200        MOVE "S" TO WKS-LIMITE-OK
060300     ELSE
060400        IF WKS-CARDS-HOY-EXISTENTES + 1 > WKS-LIMITE-CARDS
060500           MOVE "N" TO WKS-LIMITE-OK
060600        ELSE
060700           MOVE "S" TO WKS-LIMITE-OK
060800           ADD 1 TO WKS-CARDS-HOY-EXISTENTES
060900        END-IF
061000     END-IF.
061100 270-VALIDA-LIMITE-DIARIO-E. EXIT.
061200
061300*------------------------------------------------------------------
061400*   280 - ARMA Y ESCRIBE EL REGISTRO DE LA TARJETA NUEVA AL FINAL  
061500*         DEL MAESTRO DE TARJETAS, CON ORDEN SECUENCIAL            
061600*------------------------------------------------------------------
061700 280-ESCRIBE-CARD SECTION.
061800     MOVE SPACES TO REG-CARDS
061900     ADD 1 TO WKS-SECUENCIA-TARJETA
062000     MOVE "CR" TO CRD-LLAVE(1:2)
062100     MOVE WKS-SECUENCIA-TARJETA TO CRD-LLAVE(3:6)
062200     MOVE WKS-SET-LLAVE-DESTINO TO CRD-SET-LLAVE
062300     MOVE WKS-CAMPO-VALOR(1) TO CRD-TEXTO-FRENTE
062400     MOVE WKS-CAMPO-VALOR(2) TO CRD-TEXTO-REVERSO
062500     IF WKS-CAMPO-VALOR(3) NOT = SPACES
062600        MOVE WKS-CAMPO-VALOR(3) TO CRD-TEXTO-EJEMPLO
062700     END-IF
062800     MOVE "FLASHCARD" TO CRD-TIPO
062900     MOVE WKS-ORDEN-TARJETA TO CRD-ORDEN
063000     ADD 1 TO WKS-ORDEN-TARJETA
063100     MOVE WKS-FECHA-HOY TO CRD-FECHA-CREACION
063200     WRITE REG-CARDS.
063300 280-ESCRIBE-CARD-E. EXIT.
063400
063500*------------------------------------------------------------------
063600*   290 - ACTUALIZA EL CARD-COUNT DEL SET DESTINO CON LAS TARJETAS 
063700*         CREADAS EN ESTA CORRIDA                                 
063800*------------------------------------------------------------------
063900 290-ACTUALIZA-SET-DESTINO SECTION.
064000     MOVE "N" TO WKS-FIN-CARDS-LECTURA
064100     OPEN I-O CARDSETS
064200     IF FS-CARDSETS NOT = 0
064300        MOVE "CARDSETS"   TO WKS-ARCHIVO-ERROR
064400        MOVE FS-CARDSETS  TO WKS-FS-ERROR
064500        PERFORM 970-ERROR-FATAL
064600     END-IF
064700     PERFORM 291-LEE-Y-ACTUALIZA-SET UNTIL WKS-EOF-CARDS-LECTURA
064800     CLOSE CARDSETS.
064900 290-ACTUALIZA-SET-DESTINO-E. EXIT.
065000
065100 291-LEE-Y-ACTUALIZA-SET SECTION.
065200     READ CARDSETS
065300     EVALUATE FS-CARDSETS
065400        WHEN 0
065500           IF SET-LLAVE = WKS-SET-LLAVE-DESTINO
065600              ADD WKS-FILAS-CREADAS TO SET-CANTIDAD-CARDS
065700              REWRITE REG-CARDSETS
065800           END-IF
065900        WHEN 10
066000           MOVE "S" TO WKS-FIN-CARDS-LECTURA
066100        WHEN OTHER
066200           MOVE "CARDSETS" TO WKS-ARCHIVO-ERROR
066300           MOVE FS-CARDSETS TO WKS-FS-ERROR
066400           PERFORM 970-ERROR-FATAL
066500     END-EVALUATE.
066600 291-LEE-Y-ACTUALIZA-SET-E. EXIT.
066700
066800*------------------------------------------------------------------
066900*   500 - IMPRIME EL REPORTE DE TARJETAS CREADAS Y SALTADAS        
067000*------------------------------------------------------------------
067100 500-IMPRIME-REPORTE SECTION.
067200     MOVE WKS-SET-LLAVE-DESTINO TO LIN-TIT-SET
067300     MOVE SPACES TO REG-RPTFILE
067400     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
067500        AFTER ADVANCING C01
067600     MOVE SPACES TO REG-RPTFILE
067700     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
067800        AFTER ADVANCING 1 LINE
067900     MOVE WKS-FILAS-CREADAS  TO LIN-RES-CREADAS
068000     MOVE WKS-FILAS-SALTADAS TO LIN-RES-SALTADAS
068100     WRITE REG-RPTFILE FROM WKS-LIN-RESUMEN
068200        AFTER ADVANCING 2 LINES.
068300 500-IMPRIME-REPORTE-E. EXIT.
068400
068500*------------------------------------------------------------------
068600*   970 - ERROR FATAL DE ARCHIVO, TERMINA LA CORRIDA              
068700*------------------------------------------------------------------
068800 970-ERROR-FATAL SECTION.
068900     DISPLAY "LRNIMPT - ERROR FATAL EN ARCHIVO " WKS-ARCHIVO-ERROR
069000        " FILE STATUS " WKS-FS-ERROR
069100     MOVE 91 TO RETURN-CODE
069200     STOP RUN.
069300 970-ERROR-FATAL-E. EXIT.
069400
069500*------------------------------------------------------------------
069600*   990 - CIERRA LOS ARCHIVOS QUE QUEDAN ABIERTOS AL FINAL         
069700*------------------------------------------------------------------
069800 990-CERRAR-ARCHIVOS SECTION.
069900     CLOSE RPTFILE.
070000 990-CERRAR-ARCHIVOS-E. EXIT.
