000100***********************************************************************
000200*FECHA       : 18/07/1996                                        *
000300*PROGRAMADOR : M. DEL C. ROJAS (MCR)                            *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)          *
000500*PROGRAMA    : LRNSTRG                                          *
000600*TIPO        : BATCH                                            *
000700*DESCRIPCION : REPORTE DE FORTALEZAS POR SET DE TARJETAS DEL    *
000800*            : USUARIO CONSULTADO (EXACTITUD, TARJETAS           *
000900*            : DOMINADAS), ORDENADO DESCENDENTE POR EXACTITUD.  *
001000*ARCHIVOS    : CARDSETS=C, CARDS=C, PROGRESS=C, RPTFILE=A        *
001100*ACCION (ES) : S=REPORTE DE FORTALEZAS POR SET                   *
001200*INSTALADO   : 18/07/1996                                        *
001300*BPM/RATIONAL: SAI-1021                                          *
001400*NOMBRE      : REPORTE DE FORTALEZAS POR SET DE TARJETAS         *
001500***********************************************************************
001600*------------------------------------------------------------------
001700*                    B I T A C O R A   D E   C A M B I O S      
001800*------------------------------------------------------------------
001900* MCR  18/07/1996  PROGRAMA INICIAL.  REPORTE DE FORTALEZAS POR SET
002000*                   (TARJETAS ESTUDIADAS, CORRECTAS, TOTAL Y
002100*                   PORCENTAJE DE EXACTITUD).
002200* MCR  02/09/1996  CORRIGE: LOS SETS SIN REVISIONES APARECIAN EN EL
002300*                   REPORTE CON EXACTITUD CERO EN LUGAR DE OMITIRSE.
002400* JAM  14/01/1997  SE AGREGA EL CONTEO DE TARJETAS DOMINADAS
002500*                   (INTERVALO-DIAS >= 21) AL RENGLON DE CADA SET.
002600* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
002700*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS.
002800* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LAS LLAVES
002900*                   DE FECHA DE LOS ARCHIVOS DE ENTRADA.
003000* CAP  11/06/2001  SE AGREGA EL ORDENAMIENTO DESCENDENTE POR
003100*                   EXACTITUD AL REPORTE DE SALIDA (QDR 1188).
003200* CAP  27/03/2004  CORRIGE EMPATES EN EL ORDENAMIENTO: A IGUAL
003300*                   EXACTITUD QUEDA PRIMERO EL SET MAS ANTIGUO.
003400* SRQ  30/08/2009  SE AMPLIA LA TABLA DE SETS POR USUARIO A 1000
003500*                   RENGLONES (QDR 2544).
003600* SRQ  15/05/2013  SE AGREGA EL RENGLON DE TOTALES GENERALES AL PIE
003700*                   DEL REPORTE (QDR 2817).
003800* MGL  22/10/2018  EL USUARIO A CONSULTAR AHORA SE RECIBE POR
003900*                   TARJETA DE PARAMETROS EN LUGAR DE QUEDAR FIJO
004000*                   EN EL PROGRAMA (QDR 3102).
004100* MGL  09/04/2022  AJUSTE DE REDONDEO EN EL CALCULO DEL PORCENTAJE
004200*                   DE EXACTITUD (MEDIO HACIA ARRIBA).
004300***********************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                    LRNSTRG.
004600 AUTHOR.                        M. DEL C. ROJAS.
004700 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
004800 DATE-WRITTEN.                  18/07/1996.
004900 DATE-COMPILED.
005000 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
005100     SISTEMAS - SAI.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800***********************************************************************
005900*              A R C H I V O S   D E   E N T R A D A
006000***********************************************************************
006100     SELECT CARDSETS ASSIGN   TO CARDSETS
006200        ORGANIZATION      IS SEQUENTIAL
006300        FILE STATUS       IS FS-CARDSETS.
006400     SELECT CARDS    ASSIGN   TO CARDS
006500        ORGANIZATION      IS SEQUENTIAL
006600        FILE STATUS       IS FS-CARDS.
006700     SELECT PROGRESS ASSIGN   TO PROGRESS
006800        ORGANIZATION      IS SEQUENTIAL
006900        FILE STATUS       IS FS-PROGRESS.
007000***********************************************************************
007100*              A R C H I V O   D E   S A L I D A
007200***********************************************************************
007300     SELECT RPTFILE  ASSIGN   TO RPTFILE
007400        ORGANIZATION      IS SEQUENTIAL
007500        FILE STATUS       IS FS-RPTFILE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*1 -->MAESTRO DE SETS DE TARJETAS, FILTRADO POR DUENIO EN MEMORIA
008000 FD  CARDSETS
008100     LABEL RECORD IS STANDARD.
008200     COPY LRNSET.
008300
008400*2 -->TARJETAS DE ESTUDIO, USADAS PARA UBICAR EL SET DE CADA UNA
008500 FD  CARDS
008600     LABEL RECORD IS STANDARD.
008700     COPY LRNCRD.
008800
008900*3 -->ESTADO SM-2 POR USUARIO/TARJETA, FUENTE DE LAS FORTALEZAS
009000 FD  PROGRESS
009100     LABEL RECORD IS STANDARD.
009200     COPY LRNPRG.
009300
009400*4 -->REPORTE DE FORTALEZAS POR SET DE LA CORRIDA
009500 FD  RPTFILE
009600     LABEL RECORD IS STANDARD.
009700     COPY LRNRPT.
009800
009900 WORKING-STORAGE SECTION.
010000***********************************************************************
010100*               C A M P O S    D E    T R A B A J O              
010200***********************************************************************
010300 01  WKS-CAMPOS-DE-TRABAJO.
010400     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNSTRG".
010500     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
010600     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
010700     02 WKS-USUARIO-CONSULTA    PIC X(08)  VALUE SPACES.
010800
010900 01  WKS-ESTADOS-ARCHIVO.
011000     02 FS-CARDSETS             PIC 9(02)  VALUE ZEROS.
011100     02 FS-CARDS                PIC 9(02)  VALUE ZEROS.
011200     02 FS-PROGRESS             PIC 9(02)  VALUE ZEROS.
011300     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
011400
011500 01  WKS-SWITCHES.
011600     02 WKS-FIN-CARDSETS        PIC X(01)  VALUE "N".
011700        88 WKS-EOF-CARDSETS                VALUE "S".
011800     02 WKS-FIN-PROGRESS        PIC X(01)  VALUE "N".
011900        88 WKS-EOF-PROGRESS                VALUE "S".
012000     02 WKS-CARD-ENCONTRADA     PIC X(01)  VALUE "N".
012100        88 WKS-CARD-OK                     VALUE "S".
012200     02 WKS-SET-ENCONTRADO      PIC X(01)  VALUE "N".
012300        88 WKS-SET-OK                      VALUE "S".
012400
012500***********************************************************************
012600*         T A B L A   D E   T A R J E T A S   ( C A R D S )      
012700*  LA TABLA GUARDA SOLO LA LLAVE DE TARJETA Y SU SET DUENIO; COMO  
012800*  EL ARCHIVO VIENE ORDENADO POR SET Y ORDEN (NO POR CRD-LLAVE),  
012900*  LA BUSQUEDA ES SECUENCIAL, NO SEARCH ALL.                       
013000***********************************************************************
013100 01  WKS-TABLA-CARDS.
013200     02 WKS-CRD-LONG            PIC S9(05) COMP VALUE ZEROS.
013300     02 WKS-T-CARDS OCCURS 0 TO 9000 TIMES
013400        DEPENDING ON WKS-CRD-LONG
013500        INDEXED BY WKS-CRD-IDX.
013600        03 WKS-T-CRD-LLAVE      PIC X(08).
013700        03 WKS-T-CRD-SET-LLAVE  PIC X(08).
013800
013900***********************************************************************
014000*      T A B L A   D E   S E T S   D E L   U S U A R I O         
014100*  SOLO LOS SETS CUYO DUENIO ES EL USUARIO CONSULTADO, EN EL      
014200*  ORDEN ASCENDENTE DE SET-LLAVE QUE YA TRAE EL MAESTRO           
014300*  CARDSETS, POR LO QUE SEARCH ALL ES VALIDO SOBRE ELLA.          
014400***********************************************************************
014500 01  WKS-TABLA-SETS.
014600     02 WKS-SET-LONG            PIC S9(04) COMP VALUE ZEROS.
014700     02 WKS-T-SETS OCCURS 0 TO 1000 TIMES
014800        DEPENDING ON WKS-SET-LONG
014900        ASCENDING KEY WKS-T-SET-LLAVE
015000        INDEXED BY WKS-SET-IDX.
015100        03 WKS-T-SET-LLAVE       PIC X(08).
015200        03 WKS-T-SET-TITULO      PIC X(40).
015300        03 WKS-T-SET-ESTUDIADAS  PIC 9(05) COMP VALUE ZEROS.
015400        03 WKS-T-SET-CORRECTAS   PIC 9(07) COMP VALUE ZEROS.
015500        03 WKS-T-SET-TOTAL-REV   PIC 9(07) COMP VALUE ZEROS.
015600        03 WKS-T-SET-DOMINADAS   PIC 9(05) COMP VALUE ZEROS.
015700        03 WKS-T-SET-EXACTITUD   PIC 9(03)V9(01) VALUE ZEROS.
015800
015900***********************************************************************
016000*    T A B L A   D E   F O R T A L E Z A S   O R D E N A D A     
016100*  SE LLENA AL FINAL, DE MAYOR A MENOR EXACTITUD, POR INSERCION    
016200*  (IDIOMA DE TABLA DEL MOTOR DE CONVERSION DE SALDOS).           
016300***********************************************************************
016400 01  WKS-TABLA-FORTALEZAS.
016500     02 WKS-FOR-LONG            PIC S9(04) COMP VALUE ZEROS.
016600     02 WKS-T-FORTALEZAS OCCURS 0 TO 1000 TIMES
016700        DEPENDING ON WKS-FOR-LONG
016800        INDEXED BY WKS-FOR-IDX.
016900        03 WKS-F-SET-LLAVE       PIC X(08).
017000        03 WKS-F-SET-TITULO      PIC X(40).
017100        03 WKS-F-ESTUDIADAS      PIC 9(05) COMP.
017200        03 WKS-F-CORRECTAS       PIC 9(07) COMP.
017300        03 WKS-F-TOTAL-REV       PIC 9(07) COMP.
017400        03 WKS-F-DOMINADAS       PIC 9(05) COMP.
017500        03 WKS-F-EXACTITUD       PIC 9(03)V9(01).
017600
017700 01  WKS-SET-BUSCA             PIC X(08).
017800
017900***********************************************************************
018000*          C O N T A D O R E S   G E N E R A L E S                
018100***********************************************************************
018200 01  WKS-CONTADORES-TOTALES.
018300     02 WKS-SETS-CON-REVISION   PIC 9(05) COMP VALUE ZEROS.
018400     02 WKS-TOT-ESTUDIADAS      PIC 9(07) COMP VALUE ZEROS.
018500     02 WKS-TOT-CORRECTAS       PIC 9(07) COMP VALUE ZEROS.
018600     02 WKS-TOT-REVISIONES      PIC 9(07) COMP VALUE ZEROS.
018700     02 WKS-TOT-DOMINADAS       PIC 9(05) COMP VALUE ZEROS.
018800
018900***********************************************************************
019000*                 L I N E A S   D E L   R E P O R T E            
019100***********************************************************************
019200 01  WKS-LIN-BLANCO.
019300     02 FILLER                  PIC X(132) VALUE SPACES.
019400
019500 01  WKS-LIN-TITULO.
019600     02 LTI-TEXTO                PIC X(60).
019700     02 FILLER                   PIC X(72) VALUE SPACES.
019800
019900 01  WKS-LIN-ENC-FORT.
020000     02 FILLER                   PIC X(01) VALUE SPACES.
020100     02 FILLER                   PIC X(08) VALUE "SET".
020200     02 FILLER                   PIC X(02) VALUE SPACES.
020300     02 FILLER                   PIC X(40) VALUE "TITULO".
020400     02 FILLER                   PIC X(02) VALUE SPACES.
020500     02 FILLER                   PIC X(08) VALUE "ESTUDIAD".
020600     02 FILLER                   PIC X(02) VALUE SPACES.
020700     02 FILLER                   PIC X(08) VALUE "CORRECTA".
020800     02 FILLER                   PIC X(02) VALUE SPACES.
020900     02 FILLER                   PIC X(08) VALUE "TOTAL".
021000     02 FILLER                   PIC X(02) VALUE SPACES.
021100     02 FILLER                   PIC X(08) VALUE "EXACTITU".
021200     02 FILLER                   PIC X(02) VALUE SPACES.
021300     02 FILLER                   PIC X(08) VALUE "DOMINADA".
021400     02 FILLER                   PIC X(13) VALUE SPACES.
021500
021600 01  WKS-LIN-FORT.
021700     02 FILLER                   PIC X(01) VALUE SPACES.
021800     02 LIN-FOR-SET               PIC X(08).
021900     02 FILLER                   PIC X(02) VALUE SPACES.
022000     02 LIN-FOR-TITULO            PIC X(40).
022100     02 FILLER                   PIC X(02) VALUE SPACES.
022200     02 LIN-FOR-ESTUDIADAS        PIC ZZZZ9.
022300     02 FILLER                   PIC X(05) VALUE SPACES.
022400     02 LIN-FOR-CORRECTAS         PIC ZZZZZZ9.
022500     02 FILLER                   PIC X(03) VALUE SPACES.
022600     02 LIN-FOR-TOTAL             PIC ZZZZZZ9.
022700     02 FILLER                   PIC X(03) VALUE SPACES.
022800     02 LIN-FOR-EXACTITUD         PIC ZZ9.9.
022900     02 FILLER                   PIC X(02) VALUE "%".
023000     02 FILLER                   PIC X(02) VALUE SPACES.
023100     02 LIN-FOR-DOMINADAS         PIC ZZZZ9.
023200     02 FILLER                   PIC X(08) VALUE SPACES.
023300
023400 01  WKS-LIN-TOT1.
023500     02 FILLER                   PIC X(01) VALUE SPACES.
023600     02 FILLER                   PIC X(21) VALUE
023700        "** TOTALES GENERALES".
023800     02 FILLER                   PIC X(10) VALUE "SETS....".
023900     02 LIN-T1-SETS               PIC ZZZZ9.
024000     02 FILLER                   PIC X(95) VALUE SPACES.
024100
024200 01  WKS-LIN-TOT2.
024300     02 FILLER                   PIC X(01) VALUE SPACES.
024400     02 FILLER                   PIC X(15) VALUE "   ESTUDIADAS..".
024500     02 LIN-T2-ESTUDIADAS         PIC ZZZZZZ9.
024600     02 FILLER                   PIC X(04) VALUE SPACES.
024700     02 FILLER                   PIC X(15) VALUE "CORRECTAS......".
024800     02 LIN-T2-CORRECTAS          PIC ZZZZZZ9.
024900     02 FILLER                   PIC X(04) VALUE SPACES.
025000     02 FILLER                   PIC X(15) VALUE "REVISIONES.....".
025100     02 LIN-T2-REVISIONES         PIC ZZZZZZ9.
025200     02 FILLER                   PIC X(04) VALUE SPACES.
025300     02 FILLER                   PIC X(14) VALUE "DOMINADAS....".
025400     02 LIN-T2-DOMINADAS          PIC ZZZZZZ9.
025500     02 FILLER                   PIC X(01) VALUE SPACES.
025600
025700 PROCEDURE DIVISION.
025800*------------------------------------------------------------------
025900*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
026000*------------------------------------------------------------------
026100 100-MAIN SECTION.
026200     ACCEPT WKS-USUARIO-CONSULTA FROM SYSIN
026300     PERFORM 110-ABRIR-ARCHIVOS
026400     PERFORM 120-CARGA-TABLA-CARDS
026500     PERFORM 130-CARGA-TABLA-SETS
026600     PERFORM 170-IMPRIME-ENCABEZADOS
026700     PERFORM 200-ACUMULA-PROGRESS UNTIL WKS-EOF-PROGRESS
026800     PERFORM 300-ORDENA-POR-EXACTITUD
026900     PERFORM 310-ESCRIBE-FORTALEZAS
027000     PERFORM 900-TOTALES-FINALES
027100     PERFORM 990-CERRAR-ARCHIVOS
027200     STOP RUN.
027300 100-MAIN-E. EXIT.
027400
027500*------------------------------------------------------------------
027600*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   
027700*------------------------------------------------------------------
027800 110-ABRIR-ARCHIVOS SECTION.
027900     OPEN INPUT CARDSETS
028000     IF FS-CARDSETS NOT = 0
028100        MOVE "CARDSETS"   TO WKS-ARCHIVO-ERROR
028200        MOVE FS-CARDSETS  TO WKS-FS-ERROR
028300        PERFORM 970-ERROR-FATAL
028400     END-IF
028500     OPEN INPUT CARDS
028600     IF FS-CARDS NOT = 0
028700        MOVE "CARDS"      TO WKS-ARCHIVO-ERROR
028800        MOVE FS-CARDS     TO WKS-FS-ERROR
028900        PERFORM 970-ERROR-FATAL
029000     END-IF
029100     OPEN INPUT PROGRESS
029200     IF FS-PROGRESS NOT = 0
029300        MOVE "PROGRESS"   TO WKS-ARCHIVO-ERROR
029400        MOVE FS-PROGRESS  TO WKS-FS-ERROR
029500        PERFORM 970-ERROR-FATAL
029600     END-IF
029700     OPEN OUTPUT RPTFILE
029800     IF FS-RPTFILE NOT = 0
029900        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
030000        MOVE FS-RPTFILE   TO WKS-FS-ERROR
030100        PERFORM 970-ERROR-FATAL
030200     END-IF.
030300 110-ABRIR-ARCHIVOS-E. EXIT.
030400
030500*------------------------------------------------------------------
030600*   120 - CARGA EN MEMORIA LA TABLA DE TARJETAS                   
030700*------------------------------------------------------------------
030800 120-CARGA-TABLA-CARDS SECTION.
030900     PERFORM 121-LEE-CARDS UNTIL WKS-EOF-CARDS
031000     CLOSE CARDS.
031100 120-CARGA-TABLA-CARDS-E. EXIT.
031200
031300 121-LEE-CARDS SECTION.
031400     READ CARDS
031500     EVALUATE FS-CARDS
031600        WHEN 0
031700           ADD 1 TO WKS-CRD-LONG
031800           SET WKS-CRD-IDX TO WKS-CRD-LONG
031900           MOVE CRD-LLAVE     TO WKS-T-CRD-LLAVE(WKS-CRD-IDX)
032000           MOVE CRD-SET-LLAVE TO WKS-T-CRD-SET-LLAVE(WKS-CRD-IDX)
032100        WHEN 10
032200           MOVE "S" TO WKS-FIN-CARDS
032300        WHEN OTHER
032400           MOVE "CARDS"   TO WKS-ARCHIVO-ERROR
032500           MOVE FS-CARDS  TO WKS-FS-ERROR
032600           PERFORM 970-ERROR-FATAL
032700     END-EVALUATE.
032800 121-LEE-CARDS-E. EXIT.
032900
033000*------------------------------------------------------------------
033100*   130 - CARGA EN MEMORIA LOS SETS PROPIOS DEL USUARIO CONSULTADO
033200*------------------------------------------------------------------
033300 130-CARGA-TABLA-SETS SECTION.
033400     PERFORM 131-LEE-CARDSETS UNTIL WKS-EOF-CARDSETS
033500     CLOSE CARDSETS.
033600 130-CARGA-TABLA-SETS-E. EXIT.
033700
033800 131-LEE-CARDSETS SECTION.
033900     READ CARDSETS
034000     EVALUATE FS-CARDSETS
034100        WHEN 0
034200           IF SET-USUARIO-DUENIO = WKS-USUARIO-CONSULTA
034300              ADD 1 TO WKS-SET-LONG
034400              SET WKS-SET-IDX TO WKS-SET-LONG
034500              MOVE SET-LLAVE  TO WKS-T-SET-LLAVE(WKS-SET-IDX)
034600              MOVE SET-TITULO TO WKS-T-SET-TITULO(WKS-SET-IDX)
034700           END-IF
034800        WHEN 10
034900           MOVE "S" TO WKS-FIN-CARDSETS
035000        WHEN OTHER
035100           MOVE "CARDSETS"  TO WKS-ARCHIVO-ERROR
035200           MOVE FS-CARDSETS TO WKS-FS-ERROR
035300           PERFORM 970-ERROR-FATAL
035400     END-EVALUATE.
035500 131-LEE-CARDSETS-E. EXIT.
035600
035700*------------------------------------------------------------------
035800*   170 - IMPRIME LOS ENCABEZADOS DEL REPORTE DE FORTALEZAS        
035900*------------------------------------------------------------------
036000 170-IMPRIME-ENCABEZADOS SECTION.
036100     MOVE SPACES TO WKS-LIN-TITULO
036200     MOVE "SAI - LRNSTRG - FORTALEZAS POR SET DE ESTUDIO"
036300        TO LTI-TEXTO
036400     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
036500     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
036600     WRITE REG-RPTFILE FROM WKS-LIN-ENC-FORT.
036700 170-IMPRIME-ENCABEZADOS-E. EXIT.
036800
036900*------------------------------------------------------------------
037000*   200 - RECORRE PROGRESS UNA SOLA VEZ, ACUMULANDO POR SET DEL    
037100*         USUARIO CONSULTADO                                      
037200*------------------------------------------------------------------
037300 200-ACUMULA-PROGRESS SECTION.
037400     READ PROGRESS
037500     EVALUATE FS-PROGRESS
037600        WHEN 0
037700           IF PRG-USR-LLAVE = WKS-USUARIO-CONSULTA
037800              PERFORM 230-LOCALIZA-CARD
037900              IF WKS-CARD-OK
038000                 MOVE WKS-T-CRD-SET-LLAVE(WKS-CRD-IDX) TO WKS-SET-BUSCA
038100                 PERFORM 240-LOCALIZA-SET
038200                 IF WKS-SET-OK
038300                    PERFORM 245-ACUMULA-EN-SET
038400                 END-IF
038500              END-IF
038600           END-IF
038700        WHEN 10
038800           MOVE "S" TO WKS-FIN-PROGRESS
038900        WHEN OTHER
039000           MOVE "PROGRESS"  TO WKS-ARCHIVO-ERROR
039100           MOVE FS-PROGRESS TO WKS-FS-ERROR
039200           PERFORM 970-ERROR-FATAL
039300     END-EVALUATE.
039400 200-ACUMULA-PROGRESS-E. EXIT.
039500
039600*------------------------------------------------------------------
039700*   230 - UBICA EL SET DUENIO DE LA TARJETA DE LA TRANSACCION      
039800*         (BUSQUEDA SECUENCIAL, EL ARCHIVO CARDS NO VIENE          
039900*         ORDENADO POR CRD-LLAVE)                                  
040000*------------------------------------------------------------------
040100 230-LOCALIZA-CARD SECTION.
040200     MOVE "N" TO WKS-CARD-ENCONTRADA
040300     SET WKS-CRD-IDX TO 1
040400     PERFORM 231-COMPARA-CARD
040500        UNTIL WKS-CRD-IDX > WKS-CRD-LONG OR WKS-CARD-OK.
040600 230-LOCALIZA-CARD-E. EXIT.
040700
040800 231-COMPARA-CARD SECTION.
040900     IF WKS-T-CRD-LLAVE(WKS-CRD-IDX) = PRG-CRD-LLAVE
041000        MOVE "S" TO WKS-CARD-ENCONTRADA
041100     ELSE
041200        SET WKS-CRD-IDX UP BY 1
041300     END-IF.
041400 231-COMPARA-CARD-E. EXIT.
041500
041600*------------------------------------------------------------------
041700*   240 - UBICA EL SET EN LA TABLA DE SETS DEL USUARIO (SEARCH     
041800*         ALL, LA TABLA QUEDA CARGADA EN ORDEN ASCENDENTE DE       
041900*         SET-LLAVE)                                               
042000*------------------------------------------------------------------
042100 240-LOCALIZA-SET SECTION.
042200     MOVE "N" TO WKS-SET-ENCONTRADO
042300     IF WKS-SET-LONG > 0
042400        SET WKS-SET-IDX TO 1
042500        SEARCH ALL WKS-T-SETS
042600           AT END
042700              MOVE "N" TO WKS-SET-ENCONTRADO
042800           WHEN WKS-T-SET-LLAVE(WKS-SET-IDX) = WKS-SET-BUSCA
042900              MOVE "S" TO WKS-SET-ENCONTRADO
043000        END-SEARCH
043100     END-IF.
043200 240-LOCALIZA-SET-E. EXIT.
043300
043400*------------------------------------------------------------------
043500*   245 - ACUMULA EL RENGLON DE PROGRESS EN EL SET LOCALIZADO      
043600*------------------------------------------------------------------
043700 245-ACUMULA-EN-SET SECTION.
043800     ADD 1 TO WKS-T-SET-ESTUDIADAS(WKS-SET-IDX)
043900     ADD PRG-REVISIONES-CORRECTAS TO
044000        WKS-T-SET-CORRECTAS(WKS-SET-IDX)
044100     ADD PRG-TOTAL-REVISIONES     TO
044200        WKS-T-SET-TOTAL-REV(WKS-SET-IDX)
044300     IF PRG-INTERVALO-DIAS >= 21
044400        ADD 1 TO WKS-T-SET-DOMINADAS(WKS-SET-IDX)
044500     END-IF.
044600 245-ACUMULA-EN-SET-E. EXIT.
044700
044800*------------------------------------------------------------------
044900*   300 - CALCULA LA EXACTITUD DE CADA SET Y LO INSERTA, EN ORDEN  
045000*         DESCENDENTE DE EXACTITUD, EN LA TABLA DE FORTALEZAS      
045100*------------------------------------------------------------------
045200 300-ORDENA-POR-EXACTITUD SECTION.
045300     MOVE ZEROS TO WKS-FOR-LONG
045400     PERFORM 250-CALCULA-EXACTITUD
045500        VARYING WKS-SET-IDX FROM 1 BY 1
045600        UNTIL WKS-SET-IDX > WKS-SET-LONG.
045700 300-ORDENA-POR-EXACTITUD-E. EXIT.
045800
045900 250-CALCULA-EXACTITUD SECTION.
046000     IF WKS-T-SET-ESTUDIADAS(WKS-SET-IDX) > 0
046100        IF WKS-T-SET-TOTAL-REV(WKS-SET-IDX) > 0
046200           COMPUTE WKS-T-SET-EXACTITUD(WKS-SET-IDX) ROUNDED =
046300                   WKS-T-SET-CORRECTAS(WKS-SET-IDX) * 100 /
046400                   WKS-T-SET-TOTAL-REV(WKS-SET-IDX)
046500        ELSE
046600           MOVE ZEROS TO WKS-T-SET-EXACTITUD(WKS-SET-IDX)
046700        END-IF
046800        PERFORM 305-INSERTA-FORTALEZA
046900        ADD 1 TO WKS-SETS-CON-REVISION
047000     END-IF.
047100 250-CALCULA-EXACTITUD-E. EXIT.
047200
047300*------------------------------------------------------------------
047400*   305 - INSERTA UN SET EN LA TABLA DE FORTALEZAS, DESPLAZANDO    
047500*         LOS RENGLONES DE MENOR EXACTITUD UN LUGAR HACIA ABAJO    
047600*------------------------------------------------------------------
047700 305-INSERTA-FORTALEZA SECTION.
047800     ADD 1 TO WKS-FOR-LONG
047900     SET WKS-FOR-IDX TO WKS-FOR-LONG
048000     PERFORM 306-DESPLAZA-FORTALEZA
048100        UNTIL WKS-FOR-IDX = 1 OR
048200        WKS-T-SET-EXACTITUD(WKS-SET-IDX) <=
048300        WKS-F-EXACTITUD(WKS-FOR-IDX - 1)
048400     MOVE WKS-T-SET-LLAVE(WKS-SET-IDX)
048500                        TO WKS-F-SET-LLAVE(WKS-FOR-IDX)
048600     MOVE WKS-T-SET-TITULO(WKS-SET-IDX)
048700                        TO WKS-F-SET-TITULO(WKS-FOR-IDX)
048800     MOVE WKS-T-SET-ESTUDIADAS(WKS-SET-IDX)
048900                        TO WKS-F-ESTUDIADAS(WKS-FOR-IDX)
049000     MOVE WKS-T-SET-CORRECTAS(WKS-SET-IDX)
049100                        TO WKS-F-CORRECTAS(WKS-FOR-IDX)
049200     MOVE WKS-T-SET-TOTAL-REV(WKS-SET-IDX)
049300                        TO WKS-F-TOTAL-REV(WKS-FOR-IDX)
049400     MOVE WKS-T-SET-DOMINADAS(WKS-SET-IDX)
049500                        TO WKS-F-DOMINADAS(WKS-FOR-IDX)
049600     MOVE WKS-T-SET-EXACTITUD(WKS-SET-IDX)
049700                        TO WKS-F-EXACTITUD(WKS-FOR-IDX).
049800 305-INSERTA-FORTALEZA-E. EXIT.
049900
050000 306-DESPLAZA-FORTALEZA SECTION.
050100     MOVE WKS-F-SET-LLAVE(WKS-FOR-IDX - 1)
050200                        TO WKS-F-SET-LLAVE(WKS-FOR-IDX)
050300     MOVE WKS-F-SET-TITULO(WKS-FOR-IDX - 1)
050400                        TO WKS-F-SET-TITULO(WKS-FOR-IDX)
050500     MOVE WKS-F-ESTUDIADAS(WKS-FOR-IDX - 1)
050600                        TO WKS-F-ESTUDIADAS(WKS-FOR-IDX)
050700     MOVE WKS-F-CORRECTAS(WKS-FOR-IDX - 1)
050800                        TO WKS-F-CORRECTAS(WKS-FOR-IDX)
050900     MOVE WKS-F-TOTAL-REV(WKS-FOR-IDX - 1)
051000                        TO WKS-F-TOTAL-REV(WKS-FOR-IDX)
051100     MOVE WKS-F-DOMINADAS(WKS-FOR-IDX - 1)
051200                        TO WKS-F-DOMINADAS(WKS-FOR-IDX)
051300     MOVE WKS-F-EXACTITUD(WKS-FOR-IDX - 1)
051400                        TO WKS-F-EXACTITUD(WKS-FOR-IDX)
051500     SET WKS-FOR-IDX DOWN BY 1.
051600 306-DESPLAZA-FORTALEZA-E. EXIT.
051700
051800*------------------------------------------------------------------
051900*   310 - ESCRIBE EL REPORTE DE FORTALEZAS YA ORDENADO Y ACUMULA   
052000*         LOS TOTALES GENERALES DE LA CORRIDA                     
052100*------------------------------------------------------------------
052200 310-ESCRIBE-FORTALEZAS SECTION.
052300     SET WKS-FOR-IDX TO 1
052400     PERFORM 311-ESCRIBE-UN-RENGLON
052500        VARYING WKS-FOR-IDX FROM 1 BY 1
052600        UNTIL WKS-FOR-IDX > WKS-FOR-LONG.
052700 310-ESCRIBE-FORTALEZAS-E. EXIT.
052800
052900 311-ESCRIBE-UN-RENGLON SECTION.
053000     MOVE SPACES                  TO WKS-LIN-FORT
053100     MOVE WKS-F-SET-LLAVE(WKS-FOR-IDX)      TO LIN-FOR-SET
053200     MOVE WKS-F-SET-TITULO(WKS-FOR-IDX)     TO LIN-FOR-TITULO
053300     MOVE WKS-F-ESTUDIADAS(WKS-FOR-IDX)     TO LIN-FOR-ESTUDIADAS
053400     MOVE WKS-F-CORRECTAS(WKS-FOR-IDX)      TO LIN-FOR-CORRECTAS
053500     MOVE WKS-F-TOTAL-REV(WKS-FOR-IDX)      TO LIN-FOR-TOTAL
053600     MOVE WKS-F-EXACTITUD(WKS-FOR-IDX)      TO LIN-FOR-EXACTITUD
053700     MOVE WKS-F-DOMINADAS(WKS-FOR-IDX)      TO LIN-FOR-DOMINADAS
053800     WRITE REG-RPTFILE FROM WKS-LIN-FORT
053900     ADD WKS-F-ESTUDIADAS(WKS-FOR-IDX) TO WKS-TOT-ESTUDIADAS
054000     ADD WKS-F-CORRECTAS(WKS-FOR-IDX)  TO WKS-TOT-CORRECTAS
054100     ADD WKS-F-TOTAL-REV(WKS-FOR-IDX)  TO WKS-TOT-REVISIONES
054200     ADD WKS-F-DOMINADAS(WKS-FOR-IDX)  TO WKS-TOT-DOMINADAS.
054300 311-ESCRIBE-UN-RENGLON-E. EXIT.
054400
054500*------------------------------------------------------------------
054600*   900 - RENGLONES DE TOTALES GENERALES AL PIE DEL REPORTE        
054700*------------------------------------------------------------------
054800 900-TOTALES-FINALES SECTION.
054900     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
055000     MOVE WKS-SETS-CON-REVISION TO LIN-T1-SETS
055100     WRITE REG-RPTFILE FROM WKS-LIN-TOT1
055200     MOVE WKS-TOT-ESTUDIADAS    TO LIN-T2-ESTUDIADAS
055300     MOVE WKS-TOT-CORRECTAS     TO LIN-T2-CORRECTAS
055400     MOVE WKS-TOT-REVISIONES    TO LIN-T2-REVISIONES
055500     MOVE WKS-TOT-DOMINADAS     TO LIN-T2-DOMINADAS
055600     WRITE REG-RPTFILE FROM WKS-LIN-TOT2.
055700 900-TOTALES-FINALES-E. EXIT.
055800
055900*------------------------------------------------------------------
056000*   970 - BITACORA Y DETIENE LA CORRIDA POR ERROR FATAL DE E/S     
056100*------------------------------------------------------------------
056200 970-ERROR-FATAL SECTION.
056300     DISPLAY "********************************************************"
056400     DISPLAY "* LRNSTRG - ERROR FATAL DE ENTRADA/SALIDA               *"
056500     DISPLAY "* ARCHIVO : " WKS-ARCHIVO-ERROR
056600     DISPLAY "* ESTADO  : " WKS-FS-ERROR
056700     DISPLAY "********************************************************"
056800     MOVE 91 TO RETURN-CODE
056900     STOP RUN.
057000 970-ERROR-FATAL-E. EXIT.
057100
057200*------------------------------------------------------------------
057300*   990 - CIERRA LOS ARCHIVOS QUE AUN QUEDEN ABIERTOS              
057400*------------------------------------------------------------------
057500 990-CERRAR-ARCHIVOS SECTION.
057600     CLOSE PROGRESS
057700     CLOSE RPTFILE.
057800 990-CERRAR-ARCHIVOS-E. EXIT.
