000100******************************************************************
000200* FECHA       : 20/04/1994                                       *
000300* PROGRAMADOR : J. A. MOLINA (JAM)                                *
000400* APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)           *
000500* PROGRAMA    : LRNPOST                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CORRIDA NOCTURNA QUE POSTEA LAS REVISIONES DE     *
000800*             : TARJETAS DE ESTUDIO CONTRA EL ALGORITMO SM-2,     *
000900*             : OTORGA EXPERIENCIA (XP), RECALCULA NIVEL, LIGA Y  *
001000*             : RACHA DE USUARIO, Y VERIFICA EL DESBLOQUEO DE     *
001100*             : LOGROS.                                           *
001200* ARCHIVOS    : CARDS=C, PROGRESS=A, REVIEWS=C, GAMIFY=A,         *
001300*             : XPEVENTS=A, ACHIEVS=C, USERACH=A, RPTFILE=A       *
001400* ACCION (ES) : P=POSTEO DE REVISIONES DE LA CORRIDA NOCTURNA     *
001500* INSTALADO   : 20/04/1994                                        *
001600* BPM/RATIONAL: SAI-1007                                          *
001700* NOMBRE      : POSTEO NOCTURNO DE REVISIONES SM-2                *
001800* DESCRIPCION : MOTOR DE REVISION, EXPERIENCIA Y LOGROS           *
001900******************************************************************
002000*----------------------------------------------------------------*
002100*                     B I T A C O R A   D E   C A M B I O S      *
002200*----------------------------------------------------------------*
002300*  JAM  20/04/1994  PROGRAMA INICIAL.  POSTEO DE REVISIONES
002400*                    CONTRA TARJETAS TLE-ESTUDIO CON FACTOR DE
002500*                    FACILIDAD FIJO, SIN EXPERIENCIA NI LOGROS.
002600*  JAM  02/09/1994  CORRIGE REDONDEO DEL INTERVALO EN REPETICION
002700*                    MAYOR A DOS (QDR 0441).
002800*  REV  14/01/1995  SE AGREGA EL CONTROL DE QUIEBRE POR USUARIO
002900*                    EN EL REPORTE DE POSTEO.
003000*  REV  22/11/1999  Y2K - WKS-JDN-ANIO Y TODAS LAS FECHAS DE
003100*                    PROGRESO SE AMPLIAN A CUATRO DIGITOS DE ANIO.
003200*  REV  09/03/2003  SE REESTRUCTURA LA TARJETA TLE-ESTUDIO A LOS
003300*                    NUEVOS LAYOUTS CARDS/PROGRESS DEL PROYECTO
003400*                    DE RENOVACION DEL MOTOR DE ESTUDIO.
003500*  CAP  18/06/2007  AJUSTE A LA FORMULA DEL FACTOR DE FACILIDAD
003600*                    PARA RESPETAR EL PISO DE 1.3000 (QDR 1190).
003700*  CAP  11/04/2012  SE AGREGA EL MODULO DE EXPERIENCIA (XP),
003800*                    NIVEL Y LIGA.  NACE LA BITACORA XPEVENTS Y
003900*                    LA FICHA DE GAMIFICACION (GAMIFY).
004000*  CAP  30/08/2012  SE AGREGA EL CALCULO DE RACHA DIARIA CONTRA
004100*                    LA ULTIMA FECHA DE ACTIVIDAD DEL USUARIO.
004200*  SRQ  17/02/2014  SE AGREGA EL MOTOR DE LOGROS (ACHIEVS /
004300*                    USERACH).  VERIFICACION SOLO POR CONTADORES
004400*                    QUE EL PROGRAMA YA TIENE EN MEMORIA.
004500*  SRQ  25/09/2015  CORRIGE RECURSION DE LA BONIFICACION DE XP DE
004600*                    LOGRO; YA NO VUELVE A INVOCAR EL OTORGAMIENTO
004700*                    NORMAL DE XP (QDR 2284).
004800*  SRQ  12/05/2016  RECALCULA NIVEL Y LIGA UNA SOLA VEZ AL FINAL
004900*                    DE LA VERIFICACION DE LOGROS, NO POR CADA
005000*                    LOGRO DESBLOQUEADO.
005100*  MGL  09/07/2019  SE AMPLIA LA TABLA DE PROGRESO EN MEMORIA DE
005200*                    9000 A 19000 POSICIONES POR CRECIMIENTO DE
005300*                    LA BASE DE USUARIOS.
005400*  MGL  03/02/2022  SE AGREGAN LAS LINEAS DE SUBTOTAL Y TOTALES
005500*                    DEL REPORTE DE POSTEO CON LAS MASCARAS
005600*                    ESTANDAR DE LA CASA.
005700*  MGL  21/11/2023  SE REVISA EL CONTEO DE CONDICION PERFECT
005800*                    REVIEWS PARA SUMAR TODO EL HISTORICO Y NO
005900*                    SOLO LA CORRIDA DEL DIA (QDR 3190).
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.                    LRNPOST.
006300 AUTHOR.                        J. A. MOLINA.
006400 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
006500 DATE-WRITTEN.                  20/04/1994.
006600 DATE-COMPILED.
006700 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
006800                                 SISTEMAS - SAI.
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500******************************************************************
007600*              A R C H I V O S   D E   E N T R A D A
007700******************************************************************
007800     SELECT CARDS    ASSIGN   TO CARDS
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS FS-CARDS.
008100     SELECT REVIEWS  ASSIGN   TO REVIEWS
008200            ORGANIZATION      IS SEQUENTIAL
008300            FILE STATUS       IS FS-REVIEWS.
008400     SELECT ACHIEVS  ASSIGN   TO ACHIEVS
008500            ORGANIZATION      IS SEQUENTIAL
008600            FILE STATUS       IS FS-ACHIEVS.
008700******************************************************************
008800*              A R C H I V O S   D E   A C T U A L I Z A
008900******************************************************************
009000     SELECT PROGRESS ASSIGN   TO PROGRESS
009100            ORGANIZATION      IS SEQUENTIAL
009200            FILE STATUS       IS FS-PROGRESS.
009300     SELECT GAMIFY   ASSIGN   TO GAMIFY
009400            ORGANIZATION      IS SEQUENTIAL
009500            FILE STATUS       IS FS-GAMIFY.
009600     SELECT XPEVENTS ASSIGN   TO XPEVENTS
009700            ORGANIZATION      IS SEQUENTIAL
009800            FILE STATUS       IS FS-XPEVENTS.
009900     SELECT USERACH  ASSIGN   TO USERACH
010000            ORGANIZATION      IS SEQUENTIAL
010100            FILE STATUS       IS FS-USERACH.
010200******************************************************************
010300*              A R C H I V O   D E   S A L I D A
010400******************************************************************
010500     SELECT RPTFILE  ASSIGN   TO RPTFILE
010600            ORGANIZATION      IS SEQUENTIAL
010700            FILE STATUS       IS FS-RPTFILE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100*1 -->TARJETAS DE ESTUDIO, ORDENADAS POR SET Y ORDEN
011200 FD  CARDS
011300     LABEL RECORD IS STANDARD.
011400     COPY LRNCRD.
011500
011600*2 -->TRANSACCION DE REVISION, ENTRADA DE LA CORRIDA
011700 FD  REVIEWS
011800     LABEL RECORD IS STANDARD.
011900     COPY LRNREV.
012000
012100*3 -->TABLA DE LOGROS SEMBRADOS, 30 REGISTROS FIJOS
012200 FD  ACHIEVS
012300     LABEL RECORD IS STANDARD.
012400     COPY LRNACH.
012500
012600*4 -->ESTADO SM-2 POR USUARIO/TARJETA, MAESTRO A REESCRIBIR
012700 FD  PROGRESS
012800     LABEL RECORD IS STANDARD.
012900     COPY LRNPRG.
013000
013100*5 -->FICHA DE GAMIFICACION POR USUARIO, MAESTRO A REESCRIBIR
013200 FD  GAMIFY
013300     LABEL RECORD IS STANDARD.
013400     COPY LRNGAM.
013500
013600*6 -->BITACORA DE EVENTOS DE XP, SOLO SE AGREGA
013700 FD  XPEVENTS
013800     LABEL RECORD IS STANDARD.
013900     COPY LRNXPE.
014000
014100*7 -->LOGROS YA DESBLOQUEADOS POR USUARIO, MAESTRO A REESCRIBIR
014200 FD  USERACH
014300     LABEL RECORD IS STANDARD.
014400     COPY LRNUAC.
014500
014600*8 -->REPORTE DE POSTEO Y DE LOGROS DE LA CORRIDA
014700 FD  RPTFILE
014800     LABEL RECORD IS STANDARD.
014900     COPY LRNRPT.
015000
015100 WORKING-STORAGE SECTION.
015200******************************************************************
015300*               C A M P O S    D E    T R A B A J O              *
015400******************************************************************
015500 01  WKS-CAMPOS-DE-TRABAJO.
015600     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNPOST".
015700     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
015800     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
015900
016000 01  WKS-ESTADOS-ARCHIVO.
016100     02 FS-CARDS                PIC 9(02)  VALUE ZEROS.
016200     02 FS-REVIEWS               PIC 9(02)  VALUE ZEROS.
016300     02 FS-ACHIEVS               PIC 9(02)  VALUE ZEROS.
016400     02 FS-PROGRESS              PIC 9(02)  VALUE ZEROS.
016500     02 FS-GAMIFY                PIC 9(02)  VALUE ZEROS.
016600     02 FS-XPEVENTS              PIC 9(02)  VALUE ZEROS.
016700     02 FS-USERACH               PIC 9(02)  VALUE ZEROS.
016800     02 FS-RPTFILE                PIC 9(02)  VALUE ZEROS.
016900
017000 01  WKS-SWITCHES.
017100     02 WKS-FIN-CARDS           PIC X(01)  VALUE "N".
017200        88 WKS-EOF-CARDS                   VALUE "S".
017300     02 WKS-FIN-REVIEWS         PIC X(01)  VALUE "N".
017400        88 WKS-EOF-REVIEWS                 VALUE "S".
017500     02 WKS-FIN-ACHIEVS         PIC X(01)  VALUE "N".
017600        88 WKS-EOF-ACHIEVS                 VALUE "S".
017700     02 WKS-FIN-PROGRESS        PIC X(01)  VALUE "N".
017800        88 WKS-EOF-PROGRESS                VALUE "S".
017900     02 WKS-FIN-GAMIFY          PIC X(01)  VALUE "N".
018000        88 WKS-EOF-GAMIFY                  VALUE "S".
018100     02 WKS-FIN-USERACH         PIC X(01)  VALUE "N".
018200        88 WKS-EOF-USERACH                 VALUE "S".
018300     02 WKS-CARD-ENCONTRADA     PIC X(01)  VALUE "N".
018400        88 WKS-CARD-OK                     VALUE "S".
018500     02 WKS-PROGRESS-ENCONTRADO PIC X(01)  VALUE "N".
018600        88 WKS-PROGRESS-OK                 VALUE "S".
018700     02 WKS-GAMIFY-ENCONTRADO   PIC X(01)  VALUE "N".
018800        88 WKS-GAMIFY-OK                   VALUE "S".
018900     02 WKS-LOGRO-YA-TIENE-FLAG PIC X(01)  VALUE "N".
019000        88 WKS-LOGRO-YA-TIENE               VALUE "S".
019100     02 WKS-CORRECTO-FLAG       PIC X(01)  VALUE "N".
019200        88 WKS-ES-CORRECTO                  VALUE "S".
019300
019400******************************************************************
019500*         T A B L A   D E   T A R J E T A S   ( C A R D S )      *
019600******************************************************************
019700 01  WKS-TABLA-CARDS.
019800     02 WKS-CRD-LONG            PIC S9(05) COMP VALUE ZEROS.
019900     02 WKS-T-CARDS OCCURS 0 TO 9000 TIMES
020000                    DEPENDING ON WKS-CRD-LONG
020100                    ASCENDING KEY WKS-T-CRD-LLAVE
020200                    INDEXED BY WKS-CRD-IDX.
020300        03 WKS-T-CRD-LLAVE      PIC X(08).
020400        03 WKS-T-CRD-SET-LLAVE  PIC X(08).
020500
020600******************************************************************
020700*      T A B L A   D E   P R O G R E S O   ( P R O G R E S S )   *
020800******************************************************************
020900 01  WKS-TABLA-PROGRESS.
021000     02 WKS-PRG-LONG            PIC S9(05) COMP VALUE ZEROS.
021100     02 WKS-T-PROGRESS OCCURS 0 TO 19000 TIMES
021200                       DEPENDING ON WKS-PRG-LONG
021300                       INDEXED BY WKS-PRG-IDX WKS-PRG-IDX2.
021400        03 WKS-T-PRG-USR        PIC X(08).
021500        03 WKS-T-PRG-CRD        PIC X(08).
021600        03 WKS-T-PRG-EF         PIC S9(1)V9(4).
021700        03 WKS-T-PRG-INTERVALO  PIC 9(05).
021800        03 WKS-T-PRG-REPETICIONES PIC 9(04).
021900        03 WKS-T-PRG-PROX-REV   PIC 9(08).
022000        03 WKS-T-PRG-ULT-REV    PIC 9(08).
022100        03 WKS-T-PRG-TOT-REV    PIC 9(06).
022200        03 WKS-T-PRG-REV-CORRECT PIC 9(06).
022300
022400******************************************************************
022500*   T A B L A   D E   G A M I F I C A C I O N   ( G A M I F Y )  *
022600******************************************************************
022700 01  WKS-TABLA-GAMIFY.
022800     02 WKS-GAM-LONG            PIC S9(05) COMP VALUE ZEROS.
022900     02 WKS-T-GAMIFY OCCURS 0 TO 4000 TIMES
023000                     DEPENDING ON WKS-GAM-LONG
023100                     INDEXED BY WKS-GAM-IDX.
023200        03 WKS-T-GAM-USR        PIC X(08).
023300        03 WKS-T-GAM-XP         PIC 9(08).
023400        03 WKS-T-GAM-NIVEL      PIC 9(04).
023500        03 WKS-T-GAM-RACHA-ACT  PIC 9(04).
023600        03 WKS-T-GAM-RACHA-MAY  PIC 9(04).
023700        03 WKS-T-GAM-ULT-ACT    PIC 9(08).
023800        03 WKS-T-GAM-LIGA       PIC X(08).
023900
024000******************************************************************
024100*         T A B L A   D E   L O G R O S   ( A C H I E V S )      *
024200******************************************************************
024300 01  WKS-TABLA-ACHIEVS.
024400     02 WKS-ACH-LONG            PIC S9(02) COMP VALUE ZEROS.
024500     02 WKS-T-ACHIEVS OCCURS 30 TIMES
024600                      ASCENDING KEY WKS-T-ACH-LLAVE
024700                      INDEXED BY WKS-ACH-IDX.
024800        03 WKS-T-ACH-LLAVE      PIC X(08).
024900        03 WKS-T-ACH-TITULO     PIC X(30).
025000        03 WKS-T-ACH-TIPO       PIC X(16).
025100        03 WKS-T-ACH-VALOR      PIC 9(06).
025200        03 WKS-T-ACH-XP         PIC 9(05).
025300
025400******************************************************************
025500*   T A B L A   D E   L O G R O S   D E L   U S U A R I O        *
025600******************************************************************
025700 01  WKS-TABLA-USERACH.
025800     02 WKS-UAC-LONG            PIC S9(05) COMP VALUE ZEROS.
025900     02 WKS-T-USERACH OCCURS 0 TO 20000 TIMES
026000                      DEPENDING ON WKS-UAC-LONG
026100                      INDEXED BY WKS-UAC-IDX.
026200        03 WKS-T-UAC-USR        PIC X(08).
026300        03 WKS-T-UAC-ACH        PIC X(08).
026400        03 WKS-T-UAC-FECHA      PIC 9(08).
026500
026600******************************************************************
026700*     T A B L A   D E   U M B R A L E S   D E   N I V E L        *
026800******************************************************************
026900 01  WKS-NIVELES-INIC.
027000     02 FILLER                  PIC 9(05)  VALUE 00000.
027100     02 FILLER                  PIC 9(05)  VALUE 00100.
027200     02 FILLER                  PIC 9(05)  VALUE 00250.
027300     02 FILLER                  PIC 9(05)  VALUE 00500.
027400     02 FILLER                  PIC 9(05)  VALUE 01000.
027500     02 FILLER                  PIC 9(05)  VALUE 01750.
027600     02 FILLER                  PIC 9(05)  VALUE 02750.
027700     02 FILLER                  PIC 9(05)  VALUE 04000.
027800     02 FILLER                  PIC 9(05)  VALUE 05500.
027900     02 FILLER                  PIC 9(05)  VALUE 07500.
028000 01  WKS-NIVELES-TABLA REDEFINES WKS-NIVELES-INIC.
028100     02 WKS-T-NVL-UMBRAL        PIC 9(05) OCCURS 10 TIMES
028200                                 INDEXED BY WKS-NVL-IDX.
028300
028400******************************************************************
028500*               C O N T A D O R E S   D E L   X P               *
028600******************************************************************
028700 01  WKS-XP-AREA.
028800     02 WKS-XP-USR               PIC X(08)  VALUE SPACES.
028900     02 WKS-XP-MONTO             PIC 9(05) COMP VALUE ZEROS.
029000     02 WKS-XP-TIPO              PIC X(16)  VALUE SPACES.
029100     02 WKS-XP-FECHA             PIC 9(08)  VALUE ZEROS.
029200     02 WKS-CONTADOR-LOGRO       PIC 9(08) COMP VALUE ZEROS.
029300     02 WKS-LOGRO-NUEVO-CONTADOR PIC 9(02) COMP VALUE ZEROS.
029400
029500 01  WKS-SM2-AREA.
029600     02 WKS-CALIDAD              PIC S9(1) VALUE ZEROS.
029700     02 WKS-EF-NUEVA              PIC S9(1)V9(4) VALUE ZEROS.
029800
029900 01  WKS-CONTADORES.
030000     02 WKS-EVENTOS-PROCESADOS   PIC 9(07) COMP VALUE ZEROS.
030100     02 WKS-EVENTOS-CORRECTOS    PIC 9(07) COMP VALUE ZEROS.
030200     02 WKS-EVENTOS-INCORRECTOS  PIC 9(07) COMP VALUE ZEROS.
030300     02 WKS-EVENTOS-RECHAZADOS   PIC 9(07) COMP VALUE ZEROS.
030400     02 WKS-XP-OTORGADO-TOTAL    PIC 9(09) COMP VALUE ZEROS.
030500     02 WKS-LOGROS-DESBLOQ-TOTAL PIC 9(07) COMP VALUE ZEROS.
030600     02 WKS-USR-ANTERIOR         PIC X(08) VALUE SPACES.
030700     02 WKS-SUB-EVENTOS          PIC 9(05) COMP VALUE ZEROS.
030800     02 WKS-SUB-CORRECTOS        PIC 9(05) COMP VALUE ZEROS.
030900     02 WKS-SUB-XP               PIC 9(07) COMP VALUE ZEROS.
031000
031100*                 RUTINAS DE FECHA ESTANDAR DE LA CASA
031200     COPY LRNJDNW.
031300
031400******************************************************************
031500*                 L I N E A S   D E L   R E P O R T E            *
031600******************************************************************
031700 01  WKS-LIN-BLANCO.
031800     02 FILLER                  PIC X(132) VALUE SPACES.
031900
032000 01  WKS-LIN-TITULO.
032100     02 LTI-TEXTO                PIC X(60).
032200     02 FILLER                   PIC X(72) VALUE SPACES.
032300
032400 01  WKS-LIN-ENC-POSTEO.
032500     02 FILLER                   PIC X(01) VALUE SPACES.
032600     02 FILLER                   PIC X(08) VALUE "USUARIO".
032700     02 FILLER                   PIC X(02) VALUE SPACES.
032800     02 FILLER                   PIC X(08) VALUE "TARJETA".
032900     02 FILLER                   PIC X(02) VALUE SPACES.
033000     02 FILLER                   PIC X(05) VALUE "CALIF".
033100     02 FILLER                   PIC X(02) VALUE SPACES.
033200     02 FILLER                   PIC X(06) VALUE "FACTOR".
033300     02 FILLER                   PIC X(02) VALUE SPACES.
033400     02 FILLER                   PIC X(05) VALUE "INTER".
033500     02 FILLER                   PIC X(02) VALUE SPACES.
033600     02 FILLER                   PIC X(10) VALUE "PROX-REVIS".
033700     02 FILLER                   PIC X(02) VALUE SPACES.
033800     02 FILLER                   PIC X(01) VALUE "C".
033900     02 FILLER                   PIC X(02) VALUE SPACES.
034000     02 FILLER                   PIC X(04) VALUE "XP".
034100     02 FILLER                   PIC X(70) VALUE SPACES.
034200
034300 01  WKS-LIN-POSTEO.
034400     02 FILLER                   PIC X(01) VALUE SPACES.
034500     02 LIN-POS-USR               PIC X(08).
034600     02 FILLER                   PIC X(02) VALUE SPACES.
034700     02 LIN-POS-CRD               PIC X(08).
034800     02 FILLER                   PIC X(02) VALUE SPACES.
034900     02 LIN-POS-CAL               PIC X(05).
035000     02 FILLER                   PIC X(02) VALUE SPACES.
035100     02 LIN-POS-EF                PIC 9.9999.
035200     02 FILLER                   PIC X(02) VALUE SPACES.
035300     02 LIN-POS-INTERV            PIC ZZZZ9.
035400     02 FILLER                   PIC X(02) VALUE SPACES.
035500     02 LIN-POS-PROX              PIC 9999/99/99.
035600     02 FILLER                   PIC X(02) VALUE SPACES.
035700     02 LIN-POS-COR               PIC X(01).
035800     02 FILLER                   PIC X(02) VALUE SPACES.
035900     02 LIN-POS-XP                PIC ZZZ9.
036000     02 FILLER                   PIC X(70) VALUE SPACES.
036100
036200 01  WKS-LIN-RECHAZO.
036300     02 FILLER                   PIC X(01) VALUE SPACES.
036400     02 LIN-REC-ROT               PIC X(20) VALUE
036500                                  "** EVENTO RECHAZADO ".
036600     02 LIN-REC-USR               PIC X(08).
036700     02 FILLER                   PIC X(02) VALUE SPACES.
036800     02 LIN-REC-CRD               PIC X(08).
036900     02 FILLER                   PIC X(02) VALUE SPACES.
037000     02 LIN-REC-MSJ               PIC X(30) VALUE
037100                                  "TARJETA NO ENCONTRADA".
037200     02 FILLER                   PIC X(61) VALUE SPACES.
037300
037400 01  WKS-LIN-SUBTOT.
037500     02 FILLER                   PIC X(01) VALUE SPACES.
037600     02 LIN-SUB-ROT               PIC X(20) VALUE
037700                                  "** SUBTOTAL USUARIO ".
037800     02 LIN-SUB-USR               PIC X(08).
037900     02 FILLER                   PIC X(03) VALUE SPACES.
038000     02 LIN-SUB-ROT2              PIC X(08) VALUE "EVENTOS:".
038100     02 LIN-SUB-EVENTOS           PIC ZZZZ9.
038200     02 FILLER                   PIC X(03) VALUE SPACES.
038300     02 LIN-SUB-ROT3              PIC X(10) VALUE "CORRECTOS:".
038400     02 LIN-SUB-CORRECTOS         PIC ZZZZ9.
038500     02 FILLER                   PIC X(03) VALUE SPACES.
038600     02 LIN-SUB-ROT4              PIC X(03) VALUE "XP:".
038700     02 LIN-SUB-XP                PIC ZZZZZZ9.
038800     02 FILLER                   PIC X(56) VALUE SPACES.
038900
039000 01  WKS-LIN-LOGRO.
039100     02 FILLER                   PIC X(01) VALUE SPACES.
039200     02 LIN-LOG-ROT                PIC X(14) VALUE
039300                                   "LOGRO DESBLOQ:".
039400     02 FILLER                   PIC X(01) VALUE SPACES.
039500     02 LIN-LOG-USR                PIC X(08).
039600     02 FILLER                   PIC X(02) VALUE SPACES.
039700     02 LIN-LOG-TITULO             PIC X(30).
039800     02 FILLER                   PIC X(02) VALUE SPACES.
039900     02 LIN-LOG-ROT2               PIC X(08) VALUE "XP BONO:".
040000     02 LIN-LOG-XP                 PIC ZZZZ9.
040100     02 FILLER                   PIC X(61) VALUE SPACES.
040200
040300 01  WKS-LIN-TOT1.
040400     02 FILLER                   PIC X(01) VALUE SPACES.
040500     02 LIN-TOT-ROT                PIC X(30) VALUE
040600                                   "** TOTALES DE LA CORRIDA **".
040700     02 FILLER                   PIC X(02) VALUE SPACES.
040800     02 LIN-TOT-ROT1                PIC X(10) VALUE "EVENTOS:".
040900     02 LIN-TOT-EVENTOS             PIC ZZZZZZ9.
041000     02 FILLER                   PIC X(02) VALUE SPACES.
041100     02 LIN-TOT-ROT2                PIC X(11) VALUE "CORRECTOS:".
041200     02 LIN-TOT-CORRECTOS           PIC ZZZZZZ9.
041300     02 FILLER                   PIC X(02) VALUE SPACES.
041400     02 LIN-TOT-ROT3                PIC X(13) VALUE "INCORRECTOS:".
041500     02 LIN-TOT-INCORRECTOS         PIC ZZZZZZ9.
041600     02 FILLER                   PIC X(02) VALUE SPACES.
041700     02 LIN-TOT-ROT4                PIC X(13) VALUE "RECHAZADOS:".
041800     02 LIN-TOT-RECHAZADOS          PIC ZZZZZZ9.
041900     02 FILLER                   PIC X(02) VALUE SPACES.
042000     02 LIN-TOT-ROT5                PIC X(04) VALUE "XP:".
042100     02 LIN-TOT-XP                  PIC ZZZZZZZZ9.
042200     02 FILLER                   PIC X(03) VALUE SPACES.
042300
042400 01  WKS-LIN-TOT2.
042500     02 FILLER                   PIC X(01) VALUE SPACES.
042600     02 LIN-TOT2-ROT                PIC X(20) VALUE
042700                                    "** LOGROS DESBLOQ.: ".
042800     02 LIN-TOT2-LOGROS             PIC ZZZZ9.
042900     02 FILLER                   PIC X(106) VALUE SPACES.
043000
043100 PROCEDURE DIVISION.
043200*----------------------------------------------------------------*
043300*   100 - CONTROL PRINCIPAL DE LA CORRIDA                        *
043400*----------------------------------------------------------------*
043500 100-MAIN SECTION.
043600     PERFORM 110-ABRIR-ARCHIVOS
043700     PERFORM 120-CARGA-TABLA-CARDS
043800     PERFORM 130-CARGA-TABLA-PROGRESS
043900     PERFORM 140-CARGA-TABLA-GAMIFY
044000     PERFORM 150-CARGA-TABLA-ACHIEVS
044100     PERFORM 160-CARGA-TABLA-USERACH
044200     PERFORM 170-IMPRIME-ENCABEZADOS
044300     PERFORM 210-LEE-REVIEW UNTIL WKS-EOF-REVIEWS
044400     PERFORM 610-CONTROL-BREAK-USUARIO
044500     PERFORM 900-TOTALES-FINALES
044600     PERFORM 950-REESCRIBE-MAESTROS
044700     PERFORM 990-CERRAR-ARCHIVOS
044800     STOP RUN.
044900 100-MAIN-E. EXIT.
045000
045100*----------------------------------------------------------------*
045200*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                  *
045300*----------------------------------------------------------------*
045400 110-ABRIR-ARCHIVOS SECTION.
045500     OPEN INPUT CARDS
045600     IF FS-CARDS NOT = 0
045700        MOVE "CARDS"       TO WKS-ARCHIVO-ERROR
045800        MOVE FS-CARDS      TO WKS-FS-ERROR
045900        PERFORM 970-ERROR-FATAL
046000     END-IF
046100     OPEN INPUT PROGRESS
046200     IF FS-PROGRESS NOT = 0
046300        MOVE "PROGRESS"    TO WKS-ARCHIVO-ERROR
046400        MOVE FS-PROGRESS   TO WKS-FS-ERROR
046500        PERFORM 970-ERROR-FATAL
046600     END-IF
046700     OPEN INPUT GAMIFY
046800     IF FS-GAMIFY NOT = 0
046900        MOVE "GAMIFY"      TO WKS-ARCHIVO-ERROR
047000        MOVE FS-GAMIFY     TO WKS-FS-ERROR
047100        PERFORM 970-ERROR-FATAL
047200     END-IF
047300     OPEN INPUT ACHIEVS
047400     IF FS-ACHIEVS NOT = 0
047500        MOVE "ACHIEVS"     TO WKS-ARCHIVO-ERROR
047600        MOVE FS-ACHIEVS    TO WKS-FS-ERROR
047700        PERFORM 970-ERROR-FATAL
047800     END-IF
047900     OPEN INPUT USERACH
048000     IF FS-USERACH NOT = 0
048100        MOVE "USERACH"     TO WKS-ARCHIVO-ERROR
048200        MOVE FS-USERACH    TO WKS-FS-ERROR
048300        PERFORM 970-ERROR-FATAL
048400     END-IF
048500     OPEN INPUT REVIEWS
048600     IF FS-REVIEWS NOT = 0
048700        MOVE "REVIEWS"     TO WKS-ARCHIVO-ERROR
048800        MOVE FS-REVIEWS    TO WKS-FS-ERROR
048900        PERFORM 970-ERROR-FATAL
049000     END-IF
049100     OPEN EXTEND XPEVENTS
049200     IF FS-XPEVENTS NOT = 0
049300        MOVE "XPEVENTS"    TO WKS-ARCHIVO-ERROR
049400        MOVE FS-XPEVENTS   TO WKS-FS-ERROR
049500        PERFORM 970-ERROR-FATAL
049600     END-IF
049700     OPEN OUTPUT RPTFILE
049800     IF FS-RPTFILE NOT = 0
049900        MOVE "RPTFILE"     TO WKS-ARCHIVO-ERROR
050000        MOVE FS-RPTFILE    TO WKS-FS-ERROR
050100        PERFORM 970-ERROR-FATAL
050200     END-IF.
050300 110-ABRIR-ARCHIVOS-E. EXIT.
050400
050500*----------------------------------------------------------------*
050600*   120 - CARGA EN MEMORIA LA TABLA DE TARJETAS                  *
050700*----------------------------------------------------------------*
050800 120-CARGA-TABLA-CARDS SECTION.
050900     PERFORM 121-LEE-CARDS UNTIL WKS-EOF-CARDS
051000     CLOSE CARDS.
051100 120-CARGA-TABLA-CARDS-E. EXIT.
051200
051300 121-LEE-CARDS SECTION.
051400     READ CARDS
051500     EVALUATE FS-CARDS
051600        WHEN 0
051700           ADD 1 TO WKS-CRD-LONG
051800           SET WKS-CRD-IDX TO WKS-CRD-LONG
051900           MOVE CRD-LLAVE     TO WKS-T-CRD-LLAVE(WKS-CRD-IDX)
052000           MOVE CRD-SET-LLAVE TO WKS-T-CRD-SET-LLAVE(WKS-CRD-IDX)
052100        WHEN 10
052200           MOVE "S" TO WKS-FIN-CARDS
052300        WHEN OTHER
052400           MOVE "CARDS"   TO WKS-ARCHIVO-ERROR
052500           MOVE FS-CARDS  TO WKS-FS-ERROR
052600           PERFORM 970-ERROR-FATAL
052700     END-EVALUATE.
052800 121-LEE-CARDS-E. EXIT.
052900
053000*----------------------------------------------------------------*
053100*   130 - CARGA EN MEMORIA LA TABLA DE PROGRESO SM-2             *
053200*----------------------------------------------------------------*
053300 130-CARGA-TABLA-PROGRESS SECTION.
053400     PERFORM 131-LEE-PROGRESS UNTIL WKS-EOF-PROGRESS
053500     CLOSE PROGRESS.
053600 130-CARGA-TABLA-PROGRESS-E. EXIT.
053700
053800 131-LEE-PROGRESS SECTION.
053900     READ PROGRESS
054000     EVALUATE FS-PROGRESS
054100        WHEN 0
054200           ADD 1 TO WKS-PRG-LONG
054300           SET WKS-PRG-IDX TO WKS-PRG-LONG
054400           MOVE PRG-USR-LLAVE        TO WKS-T-PRG-USR(WKS-PRG-IDX)
054500           MOVE PRG-CRD-LLAVE        TO WKS-T-PRG-CRD(WKS-PRG-IDX)
054600           MOVE PRG-FACTOR-FACILIDAD TO WKS-T-PRG-EF(WKS-PRG-IDX)
054700           MOVE PRG-INTERVALO-DIAS   TO
054800                WKS-T-PRG-INTERVALO(WKS-PRG-IDX)
054900           MOVE PRG-REPETICIONES     TO
055000                WKS-T-PRG-REPETICIONES(WKS-PRG-IDX)
055100           MOVE PRG-PROX-REVISION    TO
055200                WKS-T-PRG-PROX-REV(WKS-PRG-IDX)
055300           MOVE PRG-ULTIMA-REVISION  TO
055400                WKS-T-PRG-ULT-REV(WKS-PRG-IDX)
055500           MOVE PRG-TOTAL-REVISIONES TO
055600                WKS-T-PRG-TOT-REV(WKS-PRG-IDX)
055700           MOVE PRG-REVISIONES-CORRECTAS TO
055800                WKS-T-PRG-REV-CORRECT(WKS-PRG-IDX)
055900        WHEN 10
056000           MOVE "S" TO WKS-FIN-PROGRESS
056100        WHEN OTHER
056200           MOVE "PROGRESS" TO WKS-ARCHIVO-ERROR
056300           MOVE FS-PROGRESS TO WKS-FS-ERROR
056400           PERFORM 970-ERROR-FATAL
056500     END-EVALUATE.
056600 131-LEE-PROGRESS-E. EXIT.
056700
056800*----------------------------------------------------------------*
056900*   140 - CARGA EN MEMORIA LA TABLA DE GAMIFICACION              *
057000*----------------------------------------------------------------*
057100 140-CARGA-TABLA-GAMIFY SECTION.
057200     PERFORM 141-LEE-GAMIFY UNTIL WKS-EOF-GAMIFY
057300     CLOSE GAMIFY.
057400 140-CARGA-TABLA-GAMIFY-E. EXIT.
057500
057600 141-LEE-GAMIFY SECTION.
057700     READ GAMIFY
057800     EVALUATE FS-GAMIFY
057900        WHEN 0
058000           ADD 1 TO WKS-GAM-LONG
058100           SET WKS-GAM-IDX TO WKS-GAM-LONG
058200           MOVE GAM-USR-LLAVE    TO WKS-T-GAM-USR(WKS-GAM-IDX)
058300           MOVE GAM-TOTAL-XP     TO WKS-T-GAM-XP(WKS-GAM-IDX)
058400           MOVE GAM-NIVEL        TO WKS-T-GAM-NIVEL(WKS-GAM-IDX)
058500           MOVE GAM-RACHA-ACTUAL TO
058600                WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX)
058700           MOVE GAM-RACHA-MAYOR  TO
058800                WKS-T-GAM-RACHA-MAY(WKS-GAM-IDX)
058900           MOVE GAM-ULTIMA-ACTIVIDAD TO
059000                WKS-T-GAM-ULT-ACT(WKS-GAM-IDX)
059100           MOVE GAM-LIGA         TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
059200        WHEN 10
059300           MOVE "S" TO WKS-FIN-GAMIFY
059400        WHEN OTHER
059500           MOVE "GAMIFY" TO WKS-ARCHIVO-ERROR
059600           MOVE FS-GAMIFY TO WKS-FS-ERROR
059700           PERFORM 970-ERROR-FATAL
059800     END-EVALUATE.
059900 141-LEE-GAMIFY-E. EXIT.
060000
060100*----------------------------------------------------------------*
060200*   150 - CARGA EN MEMORIA LA TABLA DE LOGROS SEMBRADOS          *
060300*----------------------------------------------------------------*
060400 150-CARGA-TABLA-ACHIEVS SECTION.
060500     PERFORM 151-LEE-ACHIEVS UNTIL WKS-EOF-ACHIEVS
060600     CLOSE ACHIEVS.
060700 150-CARGA-TABLA-ACHIEVS-E. EXIT.
060800
060900 151-LEE-ACHIEVS SECTION.
061000     READ ACHIEVS
061100     EVALUATE FS-ACHIEVS
061200        WHEN 0
061300           ADD 1 TO WKS-ACH-LONG
061400           SET WKS-ACH-IDX TO WKS-ACH-LONG
061500           MOVE ACH-LLAVE           TO
061600                WKS-T-ACH-LLAVE(WKS-ACH-IDX)
061700           MOVE ACH-TITULO          TO
061800                WKS-T-ACH-TITULO(WKS-ACH-IDX)
061900           MOVE ACH-TIPO-CONDICION  TO
062000                WKS-T-ACH-TIPO(WKS-ACH-IDX)
062100           MOVE ACH-VALOR-CONDICION TO
062200                WKS-T-ACH-VALOR(WKS-ACH-IDX)
062300           MOVE ACH-XP-RECOMPENSA   TO
062400                WKS-T-ACH-XP(WKS-ACH-IDX)
062500        WHEN 10
062600           MOVE "S" TO WKS-FIN-ACHIEVS
062700        WHEN OTHER
062800           MOVE "ACHIEVS" TO WKS-ARCHIVO-ERROR
062900           MOVE FS-ACHIEVS TO WKS-FS-ERROR
063000           PERFORM 970-ERROR-FATAL
063100     END-EVALUATE.
063200 151-LEE-ACHIEVS-E. EXIT.
063300
063400*----------------------------------------------------------------*
063500*   160 - CARGA EN MEMORIA LOS LOGROS YA DESBLOQUEADOS           *
063600*----------------------------------------------------------------*
063700 160-CARGA-TABLA-USERACH SECTION.
063800     PERFORM 161-LEE-USERACH UNTIL WKS-EOF-USERACH
063900     CLOSE USERACH.
064000 160-CARGA-TABLA-USERACH-E. EXIT.
064100
064200 161-LEE-USERACH SECTION.
064300     READ USERACH
064400     EVALUATE FS-USERACH
064500        WHEN 0
064600           ADD 1 TO WKS-UAC-LONG
064700           SET WKS-UAC-IDX TO WKS-UAC-LONG
064800           MOVE UAC-USR-LLAVE        TO
064900                WKS-T-UAC-USR(WKS-UAC-IDX)
065000           MOVE UAC-ACH-LLAVE        TO
065100                WKS-T-UAC-ACH(WKS-UAC-IDX)
065200           MOVE UAC-FECHA-DESBLOQUEO TO
065300                WKS-T-UAC-FECHA(WKS-UAC-IDX)
065400        WHEN 10
065500           MOVE "S" TO WKS-FIN-USERACH
065600        WHEN OTHER
065700           MOVE "USERACH" TO WKS-ARCHIVO-ERROR
065800           MOVE FS-USERACH TO WKS-FS-ERROR
065900           PERFORM 970-ERROR-FATAL
066000     END-EVALUATE.
066100 161-LEE-USERACH-E. EXIT.
066200
066300*----------------------------------------------------------------*
066400*   170 - IMPRIME ENCABEZADOS DEL REPORTE                       *
066500*----------------------------------------------------------------*
066600 170-IMPRIME-ENCABEZADOS SECTION.
066700     MOVE SPACES TO WKS-LIN-TITULO
066800     MOVE "SISTEMA DE APRENDIZAJE DE IDIOMAS - LRNPOST" TO
066900          LTI-TEXTO
067000     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
067100     MOVE SPACES TO WKS-LIN-TITULO
067200     MOVE "CORRIDA NOCTURNA DE POSTEO DE REVISIONES SM-2" TO
067300          LTI-TEXTO
067400     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
067500     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
067600     WRITE REG-RPTFILE FROM WKS-LIN-ENC-POSTEO
067700     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO.
067800 170-IMPRIME-ENCABEZADOS-E. EXIT.
067900
068000*----------------------------------------------------------------*
068100*   210 - LEE UNA TRANSACCION DE REVISION                       *
068200*----------------------------------------------------------------*
068300 210-LEE-REVIEW SECTION.
068400     READ REVIEWS
068500     EVALUATE FS-REVIEWS
068600        WHEN 0
068700           PERFORM 220-POSTEA-REVIEW-EVENT
068800        WHEN 10
068900           MOVE "S" TO WKS-FIN-REVIEWS
069000        WHEN OTHER
069100           MOVE "REVIEWS" TO WKS-ARCHIVO-ERROR
069200           MOVE FS-REVIEWS TO WKS-FS-ERROR
069300           PERFORM 970-ERROR-FATAL
069400     END-EVALUATE.
069500 210-LEE-REVIEW-E. EXIT.
069600
069700*----------------------------------------------------------------*
069800*   220 - POSTEA UN EVENTO DE REVISION (PASOS 1-5 DE U1)         *
069900*----------------------------------------------------------------*
070000 220-POSTEA-REVIEW-EVENT SECTION.
070100     IF REV-USR-LLAVE NOT = WKS-USR-ANTERIOR
070200        PERFORM 610-CONTROL-BREAK-USUARIO
070300        MOVE REV-USR-LLAVE TO WKS-USR-ANTERIOR
070400     END-IF
070500     MOVE REV-USR-LLAVE TO WKS-XP-USR
070600     ADD 1 TO WKS-EVENTOS-PROCESADOS
070700     PERFORM 230-LOCALIZA-CARD
070800     IF NOT WKS-CARD-OK
070900        PERFORM 235-RECHAZA-EVENTO
071000     ELSE
071100        PERFORM 240-LOCALIZA-O-CREA-PROGRESS
071200        PERFORM 250-MAPEA-CALIDAD
071300        PERFORM 300-APLICA-SM2
071400        PERFORM 260-ACTUALIZA-CONTADORES-PROGRESS
071500        MOVE ZEROS TO WKS-LOGRO-NUEVO-CONTADOR
071600        PERFORM 400-OTORGA-XP
071700        PERFORM 600-ESCRIBE-LINEA-POSTEO
071800     END-IF.
071900 220-POSTEA-REVIEW-EVENT-E. EXIT.
072000
072100*----------------------------------------------------------------*
072200*   230 - LOCALIZA LA TARJETA DE LA TRANSACCION                 *
072300*----------------------------------------------------------------*
072400 230-LOCALIZA-CARD SECTION.
072500     MOVE "N" TO WKS-CARD-ENCONTRADA
072600     IF WKS-CRD-LONG > 0
072700        SET WKS-CRD-IDX TO 1
072800        SEARCH ALL WKS-T-CARDS
072900           AT END
073000              MOVE "N" TO WKS-CARD-ENCONTRADA
073100           WHEN WKS-T-CRD-LLAVE(WKS-CRD-IDX) = REV-CRD-LLAVE
073200              MOVE "S" TO WKS-CARD-ENCONTRADA
073300        END-SEARCH
073400     END-IF.
073500 230-LOCALIZA-CARD-E. EXIT.
073600
073700*----------------------------------------------------------------*
073800*   235 - RECHAZA EL EVENTO POR TARJETA INEXISTENTE              *
073900*----------------------------------------------------------------*
074000 235-RECHAZA-EVENTO SECTION.
074100     ADD 1 TO WKS-EVENTOS-RECHAZADOS
074200     MOVE SPACES TO WKS-LIN-RECHAZO
074300     MOVE "** EVENTO RECHAZADO " TO LIN-REC-ROT
074400     MOVE REV-USR-LLAVE TO LIN-REC-USR
074500     MOVE REV-CRD-LLAVE TO LIN-REC-CRD
074600     MOVE "TARJETA NO ENCONTRADA"  TO LIN-REC-MSJ
074700     WRITE REG-RPTFILE FROM WKS-LIN-RECHAZO.
074800 235-RECHAZA-EVENTO-E. EXIT.
074900
075000*----------------------------------------------------------------*
075100*   240 - LOCALIZA O CREA EL PROGRESO DEL PAR USUARIO/TARJETA    *
075200*----------------------------------------------------------------*
075300 240-LOCALIZA-O-CREA-PROGRESS SECTION.
075400     MOVE "N" TO WKS-PROGRESS-ENCONTRADO
075500     SET WKS-PRG-IDX TO 1
075600     PERFORM 241-BUSCA-PROGRESS
075700        UNTIL WKS-PRG-IDX > WKS-PRG-LONG OR WKS-PROGRESS-OK
075800     IF NOT WKS-PROGRESS-OK
075900        PERFORM 242-CREA-PROGRESS-NUEVO
076000     END-IF.
076100 240-LOCALIZA-O-CREA-PROGRESS-E. EXIT.
076200
076300 241-BUSCA-PROGRESS SECTION.
076400     IF WKS-T-PRG-USR(WKS-PRG-IDX) = REV-USR-LLAVE AND
076500        WKS-T-PRG-CRD(WKS-PRG-IDX) = REV-CRD-LLAVE
076600        MOVE "S" TO WKS-PROGRESS-ENCONTRADO
076700     ELSE
076800        SET WKS-PRG-IDX UP BY 1
076900     END-IF.
077000 241-BUSCA-PROGRESS-E. EXIT.
077100
077200 242-CREA-PROGRESS-NUEVO SECTION.
077300     ADD 1 TO WKS-PRG-LONG
077400     SET WKS-PRG-IDX TO WKS-PRG-LONG
077500     MOVE REV-USR-LLAVE TO WKS-T-PRG-USR(WKS-PRG-IDX)
077600     MOVE REV-CRD-LLAVE TO WKS-T-PRG-CRD(WKS-PRG-IDX)
077700     MOVE 2.5000        TO WKS-T-PRG-EF(WKS-PRG-IDX)
077800     MOVE ZEROS          TO WKS-T-PRG-INTERVALO(WKS-PRG-IDX)
077900                            WKS-T-PRG-REPETICIONES(WKS-PRG-IDX)
078000                            WKS-T-PRG-PROX-REV(WKS-PRG-IDX)
078100                            WKS-T-PRG-ULT-REV(WKS-PRG-IDX)
078200                            WKS-T-PRG-TOT-REV(WKS-PRG-IDX)
078300                            WKS-T-PRG-REV-CORRECT(WKS-PRG-IDX)
078400     MOVE "S" TO WKS-PROGRESS-ENCONTRADO.
078500 242-CREA-PROGRESS-NUEVO-E. EXIT.
078600
078700*----------------------------------------------------------------*
078800*   250 - TRADUCE LA CALIFICACION A CALIDAD NUMERICA (0-5)       *
078900*----------------------------------------------------------------*
079000 250-MAPEA-CALIDAD SECTION.
079100     EVALUATE TRUE
079200        WHEN REV-CALIF-AGAIN
079300           MOVE 0 TO WKS-CALIDAD
079400        WHEN REV-CALIF-HARD
079500           MOVE 3 TO WKS-CALIDAD
079600        WHEN REV-CALIF-GOOD
079700           MOVE 4 TO WKS-CALIDAD
079800        WHEN REV-CALIF-EASY
079900           MOVE 5 TO WKS-CALIDAD
080000        WHEN OTHER
080100           MOVE 0 TO WKS-CALIDAD
080200     END-EVALUATE.
080300 250-MAPEA-CALIDAD-E. EXIT.
080400
080500*----------------------------------------------------------------*
080600*   300 - APLICA EL ALGORITMO SM-2 AL PROGRESO ACTUAL            *
080700*----------------------------------------------------------------*
080800 300-APLICA-SM2 SECTION.
080900     COMPUTE WKS-EF-NUEVA ROUNDED =
081000             WKS-T-PRG-EF(WKS-PRG-IDX)
081100           + (0.1 - (5 - WKS-CALIDAD) *
081200                    (0.08 + (5 - WKS-CALIDAD) * 0.02))
081300     IF WKS-EF-NUEVA < 1.3
081400        MOVE 1.3 TO WKS-EF-NUEVA
081500     END-IF
081600     MOVE WKS-EF-NUEVA TO WKS-T-PRG-EF(WKS-PRG-IDX)
081700
081800     IF WKS-CALIDAD >= 3
081900        MOVE "S" TO WKS-CORRECTO-FLAG
082000        ADD 1 TO WKS-T-PRG-REPETICIONES(WKS-PRG-IDX)
082100        EVALUATE WKS-T-PRG-REPETICIONES(WKS-PRG-IDX)
082200           WHEN 1
082300              MOVE 1 TO WKS-T-PRG-INTERVALO(WKS-PRG-IDX)
082400           WHEN 2
082500              MOVE 6 TO WKS-T-PRG-INTERVALO(WKS-PRG-IDX)
082600           WHEN OTHER
082700              COMPUTE WKS-T-PRG-INTERVALO(WKS-PRG-IDX) ROUNDED =
082800                      WKS-T-PRG-INTERVALO(WKS-PRG-IDX) *
082900                      WKS-EF-NUEVA
083000        END-EVALUATE
083100     ELSE
083200        MOVE "N" TO WKS-CORRECTO-FLAG
083300        MOVE ZEROS TO WKS-T-PRG-REPETICIONES(WKS-PRG-IDX)
083400        MOVE 1     TO WKS-T-PRG-INTERVALO(WKS-PRG-IDX)
083500     END-IF.
083600 300-APLICA-SM2-E. EXIT.
083700
083800*----------------------------------------------------------------*
083900*   260 - ACTUALIZA FECHAS Y CONTADORES DEL PROGRESO             *
084000*----------------------------------------------------------------*
084100 260-ACTUALIZA-CONTADORES-PROGRESS SECTION.
084200     MOVE REV-FECHA TO WKS-JDN-FECHA-ENT
084300     MOVE WKS-T-PRG-INTERVALO(WKS-PRG-IDX) TO WKS-JDN-DIAS-SUMAR
084400     PERFORM 920-SUMA-DIAS-A-FECHA
084500     MOVE WKS-JDN-FECHA-SAL TO WKS-T-PRG-PROX-REV(WKS-PRG-IDX)
084600     MOVE REV-FECHA         TO WKS-T-PRG-ULT-REV(WKS-PRG-IDX)
084700     ADD 1 TO WKS-T-PRG-TOT-REV(WKS-PRG-IDX)
084800     IF WKS-ES-CORRECTO
084900        ADD 1 TO WKS-T-PRG-REV-CORRECT(WKS-PRG-IDX)
085000        ADD 1 TO WKS-EVENTOS-CORRECTOS
085100        ADD 1 TO WKS-SUB-CORRECTOS
085200     ELSE
085300        ADD 1 TO WKS-EVENTOS-INCORRECTOS
085400     END-IF
085500     ADD 1 TO WKS-SUB-EVENTOS.
085600 260-ACTUALIZA-CONTADORES-PROGRESS-E. EXIT.
085700
085800*----------------------------------------------------------------*
085900*   400 - OTORGA EXPERIENCIA POR LA REVISION (U2)                *
086000*----------------------------------------------------------------*
086100 400-OTORGA-XP SECTION.
086200     EVALUATE TRUE
086300        WHEN REV-CALIF-AGAIN
086400           MOVE 10 TO WKS-XP-MONTO
086500        WHEN REV-CALIF-HARD
086600           MOVE 15 TO WKS-XP-MONTO
086700        WHEN REV-CALIF-GOOD
086800           MOVE 20 TO WKS-XP-MONTO
086900        WHEN REV-CALIF-EASY
087000           MOVE 25 TO WKS-XP-MONTO
087100        WHEN OTHER
087200           MOVE 10 TO WKS-XP-MONTO
087300     END-EVALUATE
087400     MOVE "review"  TO WKS-XP-TIPO
087500     MOVE REV-FECHA TO WKS-XP-FECHA
087600     PERFORM 405-ESCRIBE-XP-EVENT
087700     PERFORM 410-LOCALIZA-GAMIFY
087800     ADD WKS-XP-MONTO TO WKS-T-GAM-XP(WKS-GAM-IDX)
087900     ADD WKS-XP-MONTO TO WKS-SUB-XP
088000     ADD WKS-XP-MONTO TO WKS-XP-OTORGADO-TOTAL
088100     PERFORM 420-CALCULA-NIVEL
088200     PERFORM 430-CALCULA-LIGA
088300     PERFORM 440-ACTUALIZA-RACHA
088400     PERFORM 500-VERIFICA-LOGROS.
088500 400-OTORGA-XP-E. EXIT.
088600
088700*----------------------------------------------------------------*
088800*   405 - ESCRIBE UN RENGLON EN LA BITACORA DE XP                *
088900*----------------------------------------------------------------*
089000 405-ESCRIBE-XP-EVENT SECTION.
089100     MOVE SPACES       TO REG-XPEVENTS
089200     MOVE WKS-XP-USR   TO XPE-USR-LLAVE
089300     MOVE WKS-XP-MONTO TO XPE-MONTO-XP
089400     MOVE WKS-XP-TIPO  TO XPE-TIPO-EVENTO
089500     MOVE WKS-XP-FECHA TO XPE-FECHA
089600     WRITE REG-XPEVENTS
089700     IF FS-XPEVENTS NOT = 0
089800        MOVE "XPEVENTS" TO WKS-ARCHIVO-ERROR
089900        MOVE FS-XPEVENTS TO WKS-FS-ERROR
090000        PERFORM 970-ERROR-FATAL
090100     END-IF.
090200 405-ESCRIBE-XP-EVENT-E. EXIT.
090300
090400*----------------------------------------------------------------*
090500*   410 - LOCALIZA O CREA LA FICHA DE GAMIFICACION DEL USUARIO   *
090600*----------------------------------------------------------------*
090700 410-LOCALIZA-GAMIFY SECTION.
090800     MOVE "N" TO WKS-GAMIFY-ENCONTRADO
090900     SET WKS-GAM-IDX TO 1
091000     PERFORM 411-BUSCA-GAMIFY
091100        UNTIL WKS-GAM-IDX > WKS-GAM-LONG OR WKS-GAMIFY-OK
091200     IF NOT WKS-GAMIFY-OK
091300        PERFORM 412-CREA-GAMIFY-NUEVO
091400     END-IF.
091500 410-LOCALIZA-GAMIFY-E. EXIT.
091600
091700 411-BUSCA-GAMIFY SECTION.
091800     IF WKS-T-GAM-USR(WKS-GAM-IDX) = WKS-XP-USR
091900        MOVE "S" TO WKS-GAMIFY-ENCONTRADO
092000     ELSE
092100        SET WKS-GAM-IDX UP BY 1
092200     END-IF.
092300 411-BUSCA-GAMIFY-E. EXIT.
092400
092500 412-CREA-GAMIFY-NUEVO SECTION.
092600     ADD 1 TO WKS-GAM-LONG
092700     SET WKS-GAM-IDX TO WKS-GAM-LONG
092800     MOVE WKS-XP-USR TO WKS-T-GAM-USR(WKS-GAM-IDX)
092900     MOVE ZEROS       TO WKS-T-GAM-XP(WKS-GAM-IDX)
093000                         WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX)
093100                         WKS-T-GAM-RACHA-MAY(WKS-GAM-IDX)
093200                         WKS-T-GAM-ULT-ACT(WKS-GAM-IDX)
093300     MOVE 1           TO WKS-T-GAM-NIVEL(WKS-GAM-IDX)
093400     MOVE "Bronze"    TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
093500     MOVE "S"         TO WKS-GAMIFY-ENCONTRADO.
093600 412-CREA-GAMIFY-NUEVO-E. EXIT.
093700
093800*----------------------------------------------------------------*
093900*   420 - RECALCULA EL NIVEL DEL USUARIO A PARTIR DEL XP TOTAL   *
094000*----------------------------------------------------------------*
094100 420-CALCULA-NIVEL SECTION.
094200     MOVE 1 TO WKS-T-GAM-NIVEL(WKS-GAM-IDX)
094300     SET WKS-NVL-IDX TO 2
094400     PERFORM 421-EVALUA-NIVEL UNTIL WKS-NVL-IDX > 10
094500     IF WKS-T-GAM-XP(WKS-GAM-IDX) >= WKS-T-NVL-UMBRAL(10)
094600        COMPUTE WKS-T-GAM-NIVEL(WKS-GAM-IDX) =
094700                10 + ((WKS-T-GAM-XP(WKS-GAM-IDX) - 7500) / 2500)
094800     END-IF.
094900 420-CALCULA-NIVEL-E. EXIT.
095000
095100 421-EVALUA-NIVEL SECTION.
095200     IF WKS-T-GAM-XP(WKS-GAM-IDX) >= WKS-T-NVL-UMBRAL(WKS-NVL-IDX)
095300        SET WKS-T-GAM-NIVEL(WKS-GAM-IDX) TO WKS-NVL-IDX
095400     END-IF
095500     SET WKS-NVL-IDX UP BY 1.
095600 421-EVALUA-NIVEL-E. EXIT.
095700
095800*----------------------------------------------------------------*
095900*   430 - RECALCULA LA LIGA DEL USUARIO A PARTIR DEL XP TOTAL    *
096000*----------------------------------------------------------------*
096100 430-CALCULA-LIGA SECTION.
096200     EVALUATE TRUE
096300        WHEN WKS-T-GAM-XP(WKS-GAM-IDX) >= 50000
096400           MOVE "Diamond"  TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
096500        WHEN WKS-T-GAM-XP(WKS-GAM-IDX) >= 15000
096600           MOVE "Platinum" TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
096700        WHEN WKS-T-GAM-XP(WKS-GAM-IDX) >= 5000
096800           MOVE "Gold"     TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
096900        WHEN WKS-T-GAM-XP(WKS-GAM-IDX) >= 1000
097000           MOVE "Silver"   TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
097100        WHEN OTHER
097200           MOVE "Bronze"   TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
097300     END-EVALUATE.
097400 430-CALCULA-LIGA-E. EXIT.
097500
097600*----------------------------------------------------------------*
097700*   440 - ACTUALIZA LA RACHA DIARIA DEL USUARIO                  *
097800*----------------------------------------------------------------*
097900 440-ACTUALIZA-RACHA SECTION.
098000     IF WKS-T-GAM-ULT-ACT(WKS-GAM-IDX) = WKS-XP-FECHA
098100        CONTINUE
098200     ELSE
098300        IF WKS-T-GAM-ULT-ACT(WKS-GAM-IDX) = ZEROS
098400           MOVE 1 TO WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX)
098500        ELSE
098600           MOVE WKS-XP-FECHA TO WKS-JDN-FECHA-B
098700           MOVE WKS-T-GAM-ULT-ACT(WKS-GAM-IDX) TO WKS-JDN-FECHA-A
098800           PERFORM 930-DIAS-ENTRE-FECHAS
098900           IF WKS-JDN-DIF-DIAS = 1
099000              ADD 1 TO WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX)
099100           ELSE
099200              MOVE 1 TO WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX)
099300           END-IF
099400        END-IF
099500        IF WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX) >
099600           WKS-T-GAM-RACHA-MAY(WKS-GAM-IDX)
099700           MOVE WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX) TO
099800                WKS-T-GAM-RACHA-MAY(WKS-GAM-IDX)
099900        END-IF
100000        MOVE WKS-XP-FECHA TO WKS-T-GAM-ULT-ACT(WKS-GAM-IDX)
100100     END-IF.
100200 440-ACTUALIZA-RACHA-E. EXIT.
100300
100400*----------------------------------------------------------------*
100500*   500 - VERIFICA EL DESBLOQUEO DE LOGROS DEL USUARIO (U3)      *
100600*----------------------------------------------------------------*
100700 500-VERIFICA-LOGROS SECTION.
100800     SET WKS-ACH-IDX TO 1
100900     PERFORM 501-EVALUA-UN-LOGRO UNTIL WKS-ACH-IDX > WKS-ACH-LONG
101000     IF WKS-LOGRO-NUEVO-CONTADOR > 0
101100        PERFORM 420-CALCULA-NIVEL
101200        PERFORM 430-CALCULA-LIGA
101300     END-IF.
101400 500-VERIFICA-LOGROS-E. EXIT.
101500
101600 501-EVALUA-UN-LOGRO SECTION.
101700     PERFORM 505-YA-TIENE-LOGRO
101800     IF NOT WKS-LOGRO-YA-TIENE
101900        PERFORM 510-CONTADOR-LOGRO
102000        IF WKS-CONTADOR-LOGRO >= WKS-T-ACH-VALOR(WKS-ACH-IDX)
102100           PERFORM 520-DESBLOQUEA-LOGRO
102200        END-IF
102300     END-IF
102400     SET WKS-ACH-IDX UP BY 1.
102500 501-EVALUA-UN-LOGRO-E. EXIT.
102600
102700*----------------------------------------------------------------*
102800*   505 - DETERMINA SI EL USUARIO YA TIENE EL LOGRO ACTUAL       *
102900*----------------------------------------------------------------*
103000 505-YA-TIENE-LOGRO SECTION.
103100     MOVE "N" TO WKS-LOGRO-YA-TIENE-FLAG
103200     SET WKS-UAC-IDX TO 1
103300     PERFORM 506-BUSCA-USERACH
103400        UNTIL WKS-UAC-IDX > WKS-UAC-LONG OR WKS-LOGRO-YA-TIENE.
103500 505-YA-TIENE-LOGRO-E. EXIT.
103600
103700 506-BUSCA-USERACH SECTION.
103800     IF WKS-T-UAC-USR(WKS-UAC-IDX) = WKS-XP-USR AND
103900        WKS-T-UAC-ACH(WKS-UAC-IDX) = WKS-T-ACH-LLAVE(WKS-ACH-IDX)
104000        MOVE "S" TO WKS-LOGRO-YA-TIENE-FLAG
104100     ELSE
104200        SET WKS-UAC-IDX UP BY 1
104300     END-IF.
104400 506-BUSCA-USERACH-E. EXIT.
104500
104600*----------------------------------------------------------------*
104700*   510 - OBTIENE EL CONTADOR DEL TIPO DE CONDICION DEL LOGRO    *
104800*----------------------------------------------------------------*
104900 510-CONTADOR-LOGRO SECTION.
105000     MOVE ZEROS TO WKS-CONTADOR-LOGRO
105100     EVALUATE TRUE
105200        WHEN WKS-T-ACH-TIPO(WKS-ACH-IDX) = "cards_learned"
105300           PERFORM 511-CUENTA-CARDS-APRENDIDAS
105400        WHEN WKS-T-ACH-TIPO(WKS-ACH-IDX) = "streak_days"
105500           MOVE WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX) TO
105600                WKS-CONTADOR-LOGRO
105700        WHEN WKS-T-ACH-TIPO(WKS-ACH-IDX) = "xp_earned"
105800           MOVE WKS-T-GAM-XP(WKS-GAM-IDX) TO WKS-CONTADOR-LOGRO
105900        WHEN WKS-T-ACH-TIPO(WKS-ACH-IDX) = "perfect_reviews"
106000           PERFORM 512-SUMA-REVISIONES-CORRECTAS
106100        WHEN OTHER
106200           MOVE ZEROS TO WKS-CONTADOR-LOGRO
106300     END-EVALUATE.
106400 510-CONTADOR-LOGRO-E. EXIT.
106500
106600*                 CONTADORES SOLO DISPONIBLES EN ESTA CORRIDA:
106700*                 SETS_CREATED, CONVERSATIONS Y FRIENDS_COUNT
106800*                 SE EVALUAN EN LOS PROGRAMAS DUENOS DE ESOS
106900*                 ARCHIVOS, NO EN LRNPOST.
107000
107100 511-CUENTA-CARDS-APRENDIDAS SECTION.
107200     MOVE ZEROS TO WKS-CONTADOR-LOGRO
107300     SET WKS-PRG-IDX2 TO 1
107400     PERFORM 513-SUMA-UNA-PROGRESS
107500        UNTIL WKS-PRG-IDX2 > WKS-PRG-LONG.
107600 511-CUENTA-CARDS-APRENDIDAS-E. EXIT.
107700
107800 513-SUMA-UNA-PROGRESS SECTION.
107900     IF WKS-T-PRG-USR(WKS-PRG-IDX2) = WKS-XP-USR
108000        ADD 1 TO WKS-CONTADOR-LOGRO
108100     END-IF
108200     SET WKS-PRG-IDX2 UP BY 1.
108300 513-SUMA-UNA-PROGRESS-E. EXIT.
108400
108500 512-SUMA-REVISIONES-CORRECTAS SECTION.
108600     MOVE ZEROS TO WKS-CONTADOR-LOGRO
108700     SET WKS-PRG-IDX2 TO 1
108800     PERFORM 514-SUMA-CORRECTAS-UNA
108900        UNTIL WKS-PRG-IDX2 > WKS-PRG-LONG.
109000 512-SUMA-REVISIONES-CORRECTAS-E. EXIT.
109100
109200 514-SUMA-CORRECTAS-UNA SECTION.
109300     IF WKS-T-PRG-USR(WKS-PRG-IDX2) = WKS-XP-USR
109400        ADD WKS-T-PRG-REV-CORRECT(WKS-PRG-IDX2) TO
109500            WKS-CONTADOR-LOGRO
109600     END-IF
109700     SET WKS-PRG-IDX2 UP BY 1.
109800 514-SUMA-CORRECTAS-UNA-E. EXIT.
109900
110000*----------------------------------------------------------------*
110100*   520 - DESBLOQUEA UN LOGRO Y OTORGA SU BONO DE XP             *
110200*         (NO INVOCA 400-OTORGA-XP PARA EVITAR RECURSION)        *
110300*----------------------------------------------------------------*
110400 520-DESBLOQUEA-LOGRO SECTION.
110500     PERFORM 521-CREA-USERACH
110600     ADD WKS-T-ACH-XP(WKS-ACH-IDX) TO WKS-T-GAM-XP(WKS-GAM-IDX)
110700     ADD WKS-T-ACH-XP(WKS-ACH-IDX) TO WKS-XP-OTORGADO-TOTAL
110800     ADD WKS-T-ACH-XP(WKS-ACH-IDX) TO WKS-SUB-XP
110900     PERFORM 522-ESCRIBE-XP-BONO
111000     ADD 1 TO WKS-LOGRO-NUEVO-CONTADOR
111100     ADD 1 TO WKS-LOGROS-DESBLOQ-TOTAL
111200     PERFORM 620-ESCRIBE-LOGRO.
111300 520-DESBLOQUEA-LOGRO-E. EXIT.
111400
111500 521-CREA-USERACH SECTION.
111600     ADD 1 TO WKS-UAC-LONG
111700     SET WKS-UAC-IDX TO WKS-UAC-LONG
111800     MOVE WKS-XP-USR             TO WKS-T-UAC-USR(WKS-UAC-IDX)
111900     MOVE WKS-T-ACH-LLAVE(WKS-ACH-IDX) TO
112000          WKS-T-UAC-ACH(WKS-UAC-IDX)
112100     MOVE WKS-XP-FECHA           TO WKS-T-UAC-FECHA(WKS-UAC-IDX).
112200 521-CREA-USERACH-E. EXIT.
112300
112400 522-ESCRIBE-XP-BONO SECTION.
112500     MOVE SPACES                TO REG-XPEVENTS
112600     MOVE WKS-XP-USR             TO XPE-USR-LLAVE
112700     MOVE WKS-T-ACH-XP(WKS-ACH-IDX) TO XPE-MONTO-XP
112800     MOVE "achievement_bonus"    TO XPE-TIPO-EVENTO
112900     MOVE WKS-XP-FECHA           TO XPE-FECHA
113000     WRITE REG-XPEVENTS
113100     IF FS-XPEVENTS NOT = 0
113200        MOVE "XPEVENTS" TO WKS-ARCHIVO-ERROR
113300        MOVE FS-XPEVENTS TO WKS-FS-ERROR
113400        PERFORM 970-ERROR-FATAL
113500     END-IF.
113600 522-ESCRIBE-XP-BONO-E. EXIT.
113700
113800*----------------------------------------------------------------*
113900*   600 - ESCRIBE LA LINEA DE DETALLE DEL POSTEO                *
114000*----------------------------------------------------------------*
114100 600-ESCRIBE-LINEA-POSTEO SECTION.
114200     MOVE SPACES TO WKS-LIN-POSTEO
114300     MOVE REV-USR-LLAVE      TO LIN-POS-USR
114400     MOVE REV-CRD-LLAVE      TO LIN-POS-CRD
114500     MOVE REV-CALIFICACION   TO LIN-POS-CAL
114600     MOVE WKS-T-PRG-EF(WKS-PRG-IDX)        TO LIN-POS-EF
114700     MOVE WKS-T-PRG-INTERVALO(WKS-PRG-IDX) TO LIN-POS-INTERV
114800     MOVE WKS-T-PRG-PROX-REV(WKS-PRG-IDX)  TO LIN-POS-PROX
114900     IF WKS-ES-CORRECTO
115000        MOVE "S" TO LIN-POS-COR
115100     ELSE
115200        MOVE "N" TO LIN-POS-COR
115300     END-IF
115400     MOVE WKS-XP-MONTO TO LIN-POS-XP
115500     WRITE REG-RPTFILE FROM WKS-LIN-POSTEO.
115600 600-ESCRIBE-LINEA-POSTEO-E. EXIT.
115700
115800*----------------------------------------------------------------*
115900*   610 - IMPRIME EL SUBTOTAL DE QUIEBRE POR USUARIO             *
116000*----------------------------------------------------------------*
116100 610-CONTROL-BREAK-USUARIO SECTION.
116200     IF WKS-USR-ANTERIOR NOT = SPACES
116300        MOVE SPACES TO WKS-LIN-SUBTOT
116400        MOVE WKS-USR-ANTERIOR TO LIN-SUB-USR
116500        MOVE WKS-SUB-EVENTOS   TO LIN-SUB-EVENTOS
116600        MOVE WKS-SUB-CORRECTOS TO LIN-SUB-CORRECTOS
116700        MOVE WKS-SUB-XP        TO LIN-SUB-XP
116800        WRITE REG-RPTFILE FROM WKS-LIN-SUBTOT
116900     END-IF
117000     MOVE ZEROS TO WKS-SUB-EVENTOS WKS-SUB-CORRECTOS WKS-SUB-XP.
117100 610-CONTROL-BREAK-USUARIO-E. EXIT.
117200
117300*----------------------------------------------------------------*
117400*   620 - IMPRIME UNA LINEA DE LOGRO DESBLOQUEADO                *
117500*----------------------------------------------------------------*
117600 620-ESCRIBE-LOGRO SECTION.
117700     MOVE SPACES TO WKS-LIN-LOGRO
117800     MOVE WKS-XP-USR TO LIN-LOG-USR
117900     MOVE WKS-T-ACH-TITULO(WKS-ACH-IDX) TO LIN-LOG-TITULO
118000     MOVE WKS-T-ACH-XP(WKS-ACH-IDX) TO LIN-LOG-XP
118100     WRITE REG-RPTFILE FROM WKS-LIN-LOGRO.
118200 620-ESCRIBE-LOGRO-E. EXIT.
118300
118400*----------------------------------------------------------------*
118500*   900 - IMPRIME LOS TOTALES FINALES DE LA CORRIDA              *
118600*----------------------------------------------------------------*
118700 900-TOTALES-FINALES SECTION.
118800     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
118900     MOVE SPACES TO WKS-LIN-TOT1
119000     MOVE WKS-EVENTOS-PROCESADOS  TO LIN-TOT-EVENTOS
119100     MOVE WKS-EVENTOS-CORRECTOS   TO LIN-TOT-CORRECTOS
119200     MOVE WKS-EVENTOS-INCORRECTOS TO LIN-TOT-INCORRECTOS
119300     MOVE WKS-EVENTOS-RECHAZADOS  TO LIN-TOT-RECHAZADOS
119400     MOVE WKS-XP-OTORGADO-TOTAL   TO LIN-TOT-XP
119500     WRITE REG-RPTFILE FROM WKS-LIN-TOT1
119600     MOVE SPACES TO WKS-LIN-TOT2
119700     MOVE WKS-LOGROS-DESBLOQ-TOTAL TO LIN-TOT2-LOGROS
119800     WRITE REG-RPTFILE FROM WKS-LIN-TOT2.
119900 900-TOTALES-FINALES-E. EXIT.
120000
120100*----------------------------------------------------------------*
120200*   950 - REESCRIBE LOS MAESTROS ACTUALIZADOS EN MEMORIA         *
120300*----------------------------------------------------------------*
120400 950-REESCRIBE-MAESTROS SECTION.
120500     OPEN OUTPUT PROGRESS
120600     IF FS-PROGRESS NOT = 0
120700        MOVE "PROGRESS" TO WKS-ARCHIVO-ERROR
120800        MOVE FS-PROGRESS TO WKS-FS-ERROR
120900        PERFORM 970-ERROR-FATAL
121000     END-IF
121100     SET WKS-PRG-IDX TO 1
121200     PERFORM 951-ESCRIBE-UNA-PROGRESS UNTIL WKS-PRG-IDX > WKS-PRG-LONG
121300     CLOSE PROGRESS
121400
121500     OPEN OUTPUT GAMIFY
121600     IF FS-GAMIFY NOT = 0
121700        MOVE "GAMIFY" TO WKS-ARCHIVO-ERROR
121800        MOVE FS-GAMIFY TO WKS-FS-ERROR
121900        PERFORM 970-ERROR-FATAL
122000     END-IF
122100     SET WKS-GAM-IDX TO 1
122200     PERFORM 952-ESCRIBE-UNA-GAMIFY UNTIL WKS-GAM-IDX > WKS-GAM-LONG
122300     CLOSE GAMIFY
122400
122500     OPEN OUTPUT USERACH
122600     IF FS-USERACH NOT = 0
122700        MOVE "USERACH" TO WKS-ARCHIVO-ERROR
122800        MOVE FS-USERACH TO WKS-FS-ERROR
122900        PERFORM 970-ERROR-FATAL
123000     END-IF
123100     SET WKS-UAC-IDX TO 1
123200     PERFORM 953-ESCRIBE-UNA-USERACH UNTIL WKS-UAC-IDX > WKS-UAC-LONG
123300     CLOSE USERACH.
123400 950-REESCRIBE-MAESTROS-E. EXIT.
123500
123600 951-ESCRIBE-UNA-PROGRESS SECTION.
123700     MOVE SPACES TO REG-PROGRESS
123800     MOVE WKS-T-PRG-USR(WKS-PRG-IDX)    TO PRG-USR-LLAVE
123900     MOVE WKS-T-PRG-CRD(WKS-PRG-IDX)    TO PRG-CRD-LLAVE
124000     MOVE WKS-T-PRG-EF(WKS-PRG-IDX)     TO PRG-FACTOR-FACILIDAD
124100     MOVE WKS-T-PRG-INTERVALO(WKS-PRG-IDX) TO PRG-INTERVALO-DIAS
124200     MOVE WKS-T-PRG-REPETICIONES(WKS-PRG-IDX) TO PRG-REPETICIONES
124300     MOVE WKS-T-PRG-PROX-REV(WKS-PRG-IDX) TO PRG-PROX-REVISION
124400     MOVE WKS-T-PRG-ULT-REV(WKS-PRG-IDX) TO PRG-ULTIMA-REVISION
124500     MOVE WKS-T-PRG-TOT-REV(WKS-PRG-IDX) TO PRG-TOTAL-REVISIONES
124600     MOVE WKS-T-PRG-REV-CORRECT(WKS-PRG-IDX) TO
124700          PRG-REVISIONES-CORRECTAS
124800     WRITE REG-PROGRESS
124900     IF FS-PROGRESS NOT = 0
125000        MOVE "PROGRESS" TO WKS-ARCHIVO-ERROR
125100        MOVE FS-PROGRESS TO WKS-FS-ERROR
125200        PERFORM 970-ERROR-FATAL
125300     END-IF
125400     SET WKS-PRG-IDX UP BY 1.
125500 951-ESCRIBE-UNA-PROGRESS-E. EXIT.
125600
125700 952-ESCRIBE-UNA-GAMIFY SECTION.
125800     MOVE SPACES TO REG-GAMIFY
125900     MOVE WKS-T-GAM-USR(WKS-GAM-IDX)       TO GAM-USR-LLAVE
126000     MOVE WKS-T-GAM-XP(WKS-GAM-IDX)        TO GAM-TOTAL-XP
126100     MOVE WKS-T-GAM-NIVEL(WKS-GAM-IDX)     TO GAM-NIVEL
126200     MOVE WKS-T-GAM-RACHA-ACT(WKS-GAM-IDX) TO GAM-RACHA-ACTUAL
126300     MOVE WKS-T-GAM-RACHA-MAY(WKS-GAM-IDX) TO GAM-RACHA-MAYOR
126400     MOVE WKS-T-GAM-ULT-ACT(WKS-GAM-IDX)   TO GAM-ULTIMA-ACTIVIDAD
126500     MOVE WKS-T-GAM-LIGA(WKS-GAM-IDX)      TO GAM-LIGA
126600     WRITE REG-GAMIFY
126700     IF FS-GAMIFY NOT = 0
126800        MOVE "GAMIFY" TO WKS-ARCHIVO-ERROR
126900        MOVE FS-GAMIFY TO WKS-FS-ERROR
127000        PERFORM 970-ERROR-FATAL
127100     END-IF
127200     SET WKS-GAM-IDX UP BY 1.
127300 952-ESCRIBE-UNA-GAMIFY-E. EXIT.
127400
127500 953-ESCRIBE-UNA-USERACH SECTION.
127600     MOVE SPACES TO REG-USERACH
127700     MOVE WKS-T-UAC-USR(WKS-UAC-IDX)   TO UAC-USR-LLAVE
127800     MOVE WKS-T-UAC-ACH(WKS-UAC-IDX)   TO UAC-ACH-LLAVE
127900     MOVE WKS-T-UAC-FECHA(WKS-UAC-IDX) TO UAC-FECHA-DESBLOQUEO
128000     WRITE REG-USERACH
128100     IF FS-USERACH NOT = 0
128200        MOVE "USERACH" TO WKS-ARCHIVO-ERROR
128300        MOVE FS-USERACH TO WKS-FS-ERROR
128400        PERFORM 970-ERROR-FATAL
128500     END-IF
128600     SET WKS-UAC-IDX UP BY 1.
128700 953-ESCRIBE-UNA-USERACH-E. EXIT.
128800
128900*----------------------------------------------------------------*
129000*   970 - BITACORA Y DETIENE LA CORRIDA POR ERROR FATAL DE E/S   *
129100*----------------------------------------------------------------*
129200 970-ERROR-FATAL SECTION.
129300     DISPLAY "********************************************************"
129400     DISPLAY "* LRNPOST - ERROR FATAL DE ENTRADA/SALIDA               *"
129500     DISPLAY "* ARCHIVO : " WKS-ARCHIVO-ERROR
129600     DISPLAY "* ESTADO  : " WKS-FS-ERROR
129700     DISPLAY "********************************************************"
129800     MOVE 91 TO RETURN-CODE
129900     STOP RUN.
130000 970-ERROR-FATAL-E. EXIT.
130100
130200*----------------------------------------------------------------*
130300*   990 - CIERRA LOS ARCHIVOS QUE AUN QUEDEN ABIERTOS            *
130400*----------------------------------------------------------------*
130500 990-CERRAR-ARCHIVOS SECTION.
130600     CLOSE CARDS
130700     CLOSE REVIEWS
130800     CLOSE ACHIEVS
130900     CLOSE XPEVENTS
131000     CLOSE RPTFILE.
131100 990-CERRAR-ARCHIVOS-E. EXIT.
131200
131300*                 RUTINAS DE FECHA ESTANDAR DE LA CASA (JDN)
131400     COPY LRNJDN.
