000100******************************************************************
000200*                 C O P Y   R E G I S T R O   C N V               *
000300*  LAYOUT DE LA SESION DE CONVERSACION CON EL TUTOR DE IA        *
000400*  (CONVERSATION), ARCHIVO CONVOS.  PARA EL BATCH SOLO IMPORTAN  *
000500*  LOS CONTADORES, NO EL CONTENIDO DE LA CONVERSACION.           *
000600*------------------------------------------------------------------
000700*  EEDR  08/02/2024  LAYOUT INICIAL, SOLO CONTADORES DE BATCH
000800******************************************************************
000900 01  REG-CONVOS.
001000     02 CNV-LLAVE                  PIC X(08).
001100     02 CNV-USR-LLAVE              PIC X(08).
001200     02 CNV-FECHA-INICIO           PIC 9(08).
001300     02 CNV-FECHA-INICIO-R REDEFINES CNV-FECHA-INICIO.
001400        03 CNV-FINI-ANIO           PIC 9(04).
001500        03 CNV-FINI-MES            PIC 9(02).
001600        03 CNV-FINI-DIA            PIC 9(02).
001700     02 CNV-BANDERA-TERMINADA      PIC X(01).
001800        88 CNV-TERMINADA                    VALUE "Y".
001900     02 CNV-TOTAL-TURNOS           PIC 9(04)          VALUE ZEROS.
002000     02 FILLER                     PIC X(07).
