000100************************************************************************
000200*FECHA       : 11/05/1994                                        *
000300*PROGRAMADOR : R. A. SOLIS (RAS)                                  *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)            *
000500*PROGRAMA    : LRNACTV                                            *
000600*TIPO        : BATCH                                              *
000700*DESCRIPCION : REPORTE DE ACTIVIDAD DIARIA (VENTANA DE D DIAS) Y  *
000800*            : PROGRESO SEMANAL (VENTANA DE W SEMANAS, DE LUNES A *
000900*            : LUNES) DEL USUARIO CONSULTADO.                     *
001000*ARCHIVOS    : PROGRESS=C, XPEVENTS=C, CONVOS=C, RPTFILE=A        *
001100*ACCION (ES) : S=REPORTE DE ACTIVIDAD Y PROGRESO SEMANAL          *
001200*INSTALADO   : 11/05/1994                                         *
001300*BPM/RATIONAL: SAI-1011                                           *
001400*NOMBRE      : REPORTE DE ACTIVIDAD DIARIA Y PROGRESO SEMANAL     *
001500************************************************************************
001600*------------------------------------------------------------------
001700*                    B I T A C O R A   D E   C A M B I O S      
001800*------------------------------------------------------------------
001900* RAS  11/05/1994  PROGRAMA INICIAL.  CUENTA REVISIONES POR DIA
002000*                   SOBRE UNA VENTANA DE D DIAS (D FIJO EN 30).
002100* RAS  03/02/1996  SE AMPLIA LA VENTANA A PARAMETRO POR TARJETA
002200*                   (YA NO QUEDA FIJA EN 30 DIAS) (QDR 0644).
002300* JAM  19/08/1997  SE AGREGA LA SUMA DE XP DEL DIA, TOMADA DEL
002400*                   NUEVO ARCHIVO XPEVENTS, AL RENGLON DIARIO.
002500* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
002600*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS Y
002700*                   POR LAS RUTINAS DE FECHA LRNJDNW/LRNJDN.
002800* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LA FECHA
002900*                   DE REFERENCIA RECIBIDA POR TARJETA DE PARAMETROS.
003000* CAP  22/03/2001  SE AGREGA LA SECCION DE PROGRESO SEMANAL (LUNES
003100*                   A LUNES) CON EXACTITUD DE REVISIONES POR SEMANA
003200*                   (QDR 1177).
003300* SRQ  10/10/2009  SE AMPLIAN LAS TABLAS DE DIAS Y SEMANAS A 400 Y
003400*                   60 RENGLONES RESPECTIVAMENTE (QDR 2558).
003500* EEDR 12/02/2024  SE AGREGA EL CONTEO DE CARDS APRENDIDAS POR DIA
003600*                   (PROGRESS CON TOTAL-REVISIONES = 1 ESE DIA) Y EL
003700*                   CONTEO DE CONVERSACIONES INICIADAS, TOMADO DEL
003800*                   NUEVO ARCHIVO CONVOS (QDR 3091).
003900* MGL  09/04/2022  AJUSTE DE REDONDEO EN EL CALCULO DEL PORCENTAJE
004000*                   DE EXACTITUD SEMANAL (MEDIO HACIA ARRIBA).
004100************************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.                    LRNACTV.
004400 AUTHOR.                        R. A. SOLIS.
004500 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
004600 DATE-WRITTEN.                  11/05/1994.
004700 DATE-COMPILED.
004800 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
004900     SISTEMAS - SAI.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600************************************************************************
005700*              A R C H I V O S   D E   E N T R A D A
005800************************************************************************
005900     SELECT PROGRESS ASSIGN   TO PROGRESS
006000        ORGANIZATION      IS SEQUENTIAL
006100        FILE STATUS       IS FS-PROGRESS.
006200     SELECT XPEVENTS ASSIGN   TO XPEVENTS
006300        ORGANIZATION      IS SEQUENTIAL
006400        FILE STATUS       IS FS-XPEVENTS.
006500     SELECT CONVOS   ASSIGN   TO CONVOS
006600        ORGANIZATION      IS SEQUENTIAL
006700        FILE STATUS       IS FS-CONVOS.
006800************************************************************************
006900*              A R C H I V O   D E   S A L I D A
007000************************************************************************
007100     SELECT RPTFILE  ASSIGN   TO RPTFILE
007200        ORGANIZATION      IS SEQUENTIAL
007300        FILE STATUS       IS FS-RPTFILE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700*1 -->ESTADO SM-2 POR USUARIO/TARJETA, FUENTE DE CARDS APRENDIDAS
007800 FD  PROGRESS
007900     LABEL RECORD IS STANDARD.
008000     COPY LRNPRG.
008100
008200*2 -->BITACORA DE EVENTOS DE XP, FUENTE DE LA ACTIVIDAD DIARIA/SEMANAL
008300 FD  XPEVENTS
008400     LABEL RECORD IS STANDARD.
008500     COPY LRNXPE.
008600
008700*3 -->SESIONES DE CONVERSACION CON EL TUTOR DE IA
008800 FD  CONVOS
008900     LABEL RECORD IS STANDARD.
009000     COPY LRNCNV.
009100
009200*4 -->REPORTE DE ACTIVIDAD DIARIA Y PROGRESO SEMANAL DEL USUARIO
009300 FD  RPTFILE
009400     LABEL RECORD IS STANDARD.
009500     COPY LRNRPT.
009600
009700 WORKING-STORAGE SECTION.
009800************************************************************************
009900*               C A M P O S    D E    T R A B A J O              
010000************************************************************************
010100 01  WKS-CAMPOS-DE-TRABAJO.
010200     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNACTV".
010300     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
010400     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
010500     02 WKS-USUARIO-CONSULTA    PIC X(08)  VALUE SPACES.
010600     02 WKS-FECHA-HOY           PIC 9(08)  VALUE ZEROS.
010700     02 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
010800        03 WKS-HOY-ANIO            PIC 9(04).
010900        03 WKS-HOY-MES             PIC 9(02).
011000        03 WKS-HOY-DIA             PIC 9(02).
011100     02 WKS-DIAS-VENTANA        PIC 9(03) COMP VALUE 090.
011200     02 WKS-SEMANAS-VENTANA     PIC 9(02) COMP VALUE 12.
011300
011400 01  WKS-ESTADOS-ARCHIVO.
011500     02 FS-PROGRESS             PIC 9(02)  VALUE ZEROS.
011600     02 FS-XPEVENTS             PIC 9(02)  VALUE ZEROS.
011700     02 FS-CONVOS               PIC 9(02)  VALUE ZEROS.
011800     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
011900
012000 01  WKS-SWITCHES.
012100     02 WKS-FIN-PROGRESS        PIC X(01)  VALUE "N".
012200        88 WKS-EOF-PROGRESS                 VALUE "S".
012300     02 WKS-FIN-XPEVENTS        PIC X(01)  VALUE "N".
012400        88 WKS-EOF-XPEVENTS                 VALUE "S".
012500     02 WKS-FIN-CONVOS          PIC X(01)  VALUE "N".
012600        88 WKS-EOF-CONVOS                   VALUE "S".
012700
012800************************************************************************
012900*     F E C H A S   L I M I T E   D E   L A S   V E N T A N A S   
013000************************************************************************
013100 01  WKS-FECHAS-VENTANA.
013200     02 WKS-FECHA-MIN-DIARIA    PIC 9(08)  VALUE ZEROS.
013300     02 WKS-LUNES-ACTUAL        PIC 9(08)  VALUE ZEROS.
013400     02 WKS-LUNES-MIN           PIC 9(08)  VALUE ZEROS.
013500
013600 01  WKS-INDICES.
013700     02 WKS-DIA-IDX             PIC 9(03) COMP VALUE ZEROS.
013800     02 WKS-SEM-IDX             PIC 9(02) COMP VALUE ZEROS.
013900
014000************************************************************************
014100*   T A B L A   D E   A C T I V I D A D   D I A R I A             
014200************************************************************************
014300 01  WKS-TABLA-DIAS.
014400     02 WKS-T-DIA OCCURS 1 TO 400 TIMES
014500        DEPENDING ON WKS-DIAS-VENTANA.
014600        03 WKS-T-DIA-FECHA         PIC 9(08).
014700        03 WKS-T-DIA-XP            PIC 9(07) COMP.
014800        03 WKS-T-DIA-REVISIONES    PIC 9(05) COMP.
014900        03 WKS-T-DIA-APRENDIDAS    PIC 9(05) COMP.
015000        03 WKS-T-DIA-CONVERSAC     PIC 9(05) COMP.
015100
015200************************************************************************
015300*   T A B L A   D E   P R O G R E S O   S E M A N A L             
015400************************************************************************
015500 01  WKS-TABLA-SEMANAS.
015600     02 WKS-T-SEM OCCURS 1 TO 60 TIMES
015700        DEPENDING ON WKS-SEMANAS-VENTANA.
015800        03 WKS-T-SEM-LUNES         PIC 9(08).
015900        03 WKS-T-SEM-XP            PIC 9(07) COMP.
016000        03 WKS-T-SEM-REVISIONES    PIC 9(05) COMP.
016100        03 WKS-T-SEM-CORRECTAS     PIC 9(05) COMP.
016200        03 WKS-T-SEM-PORCENTAJE    PIC 9(03)V9(01).
016300
016400*               RUTINAS DE FECHA ESTANDAR DE LA CASA
016500     COPY LRNJDNW.
016600
016700************************************************************************
016800*                 L I N E A S   D E L   R E P O R T E            
016900************************************************************************
017000 01  WKS-LIN-BLANCO.
017100     02 FILLER                   PIC X(132) VALUE SPACES.
017200
017300 01  WKS-LIN-TITULO.
017400     02 FILLER                   PIC X(10) VALUE SPACES.
017500     02 FILLER                   PIC X(30) VALUE
017600        "REPORTE DE ACTIVIDAD - USUARIO".
017700     02 LIN-TIT-USUARIO           PIC X(08).
017800     02 FILLER                   PIC X(12) VALUE SPACES.
017900     02 FILLER                   PIC X(14) VALUE "FECHA CORRIDA.".
018000     02 LIN-TIT-DIA               PIC Z9.
018100     02 FILLER                   PIC X(01) VALUE "/".
018200     02 LIN-TIT-MES               PIC Z9.
018300     02 FILLER                   PIC X(01) VALUE "/".
018400     02 LIN-TIT-ANIO              PIC 9(04).
018500     02 FILLER                   PIC X(48) VALUE SPACES.
018600
018700 01  WKS-LIN-ENC-DIARIA.
018800     02 FILLER                   PIC X(01) VALUE SPACES.
018900     02 FILLER                   PIC X(10) VALUE "FECHA".
019000     02 FILLER                   PIC X(04) VALUE SPACES.
019100     02 FILLER                   PIC X(08) VALUE "XP DIA".
019200     02 FILLER                   PIC X(04) VALUE SPACES.
019300     02 FILLER                   PIC X(10) VALUE "REVISIONES".
019400     02 FILLER                   PIC X(02) VALUE SPACES.
019500     02 FILLER                   PIC X(10) VALUE "APRENDIDAS".
019600     02 FILLER                   PIC X(02) VALUE SPACES.
019700     02 FILLER                   PIC X(13) VALUE "CONVERSACIONES".
019800     02 FILLER                   PIC X(68) VALUE SPACES.
019900
020000 01  WKS-LIN-DIARIA.
020100     02 FILLER                   PIC X(01) VALUE SPACES.
020200     02 LIN-DIA-FECHA             PIC 9(08).
020300     02 FILLER                   PIC X(06) VALUE SPACES.
020400     02 LIN-DIA-XP                PIC ZZZZZZ9.
020500     02 FILLER                   PIC X(05) VALUE SPACES.
020600     02 LIN-DIA-REVISIONES        PIC ZZZZ9.
020700     02 FILLER                   PIC X(07) VALUE SPACES.
020800     02 LIN-DIA-APRENDIDAS        PIC ZZZZ9.
020900     02 FILLER                   PIC X(07) VALUE SPACES.
021000     02 LIN-DIA-CONVERSAC         PIC ZZZZ9.
021100     02 FILLER                   PIC X(76) VALUE SPACES.
021200
021300 01  WKS-LIN-ENC-SEMANAL.
021400     02 FILLER                   PIC X(01) VALUE SPACES.
021500     02 FILLER                   PIC X(16) VALUE "SEMANA (LUNES)".
021600     02 FILLER                   PIC X(02) VALUE SPACES.
021700     02 FILLER                   PIC X(08) VALUE "XP SEM".
021800     02 FILLER                   PIC X(04) VALUE SPACES.
021900     02 FILLER                   PIC X(10) VALUE "REVISIONES".
022000     02 FILLER                   PIC X(02) VALUE SPACES.
022100     02 FILLER                   PIC X(11) VALUE "EXACTITUD".
022200     02 FILLER                   PIC X(78) VALUE SPACES.
022300
022400 01  WKS-LIN-SEMANAL.
022500     02 FILLER                   PIC X(01) VALUE SPACES.
022600     02 LIN-SEM-LUNES             PIC 9(08).
022700     02 FILLER                   PIC X(09) VALUE SPACES.
022800     02 LIN-SEM-XP                PIC ZZZZZZ9.
022900     02 FILLER                   PIC X(05) VALUE SPACES.
023000     02 LIN-SEM-REVISIONES        PIC ZZZZ9.
023100     02 FILLER                   PIC X(07) VALUE SPACES.
023200     02 LIN-SEM-PORCENTAJE        PIC ZZ9.9.
023300     02 FILLER                   PIC X(01) VALUE "%".
023400     02 FILLER                   PIC X(85) VALUE SPACES.
023500
023600 PROCEDURE DIVISION.
023700*------------------------------------------------------------------
023800*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
023900*------------------------------------------------------------------
024000 100-MAIN SECTION.
024100     ACCEPT WKS-USUARIO-CONSULTA FROM SYSIN
024200     ACCEPT WKS-FECHA-HOY        FROM SYSIN
024300     ACCEPT WKS-DIAS-VENTANA     FROM SYSIN
024400     ACCEPT WKS-SEMANAS-VENTANA  FROM SYSIN
024500     PERFORM 110-ABRIR-ARCHIVOS
024600     PERFORM 120-CALCULA-FECHAS-VENTANA
024700     PERFORM 130-INICIALIZA-TABLA-DIAS
024800     PERFORM 135-INICIALIZA-TABLA-SEMANAS
024900     PERFORM 140-LEE-XPEVENTS UNTIL WKS-EOF-XPEVENTS
025000     PERFORM 150-LEE-PROGRESS UNTIL WKS-EOF-PROGRESS
025100     PERFORM 160-LEE-CONVOS   UNTIL WKS-EOF-CONVOS
025200     PERFORM 170-CALCULA-PORCENTAJES-SEMANA
025300     PERFORM 180-IMPRIME-ENCABEZADOS
025400     PERFORM 200-ESCRIBE-ACTIVIDAD-DIARIA
025500     PERFORM 300-ESCRIBE-PROGRESO-SEMANAL
025600     PERFORM 990-CERRAR-ARCHIVOS
025700     STOP RUN.
025800 100-MAIN-E. EXIT.
025900
026000*------------------------------------------------------------------
026100*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   
026200*------------------------------------------------------------------
026300 110-ABRIR-ARCHIVOS SECTION.
026400     OPEN INPUT PROGRESS
026500     IF FS-PROGRESS NOT = 0
026600        MOVE "PROGRESS"   TO WKS-ARCHIVO-ERROR
026700        MOVE FS-PROGRESS  TO WKS-FS-ERROR
026800        PERFORM 970-ERROR-FATAL
026900     END-IF
027000     OPEN INPUT XPEVENTS
027100     IF FS-XPEVENTS NOT = 0
027200        MOVE "XPEVENTS"   TO WKS-ARCHIVO-ERROR
027300        MOVE FS-XPEVENTS  TO WKS-FS-ERROR
027400        PERFORM 970-ERROR-FATAL
027500     END-IF
027600     OPEN INPUT CONVOS
027700     IF FS-CONVOS NOT = 0
027800        MOVE "CONVOS"     TO WKS-ARCHIVO-ERROR
027900        MOVE FS-CONVOS    TO WKS-FS-ERROR
028000        PERFORM 970-ERROR-FATAL
028100     END-IF
028200     OPEN OUTPUT RPTFILE
028300     IF FS-RPTFILE NOT = 0
028400        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
028500        MOVE FS-RPTFILE   TO WKS-FS-ERROR
028600        PERFORM 970-ERROR-FATAL
028700     END-IF.
028800 110-ABRIR-ARCHIVOS-E. EXIT.
028900
029000*------------------------------------------------------------------
029100*   120 - CALCULA LAS FECHAS LIMITE DE LAS DOS VENTANAS (DIARIA Y
029200*         SEMANAL) A PARTIR DE LA FECHA DE REFERENCIA RECIBIDA    
029300*------------------------------------------------------------------
029400 120-CALCULA-FECHAS-VENTANA SECTION.
029500     MOVE WKS-FECHA-HOY TO WKS-JDN-FECHA-ENT
029600     PERFORM 950-LUNES-DE-LA-SEMANA
029700     MOVE WKS-JDN-FECHA-SAL TO WKS-LUNES-ACTUAL
029800
029900     MOVE WKS-FECHA-HOY TO WKS-JDN-FECHA-ENT
030000     COMPUTE WKS-JDN-DIAS-SUMAR = 0 - (WKS-DIAS-VENTANA - 1)
030100     PERFORM 920-SUMA-DIAS-A-FECHA
030200     MOVE WKS-JDN-FECHA-SAL TO WKS-FECHA-MIN-DIARIA
030300
030400     MOVE WKS-LUNES-ACTUAL TO WKS-JDN-FECHA-ENT
030500     COMPUTE WKS-JDN-DIAS-SUMAR = 0 - (7 * (WKS-SEMANAS-VENTANA - 1))
030600     PERFORM 920-SUMA-DIAS-A-FECHA
030700     MOVE WKS-JDN-FECHA-SAL TO WKS-LUNES-MIN.
030800 120-CALCULA-FECHAS-VENTANA-E. EXIT.
030900
031000*------------------------------------------------------------------
031100*   130 - INICIALIZA LA TABLA DE DIAS CON CEROS, UN RENGLON POR
031200*         CADA DIA DE LA VENTANA DIARIA                          
031300*------------------------------------------------------------------
031400 130-INICIALIZA-TABLA-DIAS SECTION.
031500     PERFORM 131-INICIALIZA-UN-DIA
031600        VARYING WKS-DIA-IDX FROM 1 BY 1
031700        UNTIL WKS-DIA-IDX > WKS-DIAS-VENTANA.
031800 130-INICIALIZA-TABLA-DIAS-E. EXIT.
031900
032000 131-INICIALIZA-UN-DIA SECTION.
032100     MOVE WKS-FECHA-MIN-DIARIA TO WKS-JDN-FECHA-ENT
032200     COMPUTE WKS-JDN-DIAS-SUMAR = WKS-DIA-IDX - 1
032300     PERFORM 920-SUMA-DIAS-A-FECHA
032400     MOVE WKS-JDN-FECHA-SAL  TO WKS-T-DIA-FECHA(WKS-DIA-IDX)
032500     MOVE ZEROS              TO WKS-T-DIA-XP(WKS-DIA-IDX)
032600        WKS-T-DIA-REVISIONES(WKS-DIA-IDX)
032700        WKS-T-DIA-APRENDIDAS(WKS-DIA-IDX)
032800        WKS-T-DIA-CONVERSAC(WKS-DIA-IDX).
032900 131-INICIALIZA-UN-DIA-E. EXIT.
033000
033100*------------------------------------------------------------------
033200*   135 - INICIALIZA LA TABLA DE SEMANAS CON CEROS, UN RENGLON POR
033300*         CADA SEMANA (LUNES) DE LA VENTANA SEMANAL               
033400*------------------------------------------------------------------
033500 135-INICIALIZA-TABLA-SEMANAS SECTION.
033600     PERFORM 136-INICIALIZA-UNA-SEMANA
033700        VARYING WKS-SEM-IDX FROM 1 BY 1
033800        UNTIL WKS-SEM-IDX > WKS-SEMANAS-VENTANA.
033900 135-INICIALIZA-TABLA-SEMANAS-E. EXIT.
034000
034100 136-INICIALIZA-UNA-SEMANA SECTION.
034200     MOVE WKS-LUNES-MIN TO WKS-JDN-FECHA-ENT
034300     COMPUTE WKS-JDN-DIAS-SUMAR = 7 * (WKS-SEM-IDX - 1)
034400     PERFORM 920-SUMA-DIAS-A-FECHA
034500     MOVE WKS-JDN-FECHA-SAL TO WKS-T-SEM-LUNES(WKS-SEM-IDX)
034600     MOVE ZEROS             TO WKS-T-SEM-XP(WKS-SEM-IDX)
034700        WKS-T-SEM-REVISIONES(WKS-SEM-IDX)
034800        WKS-T-SEM-CORRECTAS(WKS-SEM-IDX)
034900        WKS-T-SEM-PORCENTAJE(WKS-SEM-IDX).
035000 136-INICIALIZA-UNA-SEMANA-E. EXIT.
035100
035200*------------------------------------------------------------------
035300*   140 - LEE XPEVENTS Y ACUMULA XP/REVISIONES DIARIAS Y SEMANALES
035400*------------------------------------------------------------------
035500 140-LEE-XPEVENTS SECTION.
035600     READ XPEVENTS
035700     EVALUATE FS-XPEVENTS
035800        WHEN 0
035900           IF XPE-USR-LLAVE = WKS-USUARIO-CONSULTA
036000              PERFORM 141-ACUMULA-XPEVENT-DIARIO
036100              PERFORM 145-ACUMULA-XPEVENT-SEMANAL
036200           END-IF
036300        WHEN 10
036400           MOVE "S" TO WKS-FIN-XPEVENTS
036500           CLOSE XPEVENTS
036600        WHEN OTHER
036700           MOVE "XPEVENTS" TO WKS-ARCHIVO-ERROR
036800           MOVE FS-XPEVENTS TO WKS-FS-ERROR
036900           PERFORM 970-ERROR-FATAL
037000     END-EVALUATE.
037100 140-LEE-XPEVENTS-E. EXIT.
037200
037300 141-ACUMULA-XPEVENT-DIARIO SECTION.
037400     MOVE WKS-FECHA-MIN-DIARIA TO WKS-JDN-FECHA-A
037500     MOVE XPE-FECHA            TO WKS-JDN-FECHA-B
037600     PERFORM 930-DIAS-ENTRE-FECHAS
037700     IF WKS-JDN-DIF-DIAS >= 0 AND WKS-JDN-DIF-DIAS < WKS-DIAS-VENTANA
037800        COMPUTE WKS-DIA-IDX = WKS-JDN-DIF-DIAS + 1
037900        ADD XPE-MONTO-XP TO WKS-T-DIA-XP(WKS-DIA-IDX)
038000        IF XPE-TIPO-REVISION
038100           ADD 1 TO WKS-T-DIA-REVISIONES(WKS-DIA-IDX)
038200        END-IF
038300     END-IF.
038400 141-ACUMULA-XPEVENT-DIARIO-E. EXIT.
038500
038600 145-ACUMULA-XPEVENT-SEMANAL SECTION.
038700     MOVE XPE-FECHA TO WKS-JDN-FECHA-ENT
038800     PERFORM 950-LUNES-DE-LA-SEMANA
038900     MOVE WKS-LUNES-MIN     TO WKS-JDN-FECHA-A
039000     MOVE WKS-JDN-FECHA-SAL TO WKS-JDN-FECHA-B
039100     PERFORM 930-DIAS-ENTRE-FECHAS
039200     IF WKS-JDN-DIF-DIAS >= 0 AND
039300        WKS-JDN-DIF-DIAS < (7 * WKS-SEMANAS-VENTANA)
039400        DIVIDE WKS-JDN-DIF-DIAS BY 7 GIVING WKS-SEM-IDX
039500        ADD 1 TO WKS-SEM-IDX
039600        ADD XPE-MONTO-XP TO WKS-T-SEM-XP(WKS-SEM-IDX)
039700        IF XPE-TIPO-REVISION
039800           ADD 1 TO WKS-T-SEM-REVISIONES(WKS-SEM-IDX)
039900           IF XPE-MONTO-XP >= 15
040000              ADD 1 TO WKS-T-SEM-CORRECTAS(WKS-SEM-IDX)
040100           END-IF
040200        END-IF
040300     END-IF.
040400 145-ACUMULA-XPEVENT-SEMANAL-E. EXIT.
040500
040600*------------------------------------------------------------------
040700*   150 - LEE PROGRESS Y ACUMULA LAS CARDS APRENDIDAS CADA DIA
040800*         (PRIMERA REVISION, TOTAL-REVISIONES = 1)               
040900*------------------------------------------------------------------
041000 150-LEE-PROGRESS SECTION.
041100     READ PROGRESS
041200     EVALUATE FS-PROGRESS
041300        WHEN 0
041400           IF PRG-USR-LLAVE = WKS-USUARIO-CONSULTA
041500              PERFORM 151-ACUMULA-PROGRESS-DIARIO
041600           END-IF
041700        WHEN 10
041800           MOVE "S" TO WKS-FIN-PROGRESS
041900           CLOSE PROGRESS
042000        WHEN OTHER
042100           MOVE "PROGRESS" TO WKS-ARCHIVO-ERROR
042200           MOVE FS-PROGRESS TO WKS-FS-ERROR
042300           PERFORM 970-ERROR-FATAL
042400     END-EVALUATE.
042500 150-LEE-PROGRESS-E. EXIT.
042600
042700 151-ACUMULA-PROGRESS-DIARIO SECTION.
042800     IF PRG-TOTAL-REVISIONES = 1
042900        MOVE WKS-FECHA-MIN-DIARIA TO WKS-JDN-FECHA-A
043000        MOVE PRG-ULTIMA-REVISION  TO WKS-JDN-FECHA-B
043100        PERFORM 930-DIAS-ENTRE-FECHAS
043200        IF WKS-JDN-DIF-DIAS >= 0 AND
043300           WKS-JDN-DIF-DIAS < WKS-DIAS-VENTANA
043400           COMPUTE WKS-DIA-IDX = WKS-JDN-DIF-DIAS + 1
043500           ADD 1 TO WKS-T-DIA-APRENDIDAS(WKS-DIA-IDX)
043600        END-IF
043700     END-IF.
043800 151-ACUMULA-PROGRESS-DIARIO-E. EXIT.
043900
044000*------------------------------------------------------------------
044100*   160 - LEE CONVOS Y ACUMULA LAS CONVERSACIONES INICIADAS CADA DIA
044200*------------------------------------------------------------------
044300 160-LEE-CONVOS SECTION.
044400     READ CONVOS
044500     EVALUATE FS-CONVOS
044600        WHEN 0
044700           IF CNV-USR-LLAVE = WKS-USUARIO-CONSULTA
044800              PERFORM 161-ACUMULA-CONVOS-DIARIO
044900           END-IF
045000        WHEN 10
045100           MOVE "S" TO WKS-FIN-CONVOS
045200           CLOSE CONVOS
045300        WHEN OTHER
045400           MOVE "CONVOS" TO WKS-ARCHIVO-ERROR
045500           MOVE FS-CONVOS TO WKS-FS-ERROR
045600           PERFORM 970-ERROR-FATAL
045700     END-EVALUATE.
045800 160-LEE-CONVOS-E. EXIT.
045900
046000 161-ACUMULA-CONVOS-DIARIO SECTION.
046100     MOVE WKS-FECHA-MIN-DIARIA TO WKS-JDN-FECHA-A
046200     MOVE CNV-FECHA-INICIO     TO WKS-JDN-FECHA-B
046300     PERFORM 930-DIAS-ENTRE-FECHAS
046400     IF WKS-JDN-DIF-DIAS >= 0 AND WKS-JDN-DIF-DIAS < WKS-DIAS-VENTANA
046500        COMPUTE WKS-DIA-IDX = WKS-JDN-DIF-DIAS + 1
046600        ADD 1 TO WKS-T-DIA-CONVERSAC(WKS-DIA-IDX)
046700     END-IF.
046800 161-ACUMULA-CONVOS-DIARIO-E. EXIT.
046900
047000*------------------------------------------------------------------
047100*   170 - CALCULA EL PORCENTAJE DE EXACTITUD DE CADA SEMANA        
047200*------------------------------------------------------------------
047300 170-CALCULA-PORCENTAJES-SEMANA SECTION.
047400     PERFORM 171-CALCULA-UN-PORCENTAJE
047500        VARYING WKS-SEM-IDX FROM 1 BY 1
047600        UNTIL WKS-SEM-IDX > WKS-SEMANAS-VENTANA.
047700 170-CALCULA-PORCENTAJES-SEMANA-E. EXIT.
047800
047900 171-CALCULA-UN-PORCENTAJE SECTION.
048000     IF WKS-T-SEM-REVISIONES(WKS-SEM-IDX) > 0
048100        COMPUTE WKS-T-SEM-PORCENTAJE(WKS-SEM-IDX) ROUNDED =
048200           (WKS-T-SEM-CORRECTAS(WKS-SEM-IDX) /
048300            WKS-T-SEM-REVISIONES(WKS-SEM-IDX)) * 100
048400     END-IF.
048500 171-CALCULA-UN-PORCENTAJE-E. EXIT.
048600
048700*------------------------------------------------------------------
048800*   180 - IMPRIME EL TITULO DEL REPORTE                           
048900*------------------------------------------------------------------
049000 180-IMPRIME-ENCABEZADOS SECTION.
049100     MOVE WKS-USUARIO-CONSULTA TO LIN-TIT-USUARIO
049200     MOVE WKS-HOY-DIA          TO LIN-TIT-DIA
049300     MOVE WKS-HOY-MES          TO LIN-TIT-MES
049400     MOVE WKS-HOY-ANIO         TO LIN-TIT-ANIO
049500     MOVE SPACES TO REG-RPTFILE
049600     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
049700        AFTER ADVANCING C01
049800     MOVE SPACES TO REG-RPTFILE
049900     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
050000        AFTER ADVANCING 1 LINE
050100     WRITE REG-RPTFILE FROM WKS-LIN-ENC-DIARIA
050200        AFTER ADVANCING 2 LINES.
050300 180-IMPRIME-ENCABEZADOS-E. EXIT.
050400
050500*------------------------------------------------------------------
050600*   200 - ESCRIBE LA TABLA DE ACTIVIDAD DIARIA, UN RENGLON POR DIA
050700*------------------------------------------------------------------
050800 200-ESCRIBE-ACTIVIDAD-DIARIA SECTION.
050900     PERFORM 201-ESCRIBE-UN-DIA
051000        VARYING WKS-DIA-IDX FROM 1 BY 1
051100        UNTIL WKS-DIA-IDX > WKS-DIAS-VENTANA.
051200 200-ESCRIBE-ACTIVIDAD-DIARIA-E. EXIT.
051300
051400 201-ESCRIBE-UN-DIA SECTION.
051500     MOVE WKS-T-DIA-FECHA(WKS-DIA-IDX)      TO LIN-DIA-FECHA
051600     MOVE WKS-T-DIA-XP(WKS-DIA-IDX)         TO LIN-DIA-XP
051700     MOVE WKS-T-DIA-REVISIONES(WKS-DIA-IDX) TO LIN-DIA-REVISIONES
051800     MOVE WKS-T-DIA-APRENDIDAS(WKS-DIA-IDX) TO LIN-DIA-APRENDIDAS
051900     MOVE WKS-T-DIA-CONVERSAC(WKS-DIA-IDX)  TO LIN-DIA-CONVERSAC
052000     WRITE REG-RPTFILE FROM WKS-LIN-DIARIA
052100        AFTER ADVANCING 1 LINE.
052200 201-ESCRIBE-UN-DIA-E. EXIT.
052300
052400*------------------------------------------------------------------
052500*   300 - ESCRIBE LA TABLA DE PROGRESO SEMANAL, UN RENGLON POR
052600*         SEMANA (LUNES)                                          
052700*------------------------------------------------------------------
052800 300-ESCRIBE-PROGRESO-SEMANAL SECTION.
052900     MOVE SPACES TO REG-RPTFILE
053000     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
053100        AFTER ADVANCING 2 LINES
053200     WRITE REG-RPTFILE FROM WKS-LIN-ENC-SEMANAL
053300        AFTER ADVANCING 2 LINES
053400     PERFORM 301-ESCRIBE-UNA-SEMANA
053500        VARYING WKS-SEM-IDX FROM 1 BY 1
053600        UNTIL WKS-SEM-IDX > WKS-SEMANAS-VENTANA.
053700 300-ESCRIBE-PROGRESO-SEMANAL-E. EXIT.
053800
053900 301-ESCRIBE-UNA-SEMANA SECTION.
054000     MOVE WKS-T-SEM-LUNES(WKS-SEM-IDX)      TO LIN-SEM-LUNES
054100     MOVE WKS-T-SEM-XP(WKS-SEM-IDX)         TO LIN-SEM-XP
054200     MOVE WKS-T-SEM-REVISIONES(WKS-SEM-IDX) TO LIN-SEM-REVISIONES
054300     MOVE WKS-T-SEM-PORCENTAJE(WKS-SEM-IDX) TO LIN-SEM-PORCENTAJE
054400     WRITE REG-RPTFILE FROM WKS-LIN-SEMANAL
054500        AFTER ADVANCING 1 LINE.
054600 301-ESCRIBE-UNA-SEMANA-E. EXIT.
054700
054800*------------------------------------------------------------------
054900*   970 - ERROR FATAL DE ARCHIVO, TERMINA LA CORRIDA              
055000*------------------------------------------------------------------
055100 970-ERROR-FATAL SECTION.
055200     DISPLAY "LRNACTV - ERROR FATAL EN ARCHIVO " WKS-ARCHIVO-ERROR
055300        " FILE STATUS " WKS-FS-ERROR
055400     MOVE 91 TO RETURN-CODE
055500     STOP RUN.
055600 970-ERROR-FATAL-E. EXIT.
055700
055800*------------------------------------------------------------------
055900*   990 - CIERRA LOS ARCHIVOS QUE QUEDAN ABIERTOS AL FINAL         
056000*------------------------------------------------------------------
056100 990-CERRAR-ARCHIVOS SECTION.
056200     CLOSE RPTFILE.
056300 990-CERRAR-ARCHIVOS-E. EXIT.
056400
056500*               RUTINAS DE FECHA ESTANDAR DE LA CASA
056600     COPY LRNJDN.
