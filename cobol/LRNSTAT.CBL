000100************************************************************************
000200*FECHA       : 04/03/1997                                        *
000300*PROGRAMADOR : J. A. MENDOZA (JAM)                                *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)            *
000500*PROGRAMA    : LRNSTAT                                            *
000600*TIPO        : BATCH                                              *
000700*DESCRIPCION : REPORTE DE ESTADISTICAS Y PROGRESO DEL USUARIO     *
000800*            : CONSULTADO (PALABRAS APRENDIDAS/DOMINADAS,         *
000900*            : EXACTITUD, DIAS DE ESTUDIO, XP PROMEDIO DIARIO) Y  *
001000*            : PREDICCION DE FECHA PARA ALCANZAR EL SIGUIENTE     *
001100*            : NIVEL CEFR SEGUN EL RITMO DE XP DEL USUARIO.       *
001200*ARCHIVOS    : PROGRESS=C, XPEVENTS=C, GAMIFY=C, RPTFILE=A        *
001300*ACCION (ES) : S=REPORTE DE ESTADISTICAS DEL USUARIO              *
001400*INSTALADO   : 04/03/1997                                         *
001500*BPM/RATIONAL: SAI-1034                                           *
001600*NOMBRE      : REPORTE DE ESTADISTICAS Y PROGRESO DEL USUARIO     *
001700************************************************************************
001800*------------------------------------------------------------------
001900*                    B I T A C O R A   D E   C A M B I O S      
002000*------------------------------------------------------------------
002100* JAM  04/03/1997  PROGRAMA INICIAL.  CALCULA PALABRAS APRENDIDAS,
002200*                   PALABRAS DOMINADAS Y EXACTITUD GLOBAL DEL
002300*                   USUARIO A PARTIR DEL ARCHIVO PROGRESS.
002400* JAM  22/07/1997  SE AGREGA EL CONTEO DE DIAS DE ESTUDIO Y EL
002500*                   PROMEDIO DE XP DIARIO DE LOS ULTIMOS 30 DIAS
002600*                   A PARTIR DEL ARCHIVO XPEVENTS.
002700* CAP  09/02/1998  SE AGREGA LA PREDICCION DE NIVEL CEFR (A1 A C2)
002800*                   Y LA FECHA ESTIMADA PARA ALCANZAR EL SIGUIENTE
002900*                   NIVEL SEGUN EL RITMO DE XP DEL USUARIO (QDR 1402).
003000* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
003100*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS Y
003200*                   POR LAS RUTINAS DE FECHA LRNJDNW/LRNJDN.
003300* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LA FECHA
003400*                   DE REFERENCIA RECIBIDA POR TARJETA DE PARAMETROS.
003500* CAP  17/06/2001  LA FECHA DE REFERENCIA (HOY) Y EL USUARIO A
003600*                   CONSULTAR AHORA SE RECIBEN POR TARJETA DE
003700*                   PARAMETROS EN LUGAR DE QUEDAR FIJOS (QDR 1201).
003800* SRQ  14/09/2009  SE AMPLIA LA TABLA DE DIAS DE ESTUDIO A 3660
003900*                   RENGLONES (10 ANIOS) (QDR 2561).
004000* MGL  03/11/2018  SE AGREGA EL RENGLON DE SIGUIENTE NIVEL CEFR Y
004100*                   LA FECHA ESTIMADA AL REPORTE DE SALIDA (QDR 3108).
004200* MGL  09/04/2022  AJUSTE DE REDONDEO EN EL CALCULO DEL PORCENTAJE
004300*                   DE EXACTITUD (MEDIO HACIA ARRIBA).
004400************************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.                    LRNSTAT.
004700 AUTHOR.                        J. A. MENDOZA.
004800 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
004900 DATE-WRITTEN.                  04/03/1997.
005000 DATE-COMPILED.
005100 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
005200     SISTEMAS - SAI.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900************************************************************************
006000*              A R C H I V O S   D E   E N T R A D A
006100************************************************************************
006200     SELECT PROGRESS ASSIGN   TO PROGRESS
006300        ORGANIZATION      IS SEQUENTIAL
006400        FILE STATUS       IS FS-PROGRESS.
006500     SELECT XPEVENTS ASSIGN   TO XPEVENTS
006600        ORGANIZATION      IS SEQUENTIAL
006700        FILE STATUS       IS FS-XPEVENTS.
006800     SELECT GAMIFY   ASSIGN   TO GAMIFY
006900        ORGANIZATION      IS SEQUENTIAL
007000        FILE STATUS       IS FS-GAMIFY.
007100************************************************************************
007200*              A R C H I V O   D E   S A L I D A
007300************************************************************************
007400     SELECT RPTFILE  ASSIGN   TO RPTFILE
007500        ORGANIZATION      IS SEQUENTIAL
007600        FILE STATUS       IS FS-RPTFILE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*1 -->ESTADO SM-2 POR USUARIO/TARJETA, FUENTE DE PALABRAS APRENDIDAS
008100 FD  PROGRESS
008200     LABEL RECORD IS STANDARD.
008300     COPY LRNPRG.
008400
008500*2 -->BITACORA DE EVENTOS DE XP, FUENTE DE DIAS DE ESTUDIO Y RITMO
008600 FD  XPEVENTS
008700     LABEL RECORD IS STANDARD.
008800     COPY LRNXPE.
008900
009000*3 -->FICHA DE GAMIFICACION, FUENTE DEL XP TOTAL DEL USUARIO
009100 FD  GAMIFY
009200     LABEL RECORD IS STANDARD.
009300     COPY LRNGAM.
009400
009500*4 -->REPORTE DE ESTADISTICAS DEL USUARIO CONSULTADO
009600 FD  RPTFILE
009700     LABEL RECORD IS STANDARD.
009800     COPY LRNRPT.
009900
010000 WORKING-STORAGE SECTION.
010100************************************************************************
010200*               C A M P O S    D E    T R A B A J O              
010300************************************************************************
010400 01  WKS-CAMPOS-DE-TRABAJO.
010500     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNSTAT".
010600     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
010700     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
010800     02 WKS-USUARIO-CONSULTA    PIC X(08)  VALUE SPACES.
010900     02 WKS-FECHA-HOY           PIC 9(08)  VALUE ZEROS.
011000
011100 01  WKS-ESTADOS-ARCHIVO.
011200     02 FS-PROGRESS             PIC 9(02)  VALUE ZEROS.
011300     02 FS-XPEVENTS             PIC 9(02)  VALUE ZEROS.
011400     02 FS-GAMIFY               PIC 9(02)  VALUE ZEROS.
011500     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
011600
011700 01  WKS-SWITCHES.
011800     02 WKS-FIN-PROGRESS        PIC X(01)  VALUE "N".
011900        88 WKS-EOF-PROGRESS                 VALUE "S".
012000     02 WKS-FIN-XPEVENTS        PIC X(01)  VALUE "N".
012100        88 WKS-EOF-XPEVENTS                 VALUE "S".
012200     02 WKS-FIN-GAMIFY          PIC X(01)  VALUE "N".
012300        88 WKS-EOF-GAMIFY                   VALUE "S".
012400     02 WKS-GAMIFY-ENCONTRADO   PIC X(01)  VALUE "N".
012500        88 WKS-GAMIFY-OK                    VALUE "S".
012600     02 WKS-DIA-ENCONTRADO      PIC X(01)  VALUE "N".
012700        88 WKS-DIA-OK                       VALUE "S".
012800
012900************************************************************************
013000*         C O N T A D O R E S   D E   P R O G R E S O            
013100************************************************************************
013200 01  WKS-CONTADORES-PROGRESS.
013300     02 WKS-PALABRAS-APRENDIDAS PIC 9(07) COMP VALUE ZEROS.
013400     02 WKS-PALABRAS-DOMINADAS  PIC 9(07) COMP VALUE ZEROS.
013500     02 WKS-SUMA-CORRECTAS      PIC 9(09) COMP VALUE ZEROS.
013600     02 WKS-SUMA-REVISIONES     PIC 9(09) COMP VALUE ZEROS.
013700     02 WKS-EXACTITUD-PROM      PIC 9(03)V9(01) VALUE ZEROS.
013800
013900************************************************************************
014000*   T A B L A   D E   D I A S   D E   E S T U D I O   U N I C O S 
014100************************************************************************
014200 01  WKS-TABLA-DIAS.
014300     02 WKS-DIA-LONG            PIC S9(05) COMP VALUE ZEROS.
014400     02 WKS-T-DIA OCCURS 0 TO 3660 TIMES
014500        DEPENDING ON WKS-DIA-LONG
014600        INDEXED BY WKS-DIA-IDX.
014700        03 WKS-T-DIA-FECHA         PIC 9(08).
014800
014900************************************************************************
015000*         C O N T A D O R E S   D E   A C T I V I D A D   X P     
015100************************************************************************
015200 01  WKS-CONTADORES-XP.
015300     02 WKS-XP-ULTIMOS-30-DIAS  PIC 9(07) COMP VALUE ZEROS.
015400     02 WKS-XP-PROMEDIO-DIARIO  PIC 9(05)V9(02) VALUE ZEROS.
015500
015600 01  WKS-GAMIFY-AREA.
015700     02 WKS-TOTAL-XP-USUARIO    PIC 9(08) COMP VALUE ZEROS.
015800
015900************************************************************************
016000*   T A B L A   D E   U M B R A L E S   C E F R   ( L I T E R A L )
016100************************************************************************
016200 01  WKS-CEFR-VALORES-INIC.
016300     02 FILLER                  PIC 9(05)  VALUE 00000.
016400     02 FILLER                  PIC 9(05)  VALUE 02000.
016500     02 FILLER                  PIC 9(05)  VALUE 08000.
016600     02 FILLER                  PIC 9(05)  VALUE 20000.
016700     02 FILLER                  PIC 9(05)  VALUE 45000.
016800     02 FILLER                  PIC 9(05)  VALUE 80000.
016900
017000 01  WKS-CEFR-VALORES-TABLA REDEFINES WKS-CEFR-VALORES-INIC.
017100     02 WKS-T-CEFR-UMBRAL       PIC 9(05) OCCURS 6 TIMES.
017200
017300 01  WKS-CEFR-NOMBRES-INIC.
017400     02 FILLER                  PIC X(02)  VALUE "A1".
017500     02 FILLER                  PIC X(02)  VALUE "A2".
017600     02 FILLER                  PIC X(02)  VALUE "B1".
017700     02 FILLER                  PIC X(02)  VALUE "B2".
017800     02 FILLER                  PIC X(02)  VALUE "C1".
017900     02 FILLER                  PIC X(02)  VALUE "C2".
018000
018100 01  WKS-CEFR-NOMBRES-TABLA REDEFINES WKS-CEFR-NOMBRES-INIC.
018200     02 WKS-T-CEFR-NOMBRE       PIC X(02) OCCURS 6 TIMES.
018300
018400************************************************************************
018500*               A R E A   D E   P R E D I C C I O N   C E F R    
018600************************************************************************
018700 01  WKS-CEFR-AREA.
018800     02 WKS-CEFR-SUB            PIC 9(01) COMP VALUE 1.
018900     02 WKS-CEFR-ACTUAL-SUB     PIC 9(01) COMP VALUE 1.
019000     02 WKS-CEFR-ACTUAL         PIC X(02) VALUE SPACES.
019100     02 WKS-CEFR-SIGUIENTE      PIC X(02) VALUE SPACES.
019200     02 WKS-CEFR-XP-SIGUIENTE   PIC 9(05) COMP VALUE ZEROS.
019300     02 WKS-CEFR-HAY-SIGUIENTE  PIC X(01) VALUE "N".
019400        88 WKS-CEFR-TIENE-SIGUIENTE          VALUE "S".
019500     02 WKS-CEFR-REMANENTE      PIC S9(07) COMP VALUE ZEROS.
019600     02 WKS-CEFR-DIAS-FALTAN    PIC S9(05) COMP VALUE ZEROS.
019700     02 WKS-CEFR-FECHA-ESTIMADA PIC 9(08) VALUE ZEROS.
019800     02 WKS-CEFR-HAY-ESTIMADO   PIC X(01) VALUE "N".
019900        88 WKS-CEFR-TIENE-ESTIMADO          VALUE "S".
020000
020100*               RUTINAS DE FECHA ESTANDAR DE LA CASA
020200     COPY LRNJDNW.
020300
020400************************************************************************
020500*                 L I N E A S   D E L   R E P O R T E            
020600************************************************************************
020700 01  WKS-LIN-BLANCO.
020800     02 FILLER                   PIC X(132) VALUE SPACES.
020900
021000 01  WKS-LIN-TITULO.
021100     02 FILLER                   PIC X(10) VALUE SPACES.
021200     02 FILLER                   PIC X(48) VALUE
021300        "REPORTE DE ESTADISTICAS Y PROGRESO DEL USUARIO".
021400     02 FILLER                   PIC X(74) VALUE SPACES.
021500
021600 01  WKS-LIN-USUARIO.
021700     02 FILLER                   PIC X(10) VALUE SPACES.
021800     02 FILLER                   PIC X(20) VALUE "USUARIO CONSULTADO.".
021900     02 LIN-USR-LLAVE             PIC X(08).
022000     02 FILLER                   PIC X(94) VALUE SPACES.
022100
022200 01  WKS-LIN-APRENDIZAJE.
022300     02 FILLER                   PIC X(10) VALUE SPACES.
022400     02 FILLER                   PIC X(22) VALUE "PALABRAS APRENDIDAS...".
022500     02 LIN-APR-APRENDIDAS        PIC ZZZZZZ9.
022600     02 FILLER                   PIC X(05) VALUE SPACES.
022700     02 FILLER                   PIC X(20) VALUE "PALABRAS DOMINADAS..".
022800     02 LIN-APR-DOMINADAS         PIC ZZZZZZ9.
022900     02 FILLER                   PIC X(61) VALUE SPACES.
023000
023100 01  WKS-LIN-EXACTITUD.
023200     02 FILLER                   PIC X(10) VALUE SPACES.
023300     02 FILLER                   PIC X(32) VALUE
023400        "EXACTITUD GLOBAL DE REVISIONES.".
023500     02 LIN-EXA-PORCENTAJE        PIC ZZ9.9.
023600     02 FILLER                   PIC X(01) VALUE "%".
023700     02 FILLER                   PIC X(86) VALUE SPACES.
023800
023900 01  WKS-LIN-ACTIVIDAD.
024000     02 FILLER                   PIC X(10) VALUE SPACES.
024100     02 FILLER                   PIC X(18) VALUE "DIAS DE ESTUDIO...".
024200     02 LIN-ACT-DIAS              PIC ZZZZ9.
024300     02 FILLER                   PIC X(05) VALUE SPACES.
024400     02 FILLER                   PIC X(35) VALUE
024500        "XP PROMEDIO DIARIO (ULT. 30 DIAS)..".
024600     02 LIN-ACT-XP-PROM           PIC ZZZZ9.99.
024700     02 FILLER                   PIC X(54) VALUE SPACES.
024800
024900 01  WKS-LIN-CEFR1.
025000     02 FILLER                   PIC X(10) VALUE SPACES.
025100     02 FILLER                   PIC X(20) VALUE "NIVEL CEFR ACTUAL...".
025200     02 LIN-CEFR-ACTUAL           PIC X(02).
025300     02 FILLER                   PIC X(05) VALUE SPACES.
025400     02 FILLER                   PIC X(20) VALUE "SIGUIENTE NIVEL.....".
025500     02 LIN-CEFR-SIGUIENTE        PIC X(02).
025600     02 FILLER                   PIC X(73) VALUE SPACES.
025700
025800 01  WKS-LIN-CEFR2.
025900     02 FILLER                   PIC X(10) VALUE SPACES.
026000     02 FILLER                   PIC X(45) VALUE
026100        "FECHA ESTIMADA PARA ALCANZAR EL SIGUIENTE NIVEL.".
026200     02 LIN-CEFR-FECHA            PIC X(10).
026300     02 FILLER                   PIC X(67) VALUE SPACES.
026400
026500 PROCEDURE DIVISION.
026600*------------------------------------------------------------------
026700*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
026800*------------------------------------------------------------------
026900 100-MAIN SECTION.
027000     ACCEPT WKS-USUARIO-CONSULTA FROM SYSIN
027100     ACCEPT WKS-FECHA-HOY        FROM SYSIN
027200     PERFORM 110-ABRIR-ARCHIVOS
027300     PERFORM 120-LEE-PROGRESS UNTIL WKS-EOF-PROGRESS
027400     PERFORM 130-LEE-XPEVENTS UNTIL WKS-EOF-XPEVENTS
027500     PERFORM 140-LOCALIZA-GAMIFY
027600     PERFORM 150-CALCULA-EXACTITUD
027700     PERFORM 160-CALCULA-XP-PROMEDIO-DIARIO
027800     PERFORM 300-PREDICCION-CEFR
027900     PERFORM 170-IMPRIME-ENCABEZADOS
028000     PERFORM 900-ESCRIBE-REPORTE
028100     PERFORM 990-CERRAR-ARCHIVOS
028200     STOP RUN.
028300 100-MAIN-E. EXIT.
028400
028500*------------------------------------------------------------------
028600*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   
028700*------------------------------------------------------------------
028800 110-ABRIR-ARCHIVOS SECTION.
028900     OPEN INPUT PROGRESS
029000     IF FS-PROGRESS NOT = 0
029100        MOVE "PROGRESS"   TO WKS-ARCHIVO-ERROR
029200        MOVE FS-PROGRESS  TO WKS-FS-ERROR
029300        PERFORM 970-ERROR-FATAL
029400     END-IF
029500     OPEN INPUT XPEVENTS
029600     IF FS-XPEVENTS NOT = 0
029700        MOVE "XPEVENTS"   TO WKS-ARCHIVO-ERROR
029800        MOVE FS-XPEVENTS  TO WKS-FS-ERROR
029900        PERFORM 970-ERROR-FATAL
030000     END-IF
030100     OPEN INPUT GAMIFY
030200     IF FS-GAMIFY NOT = 0
030300        MOVE "GAMIFY"     TO WKS-ARCHIVO-ERROR
030400        MOVE FS-GAMIFY    TO WKS-FS-ERROR
030500        PERFORM 970-ERROR-FATAL
030600     END-IF
030700     OPEN OUTPUT RPTFILE
030800     IF FS-RPTFILE NOT = 0
030900        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
031000        MOVE FS-RPTFILE   TO WKS-FS-ERROR
031100        PERFORM 970-ERROR-FATAL
031200     END-IF.
031300 110-ABRIR-ARCHIVOS-E. EXIT.
031400
031500*------------------------------------------------------------------
031600*   120 - LEE PROGRESS Y ACUMULA LAS PALABRAS DEL USUARIO CONSULTADO
031700*------------------------------------------------------------------
031800 120-LEE-PROGRESS SECTION.
031900     READ PROGRESS
032000     EVALUATE FS-PROGRESS
032100        WHEN 0
032200           IF PRG-USR-LLAVE = WKS-USUARIO-CONSULTA
032300              PERFORM 121-ACUMULA-UNA-PROGRESS
032400           END-IF
032500        WHEN 10
032600           MOVE "S" TO WKS-FIN-PROGRESS
032700           CLOSE PROGRESS
032800        WHEN OTHER
032900           MOVE "PROGRESS" TO WKS-ARCHIVO-ERROR
033000           MOVE FS-PROGRESS TO WKS-FS-ERROR
033100           PERFORM 970-ERROR-FATAL
033200     END-EVALUATE.
033300 120-LEE-PROGRESS-E. EXIT.
033400
033500 121-ACUMULA-UNA-PROGRESS SECTION.
033600     IF PRG-TOTAL-REVISIONES >= 1
033700        ADD 1 TO WKS-PALABRAS-APRENDIDAS
033800     END-IF
033900     IF PRG-INTERVALO-DIAS >= 21
034000        ADD 1 TO WKS-PALABRAS-DOMINADAS
034100     END-IF
034200     ADD PRG-REVISIONES-CORRECTAS TO WKS-SUMA-CORRECTAS
034300     ADD PRG-TOTAL-REVISIONES     TO WKS-SUMA-REVISIONES.
034400 121-ACUMULA-UNA-PROGRESS-E. EXIT.
034500
034600*------------------------------------------------------------------
034700*   130 - LEE XPEVENTS Y ACUMULA LA ACTIVIDAD DEL USUARIO CONSULTADO
034800*------------------------------------------------------------------
034900 130-LEE-XPEVENTS SECTION.
035000     READ XPEVENTS
035100     EVALUATE FS-XPEVENTS
035200        WHEN 0
035300           IF XPE-USR-LLAVE = WKS-USUARIO-CONSULTA
035400              PERFORM 132-ACUMULA-UN-XPEVENT
035500           END-IF
035600        WHEN 10
035700           MOVE "S" TO WKS-FIN-XPEVENTS
035800           CLOSE XPEVENTS
035900        WHEN OTHER
036000           MOVE "XPEVENTS" TO WKS-ARCHIVO-ERROR
036100           MOVE FS-XPEVENTS TO WKS-FS-ERROR
036200           PERFORM 970-ERROR-FATAL
036300     END-EVALUATE.
036400 130-LEE-XPEVENTS-E. EXIT.
036500
036600 132-ACUMULA-UN-XPEVENT SECTION.
036700     PERFORM 133-REGISTRA-DIA
036800     MOVE XPE-FECHA      TO WKS-JDN-FECHA-A
036900     MOVE WKS-FECHA-HOY  TO WKS-JDN-FECHA-B
037000     PERFORM 930-DIAS-ENTRE-FECHAS
037100     IF WKS-JDN-DIF-DIAS >= 0 AND WKS-JDN-DIF-DIAS < 30
037200        ADD XPE-MONTO-XP TO WKS-XP-ULTIMOS-30-DIAS
037300     END-IF.
037400 132-ACUMULA-UN-XPEVENT-E. EXIT.
037500
037600*------------------------------------------------------------------
037700*   133 - REGISTRA LA FECHA DEL EVENTO EN LA TABLA DE DIAS UNICOS,
037800*         SI TODAVIA NO ESTABA (PARA EL CONTEO DE DIAS DE ESTUDIO)
037900*------------------------------------------------------------------
038000 133-REGISTRA-DIA SECTION.
038100     MOVE "N" TO WKS-DIA-ENCONTRADO
038200     SET WKS-DIA-IDX TO 1
038300     PERFORM 134-BUSCA-DIA
038400        UNTIL WKS-DIA-IDX > WKS-DIA-LONG OR WKS-DIA-OK
038500     IF NOT WKS-DIA-OK
038600        ADD 1 TO WKS-DIA-LONG
038700        SET WKS-DIA-IDX TO WKS-DIA-LONG
038800        MOVE XPE-FECHA TO WKS-T-DIA-FECHA(WKS-DIA-IDX)
038900     END-IF.
039000 133-REGISTRA-DIA-E. EXIT.
039100
039200 134-BUSCA-DIA SECTION.
039300     IF WKS-T-DIA-FECHA(WKS-DIA-IDX) = XPE-FECHA
039400        MOVE "S" TO WKS-DIA-ENCONTRADO
039500     ELSE
039600        SET WKS-DIA-IDX UP BY 1
039700     END-IF.
039800 134-BUSCA-DIA-E. EXIT.
039900
040000*------------------------------------------------------------------
040100*   140 - LOCALIZA LA FICHA DE GAMIFICACION DEL USUARIO CONSULTADO
040200*------------------------------------------------------------------
040300 140-LOCALIZA-GAMIFY SECTION.
040400     PERFORM 141-LEE-GAMIFY
040500        UNTIL WKS-EOF-GAMIFY OR WKS-GAMIFY-OK
040600     CLOSE GAMIFY.
040700 140-LOCALIZA-GAMIFY-E. EXIT.
040800
040900 141-LEE-GAMIFY SECTION.
041000     READ GAMIFY
041100     EVALUATE FS-GAMIFY
041200        WHEN 0
041300           IF GAM-USR-LLAVE = WKS-USUARIO-CONSULTA
041400              MOVE GAM-TOTAL-XP TO WKS-TOTAL-XP-USUARIO
041500              MOVE "S" TO WKS-GAMIFY-ENCONTRADO
041600           END-IF
041700        WHEN 10
041800           MOVE "S" TO WKS-FIN-GAMIFY
041900        WHEN OTHER
042000           MOVE "GAMIFY" TO WKS-ARCHIVO-ERROR
042100           MOVE FS-GAMIFY TO WKS-FS-ERROR
042200           PERFORM 970-ERROR-FATAL
042300     END-EVALUATE.
042400 141-LEE-GAMIFY-E. EXIT.
042500
042600*------------------------------------------------------------------
042700*   150 - CALCULA EL PORCENTAJE DE EXACTITUD GLOBAL DE REVISIONES
042800*------------------------------------------------------------------
042900 150-CALCULA-EXACTITUD SECTION.
043000     IF WKS-SUMA-REVISIONES > 0
043100        COMPUTE WKS-EXACTITUD-PROM ROUNDED =
043200                (WKS-SUMA-CORRECTAS / WKS-SUMA-REVISIONES) * 100
043300     ELSE
043400        MOVE ZEROS TO WKS-EXACTITUD-PROM
043500     END-IF.
043600 150-CALCULA-EXACTITUD-E. EXIT.
043700
043800*------------------------------------------------------------------
043900*   160 - CALCULA EL PROMEDIO DIARIO DE XP DE LOS ULTIMOS 30 DIAS
044000*------------------------------------------------------------------
044100 160-CALCULA-XP-PROMEDIO-DIARIO SECTION.
044200     COMPUTE WKS-XP-PROMEDIO-DIARIO ROUNDED =
044300                WKS-XP-ULTIMOS-30-DIAS / 30.
044400 160-CALCULA-XP-PROMEDIO-DIARIO-E. EXIT.
044500
044600*------------------------------------------------------------------
044700*   170 - IMPRIME EL ENCABEZADO DEL REPORTE (SOLO TITULO, CORRIDA
044800*         DE UN USUARIO POR EJECUCION)                            
044900*------------------------------------------------------------------
045000 170-IMPRIME-ENCABEZADOS SECTION.
045100     MOVE SPACES TO REG-RPTFILE
045200     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
045300        AFTER ADVANCING C01
045400     MOVE SPACES TO REG-RPTFILE
045500     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
045600        AFTER ADVANCING 1 LINE.
045700 170-IMPRIME-ENCABEZADOS-E. EXIT.
045800
045900*------------------------------------------------------------------
046000*   300 - DETERMINA EL NIVEL CEFR ACTUAL Y PREDICE LA FECHA PARA
046100*         ALCANZAR EL SIGUIENTE NIVEL SEGUN EL RITMO DE XP        
046200*------------------------------------------------------------------
046300 300-PREDICCION-CEFR SECTION.
046400     PERFORM 310-LOCALIZA-NIVEL-ACTUAL
046500     PERFORM 320-CALCULA-FECHA-ESTIMADA.
046600 300-PREDICCION-CEFR-E. EXIT.
046700
046800 310-LOCALIZA-NIVEL-ACTUAL SECTION.
046900     MOVE 1 TO WKS-CEFR-ACTUAL-SUB
047000     SET WKS-CEFR-SUB TO 2
047100     PERFORM 311-EVALUA-NIVEL-CEFR UNTIL WKS-CEFR-SUB > 6
047200     MOVE WKS-T-CEFR-NOMBRE(WKS-CEFR-ACTUAL-SUB) TO WKS-CEFR-ACTUAL
047300     IF WKS-CEFR-ACTUAL-SUB < 6
047400        ADD 1 TO WKS-CEFR-ACTUAL-SUB GIVING WKS-CEFR-SUB
047500        MOVE WKS-T-CEFR-NOMBRE(WKS-CEFR-SUB)
047600             TO WKS-CEFR-SIGUIENTE
047700        MOVE WKS-T-CEFR-UMBRAL(WKS-CEFR-SUB)
047800             TO WKS-CEFR-XP-SIGUIENTE
047900        MOVE "S" TO WKS-CEFR-HAY-SIGUIENTE
048000     ELSE
048100        MOVE "N" TO WKS-CEFR-HAY-SIGUIENTE
048200     END-IF.
048300 310-LOCALIZA-NIVEL-ACTUAL-E. EXIT.
048400
048500 311-EVALUA-NIVEL-CEFR SECTION.
048600     IF WKS-TOTAL-XP-USUARIO >= WKS-T-CEFR-UMBRAL(WKS-CEFR-SUB)
048700        MOVE WKS-CEFR-SUB TO WKS-CEFR-ACTUAL-SUB
048800     END-IF
048900     SET WKS-CEFR-SUB UP BY 1.
049000 311-EVALUA-NIVEL-CEFR-E. EXIT.
049100
049200*------------------------------------------------------------------
049300*   320 - SI HAY SIGUIENTE NIVEL Y EL USUARIO TIENE RITMO DE XP,
049400*         ESTIMA LA FECHA EN QUE LO ALCANZARIA (JDN, SECCION 920) 
049500*------------------------------------------------------------------
049600 320-CALCULA-FECHA-ESTIMADA SECTION.
049700     MOVE "N" TO WKS-CEFR-HAY-ESTIMADO
049800     IF WKS-CEFR-TIENE-SIGUIENTE AND WKS-XP-PROMEDIO-DIARIO > 0
049900        COMPUTE WKS-CEFR-REMANENTE =
050000                WKS-CEFR-XP-SIGUIENTE - WKS-TOTAL-XP-USUARIO
050100        IF WKS-CEFR-REMANENTE > 0
050200           COMPUTE WKS-CEFR-DIAS-FALTAN =
050300                   WKS-CEFR-REMANENTE / WKS-XP-PROMEDIO-DIARIO
050400           MOVE WKS-FECHA-HOY        TO WKS-JDN-FECHA-ENT
050500           MOVE WKS-CEFR-DIAS-FALTAN TO WKS-JDN-DIAS-SUMAR
050600           PERFORM 920-SUMA-DIAS-A-FECHA
050700           MOVE WKS-JDN-FECHA-SAL    TO WKS-CEFR-FECHA-ESTIMADA
050800        ELSE
050900           MOVE WKS-FECHA-HOY TO WKS-CEFR-FECHA-ESTIMADA
051000        END-IF
051100        MOVE "S" TO WKS-CEFR-HAY-ESTIMADO
051200     END-IF.
051300 320-CALCULA-FECHA-ESTIMADA-E. EXIT.
051400
051500*------------------------------------------------------------------
051600*   900 - ESCRIBE TODOS LOS RENGLONES DEL REPORTE DEL USUARIO     
051700*------------------------------------------------------------------
051800 900-ESCRIBE-REPORTE SECTION.
051900     MOVE WKS-USUARIO-CONSULTA  TO LIN-USR-LLAVE
052000     WRITE REG-RPTFILE FROM WKS-LIN-USUARIO
052100        AFTER ADVANCING 2 LINES
052200
052300     MOVE WKS-PALABRAS-APRENDIDAS TO LIN-APR-APRENDIDAS
052400     MOVE WKS-PALABRAS-DOMINADAS  TO LIN-APR-DOMINADAS
052500     WRITE REG-RPTFILE FROM WKS-LIN-APRENDIZAJE
052600        AFTER ADVANCING 2 LINES
052700
052800     MOVE WKS-EXACTITUD-PROM TO LIN-EXA-PORCENTAJE
052900     WRITE REG-RPTFILE FROM WKS-LIN-EXACTITUD
053000        AFTER ADVANCING 2 LINES
053100
053200     MOVE WKS-DIA-LONG           TO LIN-ACT-DIAS
053300     MOVE WKS-XP-PROMEDIO-DIARIO TO LIN-ACT-XP-PROM
053400     WRITE REG-RPTFILE FROM WKS-LIN-ACTIVIDAD
053500        AFTER ADVANCING 2 LINES
053600
053700     MOVE WKS-CEFR-ACTUAL TO LIN-CEFR-ACTUAL
053800     IF WKS-CEFR-TIENE-SIGUIENTE
053900        MOVE WKS-CEFR-SIGUIENTE TO LIN-CEFR-SIGUIENTE
054000     ELSE
054100        MOVE "--" TO LIN-CEFR-SIGUIENTE
054200     END-IF
054300     WRITE REG-RPTFILE FROM WKS-LIN-CEFR1
054400        AFTER ADVANCING 2 LINES
054500
054600     IF WKS-CEFR-TIENE-ESTIMADO
054700        MOVE WKS-CEFR-FECHA-ESTIMADA TO LIN-CEFR-FECHA
054800     ELSE
054900        MOVE "SIN DATOS" TO LIN-CEFR-FECHA
055000     END-IF
055100     WRITE REG-RPTFILE FROM WKS-LIN-CEFR2
055200        AFTER ADVANCING 2 LINES.
055300 900-ESCRIBE-REPORTE-E. EXIT.
055400
055500*------------------------------------------------------------------
055600*   970 - ERROR FATAL DE ARCHIVO, TERMINA LA CORRIDA              
055700*------------------------------------------------------------------
055800 970-ERROR-FATAL SECTION.
055900     DISPLAY "LRNSTAT - ERROR FATAL EN ARCHIVO " WKS-ARCHIVO-ERROR
056000        " FILE STATUS " WKS-FS-ERROR
056100     MOVE 91 TO RETURN-CODE
056200     STOP RUN.
056300 970-ERROR-FATAL-E. EXIT.
056400
056500*------------------------------------------------------------------
056600*   990 - CIERRA LOS ARCHIVOS QUE QUEDAN ABIERTOS AL FINAL         
056700*------------------------------------------------------------------
056800 990-CERRAR-ARCHIVOS SECTION.
056900     CLOSE RPTFILE.
057000 990-CERRAR-ARCHIVOS-E. EXIT.
057100
057200*               RUTINAS DE FECHA ESTANDAR DE LA CASA
057300     COPY LRNJDN.
