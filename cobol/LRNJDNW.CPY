000100******************************************************************
000200*            C O P Y   D E   T R A B A J O   L R N J D N         *
000300*  CAMPOS DE TRABAJO PARA EL CALCULO DE FECHAS POR NUMERO DE DIA *
000400*  JULIANO (JDN).  SE USA EN LUGAR DE FUNCIONES INTRINSECAS DE   *
000500*  FECHA PARA QUE EL CALCULO CORRA IGUAL EN CUALQUIER COMPILADOR *
000600*  DE LA CASA.  COPIAR EN WORKING-STORAGE SECTION Y LUEGO COPIAR *
000700*  LRNJDN EN PROCEDURE DIVISION DEL PROGRAMA QUE LA NECESITE.    *
000800*------------------------------------------------------------------
000900*  EEDR  10/03/1994  RUTINA DE FECHAS ESTANDAR PARA TODA LA CASA
001000******************************************************************
001100 01  WKS-JDN-AREA.
001200     02 WKS-JDN-ANIO            PIC 9(04)         VALUE ZEROS.
001300     02 WKS-JDN-MES             PIC 9(02)         VALUE ZEROS.
001400     02 WKS-JDN-DIA             PIC 9(02)         VALUE ZEROS.
001500     02 WKS-JDN-A               PIC S9(08) COMP   VALUE ZEROS.
001600     02 WKS-JDN-Y2              PIC S9(08) COMP   VALUE ZEROS.
001700     02 WKS-JDN-M2              PIC S9(08) COMP   VALUE ZEROS.
001800     02 WKS-JDN-T1              PIC S9(08) COMP   VALUE ZEROS.
001900     02 WKS-JDN-T2              PIC S9(08) COMP   VALUE ZEROS.
002000     02 WKS-JDN-T3              PIC S9(08) COMP   VALUE ZEROS.
002100     02 WKS-JDN-T4              PIC S9(08) COMP   VALUE ZEROS.
002200     02 WKS-JDN-RESULTADO       PIC S9(09) COMP   VALUE ZEROS.
002300*              CAMPOS PARA LA CONVERSION INVERSA JDN -> FECHA
002400     02 WKS-INV-A               PIC S9(09) COMP   VALUE ZEROS.
002500     02 WKS-INV-B               PIC S9(09) COMP   VALUE ZEROS.
002600     02 WKS-INV-C               PIC S9(09) COMP   VALUE ZEROS.
002700     02 WKS-INV-D               PIC S9(09) COMP   VALUE ZEROS.
002800     02 WKS-INV-E               PIC S9(09) COMP   VALUE ZEROS.
002900     02 WKS-INV-M2              PIC S9(09) COMP   VALUE ZEROS.
003000     02 WKS-INV-T1              PIC S9(09) COMP   VALUE ZEROS.
003100     02 WKS-INV-T2              PIC S9(09) COMP   VALUE ZEROS.
003200*              FECHA DE ENTRADA/SALIDA EN FORMATO AAAAMMDD
003300     02 WKS-JDN-FECHA-ENT       PIC 9(08)         VALUE ZEROS.
003400     02 WKS-JDN-FECHA-ENT-R REDEFINES WKS-JDN-FECHA-ENT.
003500        03 WKS-JDN-ENT-ANIO     PIC 9(04).
003600        03 WKS-JDN-ENT-MES      PIC 9(02).
003700        03 WKS-JDN-ENT-DIA      PIC 9(02).
003800     02 WKS-JDN-FECHA-SAL       PIC 9(08)         VALUE ZEROS.
003900     02 WKS-JDN-FECHA-SAL-R REDEFINES WKS-JDN-FECHA-SAL.
004000        03 WKS-JDN-SAL-ANIO     PIC 9(04).
004100        03 WKS-JDN-SAL-MES      PIC 9(02).
004200        03 WKS-JDN-SAL-DIA      PIC 9(02).
004300*              PARAMETROS DE LAS RUTINAS DE FECHA
004400     02 WKS-JDN-BASE            PIC S9(09) COMP   VALUE ZEROS.
004500     02 WKS-JDN-DESTINO         PIC S9(09) COMP   VALUE ZEROS.
004600     02 WKS-JDN-DIAS-SUMAR      PIC S9(06) COMP   VALUE ZEROS.
004700     02 WKS-JDN-DIF-DIAS        PIC S9(09) COMP   VALUE ZEROS.
004800     02 WKS-JDN-DIA-SEMANA      PIC 9(01)         VALUE ZEROS.
004900     02 WKS-JDN-FECHA-A         PIC 9(08)         VALUE ZEROS.
005000     02 WKS-JDN-FECHA-B         PIC 9(08)         VALUE ZEROS.
005100*              JDN DEL LUNES 01/01/1900, FECHA BASE PARA DIA-SEMANA
005200     02 WKS-JDN-LUNES-BASE      PIC S9(09) COMP   VALUE 2415021.
