000100******************************************************************
000200*                 C O P Y   R E G I S T R O   S E T               *
000300*  LAYOUT DEL MAESTRO DE SETS DE TARJETAS (CARD-SET), ARCHIVO    *
000400*  CARDSETS ORDENADO POR SET-LLAVE.                               *
000500*------------------------------------------------------------------
000600*  EEDR  03/02/2024  LAYOUT INICIAL DEL MAESTRO DE SETS
000700******************************************************************
000800 01  REG-CARDSETS.
000900     02 SET-LLAVE                  PIC X(08).
001000     02 SET-USUARIO-DUENIO         PIC X(08).
001100     02 SET-TITULO                 PIC X(40).
001200     02 SET-CATEGORIA              PIC X(20).
001300     02 SET-NIVEL-DIFICULTAD       PIC X(02).
001400     02 SET-ES-PUBLICO             PIC X(01).
001500        88 SET-PUBLICO                      VALUE "Y".
001600        88 SET-PRIVADO                      VALUE "N".
001700     02 SET-GENERADO-IA            PIC X(01).
001800        88 SET-ES-DE-IA                     VALUE "Y".
001900     02 SET-CANTIDAD-CARDS         PIC 9(05)          VALUE ZEROS.
002000     02 SET-FECHA-ACTUALIZA        PIC 9(08)          VALUE ZEROS.
002100     02 SET-FECHA-ACTUALIZA-R REDEFINES SET-FECHA-ACTUALIZA.
002200        03 SET-FACT-ANIO           PIC 9(04).
002300        03 SET-FACT-MES            PIC 9(02).
002400        03 SET-FACT-DIA            PIC 9(02).
002500     02 FILLER                     PIC X(10).
