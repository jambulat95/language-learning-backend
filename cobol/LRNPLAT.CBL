000100************************************************************************
000200*FECHA       : 09/02/1995                                        *
000300*PROGRAMADOR : N. A. VALLADARES (NAV)                             *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)            *
000500*PROGRAMA    : LRNPLAT                                            *
000600*TIPO        : BATCH                                              *
000700*DESCRIPCION : UNA SOLA PASADA POR LOS MAESTROS DE LA PLATAFORMA  *
000800*            : PARA OBTENER LOS CONTADORES GLOBALES: USUARIOS,    *
000900*            : USUARIOS PREMIUM, USUARIOS ACTIVOS HOY, SETS,      *
001000*            : SETS PUBLICOS, TARJETAS Y CONVERSACIONES.          *
001100*ARCHIVOS    : USERS=C, GAMIFY=C, CARDSETS=C, CARDS=C, CONVOS=C,  *
001200*            : RPTFILE=A                                          *
001300*ACCION (ES) : S=REPORTE DE ESTADISTICAS DE LA PLATAFORMA         *
001400*INSTALADO   : 09/02/1995                                         *
001500*BPM/RATIONAL: SAI-1026                                           *
001600*NOMBRE      : REPORTE DE ESTADISTICAS GLOBALES DE LA PLATAFORMA  *
001700************************************************************************
001800*------------------------------------------------------------------
001900*                    B I T A C O R A   D E   C A M B I O S      
002000*------------------------------------------------------------------
002100* NAV  09/02/1995  PROGRAMA INICIAL. CUENTA USUARIOS Y SETS.
002200* NAV  21/07/1995  SE AGREGAN LOS CONTADORES DE TARJETAS Y DE
002300*                   CONVERSACIONES (QDR 0062).
002400* JAM  02/09/1997  SE AGREGA EL CONTADOR DE USUARIOS ACTIVOS HOY,
002500*                   TOMANDO LA ULTIMA ACTIVIDAD DEL MAESTRO DE
002600*                   GAMIFICACION.
002700* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
002800*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS.
002900* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LA FECHA
003000*                   DE REFERENCIA RECIBIDA POR TARJETA DE PARAMETROS.
003100* SRQ  14/09/2009  SE AMPLIAN LOS CONTADORES A SEIS DIGITOS PARA
003200*                   ACOMPASAR EL CRECIMIENTO DE LA PLATAFORMA (QDR
003300*                   2561).
003400************************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                    LRNPLAT.
003700 AUTHOR.                        N. A. VALLADARES.
003800 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
003900 DATE-WRITTEN.                  09/02/1995.
004000 DATE-COMPILED.
004100 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
004200     SISTEMAS - SAI.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900************************************************************************
005000*              A R C H I V O S   D E   E N T R A D A
005100************************************************************************
005200     SELECT USERS    ASSIGN   TO USERS
005300        ORGANIZATION      IS SEQUENTIAL
005400        FILE STATUS       IS FS-USERS.
005500     SELECT GAMIFY   ASSIGN   TO GAMIFY
005600        ORGANIZATION      IS SEQUENTIAL
005700        FILE STATUS       IS FS-GAMIFY.
005800     SELECT CARDSETS ASSIGN   TO CARDSETS
005900        ORGANIZATION      IS SEQUENTIAL
006000        FILE STATUS       IS FS-CARDSETS.
006100     SELECT CARDS    ASSIGN   TO CARDS
006200        ORGANIZATION      IS SEQUENTIAL
006300        FILE STATUS       IS FS-CARDS.
006400     SELECT CONVOS   ASSIGN   TO CONVOS
006500        ORGANIZATION      IS SEQUENTIAL
006600        FILE STATUS       IS FS-CONVOS.
006700************************************************************************
006800*              A R C H I V O   D E   S A L I D A
006900************************************************************************
007000     SELECT RPTFILE  ASSIGN   TO RPTFILE
007100        ORGANIZATION      IS SEQUENTIAL
007200        FILE STATUS       IS FS-RPTFILE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*1 -->MAESTRO DE USUARIOS
007700 FD  USERS
007800     LABEL RECORD IS STANDARD.
007900     COPY LRNUSR.
008000
008100*2 -->MAESTRO DE GAMIFICACION, PARA LA ULTIMA ACTIVIDAD
008200 FD  GAMIFY
008300     LABEL RECORD IS STANDARD.
008400     COPY LRNGAM.
008500
008600*3 -->MAESTRO DE SETS DE TARJETAS
008700 FD  CARDSETS
008800     LABEL RECORD IS STANDARD.
008900     COPY LRNSET.
009000
009100*4 -->MAESTRO DE TARJETAS
009200 FD  CARDS
009300     LABEL RECORD IS STANDARD.
009400     COPY LRNCRD.
009500
009600*5 -->BITACORA DE CONVERSACIONES
009700 FD  CONVOS
009800     LABEL RECORD IS STANDARD.
009900     COPY LRNCNV.
010000
010100*6 -->REPORTE DE ESTADISTICAS DE LA PLATAFORMA
010200 FD  RPTFILE
010300     LABEL RECORD IS STANDARD.
010400     COPY LRNRPT.
010500
010600 WORKING-STORAGE SECTION.
010700************************************************************************
010800*               C A M P O S    D E    T R A B A J O              
010900************************************************************************
011000 01  WKS-CAMPOS-DE-TRABAJO.
011100     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNPLAT".
011200     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
011300     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
011400     02 WKS-FECHA-HOY           PIC 9(08)  VALUE ZEROS.
011500     02 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
011600        03 WKS-HOY-ANIO            PIC 9(04).
011700        03 WKS-HOY-MES             PIC 9(02).
011800        03 WKS-HOY-DIA             PIC 9(02).
011900
012000 01  WKS-ESTADOS-ARCHIVO.
012100     02 FS-USERS                PIC 9(02)  VALUE ZEROS.
012200     02 FS-GAMIFY               PIC 9(02)  VALUE ZEROS.
012300     02 FS-CARDSETS             PIC 9(02)  VALUE ZEROS.
012400     02 FS-CARDS                PIC 9(02)  VALUE ZEROS.
012500     02 FS-CONVOS               PIC 9(02)  VALUE ZEROS.
012600     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
012700
012800 01  WKS-SWITCHES.
012900     02 WKS-FIN-USERS           PIC X(01)  VALUE "N".
013000        88 WKS-EOF-USERS                    VALUE "S".
013100     02 WKS-FIN-GAMIFY          PIC X(01)  VALUE "N".
013200        88 WKS-EOF-GAMIFY                   VALUE "S".
013300     02 WKS-FIN-CARDSETS        PIC X(01)  VALUE "N".
013400        88 WKS-EOF-CARDSETS                 VALUE "S".
013500     02 WKS-FIN-CARDS           PIC X(01)  VALUE "N".
013600        88 WKS-EOF-CARDS                    VALUE "S".
013700     02 WKS-FIN-CONVOS          PIC X(01)  VALUE "N".
013800        88 WKS-EOF-CONVOS                   VALUE "S".
013900
014000************************************************************************
014100*   C O N T A D O R E S   G L O B A L E S   D E   L A              
014200*   P L A T A F O R M A                                            
014300************************************************************************
014400 01  WKS-CONTADORES.
014500     02 WKS-TOTAL-USUARIOS      PIC 9(06) COMP VALUE ZEROS.
014600     02 WKS-TOTAL-PREMIUM       PIC 9(06) COMP VALUE ZEROS.
014700     02 WKS-TOTAL-ACTIVOS-HOY   PIC 9(06) COMP VALUE ZEROS.
014800     02 WKS-TOTAL-SETS          PIC 9(06) COMP VALUE ZEROS.
014900     02 WKS-TOTAL-SETS-PUBLICOS PIC 9(06) COMP VALUE ZEROS.
015000     02 WKS-TOTAL-TARJETAS      PIC 9(06) COMP VALUE ZEROS.
015100     02 WKS-TOTAL-CONVERSACIONES PIC 9(06) COMP VALUE ZEROS.
015200
015300************************************************************************
015400*                 L I N E A S   D E L   R E P O R T E            
015500************************************************************************
015600 01  WKS-LIN-BLANCO.
015700     02 FILLER                   PIC X(132) VALUE SPACES.
015800
015900 01  WKS-LIN-TITULO.
016000     02 FILLER                   PIC X(10) VALUE SPACES.
016100     02 FILLER                   PIC X(30) VALUE
016200        "ESTADISTICAS DE LA PLATAFORMA.".
016300     02 FILLER                   PIC X(92) VALUE SPACES.
016400
016500 01  WKS-LIN-DETALLE.
016600     02 FILLER                   PIC X(01) VALUE SPACES.
016700     02 LIN-DET-NOMBRE            PIC X(28).
016800     02 FILLER                   PIC X(03) VALUE SPACES.
016900     02 LIN-DET-VALOR             PIC ZZZZZ9.
017000     02 FILLER                   PIC X(94) VALUE SPACES.
017100
017200 PROCEDURE DIVISION.
017300*------------------------------------------------------------------
017400*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
017500*------------------------------------------------------------------
017600 100-MAIN SECTION.
017700     ACCEPT WKS-FECHA-HOY FROM SYSIN
017800     PERFORM 110-ABRIR-ARCHIVOS
017900     PERFORM 200-PROCESA-USERS
018000     PERFORM 210-PROCESA-GAMIFY
018100     PERFORM 220-PROCESA-CARDSETS
018200     PERFORM 230-PROCESA-CARDS
018300     PERFORM 240-PROCESA-CONVOS
018400     PERFORM 900-IMPRIME-REPORTE
018500     PERFORM 990-CERRAR-ARCHIVOS
018600     STOP RUN.
018700 100-MAIN-E. EXIT.
018800
018900*------------------------------------------------------------------
019000*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   
019100*------------------------------------------------------------------
019200 110-ABRIR-ARCHIVOS SECTION.
019300     OPEN INPUT USERS
019400     IF FS-USERS NOT = 0
019500        MOVE "USERS"      TO WKS-ARCHIVO-ERROR
019600        MOVE FS-USERS     TO WKS-FS-ERROR
019700        PERFORM 970-ERROR-FATAL
019800     END-IF
019900     OPEN INPUT GAMIFY
020000     IF FS-GAMIFY NOT = 0
020100        MOVE "GAMIFY"     TO WKS-ARCHIVO-ERROR
020200        MOVE FS-GAMIFY    TO WKS-FS-ERROR
020300        PERFORM 970-ERROR-FATAL
020400     END-IF
020500     OPEN INPUT CARDSETS
020600     IF FS-CARDSETS NOT = 0
020700        MOVE "CARDSETS"   TO WKS-ARCHIVO-ERROR
020800        MOVE FS-CARDSETS  TO WKS-FS-ERROR
020900        PERFORM 970-ERROR-FATAL
021000     END-IF
021100     OPEN INPUT CARDS
021200     IF FS-CARDS NOT = 0
021300        MOVE "CARDS"      TO WKS-ARCHIVO-ERROR
021400        MOVE FS-CARDS     TO WKS-FS-ERROR
021500        PERFORM 970-ERROR-FATAL
021600     END-IF
021700     OPEN INPUT CONVOS
021800     IF FS-CONVOS NOT = 0
021900        MOVE "CONVOS"     TO WKS-ARCHIVO-ERROR
022000        MOVE FS-CONVOS    TO WKS-FS-ERROR
022100        PERFORM 970-ERROR-FATAL
022200     END-IF
022300     OPEN OUTPUT RPTFILE
022400     IF FS-RPTFILE NOT = 0
022500        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
022600        MOVE FS-RPTFILE   TO WKS-FS-ERROR
022700        PERFORM 970-ERROR-FATAL
022800     END-IF.
022900 110-ABRIR-ARCHIVOS-E. EXIT.
023000
023100*------------------------------------------------------------------
023200*   200 - CUENTA USUARIOS TOTALES Y PREMIUM                       
023300*------------------------------------------------------------------
023400 200-PROCESA-USERS SECTION.
023500     PERFORM 201-LEE-USERS UNTIL WKS-EOF-USERS
023600     CLOSE USERS.
023700 200-PROCESA-USERS-E. EXIT.
023800
023900 201-LEE-USERS SECTION.
024000     READ USERS
024100     EVALUATE FS-USERS
024200        WHEN 0
024300           ADD 1 TO WKS-TOTAL-USUARIOS
024400           IF USR-ES-PREMIUM = "Y"
024500              ADD 1 TO WKS-TOTAL-PREMIUM
024600           END-IF
024700        WHEN 10
024800           MOVE "S" TO WKS-FIN-USERS
024900        WHEN OTHER
025000           MOVE "USERS" TO WKS-ARCHIVO-ERROR
025100           MOVE FS-USERS TO WKS-FS-ERROR
025200           PERFORM 970-ERROR-FATAL
025300     END-EVALUATE.
025400 201-LEE-USERS-E. EXIT.
025500
025600*------------------------------------------------------------------
025700*   210 - CUENTA LOS USUARIOS CUYA ULTIMA ACTIVIDAD FUE HOY,       
025800*         SEGUN EL MAESTRO DE GAMIFICACION                        
025900*------------------------------------------------------------------
026000 210-PROCESA-GAMIFY SECTION.
026100     PERFORM 211-LEE-GAMIFY UNTIL WKS-EOF-GAMIFY
026200     CLOSE GAMIFY.
026300 210-PROCESA-GAMIFY-E. EXIT.
026400
026500 211-LEE-GAMIFY SECTION.
026600     READ GAMIFY
026700     EVALUATE FS-GAMIFY
026800        WHEN 0
026900           IF GAM-ULTIMA-ACTIVIDAD = WKS-FECHA-HOY
027000              ADD 1 TO WKS-TOTAL-ACTIVOS-HOY
027100           END-IF
027200        WHEN 10
027300           MOVE "S" TO WKS-FIN-GAMIFY
027400        WHEN OTHER
027500           MOVE "GAMIFY" TO WKS-ARCHIVO-ERROR
027600           MOVE FS-GAMIFY TO WKS-FS-ERROR
027700           PERFORM 970-ERROR-FATAL
027800     END-EVALUATE.
027900 211-LEE-GAMIFY-E. EXIT.
028000
028100*------------------------------------------------------------------
028200*   220 - CUENTA LOS SETS TOTALES Y LOS SETS PUBLICOS              
028300*------------------------------------------------------------------
028400 220-PROCESA-CARDSETS SECTION.
028500     PERFORM 221-LEE-CARDSETS UNTIL WKS-EOF-CARDSETS
028600     CLOSE CARDSETS.
028700 220-PROCESA-CARDSETS-E. EXIT.
028800
028900 221-LEE-CARDSETS SECTION.
029000     READ CARDSETS
029100     EVALUATE FS-CARDSETS
029200        WHEN 0
029300           ADD 1 TO WKS-TOTAL-SETS
029400           IF SET-PUBLICO
029500              ADD 1 TO WKS-TOTAL-SETS-PUBLICOS
029600           END-IF
029700        WHEN 10
029800           MOVE "S" TO WKS-FIN-CARDSETS
029900        WHEN OTHER
030000           MOVE "CARDSETS" TO WKS-ARCHIVO-ERROR
030100           MOVE FS-CARDSETS TO WKS-FS-ERROR
030200           PERFORM 970-ERROR-FATAL
030300     END-EVALUATE.
030400 221-LEE-CARDSETS-E. EXIT.
030500
030600*------------------------------------------------------------------
030700*   230 - CUENTA LAS TARJETAS TOTALES                              
030800*------------------------------------------------------------------
030900 230-PROCESA-CARDS SECTION.
031000     PERFORM 231-LEE-CARDS UNTIL WKS-EOF-CARDS
031100     CLOSE CARDS.
031200 230-PROCESA-CARDS-E. EXIT.
031300
031400 231-LEE-CARDS SECTION.
031500     READ CARDS
031600     EVALUATE FS-CARDS
031700        WHEN 0
031800           ADD 1 TO WKS-TOTAL-TARJETAS
031900        WHEN 10
032000           MOVE "S" TO WKS-FIN-CARDS
032100        WHEN OTHER
032200           MOVE "CARDS" TO WKS-ARCHIVO-ERROR
032300           MOVE FS-CARDS TO WKS-FS-ERROR
032400           PERFORM 970-ERROR-FATAL
032500     END-EVALUATE.
032600 231-LEE-CARDS-E. EXIT.
032700
032800*------------------------------------------------------------------
032900*   240 - CUENTA LAS CONVERSACIONES TOTALES                        
033000*------------------------------------------------------------------
033100 240-PROCESA-CONVOS SECTION.
033200     PERFORM 241-LEE-CONVOS UNTIL WKS-EOF-CONVOS
033300     CLOSE CONVOS.
033400 240-PROCESA-CONVOS-E. EXIT.
033500
033600 241-LEE-CONVOS SECTION.
033700     READ CONVOS
033800     EVALUATE FS-CONVOS
033900        WHEN 0
034000           ADD 1 TO WKS-TOTAL-CONVERSACIONES
034100        WHEN 10
034200           MOVE "S" TO WKS-FIN-CONVOS
034300        WHEN OTHER
034400           MOVE "CONVOS" TO WKS-ARCHIVO-ERROR
034500           MOVE FS-CONVOS TO WKS-FS-ERROR
034600           PERFORM 970-ERROR-FATAL
034700     END-EVALUATE.
034800 241-LEE-CONVOS-E. EXIT.
034900
035000*------------------------------------------------------------------
035100*   900 - IMPRIME EL REPORTE DE ESTADISTICAS DE LA PLATAFORMA      
035200*------------------------------------------------------------------
035300 900-IMPRIME-REPORTE SECTION.
035400     MOVE SPACES TO REG-RPTFILE
035500     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
035600        AFTER ADVANCING C01
035700     MOVE SPACES TO REG-RPTFILE
035800     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
035900        AFTER ADVANCING 1 LINE
036000     MOVE "USUARIOS TOTALES"          TO LIN-DET-NOMBRE
036100     MOVE WKS-TOTAL-USUARIOS           TO LIN-DET-VALOR
036200     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
036300        AFTER ADVANCING 2 LINES
036400     MOVE "USUARIOS PREMIUM"          TO LIN-DET-NOMBRE
036500     MOVE WKS-TOTAL-PREMIUM            TO LIN-DET-VALOR
036600     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
036700        AFTER ADVANCING 1 LINE
036800     MOVE "USUARIOS ACTIVOS HOY"      TO LIN-DET-NOMBRE
036900     MOVE WKS-TOTAL-ACTIVOS-HOY        TO LIN-DET-VALOR
037000     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
037100        AFTER ADVANCING 1 LINE
037200     MOVE "SETS DE TARJETAS TOTALES"  TO LIN-DET-NOMBRE
037300     MOVE WKS-TOTAL-SETS               TO LIN-DET-VALOR
037400     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
037500        AFTER ADVANCING 1 LINE
037600     MOVE "SETS PUBLICOS"             TO LIN-DET-NOMBRE
037700     MOVE WKS-TOTAL-SETS-PUBLICOS      TO LIN-DET-VALOR
037800     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
037900        AFTER ADVANCING 1 LINE
038000     MOVE "TARJETAS TOTALES"          TO LIN-DET-NOMBRE
038100     MOVE WKS-TOTAL-TARJETAS           TO LIN-DET-VALOR
038200     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
038300        AFTER ADVANCING 1 LINE
038400     MOVE "CONVERSACIONES TOTALES"    TO LIN-DET-NOMBRE
038500     MOVE WKS-TOTAL-CONVERSACIONES     TO LIN-DET-VALOR
038600     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
038700        AFTER ADVANCING 1 LINE.
038800 900-IMPRIME-REPORTE-E. EXIT.
038900
039000*------------------------------------------------------------------
039100*   970 - ERROR FATAL DE ARCHIVO, TERMINA LA CORRIDA              
039200*------------------------------------------------------------------
039300 970-ERROR-FATAL SECTION.
039400     DISPLAY "LRNPLAT - ERROR FATAL EN ARCHIVO " WKS-ARCHIVO-ERROR
039500        " FILE STATUS " WKS-FS-ERROR
039600     MOVE 91 TO RETURN-CODE
039700     STOP RUN.
039800 970-ERROR-FATAL-E. EXIT.
039900
040000*------------------------------------------------------------------
040100*   990 - CIERRA LOS ARCHIVOS QUE QUEDAN ABIERTOS AL FINAL         
040200*------------------------------------------------------------------
040300 990-CERRAR-ARCHIVOS SECTION.
040400     CLOSE RPTFILE.
040500 990-CERRAR-ARCHIVOS-E. EXIT.
