000100******************************************************************
000200* FECHA       : 11/05/1995                                       *
000300* PROGRAMADOR : J. A. MOLINA (JAM)                                *
000400* APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)           *
000500* PROGRAMA    : LRNSETP                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CORRIDA NOCTURNA QUE SELECCIONA LA COLA DE        *
000800*             : TARJETAS PENDIENTES DE CADA SET (NUEVAS Y         *
000900*             : VENCIDAS) Y PRODUCE EL REPORTE DE AVANCE POR SET  *
001000*             : (TOTAL, APRENDIDAS, PENDIENTES Y DOMINADAS).      *
001100* ARCHIVOS    : CARDSETS=C, CARDS=C, PROGRESS=C, RPTFILE=A        *
001200* ACCION (ES) : S=SELECCION DE COLA Y REPORTE DE AVANCE POR SET   *
001300* INSTALADO   : 11/05/1995                                        *
001400* BPM/RATIONAL: SAI-1014                                          *
001500* NOMBRE      : SELECCION DE TARJETAS Y AVANCE POR SET            *
001600* DESCRIPCION : MOTOR DE SELECCION DE COLA DE ESTUDIO             *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*                     B I T A C O R A   D E   C A M B I O S      *
002000*----------------------------------------------------------------*
002100*  JAM  11/05/1995  PROGRAMA INICIAL.  REPORTE DE AVANCE POR SET
002200*                    (TOTAL/APRENDIDAS/DOMINADAS) CONTRA TARJETAS
002300*                    TLE-ESTUDIO.
002400*  JAM  03/10/1995  SE AGREGA EL CONTEO DE PENDIENTES (VENCIDAS
002500*                    MAS NUNCA REVISADAS) AL REPORTE DE AVANCE.
002600*  REV  22/11/1999  Y2K - TODAS LAS FECHAS DE CORTE Y DE PROGRESO
002700*                    SE AMPLIAN A CUATRO DIGITOS DE ANIO.
002800*  REV  09/03/2003  SE REESTRUCTURA LA TARJETA TLE-ESTUDIO A LOS
002900*                    NUEVOS LAYOUTS CARDSETS/CARDS/PROGRESS DEL
003000*                    PROYECTO DE RENOVACION DEL MOTOR DE ESTUDIO.
003100*  CAP  14/02/2008  SE AGREGA LA SELECCION DE COLA DE ESTUDIO
003200*                    (TARJETAS NUEVAS Y VENCIDAS) PARA ALIMENTAR
003300*                    LA BITACORA DE OPERACION DE LA CORRIDA (QDR
003400*                    1705).
003500*  CAP  19/09/2009  SE AGREGA EL MODO DE PRACTICA LIBRE A LA
003600*                    SELECCION (SIN CONSIDERAR CALENDARIO DE
003700*                    REPASO).
003800*  SRQ  27/06/2014  EL LIMITE DIARIO DE SELECCION AHORA SE RECIBE
003900*                    POR TARJETA DE PARAMETROS EN LUGAR DE QUEDAR
004000*                    FIJO EN EL PROGRAMA (QDR 2290).
004100*  SRQ  30/01/2017  CORRIGE EL CONTEO DE PENDIENTES PARA NO CONTAR
004200*                    DOS VECES LAS TARJETAS VENCIDAS SIN REVISAR
004300*                    (QDR 2861).
004400*  MGL  05/08/2020  SE AMPLIA LA TABLA DE TARJETAS POR SET PARA
004500*                    SOPORTAR SETS DE HASTA 2000 TARJETAS.
004600*  MGL  14/03/2023  SE AGREGA EL RENGLON DE TOTALES GENERALES AL
004700*                    PIE DEL REPORTE DE AVANCE POR SET.
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.                    LRNSETP.
005100 AUTHOR.                        J. A. MOLINA.
005200 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
005300 DATE-WRITTEN.                  11/05/1995.
005400 DATE-COMPILED.
005500 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
005600                                 SISTEMAS - SAI.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300******************************************************************
006400*              A R C H I V O S   D E   E N T R A D A
006500******************************************************************
006600     SELECT CARDSETS ASSIGN   TO CARDSETS
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS FS-CARDSETS.
006900     SELECT CARDS    ASSIGN   TO CARDS
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS FS-CARDS.
007200     SELECT PROGRESS ASSIGN   TO PROGRESS
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS FS-PROGRESS.
007500******************************************************************
007600*              A R C H I V O   D E   S A L I D A
007700******************************************************************
007800     SELECT RPTFILE  ASSIGN   TO RPTFILE
007900            ORGANIZATION      IS SEQUENTIAL
008000            FILE STATUS       IS FS-RPTFILE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400*1 -->MAESTRO DE SETS DE TARJETAS, ENTRADA PRINCIPAL DE LA CORRIDA
008500 FD  CARDSETS
008600     LABEL RECORD IS STANDARD.
008700     COPY LRNSET.
008800
008900*2 -->TARJETAS DE ESTUDIO, ORDENADAS POR SET Y ORDEN
009000 FD  CARDS
009100     LABEL RECORD IS STANDARD.
009200     COPY LRNCRD.
009300
009400*3 -->ESTADO SM-2 POR USUARIO/TARJETA
009500 FD  PROGRESS
009600     LABEL RECORD IS STANDARD.
009700     COPY LRNPRG.
009800
009900*4 -->REPORTE DE AVANCE POR SET DE LA CORRIDA
010000 FD  RPTFILE
010100     LABEL RECORD IS STANDARD.
010200     COPY LRNRPT.
010300
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600*               C A M P O S    D E    T R A B A J O              *
010700******************************************************************
010800 01  WKS-CAMPOS-DE-TRABAJO.
010900     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNSETP".
011000     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
011100     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
011200
011300 01  WKS-ESTADOS-ARCHIVO.
011400     02 FS-CARDSETS             PIC 9(02)  VALUE ZEROS.
011500     02 FS-CARDS                PIC 9(02)  VALUE ZEROS.
011600     02 FS-PROGRESS             PIC 9(02)  VALUE ZEROS.
011700     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
011800
011900 01  WKS-SWITCHES.
012000     02 WKS-FIN-CARDSETS        PIC X(01)  VALUE "N".
012100        88 WKS-EOF-CARDSETS                VALUE "S".
012200     02 WKS-FIN-CARDS           PIC X(01)  VALUE "N".
012300        88 WKS-EOF-CARDS                   VALUE "S".
012400     02 WKS-FIN-PROGRESS        PIC X(01)  VALUE "N".
012500        88 WKS-EOF-PROGRESS                VALUE "S".
012600     02 WKS-PROGRESS-ENCONTRADO PIC X(01)  VALUE "N".
012700        88 WKS-PROGRESS-OK                 VALUE "S".
012800
012900******************************************************************
013000*         T A B L A   D E   T A R J E T A S   ( C A R D S )      *
013100*  LA TABLA CONSERVA EL ORDEN DEL ARCHIVO, QUE YA VIENE POR       *
013200*  CRD-SET-LLAVE Y CRD-ORDEN (VER LRNCRD), POR LO QUE LA RECORRE  *
013300*  EN ESE MISMO ORDEN PARA LA SELECCION DE TARJETAS NUEVAS.       *
013400******************************************************************
013500 01  WKS-TABLA-CARDS.
013600     02 WKS-CRD-LONG            PIC S9(05) COMP VALUE ZEROS.
013700     02 WKS-T-CARDS OCCURS 0 TO 9000 TIMES
013800                    DEPENDING ON WKS-CRD-LONG
013900                    INDEXED BY WKS-CRD-IDX.
014000        03 WKS-T-CRD-LLAVE      PIC X(08).
014100        03 WKS-T-CRD-SET-LLAVE  PIC X(08).
014200
014300******************************************************************
014400*      T A B L A   D E   P R O G R E S O   ( P R O G R E S S )   *
014500*  ASCENDENTE POR LLAVE COMPUESTA USUARIO+TARJETA, TAL COMO VIENE *
014600*  ORDENADO EL ARCHIVO PROGRESS, PARA USAR SEARCH ALL (LA CORRIDA *
014700*  SOLO CONSULTA, NUNCA AGREGA RENGLONES A ESTA TABLA).           *
014800******************************************************************
014900 01  WKS-TABLA-PROGRESS.
015000     02 WKS-PRG-LONG            PIC S9(05) COMP VALUE ZEROS.
015100     02 WKS-T-PROGRESS OCCURS 0 TO 19000 TIMES
015200                       DEPENDING ON WKS-PRG-LONG
015300                       ASCENDING KEY WKS-T-PRG-LLAVE
015400                       INDEXED BY WKS-PRG-IDX.
015500        03 WKS-T-PRG-LLAVE.
015600           04 WKS-T-PRG-USR     PIC X(08).
015700           04 WKS-T-PRG-CRD     PIC X(08).
015800        03 WKS-T-PRG-INTERVALO  PIC 9(05) COMP.
015900        03 WKS-T-PRG-PROX-REV   PIC 9(08).
016000
016100******************************************************************
016200*             P A R A M E T R O S   D E   C O R T E              *
016300******************************************************************
016400 01  WKS-PARAMETROS-CORTE.
016500     02 WKS-FECHA-CORTE         PIC 9(08)  VALUE ZEROS.
016600     02 WKS-LIMITE-DIARIO       PIC 9(04) COMP VALUE 0020.
016700
016800 01  WKS-PRG-LLAVE-BUSCA.
016900     02 WKS-PRG-BUSCA-USR       PIC X(08).
017000     02 WKS-PRG-BUSCA-CRD       PIC X(08).
017100
017200******************************************************************
017300*        C O N T A D O R E S   D E   S E L E C C I O N           *
017400*  ESTOS CONTADORES SOLO ALIMENTAN LA BITACORA DE OPERACION DE    *
017500*  LA CORRIDA (DISPLAY), NO EL REPORTE IMPRESO; LA COLA REAL DE   *
017600*  TARJETAS QUE VE EL USUARIO LA ARMA LA APLICACION EN LINEA CON  *
017700*  LA MISMA REGLA DE SELECCION IMPLEMENTADA AQUI.                 *
017800******************************************************************
017900 01  WKS-SELECCION.
018000     02 WKS-SEL-CUPO-REST       PIC 9(04) COMP VALUE ZEROS.
018100     02 WKS-SEL-NUEVAS-CNT      PIC 9(04) COMP VALUE ZEROS.
018200     02 WKS-SEL-VENCIDAS-CNT    PIC 9(04) COMP VALUE ZEROS.
018300     02 WKS-SEL-PRACTICA-CNT    PIC 9(04) COMP VALUE ZEROS.
018400
018500******************************************************************
018600*          C O N T A D O R E S   D E L   A V A N C E              *
018700******************************************************************
018800 01  WKS-AVANCE-SET.
018900     02 WKS-AVA-TOTAL           PIC 9(05) COMP VALUE ZEROS.
019000     02 WKS-AVA-APRENDIDAS      PIC 9(05) COMP VALUE ZEROS.
019100     02 WKS-AVA-PENDIENTES      PIC 9(05) COMP VALUE ZEROS.
019200     02 WKS-AVA-DOMINADAS       PIC 9(05) COMP VALUE ZEROS.
019300     02 WKS-AVA-NUNCA-REV       PIC 9(05) COMP VALUE ZEROS.
019400
019500 01  WKS-CONTADORES-TOTALES.
019600     02 WKS-SETS-PROCESADOS     PIC 9(05) COMP VALUE ZEROS.
019700     02 WKS-TOT-TARJETAS        PIC 9(07) COMP VALUE ZEROS.
019800     02 WKS-TOT-APRENDIDAS      PIC 9(07) COMP VALUE ZEROS.
019900     02 WKS-TOT-PENDIENTES      PIC 9(07) COMP VALUE ZEROS.
020000     02 WKS-TOT-DOMINADAS       PIC 9(07) COMP VALUE ZEROS.
020100
020200******************************************************************
020300*                 L I N E A S   D E L   R E P O R T E            *
020400******************************************************************
020500 01  WKS-LIN-BLANCO.
020600     02 FILLER                  PIC X(132) VALUE SPACES.
020700
020800 01  WKS-LIN-TITULO.
020900     02 LTI-TEXTO                PIC X(60).
021000     02 FILLER                   PIC X(72) VALUE SPACES.
021100
021200 01  WKS-LIN-ENC-AVANCE.
021300     02 FILLER                   PIC X(01) VALUE SPACES.
021400     02 FILLER                   PIC X(08) VALUE "SET".
021500     02 FILLER                   PIC X(02) VALUE SPACES.
021600     02 FILLER                   PIC X(40) VALUE "TITULO".
021700     02 FILLER                   PIC X(02) VALUE SPACES.
021800     02 FILLER                   PIC X(05) VALUE "TOTAL".
021900     02 FILLER                   PIC X(02) VALUE SPACES.
022000     02 FILLER                   PIC X(08) VALUE "APRENDID".
022100     02 FILLER                   PIC X(02) VALUE SPACES.
022200     02 FILLER                   PIC X(08) VALUE "PENDIENT".
022300     02 FILLER                   PIC X(02) VALUE SPACES.
022400     02 FILLER                   PIC X(08) VALUE "DOMINADA".
022500     02 FILLER                   PIC X(32) VALUE SPACES.
022600
022700 01  WKS-LIN-AVANCE.
022800     02 FILLER                   PIC X(01) VALUE SPACES.
022900     02 LIN-AVA-SET               PIC X(08).
023000     02 FILLER                   PIC X(02) VALUE SPACES.
023100     02 LIN-AVA-TITULO            PIC X(40).
023200     02 FILLER                   PIC X(02) VALUE SPACES.
023300     02 LIN-AVA-TOTAL             PIC ZZZZ9.
023400     02 FILLER                   PIC X(05) VALUE SPACES.
023500     02 LIN-AVA-APRENDIDAS        PIC ZZZZ9.
023600     02 FILLER                   PIC X(05) VALUE SPACES.
023700     02 LIN-AVA-PENDIENTES        PIC ZZZZ9.
023800     02 FILLER                   PIC X(05) VALUE SPACES.
023900     02 LIN-AVA-DOMINADAS         PIC ZZZZ9.
024000     02 FILLER                   PIC X(31) VALUE SPACES.
024100
024200 01  WKS-LIN-TOT1.
024300     02 FILLER                   PIC X(01) VALUE SPACES.
024400     02 FILLER                   PIC X(20) VALUE
024500                                  "** TOTALES GENERALES".
024600     02 FILLER                   PIC X(10) VALUE "SETS....".
024700     02 LIN-T1-SETS               PIC ZZZZ9.
024800     02 FILLER                   PIC X(96) VALUE SPACES.
024900
025000 01  WKS-LIN-TOT2.
025100     02 FILLER                   PIC X(01) VALUE SPACES.
025200     02 FILLER                   PIC X(15) VALUE "   TARJETAS....".
025300     02 LIN-T2-TARJETAS           PIC ZZZZZZ9.
025400     02 FILLER                   PIC X(04) VALUE SPACES.
025500     02 FILLER                   PIC X(15) VALUE "APRENDIDAS.....".
025600     02 LIN-T2-APRENDIDAS         PIC ZZZZZZ9.
025700     02 FILLER                   PIC X(04) VALUE SPACES.
025800     02 FILLER                   PIC X(15) VALUE "PENDIENTES.....".
025900     02 LIN-T2-PENDIENTES         PIC ZZZZZZ9.
026000     02 FILLER                   PIC X(04) VALUE SPACES.
026100     02 FILLER                   PIC X(14) VALUE "DOMINADAS....".
026200     02 LIN-T2-DOMINADAS          PIC ZZZZZZ9.
026300     02 FILLER                   PIC X(01) VALUE SPACES.
026400
026500 PROCEDURE DIVISION.
026600*----------------------------------------------------------------*
026700*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         *
026800*----------------------------------------------------------------*
026900 100-MAIN SECTION.
027000     ACCEPT WKS-FECHA-CORTE FROM SYSIN
027100     PERFORM 110-ABRIR-ARCHIVOS
027200     PERFORM 120-CARGA-TABLA-CARDS
027300     PERFORM 130-CARGA-TABLA-PROGRESS
027400     PERFORM 170-IMPRIME-ENCABEZADOS
027500     PERFORM 200-PROCESA-UN-SET UNTIL WKS-EOF-CARDSETS
027600     PERFORM 900-TOTALES-FINALES
027700     PERFORM 990-CERRAR-ARCHIVOS
027800     STOP RUN.
027900 100-MAIN-E. EXIT.
028000
028100*----------------------------------------------------------------*
028200*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   *
028300*----------------------------------------------------------------*
028400 110-ABRIR-ARCHIVOS SECTION.
028500     OPEN INPUT CARDSETS
028600     IF FS-CARDSETS NOT = 0
028700        MOVE "CARDSETS"   TO WKS-ARCHIVO-ERROR
028800        MOVE FS-CARDSETS  TO WKS-FS-ERROR
028900        PERFORM 970-ERROR-FATAL
029000     END-IF
029100     OPEN INPUT CARDS
029200     IF FS-CARDS NOT = 0
029300        MOVE "CARDS"      TO WKS-ARCHIVO-ERROR
029400        MOVE FS-CARDS     TO WKS-FS-ERROR
029500        PERFORM 970-ERROR-FATAL
029600     END-IF
029700     OPEN INPUT PROGRESS
029800     IF FS-PROGRESS NOT = 0
029900        MOVE "PROGRESS"   TO WKS-ARCHIVO-ERROR
030000        MOVE FS-PROGRESS  TO WKS-FS-ERROR
030100        PERFORM 970-ERROR-FATAL
030200     END-IF
030300     OPEN OUTPUT RPTFILE
030400     IF FS-RPTFILE NOT = 0
030500        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
030600        MOVE FS-RPTFILE   TO WKS-FS-ERROR
030700        PERFORM 970-ERROR-FATAL
030800     END-IF.
030900 110-ABRIR-ARCHIVOS-E. EXIT.
031000
031100*----------------------------------------------------------------*
031200*   120 - CARGA EN MEMORIA LA TABLA DE TARJETAS                   *
031300*----------------------------------------------------------------*
031400 120-CARGA-TABLA-CARDS SECTION.
031500     PERFORM 121-LEE-CARDS UNTIL WKS-EOF-CARDS
031600     CLOSE CARDS.
031700 120-CARGA-TABLA-CARDS-E. EXIT.
031800
031900 121-LEE-CARDS SECTION.
032000     READ CARDS
032100     EVALUATE FS-CARDS
032200        WHEN 0
032300           ADD 1 TO WKS-CRD-LONG
032400           SET WKS-CRD-IDX TO WKS-CRD-LONG
032500           MOVE CRD-LLAVE     TO WKS-T-CRD-LLAVE(WKS-CRD-IDX)
032600           MOVE CRD-SET-LLAVE TO WKS-T-CRD-SET-LLAVE(WKS-CRD-IDX)
032700        WHEN 10
032800           MOVE "S" TO WKS-FIN-CARDS
032900        WHEN OTHER
033000           MOVE "CARDS"   TO WKS-ARCHIVO-ERROR
033100           MOVE FS-CARDS  TO WKS-FS-ERROR
033200           PERFORM 970-ERROR-FATAL
033300     END-EVALUATE.
033400 121-LEE-CARDS-E. EXIT.
033500
033600*----------------------------------------------------------------*
033700*   130 - CARGA EN MEMORIA LA TABLA DE PROGRESO SM-2              *
033800*----------------------------------------------------------------*
033900 130-CARGA-TABLA-PROGRESS SECTION.
034000     PERFORM 131-LEE-PROGRESS UNTIL WKS-EOF-PROGRESS
034100     CLOSE PROGRESS.
034200 130-CARGA-TABLA-PROGRESS-E. EXIT.
034300
034400 131-LEE-PROGRESS SECTION.
034500     READ PROGRESS
034600     EVALUATE FS-PROGRESS
034700        WHEN 0
034800           ADD 1 TO WKS-PRG-LONG
034900           SET WKS-PRG-IDX TO WKS-PRG-LONG
035000           MOVE PRG-USR-LLAVE       TO WKS-T-PRG-USR(WKS-PRG-IDX)
035100           MOVE PRG-CRD-LLAVE       TO WKS-T-PRG-CRD(WKS-PRG-IDX)
035200           MOVE PRG-INTERVALO-DIAS  TO WKS-T-PRG-INTERVALO(WKS-PRG-IDX)
035300           MOVE PRG-PROX-REVISION   TO WKS-T-PRG-PROX-REV(WKS-PRG-IDX)
035400        WHEN 10
035500           MOVE "S" TO WKS-FIN-PROGRESS
035600        WHEN OTHER
035700           MOVE "PROGRESS"  TO WKS-ARCHIVO-ERROR
035800           MOVE FS-PROGRESS TO WKS-FS-ERROR
035900           PERFORM 970-ERROR-FATAL
036000     END-EVALUATE.
036100 131-LEE-PROGRESS-E. EXIT.
036200
036300*----------------------------------------------------------------*
036400*   170 - IMPRIME LOS ENCABEZADOS DEL REPORTE DE AVANCE           *
036500*----------------------------------------------------------------*
036600 170-IMPRIME-ENCABEZADOS SECTION.
036700     MOVE SPACES TO WKS-LIN-TITULO
036800     MOVE "SAI - LRNSETP - AVANCE Y SELECCION POR SET DE ESTUDIO"
036900                                  TO LTI-TEXTO
037000     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
037100     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
037200     WRITE REG-RPTFILE FROM WKS-LIN-ENC-AVANCE.
037300 170-IMPRIME-ENCABEZADOS-E. EXIT.
037400
037500*----------------------------------------------------------------*
037600*   200 - PROCESA UN SET DE LA CORRIDA: SELECCIONA COLA Y         *
037700*         ACUMULA EL RENGLON DE AVANCE                            *
037800*----------------------------------------------------------------*
037900 200-PROCESA-UN-SET SECTION.
038000     READ CARDSETS
038100     EVALUATE FS-CARDSETS
038200        WHEN 0
038300           PERFORM 300-PROGRESO-POR-SET
038400           PERFORM 250-SELECCIONA-COLA
038500           PERFORM 310-ESCRIBE-SET
038600           ADD 1 TO WKS-SETS-PROCESADOS
038700        WHEN 10
038800           MOVE "S" TO WKS-FIN-CARDSETS
038900        WHEN OTHER
039000           MOVE "CARDSETS"  TO WKS-ARCHIVO-ERROR
039100           MOVE FS-CARDSETS TO WKS-FS-ERROR
039200           PERFORM 970-ERROR-FATAL
039300     END-EVALUATE.
039400 200-PROCESA-UN-SET-E. EXIT.
039500
039600*----------------------------------------------------------------*
039700*   250 - SELECCIONA LA COLA DE ESTUDIO DEL SET (NUEVAS, VENCIDAS *
039800*         Y MODO PRACTICA), SOLO PARA LA BITACORA DE OPERACION    *
039900*----------------------------------------------------------------*
040000 250-SELECCIONA-COLA SECTION.
040100     MOVE WKS-LIMITE-DIARIO TO WKS-SEL-CUPO-REST
040200     PERFORM 200-SELECCIONA-NUEVAS
040300     PERFORM 210-SELECCIONA-VENCIDAS
040400     PERFORM 220-MODO-PRACTICA
040500     DISPLAY "LRNSETP SET=" SET-LLAVE
040600             " NUEVAS=" WKS-SEL-NUEVAS-CNT
040700             " VENCIDAS=" WKS-SEL-VENCIDAS-CNT
040800             " PRACTICA=" WKS-SEL-PRACTICA-CNT.
040900 250-SELECCIONA-COLA-E. EXIT.
041000
041100*----------------------------------------------------------------*
041200*   200 - TARJETAS SIN REGISTRO DE PROGRESO, EN ORDEN DE ARCHIVO  *
041300*         (CRD-ORDEN), HASTA AGOTAR EL CUPO DIARIO                *
041400*----------------------------------------------------------------*
041500 200-SELECCIONA-NUEVAS SECTION.
041600     MOVE ZEROS TO WKS-SEL-NUEVAS-CNT
041700     IF WKS-AVA-NUNCA-REV > 0 AND WKS-SEL-CUPO-REST > 0
041800        IF WKS-AVA-NUNCA-REV > WKS-SEL-CUPO-REST
041900           MOVE WKS-SEL-CUPO-REST TO WKS-SEL-NUEVAS-CNT
042000        ELSE
042100           MOVE WKS-AVA-NUNCA-REV TO WKS-SEL-NUEVAS-CNT
042200        END-IF
042300        SUBTRACT WKS-SEL-NUEVAS-CNT FROM WKS-SEL-CUPO-REST
042400     END-IF.
042500 200-SELECCIONA-NUEVAS-E. EXIT.
042600
042700*----------------------------------------------------------------*
042800*   210 - TARJETAS VENCIDAS (PROX-REVISION <= FECHA DE CORTE),    *
042900*         LLENA EL CUPO QUE DEJARON LAS NUEVAS                    *
043000*----------------------------------------------------------------*
043100 210-SELECCIONA-VENCIDAS SECTION.
043200     MOVE ZEROS TO WKS-SEL-VENCIDAS-CNT
043300     IF WKS-AVA-PENDIENTES > WKS-AVA-NUNCA-REV AND
043400        WKS-SEL-CUPO-REST > 0
043500        COMPUTE WKS-SEL-VENCIDAS-CNT =
043600                WKS-AVA-PENDIENTES - WKS-AVA-NUNCA-REV
043700        IF WKS-SEL-VENCIDAS-CNT > WKS-SEL-CUPO-REST
043800           MOVE WKS-SEL-CUPO-REST TO WKS-SEL-VENCIDAS-CNT
043900        END-IF
044000        SUBTRACT WKS-SEL-VENCIDAS-CNT FROM WKS-SEL-CUPO-REST
044100     END-IF.
044200 210-SELECCIONA-VENCIDAS-E. EXIT.
044300
044400*----------------------------------------------------------------*
044500*   220 - MODO PRACTICA LIBRE: TODAS LAS TARJETAS DEL SET, SIN    *
044600*         CONSIDERAR CALENDARIO DE REPASO, HASTA EL LIMITE DIARIO *
044700*----------------------------------------------------------------*
044800 220-MODO-PRACTICA SECTION.
044900     IF WKS-AVA-TOTAL > WKS-LIMITE-DIARIO
045000        MOVE WKS-LIMITE-DIARIO TO WKS-SEL-PRACTICA-CNT
045100     ELSE
045200        MOVE WKS-AVA-TOTAL     TO WKS-SEL-PRACTICA-CNT
045300     END-IF.
045400 220-MODO-PRACTICA-E. EXIT.
045500
045600*----------------------------------------------------------------*
045700*   300 - AVANCE DEL SET: TOTAL, APRENDIDAS, PENDIENTES Y         *
045800*         DOMINADAS, CONTRA LA TABLA DE TARJETAS Y DE PROGRESO    *
045900*----------------------------------------------------------------*
046000 300-PROGRESO-POR-SET SECTION.
046100     MOVE ZEROS TO WKS-AVA-TOTAL
046200     MOVE ZEROS TO WKS-AVA-APRENDIDAS
046300     MOVE ZEROS TO WKS-AVA-PENDIENTES
046400     MOVE ZEROS TO WKS-AVA-DOMINADAS
046500     MOVE ZEROS TO WKS-AVA-NUNCA-REV
046600     SET WKS-CRD-IDX TO 1
046700     PERFORM 301-REVISA-UNA-CARD
046800        VARYING WKS-CRD-IDX FROM 1 BY 1
046900        UNTIL WKS-CRD-IDX > WKS-CRD-LONG
047000     COMPUTE WKS-AVA-PENDIENTES =
047100             WKS-AVA-PENDIENTES + WKS-AVA-NUNCA-REV.
047200 300-PROGRESO-POR-SET-E. EXIT.
047300
047400 301-REVISA-UNA-CARD SECTION.
047500     IF WKS-T-CRD-SET-LLAVE(WKS-CRD-IDX) = SET-LLAVE
047600        ADD 1 TO WKS-AVA-TOTAL
047700        MOVE SET-USUARIO-DUENIO           TO WKS-PRG-BUSCA-USR
047800        MOVE WKS-T-CRD-LLAVE(WKS-CRD-IDX) TO WKS-PRG-BUSCA-CRD
047900        MOVE "N" TO WKS-PROGRESS-ENCONTRADO
048000        SEARCH ALL WKS-T-PROGRESS
048100           AT END
048200              MOVE "N" TO WKS-PROGRESS-ENCONTRADO
048300           WHEN WKS-T-PRG-LLAVE(WKS-PRG-IDX) = WKS-PRG-LLAVE-BUSCA
048400              MOVE "S" TO WKS-PROGRESS-ENCONTRADO
048500        END-SEARCH
048600        IF WKS-PROGRESS-OK
048700           ADD 1 TO WKS-AVA-APRENDIDAS
048800           IF WKS-T-PRG-INTERVALO(WKS-PRG-IDX) >= 21
048900              ADD 1 TO WKS-AVA-DOMINADAS
049000           END-IF
049100           IF WKS-T-PRG-PROX-REV(WKS-PRG-IDX) <= WKS-FECHA-CORTE
049200              ADD 1 TO WKS-AVA-PENDIENTES
049300           END-IF
049400        ELSE
049500           ADD 1 TO WKS-AVA-NUNCA-REV
049600        END-IF
049700     END-IF.
049800 301-REVISA-UNA-CARD-E. EXIT.
049900
050000*----------------------------------------------------------------*
050100*   310 - ESCRIBE EL RENGLON DE AVANCE DEL SET Y ACUMULA LOS      *
050200*         TOTALES GENERALES DE LA CORRIDA                         *
050300*----------------------------------------------------------------*
050400 310-ESCRIBE-SET SECTION.
050500     MOVE SPACES            TO WKS-LIN-AVANCE
050600     MOVE SET-LLAVE          TO LIN-AVA-SET
050700     MOVE SET-TITULO         TO LIN-AVA-TITULO
050800     MOVE WKS-AVA-TOTAL      TO LIN-AVA-TOTAL
050900     MOVE WKS-AVA-APRENDIDAS TO LIN-AVA-APRENDIDAS
051000     MOVE WKS-AVA-PENDIENTES TO LIN-AVA-PENDIENTES
051100     MOVE WKS-AVA-DOMINADAS  TO LIN-AVA-DOMINADAS
051200     WRITE REG-RPTFILE FROM WKS-LIN-AVANCE
051300     ADD WKS-AVA-TOTAL      TO WKS-TOT-TARJETAS
051400     ADD WKS-AVA-APRENDIDAS TO WKS-TOT-APRENDIDAS
051500     ADD WKS-AVA-PENDIENTES TO WKS-TOT-PENDIENTES
051600     ADD WKS-AVA-DOMINADAS  TO WKS-TOT-DOMINADAS.
051700 310-ESCRIBE-SET-E. EXIT.
051800
051900*----------------------------------------------------------------*
052000*   900 - RENGLONES DE TOTALES GENERALES AL PIE DEL REPORTE       *
052100*----------------------------------------------------------------*
052200 900-TOTALES-FINALES SECTION.
052300     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
052400     MOVE WKS-SETS-PROCESADOS TO LIN-T1-SETS
052500     WRITE REG-RPTFILE FROM WKS-LIN-TOT1
052600     MOVE WKS-TOT-TARJETAS    TO LIN-T2-TARJETAS
052700     MOVE WKS-TOT-APRENDIDAS  TO LIN-T2-APRENDIDAS
052800     MOVE WKS-TOT-PENDIENTES  TO LIN-T2-PENDIENTES
052900     MOVE WKS-TOT-DOMINADAS   TO LIN-T2-DOMINADAS
053000     WRITE REG-RPTFILE FROM WKS-LIN-TOT2.
053100 900-TOTALES-FINALES-E. EXIT.
053200
053300*----------------------------------------------------------------*
053400*   970 - BITACORA Y DETIENE LA CORRIDA POR ERROR FATAL DE E/S    *
053500*----------------------------------------------------------------*
053600 970-ERROR-FATAL SECTION.
053700     DISPLAY "********************************************************"
053800     DISPLAY "* LRNSETP - ERROR FATAL DE ENTRADA/SALIDA               *"
053900     DISPLAY "* ARCHIVO : " WKS-ARCHIVO-ERROR
054000     DISPLAY "* ESTADO  : " WKS-FS-ERROR
054100     DISPLAY "********************************************************"
054200     MOVE 91 TO RETURN-CODE
054300     STOP RUN.
054400 970-ERROR-FATAL-E. EXIT.
054500
054600*----------------------------------------------------------------*
054700*   990 - CIERRA LOS ARCHIVOS QUE AUN QUEDEN ABIERTOS             *
054800*----------------------------------------------------------------*
054900 990-CERRAR-ARCHIVOS SECTION.
055000     CLOSE CARDSETS
055100     CLOSE RPTFILE.
055200 990-CERRAR-ARCHIVOS-E. EXIT.
