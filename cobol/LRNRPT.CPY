000100******************************************************************
000200*                 C O P Y   L I N E A   D E   R E P O R T E       *
000300*  LINEA DE IMPRESION GENERICA DE 132 COLUMNAS, COMPARTIDA POR   *
000400*  TODOS LOS PROGRAMAS DE REPORTE DEL MOTOR DE ESTUDIO.  CADA    *
000500*  PROGRAMA MUEVE SU PROPIO DETALLE A WKS-LINEA-DETALLE ANTES DE *
000600*  ESCRIBIR.                                                     *
000700*------------------------------------------------------------------
000800*  EEDR  09/02/2024  LINEA DE REPORTE ESTANDAR, 132 COLUMNAS
000900******************************************************************
001000 01  REG-RPTFILE                   PIC X(132).
