000100************************************************************************
000200*FECHA       : 23/09/1995                                        *
000300*PROGRAMADOR : M. T. OVIEDO (MTO)                                 *
000400*APLICACION  : SISTEMA DE APRENDIZAJE DE IDIOMAS (SAI)            *
000500*PROGRAMA    : LRNBORD                                            *
000600*TIPO        : BATCH                                              *
000700*DESCRIPCION : CLASIFICACION (TABLA DE POSICIONES) DE USUARIOS POR*
000800*            : XP, MODO TOTAL O POR PERIODO (SEMANAL O MENSUAL),  *
000900*            : CON LA POSICION DEL USUARIO CONSULTADO.            *
001000*ARCHIVOS    : USERS=C, GAMIFY=C, XPEVENTS=C, RPTFILE=A           *
001100*ACCION (ES) : S=REPORTE DE CLASIFICACION                         *
001200*INSTALADO   : 23/09/1995                                         *
001300*BPM/RATIONAL: SAI-1017                                           *
001400*NOMBRE      : REPORTE DE CLASIFICACION DE USUARIOS (LEADERBOARD) *
001500************************************************************************
001600*------------------------------------------------------------------
001700*                    B I T A C O R A   D E   C A M B I O S      
001800*------------------------------------------------------------------
001900* MTO  23/09/1995  PROGRAMA INICIAL.  CLASIFICACION TOTAL POR XP
002000*                   ACUMULADO, TOP N FIJO EN 10.
002100* MTO  14/03/1996  SE PARAMETRIZA EL TAMANIO DEL TOP POR TARJETA
002200*                   (YA NO QUEDA FIJO EN 10) (QDR 0711).
002300* JAM  02/09/1997  SE AGREGA EL MODO DE CLASIFICACION POR PERIODO
002400*                   (SEMANAL Y MENSUAL), SUMANDO LOS EVENTOS DE XP
002500*                   DE LA VENTANA EN LUGAR DEL TOTAL ACUMULADO.
002600* REV  19/11/1998  Y2K - SE AMPLIAN A CUATRO DIGITOS DE ANIO TODAS
002700*                   LAS FECHAS USADAS POR LOS LAYOUTS COPIADOS Y
002800*                   POR LAS RUTINAS DE FECHA LRNJDNW/LRNJDN.
002900* REV  03/02/1999  Y2K - VALIDACION ADICIONAL DE SIGLO EN LA FECHA
003000*                   DE REFERENCIA RECIBIDA POR TARJETA DE PARAMETROS.
003100* CAP  11/06/2001  SE AGREGA LA POSICION DEL USUARIO CONSULTADO AL
003200*                   PIE DEL REPORTE, AUN CUANDO NO APAREZCA EN EL
003300*                   TOP IMPRESO (QDR 1233).
003400* SRQ  14/09/2009  SE AMPLIAN LAS TABLAS DE USUARIOS, GAMIFICACION
003500*                   Y PERIODO A 9999 RENGLONES (QDR 2561).
003600* MGL  09/04/2022  NIVEL Y LIGA POR DEFECTO (1 / BRONZE) CUANDO EL
003700*                   USUARIO NO TIENE FICHA DE GAMIFICACION, PARA EL
003800*                   MODO DE CLASIFICACION POR PERIODO.
003900************************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                    LRNBORD.
004200 AUTHOR.                        M. T. OVIEDO.
004300 INSTALLATION.                  SISTEMA DE APRENDIZAJE DE IDIOMAS.
004400 DATE-WRITTEN.                  23/09/1995.
004500 DATE-COMPILED.
004600 SECURITY.                      USO INTERNO EXCLUSIVO DEL AREA DE
004700     SISTEMAS - SAI.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400************************************************************************
005500*              A R C H I V O S   D E   E N T R A D A
005600************************************************************************
005700     SELECT USERS    ASSIGN   TO USERS
005800        ORGANIZATION      IS SEQUENTIAL
005900        FILE STATUS       IS FS-USERS.
006000     SELECT GAMIFY   ASSIGN   TO GAMIFY
006100        ORGANIZATION      IS SEQUENTIAL
006200        FILE STATUS       IS FS-GAMIFY.
006300     SELECT XPEVENTS ASSIGN   TO XPEVENTS
006400        ORGANIZATION      IS SEQUENTIAL
006500        FILE STATUS       IS FS-XPEVENTS.
006600************************************************************************
006700*              A R C H I V O   D E   S A L I D A
006800************************************************************************
006900     SELECT RPTFILE  ASSIGN   TO RPTFILE
007000        ORGANIZATION      IS SEQUENTIAL
007100        FILE STATUS       IS FS-RPTFILE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500*1 -->MAESTRO DE USUARIOS, ORDENADO POR USR-LLAVE, PARA EL NOMBRE
007600 FD  USERS
007700     LABEL RECORD IS STANDARD.
007800     COPY LRNUSR.
007900
008000*2 -->FICHA DE GAMIFICACION POR USUARIO (XP, NIVEL, LIGA)
008100 FD  GAMIFY
008200     LABEL RECORD IS STANDARD.
008300     COPY LRNGAM.
008400
008500*3 -->BITACORA DE EVENTOS DE XP, FUENTE DE LA CLASIFICACION POR
008600*     PERIODO (SEMANAL O MENSUAL)
008700 FD  XPEVENTS
008800     LABEL RECORD IS STANDARD.
008900     COPY LRNXPE.
009000
009100*4 -->REPORTE DE CLASIFICACION DE USUARIOS
009200 FD  RPTFILE
009300     LABEL RECORD IS STANDARD.
009400     COPY LRNRPT.
009500
009600 WORKING-STORAGE SECTION.
009700************************************************************************
009800*               C A M P O S    D E    T R A B A J O              
009900************************************************************************
010000 01  WKS-CAMPOS-DE-TRABAJO.
010100     02 WKS-PROGRAMA            PIC X(08)  VALUE "LRNBORD".
010200     02 WKS-ARCHIVO-ERROR       PIC X(08)  VALUE SPACES.
010300     02 WKS-FS-ERROR            PIC 9(02)  VALUE ZEROS.
010400     02 WKS-USUARIO-CONSULTA    PIC X(08)  VALUE SPACES.
010500     02 WKS-FECHA-HOY           PIC 9(08)  VALUE ZEROS.
010600     02 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
010700        03 WKS-HOY-ANIO            PIC 9(04).
010800        03 WKS-HOY-MES             PIC 9(02).
010900        03 WKS-HOY-DIA             PIC 9(02).
011000     02 WKS-MODO-REPORTE        PIC X(01)  VALUE "A".
011100        88 WKS-MODO-TOTAL                   VALUE "A".
011200        88 WKS-MODO-SEMANAL                 VALUE "W".
011300        88 WKS-MODO-MENSUAL                 VALUE "M".
011400     02 WKS-TOP-N               PIC 9(03) COMP VALUE 010.
011500
011600 01  WKS-ESTADOS-ARCHIVO.
011700     02 FS-USERS                PIC 9(02)  VALUE ZEROS.
011800     02 FS-GAMIFY               PIC 9(02)  VALUE ZEROS.
011900     02 FS-XPEVENTS             PIC 9(02)  VALUE ZEROS.
012000     02 FS-RPTFILE              PIC 9(02)  VALUE ZEROS.
012100
012200 01  WKS-SWITCHES.
012300     02 WKS-FIN-USERS           PIC X(01)  VALUE "N".
012400        88 WKS-EOF-USERS                    VALUE "S".
012500     02 WKS-FIN-GAMIFY          PIC X(01)  VALUE "N".
012600        88 WKS-EOF-GAMIFY                   VALUE "S".
012700     02 WKS-FIN-XPEVENTS        PIC X(01)  VALUE "N".
012800        88 WKS-EOF-XPEVENTS                 VALUE "S".
012900     02 WKS-GAM-ENCONTRADO      PIC X(01)  VALUE "N".
013000        88 WKS-GAM-OK                       VALUE "S".
013100     02 WKS-PER-ENCONTRADO      PIC X(01)  VALUE "N".
013200        88 WKS-PER-OK                       VALUE "S".
013300
013400 01  WKS-FECHAS-PERIODO.
013500     02 WKS-FECHA-MIN-PERIODO   PIC 9(08)  VALUE ZEROS.
013600
013700 01  WKS-CONTADORES.
013800     02 WKS-USR-LONG            PIC 9(05) COMP VALUE ZEROS.
013900     02 WKS-GAM-LONG            PIC 9(05) COMP VALUE ZEROS.
014000     02 WKS-PER-LONG            PIC 9(05) COMP VALUE ZEROS.
014100     02 WKS-CLA-LONG            PIC 9(03) COMP VALUE ZEROS.
014200     02 WKS-XP-CONSULTADO       PIC 9(08) COMP VALUE ZEROS.
014300     02 WKS-RANGO-CONTADOR      PIC 9(05) COMP VALUE ZEROS.
014400
014500************************************************************************
014600*     R E N G L O N   D E   T R A B A J O   E N   P R O C E S O   
014700************************************************************************
014800 01  WKS-FILA-ACTUAL.
014900     02 WKS-FILA-LLAVE          PIC X(08)  VALUE SPACES.
015000     02 WKS-FILA-NOMBRE         PIC X(30)  VALUE SPACES.
015100     02 WKS-FILA-XP             PIC 9(08) COMP VALUE ZEROS.
015200     02 WKS-FILA-NIVEL          PIC 9(04) COMP VALUE ZEROS.
015300     02 WKS-FILA-LIGA           PIC X(08)  VALUE SPACES.
015400
015500************************************************************************
015600*   T A B L A   D E   U S U A R I O S   (N O M B R E S)            
015700************************************************************************
015800 01  WKS-TABLA-USUARIOS.
015900     02 WKS-T-USR OCCURS 1 TO 9999 TIMES
016000        DEPENDING ON WKS-USR-LONG
016100        ASCENDING KEY WKS-T-USR-LLAVE
016200        INDEXED BY WKS-USR-IDX.
016300        03 WKS-T-USR-LLAVE         PIC X(08).
016400        03 WKS-T-USR-NOMBRE        PIC X(30).
016500
016600************************************************************************
016700*   T A B L A   D E   G A M I F I C A C I O N                     
016800************************************************************************
016900 01  WKS-TABLA-GAMIFY.
017000     02 WKS-T-GAM OCCURS 1 TO 9999 TIMES
017100        DEPENDING ON WKS-GAM-LONG
017200        INDEXED BY WKS-GAM-IDX.
017300        03 WKS-T-GAM-LLAVE         PIC X(08).
017400        03 WKS-T-GAM-XP            PIC 9(08) COMP.
017500        03 WKS-T-GAM-NIVEL         PIC 9(04) COMP.
017600        03 WKS-T-GAM-LIGA          PIC X(08).
017700
017800************************************************************************
017900*   T A B L A   D E   X P   P O R   P E R I O D O                 
018000************************************************************************
018100 01  WKS-TABLA-PERIODO.
018200     02 WKS-T-PER OCCURS 1 TO 9999 TIMES
018300        DEPENDING ON WKS-PER-LONG
018400        INDEXED BY WKS-PER-IDX.
018500        03 WKS-T-PER-LLAVE         PIC X(08).
018600        03 WKS-T-PER-XP            PIC 9(08) COMP.
018700
018800************************************************************************
018900*   T A B L A   D E   C L A S I F I C A C I O N   (T O P   N)     
019000************************************************************************
019100 01  WKS-TABLA-CLASIFICACION.
019200     02 WKS-T-CLA OCCURS 1 TO 500 TIMES
019300        DEPENDING ON WKS-TOP-N
019400        INDEXED BY WKS-CLA-IDX.
019500        03 WKS-T-CLA-LLAVE         PIC X(08).
019600        03 WKS-T-CLA-XP            PIC 9(08) COMP.
019700        03 WKS-T-CLA-NIVEL         PIC 9(04) COMP.
019800        03 WKS-T-CLA-LIGA          PIC X(08).
019900
020000*               RUTINAS DE FECHA ESTANDAR DE LA CASA
020100     COPY LRNJDNW.
020200
020300************************************************************************
020400*                 L I N E A S   D E L   R E P O R T E            
020500************************************************************************
020600 01  WKS-LIN-BLANCO.
020700     02 FILLER                   PIC X(132) VALUE SPACES.
020800
020900 01  WKS-LIN-TITULO.
021000     02 FILLER                   PIC X(10) VALUE SPACES.
021100     02 FILLER                   PIC X(22) VALUE
021200        "CLASIFICACION DE XP - ".
021300     02 LIN-TIT-MODO              PIC X(08).
021400     02 FILLER                   PIC X(14) VALUE "FECHA CORRIDA.".
021500     02 LIN-TIT-DIA               PIC Z9.
021600     02 FILLER                   PIC X(01) VALUE "/".
021700     02 LIN-TIT-MES               PIC Z9.
021800     02 FILLER                   PIC X(01) VALUE "/".
021900     02 LIN-TIT-ANIO              PIC 9(04).
022000     02 FILLER                   PIC X(70) VALUE SPACES.
022100
022200 01  WKS-LIN-ENCABEZADO.
022300     02 FILLER                   PIC X(01) VALUE SPACES.
022400     02 FILLER                   PIC X(06) VALUE "RANGO".
022500     02 FILLER                   PIC X(03) VALUE SPACES.
022600     02 FILLER                   PIC X(08) VALUE "USUARIO".
022700     02 FILLER                   PIC X(03) VALUE SPACES.
022800     02 FILLER                   PIC X(20) VALUE "NOMBRE".
022900     02 FILLER                   PIC X(03) VALUE SPACES.
023000     02 FILLER                   PIC X(08) VALUE "XP".
023100     02 FILLER                   PIC X(03) VALUE SPACES.
023200     02 FILLER                   PIC X(05) VALUE "NIVEL".
023300     02 FILLER                   PIC X(03) VALUE SPACES.
023400     02 FILLER                   PIC X(08) VALUE "LIGA".
023500     02 FILLER                   PIC X(61) VALUE SPACES.
023600
023700 01  WKS-LIN-DETALLE.
023800     02 FILLER                   PIC X(01) VALUE SPACES.
023900     02 LIN-DET-RANGO             PIC ZZ9.
024000     02 FILLER                   PIC X(04) VALUE SPACES.
024100     02 LIN-DET-USUARIO           PIC X(08).
024200     02 FILLER                   PIC X(03) VALUE SPACES.
024300     02 LIN-DET-NOMBRE            PIC X(20).
024400     02 FILLER                   PIC X(03) VALUE SPACES.
024500     02 LIN-DET-XP                PIC ZZZZZZZ9.
024600     02 FILLER                   PIC X(04) VALUE SPACES.
024700     02 LIN-DET-NIVEL             PIC ZZZ9.
024800     02 FILLER                   PIC X(04) VALUE SPACES.
024900     02 LIN-DET-LIGA              PIC X(08).
025000     02 FILLER                   PIC X(74) VALUE SPACES.
025100
025200 01  WKS-LIN-RANGO.
025300     02 FILLER                   PIC X(01) VALUE SPACES.
025400     02 FILLER                   PIC X(26) VALUE
025500        "POSICION DEL CONSULTADO..".
025600     02 LIN-RAN-USUARIO           PIC X(08).
025700     02 FILLER                   PIC X(10) VALUE SPACES.
025800     02 FILLER                   PIC X(09) VALUE "POSICION.".
025900     02 LIN-RAN-POSICION          PIC ZZZZ9.
026000     02 FILLER                   PIC X(05) VALUE SPACES.
026100     02 FILLER                   PIC X(04) VALUE "XP..".
026200     02 LIN-RAN-XP                PIC ZZZZZZZ9.
026300     02 FILLER                   PIC X(67) VALUE SPACES.
026400
026500 PROCEDURE DIVISION.
026600*------------------------------------------------------------------
026700*   100 - CONTROL PRINCIPAL DE LA CORRIDA                         
026800*------------------------------------------------------------------
026900 100-MAIN SECTION.
027000     ACCEPT WKS-USUARIO-CONSULTA FROM SYSIN
027100     ACCEPT WKS-MODO-REPORTE     FROM SYSIN
027200     ACCEPT WKS-TOP-N            FROM SYSIN
027300     ACCEPT WKS-FECHA-HOY        FROM SYSIN
027400     PERFORM 110-ABRIR-ARCHIVOS
027500     PERFORM 120-CARGA-TABLA-USUARIOS
027600     PERFORM 125-CARGA-TABLA-GAMIFY
027700     IF WKS-MODO-TOTAL
027800        PERFORM 195-LOCALIZA-XP-CONSULTADO-TOTAL
027900        PERFORM 200-CLASIFICA-TOTAL
028000     ELSE
028100        PERFORM 130-CALCULA-VENTANA-PERIODO
028200        PERFORM 140-CARGA-TABLA-PERIODO
028300        PERFORM 196-LOCALIZA-XP-CONSULTADO-PERIODO
028400        PERFORM 250-CLASIFICA-PERIODO
028500     END-IF
028600     PERFORM 170-IMPRIME-ENCABEZADOS
028700     PERFORM 300-ESCRIBE-CLASIFICACION
028800     PERFORM 900-ESCRIBE-RANGO-CONSULTADO
028900     PERFORM 990-CERRAR-ARCHIVOS
029000     STOP RUN.
029100 100-MAIN-E. EXIT.
029200
029300*------------------------------------------------------------------
029400*   110 - ABRE TODOS LOS ARCHIVOS DE LA CORRIDA                   
029500*------------------------------------------------------------------
029600 110-ABRIR-ARCHIVOS SECTION.
029700     OPEN INPUT USERS
029800     IF FS-USERS NOT = 0
029900        MOVE "USERS"      TO WKS-ARCHIVO-ERROR
030000        MOVE FS-USERS     TO WKS-FS-ERROR
030100        PERFORM 970-ERROR-FATAL
030200     END-IF
030300     OPEN INPUT GAMIFY
030400     IF FS-GAMIFY NOT = 0
030500        MOVE "GAMIFY"     TO WKS-ARCHIVO-ERROR
030600        MOVE FS-GAMIFY    TO WKS-FS-ERROR
030700        PERFORM 970-ERROR-FATAL
030800     END-IF
030900     OPEN INPUT XPEVENTS
031000     IF FS-XPEVENTS NOT = 0
031100        MOVE "XPEVENTS"   TO WKS-ARCHIVO-ERROR
031200        MOVE FS-XPEVENTS  TO WKS-FS-ERROR
031300        PERFORM 970-ERROR-FATAL
031400     END-IF
031500     OPEN OUTPUT RPTFILE
031600     IF FS-RPTFILE NOT = 0
031700        MOVE "RPTFILE"    TO WKS-ARCHIVO-ERROR
031800        MOVE FS-RPTFILE   TO WKS-FS-ERROR
031900        PERFORM 970-ERROR-FATAL
032000     END-IF.
032100 110-ABRIR-ARCHIVOS-E. EXIT.
032200
032300*------------------------------------------------------------------
032400*   120 - CARGA EN MEMORIA EL MAESTRO DE USUARIOS (PARA EL NOMBRE),
032500*         QUEDA EN ORDEN ASCENDENTE DE USR-LLAVE PARA SEARCH ALL  
032600*------------------------------------------------------------------
032700 120-CARGA-TABLA-USUARIOS SECTION.
032800     PERFORM 121-LEE-USERS UNTIL WKS-EOF-USERS
032900     CLOSE USERS.
033000 120-CARGA-TABLA-USUARIOS-E. EXIT.
033100
033200 121-LEE-USERS SECTION.
033300     READ USERS
033400     EVALUATE FS-USERS
033500        WHEN 0
033600           ADD 1 TO WKS-USR-LONG
033700           SET WKS-USR-IDX TO WKS-USR-LONG
033800           MOVE USR-LLAVE  TO WKS-T-USR-LLAVE(WKS-USR-IDX)
033900           MOVE USR-NOMBRE TO WKS-T-USR-NOMBRE(WKS-USR-IDX)
034000        WHEN 10
034100           MOVE "S" TO WKS-FIN-USERS
034200        WHEN OTHER
034300           MOVE "USERS" TO WKS-ARCHIVO-ERROR
034400           MOVE FS-USERS TO WKS-FS-ERROR
034500           PERFORM 970-ERROR-FATAL
034600     END-EVALUATE.
034700 121-LEE-USERS-E. EXIT.
034800
034900 122-BUSCA-USUARIO SECTION.
035000     SET WKS-USR-IDX TO 1
035100     SEARCH ALL WKS-T-USR
035200        AT END
035300           MOVE "(SIN NOMBRE)" TO WKS-FILA-NOMBRE
035400        WHEN WKS-T-USR-LLAVE(WKS-USR-IDX) = WKS-FILA-LLAVE
035500           MOVE WKS-T-USR-NOMBRE(WKS-USR-IDX) TO WKS-FILA-NOMBRE
035600     END-SEARCH.
035700 122-BUSCA-USUARIO-E. EXIT.
035800
035900*------------------------------------------------------------------
036000*   125 - CARGA EN MEMORIA LA FICHA DE GAMIFICACION DE CADA USUARIO
036100*         (NO HAY GARANTIA DE ORDEN, SE BUSCA POR RECORRIDO LINEAL)
036200*------------------------------------------------------------------
036300 125-CARGA-TABLA-GAMIFY SECTION.
036400     PERFORM 126-LEE-GAMIFY UNTIL WKS-EOF-GAMIFY
036500     CLOSE GAMIFY.
036600 125-CARGA-TABLA-GAMIFY-E. EXIT.
036700
036800 126-LEE-GAMIFY SECTION.
036900     READ GAMIFY
037000     EVALUATE FS-GAMIFY
037100        WHEN 0
037200           ADD 1 TO WKS-GAM-LONG
037300           SET WKS-GAM-IDX TO WKS-GAM-LONG
037400           MOVE GAM-USR-LLAVE TO WKS-T-GAM-LLAVE(WKS-GAM-IDX)
037500           MOVE GAM-TOTAL-XP  TO WKS-T-GAM-XP(WKS-GAM-IDX)
037600           MOVE GAM-NIVEL     TO WKS-T-GAM-NIVEL(WKS-GAM-IDX)
037700           MOVE GAM-LIGA      TO WKS-T-GAM-LIGA(WKS-GAM-IDX)
037800        WHEN 10
037900           MOVE "S" TO WKS-FIN-GAMIFY
038000        WHEN OTHER
038100           MOVE "GAMIFY" TO WKS-ARCHIVO-ERROR
038200           MOVE FS-GAMIFY TO WKS-FS-ERROR
038300           PERFORM 970-ERROR-FATAL
038400     END-EVALUATE.
038500 126-LEE-GAMIFY-E. EXIT.
038600
038700 127-BUSCA-GAMIFY SECTION.
038800     MOVE "N" TO WKS-GAM-ENCONTRADO
038900     SET WKS-GAM-IDX TO 1
039000     PERFORM 128-COMPARA-GAMIFY
039100        UNTIL WKS-GAM-IDX > WKS-GAM-LONG OR WKS-GAM-OK
039200     IF NOT WKS-GAM-OK
039300        MOVE 1      TO WKS-FILA-NIVEL
039400        MOVE "Bronze" TO WKS-FILA-LIGA
039500     END-IF.
039600 127-BUSCA-GAMIFY-E. EXIT.
039700
039800 128-COMPARA-GAMIFY SECTION.
039900     IF WKS-T-GAM-LLAVE(WKS-GAM-IDX) = WKS-FILA-LLAVE
040000        MOVE WKS-T-GAM-NIVEL(WKS-GAM-IDX) TO WKS-FILA-NIVEL
040100        MOVE WKS-T-GAM-LIGA(WKS-GAM-IDX)  TO WKS-FILA-LIGA
040200        MOVE "S" TO WKS-GAM-ENCONTRADO
040300     ELSE
040400        SET WKS-GAM-IDX UP BY 1
040500     END-IF.
040600 128-COMPARA-GAMIFY-E. EXIT.
040700
040800*------------------------------------------------------------------
040900*   130 - CALCULA LA FECHA MINIMA DE LA VENTANA DEL PERIODO        
041000*         (7 DIAS PARA SEMANAL, 30 DIAS PARA MENSUAL)             
041100*------------------------------------------------------------------
041200 130-CALCULA-VENTANA-PERIODO SECTION.
041300     IF WKS-MODO-SEMANAL
041400        COMPUTE WKS-JDN-DIAS-SUMAR = 0 - 6
041500     ELSE
041600        COMPUTE WKS-JDN-DIAS-SUMAR = 0 - 29
041700     END-IF
041800     MOVE WKS-FECHA-HOY TO WKS-JDN-FECHA-ENT
041900     PERFORM 920-SUMA-DIAS-A-FECHA
042000     MOVE WKS-JDN-FECHA-SAL TO WKS-FECHA-MIN-PERIODO.
042100 130-CALCULA-VENTANA-PERIODO-E. EXIT.
042200
042300*------------------------------------------------------------------
042400*   140 - CARGA EN MEMORIA EL XP DE CADA USUARIO DENTRO DE LA
042500*         VENTANA DEL PERIODO, SUMANDO LOS EVENTOS DE XPEVENTS    
042600*------------------------------------------------------------------
042700 140-CARGA-TABLA-PERIODO SECTION.
042800     PERFORM 141-LEE-XPEVENTS UNTIL WKS-EOF-XPEVENTS
042900     CLOSE XPEVENTS.
043000 140-CARGA-TABLA-PERIODO-E. EXIT.
043100
043200 141-LEE-XPEVENTS SECTION.
043300     READ XPEVENTS
043400     EVALUATE FS-XPEVENTS
043500        WHEN 0
043600           IF XPE-FECHA >= WKS-FECHA-MIN-PERIODO AND
043700              XPE-FECHA <= WKS-FECHA-HOY
043800              PERFORM 142-ACUMULA-PERIODO
043900           END-IF
044000        WHEN 10
044100           MOVE "S" TO WKS-FIN-XPEVENTS
044200        WHEN OTHER
044300           MOVE "XPEVENTS" TO WKS-ARCHIVO-ERROR
044400           MOVE FS-XPEVENTS TO WKS-FS-ERROR
044500           PERFORM 970-ERROR-FATAL
044600     END-EVALUATE.
044700 141-LEE-XPEVENTS-E. EXIT.
044800
044900 142-ACUMULA-PERIODO SECTION.
045000     MOVE "N" TO WKS-PER-ENCONTRADO
045100     SET WKS-PER-IDX TO 1
045200     PERFORM 143-BUSCA-USUARIO-PERIODO
045300        UNTIL WKS-PER-IDX > WKS-PER-LONG OR WKS-PER-OK
045400     IF NOT WKS-PER-OK
045500        ADD 1 TO WKS-PER-LONG
045600        SET WKS-PER-IDX TO WKS-PER-LONG
045700        MOVE XPE-USR-LLAVE TO WKS-T-PER-LLAVE(WKS-PER-IDX)
045800        MOVE ZEROS         TO WKS-T-PER-XP(WKS-PER-IDX)
045900     END-IF
046000     ADD XPE-MONTO-XP TO WKS-T-PER-XP(WKS-PER-IDX).
046100 142-ACUMULA-PERIODO-E. EXIT.
046200
046300 143-BUSCA-USUARIO-PERIODO SECTION.
046400     IF WKS-T-PER-LLAVE(WKS-PER-IDX) = XPE-USR-LLAVE
046500        MOVE "S" TO WKS-PER-ENCONTRADO
046600     ELSE
046700        SET WKS-PER-IDX UP BY 1
046800     END-IF.
046900 143-BUSCA-USUARIO-PERIODO-E. EXIT.
047000
047100*------------------------------------------------------------------
047200*   170 - IMPRIME EL TITULO Y EL ENCABEZADO DE COLUMNAS DEL REPORTE
047300*------------------------------------------------------------------
047400 170-IMPRIME-ENCABEZADOS SECTION.
047500     IF WKS-MODO-TOTAL
047600        MOVE "TOTAL"  TO LIN-TIT-MODO
047700     ELSE
047800        IF WKS-MODO-SEMANAL
047900           MOVE "SEMANAL" TO LIN-TIT-MODO
048000        ELSE
048100           MOVE "MENSUAL" TO LIN-TIT-MODO
048200        END-IF
048300     END-IF
048400     MOVE WKS-HOY-DIA  TO LIN-TIT-DIA
048500     MOVE WKS-HOY-MES  TO LIN-TIT-MES
048600     MOVE WKS-HOY-ANIO TO LIN-TIT-ANIO
048700     MOVE SPACES TO REG-RPTFILE
048800     WRITE REG-RPTFILE FROM WKS-LIN-TITULO
048900        AFTER ADVANCING C01
049000     MOVE SPACES TO REG-RPTFILE
049100     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
049200        AFTER ADVANCING 1 LINE
049300     WRITE REG-RPTFILE FROM WKS-LIN-ENCABEZADO
049400        AFTER ADVANCING 2 LINES.
049500 170-IMPRIME-ENCABEZADOS-E. EXIT.
049600
049700*------------------------------------------------------------------
049800*   195 - LOCALIZA EL XP TOTAL DEL USUARIO CONSULTADO, RECORRIENDO
049900*         LA TABLA DE GAMIFICACION YA CARGADA EN MEMORIA          
050000*------------------------------------------------------------------
050100 195-LOCALIZA-XP-CONSULTADO-TOTAL SECTION.
050200     MOVE ZEROS TO WKS-XP-CONSULTADO
050300     SET WKS-GAM-IDX TO 1
050400     PERFORM 197-COMPARA-XP-TOTAL
050500        UNTIL WKS-GAM-IDX > WKS-GAM-LONG.
050600 195-LOCALIZA-XP-CONSULTADO-TOTAL-E. EXIT.
050700
050800 197-COMPARA-XP-TOTAL SECTION.
050900     IF WKS-T-GAM-LLAVE(WKS-GAM-IDX) = WKS-USUARIO-CONSULTA
051000        MOVE WKS-T-GAM-XP(WKS-GAM-IDX) TO WKS-XP-CONSULTADO
051100     END-IF
051200     SET WKS-GAM-IDX UP BY 1.
051300 197-COMPARA-XP-TOTAL-E. EXIT.
051400
051500*------------------------------------------------------------------
051600*   196 - LOCALIZA EL XP DEL PERIODO DEL USUARIO CONSULTADO,
051700*         RECORRIENDO LA TABLA DE PERIODO YA CARGADA EN MEMORIA   
051800*------------------------------------------------------------------
051900 196-LOCALIZA-XP-CONSULTADO-PERIODO SECTION.
052000     MOVE ZEROS TO WKS-XP-CONSULTADO
052100     SET WKS-PER-IDX TO 1
052200     PERFORM 198-COMPARA-XP-PERIODO
052300        UNTIL WKS-PER-IDX > WKS-PER-LONG.
052400 196-LOCALIZA-XP-CONSULTADO-PERIODO-E. EXIT.
052500
052600 198-COMPARA-XP-PERIODO SECTION.
052700     IF WKS-T-PER-LLAVE(WKS-PER-IDX) = WKS-USUARIO-CONSULTA
052800        MOVE WKS-T-PER-XP(WKS-PER-IDX) TO WKS-XP-CONSULTADO
052900     END-IF
053000     SET WKS-PER-IDX UP BY 1.
053100 198-COMPARA-XP-PERIODO-E. EXIT.
053200
053300*------------------------------------------------------------------
053400*   200 - CLASIFICA TODOS LOS USUARIOS DE LA TABLA DE GAMIFICACION
053500*         POR XP TOTAL, MODO DE CLASIFICACION = TOTAL             
053600*------------------------------------------------------------------
053700 200-CLASIFICA-TOTAL SECTION.
053800     PERFORM 201-UNA-FILA-TOTAL
053900        VARYING WKS-GAM-IDX FROM 1 BY 1
054000        UNTIL WKS-GAM-IDX > WKS-GAM-LONG.
054100 200-CLASIFICA-TOTAL-E. EXIT.
054200
054300 201-UNA-FILA-TOTAL SECTION.
054400     MOVE WKS-T-GAM-LLAVE(WKS-GAM-IDX) TO WKS-FILA-LLAVE
054500     MOVE WKS-T-GAM-XP(WKS-GAM-IDX)    TO WKS-FILA-XP
054600     MOVE WKS-T-GAM-NIVEL(WKS-GAM-IDX) TO WKS-FILA-NIVEL
054700     MOVE WKS-T-GAM-LIGA(WKS-GAM-IDX)  TO WKS-FILA-LIGA
054800     IF WKS-FILA-XP > WKS-XP-CONSULTADO
054900        ADD 1 TO WKS-RANGO-CONTADOR
055000     END-IF
055100     PERFORM 305-INSERTA-CLASIFICACION.
055200 201-UNA-FILA-TOTAL-E. EXIT.
055300
055400*------------------------------------------------------------------
055500*   250 - CLASIFICA TODOS LOS USUARIOS DE LA TABLA DE PERIODO POR
055600*         SU SUMA DE XP DENTRO DE LA VENTANA                      
055700*------------------------------------------------------------------
055800 250-CLASIFICA-PERIODO SECTION.
055900     PERFORM 251-UNA-FILA-PERIODO
056000        VARYING WKS-PER-IDX FROM 1 BY 1
056100        UNTIL WKS-PER-IDX > WKS-PER-LONG.
056200 250-CLASIFICA-PERIODO-E. EXIT.
056300
056400 251-UNA-FILA-PERIODO SECTION.
056500     MOVE WKS-T-PER-LLAVE(WKS-PER-IDX) TO WKS-FILA-LLAVE
056600     MOVE WKS-T-PER-XP(WKS-PER-IDX)    TO WKS-FILA-XP
056700     PERFORM 127-BUSCA-GAMIFY
056800     IF WKS-FILA-XP > WKS-XP-CONSULTADO
056900        ADD 1 TO WKS-RANGO-CONTADOR
057000     END-IF
057100     PERFORM 305-INSERTA-CLASIFICACION.
057200 251-UNA-FILA-PERIODO-E. EXIT.
057300
057400*------------------------------------------------------------------
057500*   305 - INSERTA UN USUARIO EN LA TABLA DEL TOP N, DESPLAZANDO    
057600*         LOS RENGLONES DE MENOR XP UN LUGAR HACIA ABAJO; SI LA   
057700*         TABLA YA ESTA LLENA SOLO ENTRA SI SUPERA AL ULTIMO      
057800*------------------------------------------------------------------
057900 305-INSERTA-CLASIFICACION SECTION.
058000     IF WKS-CLA-LONG < WKS-TOP-N
058100        ADD 1 TO WKS-CLA-LONG
058200        SET WKS-CLA-IDX TO WKS-CLA-LONG
058300        PERFORM 306-DESPLAZA-CLASIFICACION
058400           UNTIL WKS-CLA-IDX = 1 OR
058500           WKS-FILA-XP <= WKS-T-CLA-XP(WKS-CLA-IDX - 1)
058600        MOVE WKS-FILA-LLAVE TO WKS-T-CLA-LLAVE(WKS-CLA-IDX)
058700        MOVE WKS-FILA-XP    TO WKS-T-CLA-XP(WKS-CLA-IDX)
058800        MOVE WKS-FILA-NIVEL TO WKS-T-CLA-NIVEL(WKS-CLA-IDX)
058900        MOVE WKS-FILA-LIGA  TO WKS-T-CLA-LIGA(WKS-CLA-IDX)
059000     ELSE
059100        IF WKS-FILA-XP > WKS-T-CLA-XP(WKS-TOP-N)
059200           SET WKS-CLA-IDX TO WKS-TOP-N
059300           PERFORM 306-DESPLAZA-CLASIFICACION
059400              UNTIL WKS-CLA-IDX = 1 OR
059500              WKS-FILA-XP <= WKS-T-CLA-XP(WKS-CLA-IDX - 1)
059600           MOVE WKS-FILA-LLAVE TO WKS-T-CLA-LLAVE(WKS-CLA-IDX)
059700           MOVE WKS-FILA-XP    TO WKS-T-CLA-XP(WKS-CLA-IDX)
059800           MOVE WKS-FILA-NIVEL TO WKS-T-CLA-NIVEL(WKS-CLA-IDX)
059900           MOVE WKS-FILA-LIGA  TO WKS-T-CLA-LIGA(WKS-CLA-IDX)
060000        END-IF
060100     END-IF.
060200 305-INSERTA-CLASIFICACION-E. EXIT.
060300
060400 306-DESPLAZA-CLASIFICACION SECTION.
060500     MOVE WKS-T-CLA-LLAVE(WKS-CLA-IDX - 1) TO WKS-T-CLA-LLAVE(WKS-CLA-IDX)
060600     MOVE WKS-T-CLA-XP(WKS-CLA-IDX - 1)    TO WKS-T-CLA-XP(WKS-CLA-IDX)
060700     MOVE WKS-T-CLA-NIVEL(WKS-CLA-IDX - 1) TO WKS-T-CLA-NIVEL(WKS-CLA-IDX)
060800     MOVE WKS-T-CLA-LIGA(WKS-CLA-IDX - 1)  TO WKS-T-CLA-LIGA(WKS-CLA-IDX)
060900     SET WKS-CLA-IDX DOWN BY 1.
061000 306-DESPLAZA-CLASIFICACION-E. EXIT.
061100
061200*------------------------------------------------------------------
061300*   300 - ESCRIBE LA TABLA DE CLASIFICACION YA ORDENADA            
061400*------------------------------------------------------------------
061500 300-ESCRIBE-CLASIFICACION SECTION.
061600     PERFORM 301-ESCRIBE-UNA-FILA
061700        VARYING WKS-CLA-IDX FROM 1 BY 1
061800        UNTIL WKS-CLA-IDX > WKS-CLA-LONG.
061900 300-ESCRIBE-CLASIFICACION-E. EXIT.
062000
062100 301-ESCRIBE-UNA-FILA SECTION.
062200     MOVE WKS-T-CLA-LLAVE(WKS-CLA-IDX) TO WKS-FILA-LLAVE
062300     PERFORM 122-BUSCA-USUARIO
062400     MOVE SPACES                  TO WKS-LIN-DETALLE
062500     MOVE WKS-CLA-IDX              TO LIN-DET-RANGO
062600     MOVE WKS-T-CLA-LLAVE(WKS-CLA-IDX) TO LIN-DET-USUARIO
062700     MOVE WKS-FILA-NOMBRE          TO LIN-DET-NOMBRE
062800     MOVE WKS-T-CLA-XP(WKS-CLA-IDX)    TO LIN-DET-XP
062900     MOVE WKS-T-CLA-NIVEL(WKS-CLA-IDX) TO LIN-DET-NIVEL
063000     MOVE WKS-T-CLA-LIGA(WKS-CLA-IDX)  TO LIN-DET-LIGA
063100     WRITE REG-RPTFILE FROM WKS-LIN-DETALLE
063200        AFTER ADVANCING 1 LINE.
063300 301-ESCRIBE-UNA-FILA-E. EXIT.
063400
063500*------------------------------------------------------------------
063600*   900 - ESCRIBE AL PIE LA POSICION DEL USUARIO CONSULTADO, AUN   
063700*         CUANDO NO APAREZCA EN EL TOP IMPRESO ARRIBA             
063800*------------------------------------------------------------------
063900 900-ESCRIBE-RANGO-CONSULTADO SECTION.
064000     ADD 1 TO WKS-RANGO-CONTADOR
064100     MOVE SPACES TO REG-RPTFILE
064200     WRITE REG-RPTFILE FROM WKS-LIN-BLANCO
064300        AFTER ADVANCING 2 LINES
064400     MOVE WKS-USUARIO-CONSULTA TO LIN-RAN-USUARIO
064500     MOVE WKS-RANGO-CONTADOR   TO LIN-RAN-POSICION
064600     MOVE WKS-XP-CONSULTADO    TO LIN-RAN-XP
064700     WRITE REG-RPTFILE FROM WKS-LIN-RANGO
064800        AFTER ADVANCING 1 LINE.
064900 900-ESCRIBE-RANGO-CONSULTADO-E. EXIT.
065000
065100*------------------------------------------------------------------
065200*   970 - ERROR FATAL DE ARCHIVO, TERMINA LA CORRIDA              
065300*------------------------------------------------------------------
065400 970-ERROR-FATAL SECTION.
065500     DISPLAY "LRNBORD - ERROR FATAL EN ARCHIVO " WKS-ARCHIVO-ERROR
065600        " FILE STATUS " WKS-FS-ERROR
065700     MOVE 91 TO RETURN-CODE
065800     STOP RUN.
065900 970-ERROR-FATAL-E. EXIT.
066000
066100*------------------------------------------------------------------
066200*   990 - CIERRA LOS ARCHIVOS QUE QUEDAN ABIERTOS AL FINAL         
066300*------------------------------------------------------------------
066400 990-CERRAR-ARCHIVOS SECTION.
066500     CLOSE RPTFILE.
066600 990-CERRAR-ARCHIVOS-E. EXIT.
066700
066800*               RUTINAS DE FECHA ESTANDAR DE LA CASA
066900     COPY LRNJDN.
